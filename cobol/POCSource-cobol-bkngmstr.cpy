000100*****************************************************************         
000200*  COPYBOOK   :  BKNGMSTR                                       *         
000300*  DESCRIPTIVE NAME  =  MEETING ROOM BOOKING TRANSACTION/MASTER  *        
000400*                        RECORD                                  *        
000500*                                                                *        
000600*  FUNCTION   =  ONE ROW PER BOOKING REQUEST.  USED BOTH AS THE  *        
000700*                INCOMING TRANSACTION LAYOUT (BKGDCS01) AND AS   *        
000800*                THE BOOKING MASTER LAYOUT (ALL OTHER MODULES).  *        
000900*                THE MASTER IS LINE SEQUENTIAL AND IS ENTIRELY   *        
001000*                REWRITTEN EACH RUN OF BKGDCS01/BKGAPR01 -- NO   *        
001100*                ISAM IS AVAILABLE ON THIS BUILD.                *        
001200*                                                                *        
001300*      CR1002  M.PATEL    01/14/94  INITIAL COPYBOOK             *        
001400*      CR1057  M.PATEL    03/02/95  ADD FACILITY TAGS TABLE      *        
001500*      CR1310  A.WOJCIK   11/09/98  ADD Y2K 8-BYTE DATE FIELDS   *        
001600*      CR1877  T.NAKASHIMA 02/17/03 ADD DECISION-CONFIDENCE AND  *        
001700*                                    DECISION-RATIONALE FOR THE  *        
001800*                                    RULE-BASED APPROVAL ENGINE  *        
001900*****************************************************************         
002000 01  BOOKING-RECORD.                                                      
002100     05  BOOKING-ID                  PIC 9(09).                           
002200     05  BOOKING-ROOM-ID             PIC 9(09).                           
002300     05  BOOKING-USER-ID             PIC 9(09).                           
002400     05  BOOKING-START-DATE          PIC 9(08).                           
002500     05  BOOKING-START-DATE-R REDEFINES                                   
002600         BOOKING-START-DATE.                                              
002700         10  BS-DATE-CCYY            PIC 9(04).                           
002800         10  BS-DATE-MM              PIC 9(02).                           
002900         10  BS-DATE-DD              PIC 9(02).                           
003000     05  BOOKING-START-TIME          PIC 9(04).                           
003100     05  BOOKING-START-TIME-R REDEFINES                                   
003200         BOOKING-START-TIME.                                              
003300         10  BS-TIME-HH              PIC 9(02).                           
003400         10  BS-TIME-MM              PIC 9(02).                           
003500     05  BOOKING-END-DATE            PIC 9(08).                           
003600     05  BOOKING-END-DATE-R REDEFINES                                     
003700         BOOKING-END-DATE.                                                
003800         10  BE-DATE-CCYY            PIC 9(04).                           
003900         10  BE-DATE-MM              PIC 9(02).                           
004000         10  BE-DATE-DD              PIC 9(02).                           
004100     05  BOOKING-END-TIME            PIC 9(04).                           
004200     05  BOOKING-END-TIME-R REDEFINES                                     
004300         BOOKING-END-TIME.                                                
004400         10  BE-TIME-HH              PIC 9(02).                           
004500         10  BE-TIME-MM              PIC 9(02).                           
004600     05  BOOKING-STATUS              PIC X(16).                           
004700         88  BKG-STAT-NEW            VALUE 'NEW'.                         
004800         88  BKG-STAT-PENDING        VALUE 'PENDING'.                     
004900         88  BKG-STAT-APPROVED       VALUE 'APPROVED'.                    
005000         88  BKG-STAT-REJECTED       VALUE 'REJECTED'.                    
005100         88  BKG-STAT-CANCELLED      VALUE 'CANCELLED'.                   
005200     05  BOOKING-PURPOSE             PIC X(200).                          
005300     05  BOOKING-ATTENDEES           PIC 9(05).                           
005400     05  BOOKING-PRIORITY            PIC 9(01).                           
005500         88  BKG-PRIORITY-LOW        VALUE 1.                             
005600         88  BKG-PRIORITY-HIGH       VALUE 4 5.                           
005700     05  BOOKING-FACILITY-TBL.                                            
005800         10  BOOKING-FACILITY        PIC X(20) OCCURS 5 TIMES.            
005900     05  BOOKING-NOTES               PIC X(200).                          
006000     05  DECISION-CONFIDENCE         PIC S9(1)V9(2) COMP-3.               
006100     05  DECISION-RATIONALE          PIC X(500).                          
006200     05  FILLER                      PIC X(20).                           
