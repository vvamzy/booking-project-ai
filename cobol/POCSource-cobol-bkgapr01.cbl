000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  BKGAPR01.                                                   
000400 AUTHOR. A. WOJCIK.                                                       
000500 INSTALLATION. FACILITIES SYSTEMS GROUP.                                  
000600 DATE-WRITTEN. 05/09/95.                                                  
000700 DATE-COMPILED.                                                           
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900*****************************************************************         
001000* LICENSED MATERIALS - PROPERTY OF FACILITIES SYSTEMS GROUP      *        
001100* ALL RIGHTS RESERVED                                            *        
001200*****************************************************************         
001300* PROGRAM:  BKGAPR01                                             *        
001400*                                                                *        
001500* READS A SEQUENTIAL MANUAL-DECISION TRANSACTION FILE AND        *        
001600* APPLIES APPROVE/REJECT OVERRIDES TO THE BOOKING MASTER, THEN   *        
001700* SWEEPS WHATEVER IS LEFT IN PENDING STATUS AND LOGS IT TO THE   *        
001800* APPROVAL AUDIT TRAIL FOR THE REVIEW QUEUE.  THE MASTER ITSELF  *        
001900* IS NOT REWRITTEN DURING THE PENDING SWEEP -- ONLY MANUAL       *        
002000* TRANSACTIONS CHANGE BOOKING STATUS IN THIS PROGRAM.            *        
002100*                                                                *        
002200* MANUAL-TRANS RECORD LAYOUT                                     *        
002300*     0    1    1    2    2    3    3    4                       *        
002400* ....5....0....5....0....5....0....5....0                       *        
002500* MT-BOOKING-ID  MT-ACTION   MT-ACTOR   MT-REASON                *        
002600*                                                                *        
002700*----------------------------------------------------------------*        
002800*      CR1450  A.WOJCIK   05/09/95  INITIAL VERSION              *        
002900*      CR1501  A.WOJCIK   01/22/96  ADD PENDING-REFRESH SWEEP    *        
003000*      CR1789  M.PATEL    12/02/98  Y2K -- CURRENT-DATE NOW A    *        
003100*                                    CCYYMMDD FIELD, NOT YYMMDD  *        
003200*      CR1877  T.NAKASHIMA 02/17/03 LOG-SOURCE SET TO 'MANUAL'   *        
003300*                                    ON EVERY ROW WRITTEN HERE   *        
003400*****************************************************************         
003500                                                                          
003600 ENVIRONMENT DIVISION.                                                    
003700 CONFIGURATION SECTION.                                                   
003800 SOURCE-COMPUTER. IBM-390.                                                
003900 OBJECT-COMPUTER. IBM-390.                                                
004000 SPECIAL-NAMES.                                                           
004100     C01 IS TOP-OF-FORM                                                   
004200     CLASS ALPHA-CHARS IS "A" THRU "Z"                                    
004300     UPSI-0 ON  STATUS IS BKG-TEST-MODE                                   
004400            OFF STATUS IS BKG-PROD-MODE.                                  
004500                                                                          
004600 INPUT-OUTPUT SECTION.                                                    
004700 FILE-CONTROL.                                                            
004800     SELECT MANUAL-TRANS                                                  
004900         ASSIGN TO MANTRAN                                                
005000         ORGANIZATION IS LINE SEQUENTIAL                                  
005100         FILE STATUS IS WS-TRANFILE-STATUS.                               
005200                                                                          
005300     SELECT BOOKING-MASTER-IN                                             
005400         ASSIGN TO BKGMSTI                                                
005500         ORGANIZATION IS LINE SEQUENTIAL                                  
005600         FILE STATUS IS WS-CUSTFILE-STATUS.                               
005700                                                                          
005800     SELECT BOOKING-MASTER-OUT                                            
005900         ASSIGN TO BKGMSTO                                                
006000         ORGANIZATION IS LINE SEQUENTIAL                                  
006100         FILE STATUS IS WS-CUSTOUT-STATUS.                                
006200                                                                          
006300     SELECT APPROVAL-LOG-OUT                                              
006400         ASSIGN TO APRVLOG                                                
006500         ORGANIZATION IS LINE SEQUENTIAL                                  
006600         FILE STATUS IS WS-REPORT-STATUS.                                 
006700                                                                          
006800 DATA DIVISION.                                                           
006900 FILE SECTION.                                                            
007000 FD  MANUAL-TRANS                                                         
007100     LABEL RECORDS ARE STANDARD.                                          
007200 01  MANUAL-TRANS-RECORD.                                                 
007300     05  MT-BOOKING-ID               PIC 9(09).                           
007400     05  MT-ACTION                   PIC X(10).                           
007500         88  MT-ACT-APPROVE          VALUE 'APPROVE'.                     
007600         88  MT-ACT-REJECT           VALUE 'REJECT'.                      
007700     05  MT-ACTOR                    PIC X(10).                           
007800     05  MT-REASON                   PIC X(200).                          
007900     05  MT-REASON-R REDEFINES                                            
008000         MT-REASON.                                                       
008100         10  MT-REASON-LINE1         PIC X(100).                          
008200         10  MT-REASON-LINE2         PIC X(100).                          
008300     05  FILLER                      PIC X(20).                           
008400                                                                          
008500 FD  BOOKING-MASTER-IN                                                    
008600     LABEL RECORDS ARE STANDARD.                                          
008700     COPY BKNGMSTR REPLACING ==BOOKING-RECORD== BY ==BKG-IN-REC==.        
008800                                                                          
008900 FD  BOOKING-MASTER-OUT                                                   
009000     LABEL RECORDS ARE STANDARD.                                          
009100     COPY BKNGMSTR REPLACING ==BOOKING-RECORD==                           
009200         BY ==BKG-OUT-REC==.                                              
009300                                                                          
009400 FD  APPROVAL-LOG-OUT                                                     
009500     LABEL RECORDS ARE STANDARD.                                          
009600     COPY APRVLLOG.                                                       
009700                                                                          
009800 WORKING-STORAGE SECTION.                                                 
009900 01  WS-FIELDS.                                                           
010000     05  WS-TRANFILE-STATUS          PIC X(2)  VALUE SPACES.              
010100         88  TRAN-FILE-OK            VALUE '00'.                          
010200     05  WS-CUSTFILE-STATUS          PIC X(2)  VALUE SPACES.              
010300         88  MSTI-FILE-OK            VALUE '00'.                          
010400     05  WS-CUSTOUT-STATUS           PIC X(2)  VALUE SPACES.              
010500         88  MSTO-FILE-OK            VALUE '00'.                          
010600     05  WS-REPORT-STATUS            PIC X(2)  VALUE SPACES.              
010700         88  LOG-FILE-OK             VALUE '00'.                          
010800     05  WS-TRAN-EOF                 PIC X     VALUE 'N'.                 
010900         88  TRAN-EOF                VALUE 'Y'.                           
011000                                                                          
011100 77  WS-PARA-NAME                    PIC X(30) VALUE SPACES.              
011200 77  WS-ABEND-REASON                 PIC X(60) VALUE SPACES.              
011300                                                                          
011400 01  SYSTEM-DATE-AND-TIME.                                                
011500     05  CURRENT-DATE-8              PIC 9(08).                           
011600     05  CURRENT-DATE-8-R REDEFINES                                       
011700         CURRENT-DATE-8.                                                  
011800         10  CURRENT-CCYY            PIC 9(04).                           
011900         10  CURRENT-MONTH           PIC 9(02).                           
012000         10  CURRENT-DAY             PIC 9(02).                           
012100     05  CURRENT-TIME-8              PIC 9(08).                           
012200     05  CURRENT-TIME-8-R REDEFINES                                       
012300         CURRENT-TIME-8.                                                  
012400         10  CURRENT-HOUR            PIC 9(02).                           
012500         10  CURRENT-MINUTE          PIC 9(02).                           
012600         10  CURRENT-SECOND          PIC 9(02).                           
012700         10  CURRENT-HNDSEC          PIC 9(02).                           
012800                                                                          
012900 01  WS-CONTROL-TOTALS.                                                   
013000     05  WS-CT-TRANS-READ            PIC 9(07) COMP VALUE ZERO.           
013100     05  WS-CT-APPROVED              PIC 9(07) COMP VALUE ZERO.           
013200     05  WS-CT-REJECTED              PIC 9(07) COMP VALUE ZERO.           
013300     05  WS-CT-NOT-FOUND             PIC 9(07) COMP VALUE ZERO.           
013400     05  WS-CT-PENDING-LOGGED        PIC 9(07) COMP VALUE ZERO.           
013500     05  WS-CT-MASTER-WRITTEN        PIC 9(07) COMP VALUE ZERO.           
013600                                                                          
013700*****************************************************************         
013800*   BOOKING-TABLE-AREA  -  THE ENTIRE BOOKING MASTER, LOADED     *        
013900*   INTO MEMORY IN ASCENDING BOOKING-ID SEQUENCE SO MANUAL       *        
014000*   TRANSACTIONS CAN BE APPLIED WITH SEARCH ALL (NO ISAM ON      *        
014100*   THIS BUILD).  THE WHOLE TABLE IS RE-WRITTEN TO THE OUTPUT    *        
014200*   MASTER, IN ORDER, AT 0900-FINAL-RTN.                         *        
014300*****************************************************************         
014400 01  BOOKING-TABLE-AREA.                                                  
014500     05  BT-COUNT                    PIC 9(07) COMP VALUE ZERO.           
014600     COPY BKNGMSTR REPLACING ==01  BOOKING-RECORD.== BY                   
014700         ==05  BT-ENTRY OCCURS 1 TO 200000 TIMES                          
014800             DEPENDING ON BT-COUNT                                        
014900             ASCENDING KEY IS BOOKING-ID                                  
015000             INDEXED BY BT-IX BT-IX2.==.                                  
015100                                                                          
015200*****************************************************************         
015300*   0300-PENDING-REFRESH-RTN WORK AREA -- CR1789.  RE-RUNS A     *        
015400*   CONDENSED COPY OF BKGDCS01'S OVERLAP/BUSINESS-HOURS SCORING  *        
015500*   AGAINST THE TABLE AS IT STANDS AFTER THIS RUN'S MANUAL       *        
015600*   DECISIONS, SO THE REVIEW QUEUE SHOWS WHERE A PENDING BOOKING *        
015700*   WOULD LAND IF THE ENGINE SCORED IT TODAY.                    *        
015800*****************************************************************         
015900 01  WS-REFRESH-FIELDS.                                                   
016000     05  WS-CONFLICT-CNT             PIC 9(05) COMP VALUE ZERO.           
016100     05  WS-PR-START-STAMP           PIC 9(12) COMP VALUE ZERO.           
016200     05  WS-PR-END-STAMP             PIC 9(12) COMP VALUE ZERO.           
016300     05  WS-OTH-START-STAMP          PIC 9(12) COMP VALUE ZERO.           
016400     05  WS-OTH-END-STAMP            PIC 9(12) COMP VALUE ZERO.           
016500     05  WS-SCORE                    PIC S9(1)V9(2) COMP-3                
016600                                      VALUE ZERO.                         
016700     05  WS-ACTION-CD                PIC X(16) VALUE SPACES.              
016800         88  WS-ACT-AUTO-APPROVE     VALUE 'AUTO_APPROVE'.                
016900         88  WS-ACT-AUTO-REJECT      VALUE 'AUTO_REJECT'.                 
017000         88  WS-ACT-REQ-REVIEW       VALUE 'REQUIRES_REVIEW'.             
017100                                                                          
017200 LINKAGE SECTION.                                                         
017300                                                                          
017400 PROCEDURE DIVISION.                                                      
017500                                                                          
017600     PERFORM 0000-SETUP-RTN THRU 0000-EXIT.                               
017700                                                                          
017800     PERFORM 0200-PROCESS-TRANS-RTN THRU 0200-EXIT                        
017900         UNTIL TRAN-EOF.                                                  
018000                                                                          
018100     PERFORM 0300-PENDING-REFRESH-RTN THRU 0300-EXIT.                     
018200     PERFORM 0900-FINAL-RTN THRU 0900-EXIT.                               
018300                                                                          
018400     STOP RUN.                                                            
018500                                                                          
018600 0000-SETUP-RTN.                                                          
018700     DISPLAY '0000-SETUP-RTN'.                                            
018800     MOVE '0000-SETUP-RTN' TO WS-PARA-NAME.                               
018900     ACCEPT CURRENT-DATE-8 FROM DATE YYYYMMDD.                            
019000     ACCEPT CURRENT-TIME-8 FROM TIME.                                     
019100     OPEN INPUT  MANUAL-TRANS                                             
019200                 BOOKING-MASTER-IN.                                       
019300     OPEN OUTPUT BOOKING-MASTER-OUT                                       
019400                 APPROVAL-LOG-OUT.                                        
019500     IF NOT TRAN-FILE-OK OR NOT MSTI-FILE-OK                              
019600             OR NOT MSTO-FILE-OK OR NOT LOG-FILE-OK                       
019700         MOVE 'UNABLE TO OPEN ONE OR MORE BOOKING FILES'                  
019800             TO WS-ABEND-REASON                                           
019900         GO TO 9999-ERROR-RTN                                             
020000     END-IF.                                                              
020100     PERFORM 0100-LOAD-MASTER-RTN THRU 0100-EXIT.                         
020200     PERFORM 0210-READ-TRANS-RTN THRU 0210-EXIT.                          
020300 0000-EXIT.                                                               
020400     EXIT.                                                                
020500                                                                          
020600 0100-LOAD-MASTER-RTN.                                                    
020700     DISPLAY '0100-LOAD-MASTER-RTN'.                                      
020800     MOVE '0100-LOAD-MASTER-RTN' TO WS-PARA-NAME.                         
020900     MOVE ZERO TO BT-COUNT.                                               
021000     MOVE SPACES TO WS-CUSTFILE-STATUS.                                   
021100     PERFORM 0105-LOAD-ONE-BOOKING-RTN THRU 0105-EXIT                     
021200         UNTIL WS-CUSTFILE-STATUS = 'NO'.                                 
021300 0100-EXIT.                                                               
021400     EXIT.                                                                
021500                                                                          
021600*****************************************************************         
021700*  0105-LOAD-ONE-BOOKING-RTN -- ONE READ OF THE BOOKING MASTER   *        
021800*  INTO THE IN-MEMORY TABLE, DRIVEN BY 0100-LOAD-MASTER-RTN.     *        
021900*****************************************************************         
022000 0105-LOAD-ONE-BOOKING-RTN.                                               
022100     READ BOOKING-MASTER-IN                                               
022200         AT END                                                           
022300             MOVE 'NO' TO WS-CUSTFILE-STATUS                              
022400         NOT AT END                                                       
022500             ADD 1 TO BT-COUNT                                            
022600             MOVE BKG-IN-REC TO BT-ENTRY(BT-COUNT)                        
022700     END-READ.                                                            
022800 0105-EXIT.                                                               
022900     EXIT.                                                                
023000                                                                          
023100 0210-READ-TRANS-RTN.                                                     
023200     READ MANUAL-TRANS                                                    
023300         AT END                                                           
023400             SET TRAN-EOF TO TRUE                                         
023500     END-READ.                                                            
023600 0210-EXIT.                                                               
023700     EXIT.                                                                
023800                                                                          
023900 0200-PROCESS-TRANS-RTN.                                                  
024000     DISPLAY '0200-PROCESS-TRANS-RTN'.                                    
024100     MOVE '0200-PROCESS-TRANS-RTN' TO WS-PARA-NAME.                       
024200     ADD 1 TO WS-CT-TRANS-READ.                                           
024300     SEARCH ALL BT-ENTRY                                                  
024400         AT END                                                           
024500             ADD 1 TO WS-CT-NOT-FOUND                                     
024600             DISPLAY '*** MANUAL TRANS BOOKING NOT FOUND '                
024700                      MT-BOOKING-ID                                       
024800         WHEN BOOKING-ID OF BT-ENTRY(BT-IX) = MT-BOOKING-ID               
024900             PERFORM 0220-APPLY-DECISION-RTN THRU 0220-EXIT               
025000     END-SEARCH.                                                          
025100     PERFORM 0210-READ-TRANS-RTN THRU 0210-EXIT.                          
025200 0200-EXIT.                                                               
025300     EXIT.                                                                
025400                                                                          
025500 0220-APPLY-DECISION-RTN.                                                 
025600     MOVE '0220-APPLY-DECISION-RTN' TO WS-PARA-NAME.                      
025700     IF MT-ACT-APPROVE                                                    
025800         SET BKG-STAT-APPROVED OF BT-ENTRY(BT-IX) TO TRUE                 
025900         MOVE 1.00 TO DECISION-CONFIDENCE OF BT-ENTRY(BT-IX)              
026000         MOVE 'Manually approved by admin' TO                             
026100             DECISION-RATIONALE OF BT-ENTRY(BT-IX)                        
026200         ADD 1 TO WS-CT-APPROVED                                          
026300         PERFORM 0230-WRITE-LOG-RTN THRU 0230-EXIT                        
026400     ELSE                                                                 
026500         IF MT-ACT-REJECT                                                 
026600             SET BKG-STAT-REJECTED OF BT-ENTRY(BT-IX) TO TRUE             
026700             MOVE 1.00 TO DECISION-CONFIDENCE OF BT-ENTRY(BT-IX)          
026800             MOVE 'Manually rejected by admin' TO                         
026900                 DECISION-RATIONALE OF BT-ENTRY(BT-IX)                    
027000             ADD 1 TO WS-CT-REJECTED                                      
027100             PERFORM 0230-WRITE-LOG-RTN THRU 0230-EXIT                    
027200         ELSE                                                             
027300             DISPLAY '*** UNKNOWN MANUAL ACTION FOR BOOKING '             
027400                      MT-BOOKING-ID ' -- ' MT-ACTION                      
027500         END-IF                                                           
027600     END-IF.                                                              
027700 0220-EXIT.                                                               
027800     EXIT.                                                                
027900                                                                          
028000 0230-WRITE-LOG-RTN.                                                      
028100     MOVE '0230-WRITE-LOG-RTN' TO WS-PARA-NAME.                           
028200     MOVE SPACES TO APPROVAL-LOG-RECORD.                                  
028300     MOVE MT-BOOKING-ID TO LOG-BOOKING-ID.                                
028400     MOVE 'admin' TO LOG-ACTOR.                                           
028500     IF MT-ACT-APPROVE                                                    
028600         SET LOG-ACT-MANUAL-APPROVE TO TRUE                               
028700         MOVE 'Manually approved by admin' TO LOG-RATIONALE               
028800     ELSE                                                                 
028900         SET LOG-ACT-MANUAL-REJECT TO TRUE                                
029000         MOVE 'Manually rejected by admin' TO LOG-RATIONALE               
029100     END-IF.                                                              
029200     MOVE 1.00 TO LOG-CONFIDENCE.                                         
029300     SET LOG-SRC-MANUAL TO TRUE.                                          
029400     WRITE APPROVAL-LOG-RECORD.                                           
029500 0230-EXIT.                                                               
029600     EXIT.                                                                
029700                                                                          
029800*****************************************************************         
029900*  0300-PENDING-REFRESH-RTN  -  CR1501, REWORKED CR1789.  WALKS  *        
030000*  THE IN-MEMORY TABLE AFTER ALL MANUAL TRANSACTIONS ARE         *        
030100*  APPLIED AND, FOR EVERY BOOKING STILL SITTING IN PENDING       *        
030200*  STATUS, RE-RUNS THE SAME DECISION ENGINE BKGDCS01 USES        *        
030300*  (0310-RECOMPUTE-RTN) AND WRITES ONE AUDIT-TRAIL ROW SHOWING   *        
030400*  WHERE IT WOULD LAND.  THE RECOMPUTED RESULT IS LOGGED ONLY -- *        
030500*  BOOKING-STATUS ON BT-ENTRY, AND THE MASTER ITSELF, ARE NOT    *        
030600*  UPDATED HERE.                                                 *        
030700*****************************************************************         
030800 0300-PENDING-REFRESH-RTN.                                                
030900     DISPLAY '0300-PENDING-REFRESH-RTN'.                                  
031000     MOVE '0300-PENDING-REFRESH-RTN' TO WS-PARA-NAME.                     
031100     PERFORM 0305-REFRESH-ONE-RTN THRU 0305-EXIT                          
031200         VARYING BT-IX FROM 1 BY 1 UNTIL BT-IX > BT-COUNT.                
031300 0300-EXIT.                                                               
031400     EXIT.                                                                
031500                                                                          
031600*****************************************************************         
031700*  0305-REFRESH-ONE-RTN -- ONE TABLE ENTRY'S WORTH OF THE        *        
031800*  PENDING-REFRESH PASS, DRIVEN BY 0300-PENDING-REFRESH-RTN'S    *        
031900*  PERFORM ... VARYING.  THE LOG ACTION IS TAKEN DIRECTLY FROM   *        
032000*  0310-RECOMPUTE-RTN'S RECOMPUTED ACTION -- SAME THREE-WAY      *        
032100*  SPLIT AS BKGDCS01'S 430-SCORE-RTN, NOT A SEPARATE RULE.       *        
032200*****************************************************************         
032300 0305-REFRESH-ONE-RTN.                                                    
032400     IF BKG-STAT-PENDING OF BT-ENTRY(BT-IX)                               
032500         PERFORM 0310-RECOMPUTE-RTN THRU 0310-EXIT                        
032600         MOVE SPACES TO APPROVAL-LOG-RECORD                               
032700         MOVE BOOKING-ID OF BT-ENTRY(BT-IX) TO LOG-BOOKING-ID             
032800         MOVE 'AI' TO LOG-ACTOR                                           
032900         EVALUATE TRUE                                                    
033000             WHEN WS-ACT-AUTO-APPROVE                                     
033100                 SET LOG-ACT-AUTO-APPROVE TO TRUE                         
033200             WHEN WS-ACT-AUTO-REJECT                                      
033300                 SET LOG-ACT-AUTO-REJECT TO TRUE                          
033400             WHEN OTHER                                                   
033500                 SET LOG-ACT-REVIEW TO TRUE                               
033600         END-EVALUATE                                                     
033700         MOVE WS-SCORE TO LOG-CONFIDENCE                                  
033800         MOVE DECISION-RATIONALE OF BT-ENTRY(BT-IX)                       
033900             TO LOG-RATIONALE                                             
034000         SET LOG-SRC-RULES TO TRUE                                        
034100         WRITE APPROVAL-LOG-RECORD                                        
034200         ADD 1 TO WS-CT-PENDING-LOGGED                                    
034300     END-IF.                                                              
034400 0305-EXIT.                                                               
034500     EXIT.                                                                
034600                                                                          
034700*****************************************************************         
034800*  0310-RECOMPUTE-RTN  -  CONFLICT COUNT + SCORE FOR THE PENDING *        
034900*  BOOKING CURRENTLY POINTED TO BY BT-IX, USING THE SAME         *        
035000*  BUSINESS-HOURS DELTA, DISCRETE CONFLICT-COUNT PENALTY, AND    *        
035100*  THREE-WAY THRESHOLD AS BKGDCS01'S 430-SCORE-RTN -- CR1789 IS  *        
035200*  EXPLICIT THAT THIS IS A RE-RUN OF THE SAME ENGINE, NOT A      *        
035300*  SEPARATE FORMULA.  MIRRORS BKGDCS01'S 300/430 PARAGRAPHS BUT  *        
035400*  SKIPS THE PURPOSE/DURATION CHECKS -- THOSE DO NOT CHANGE      *        
035500*  BETWEEN THE ORIGINAL DECISION AND THIS REFRESH, ONLY THE SET  *        
035600*  OF COMPETING BOOKINGS DOES.                                  *         
035700*****************************************************************         
035800 0310-RECOMPUTE-RTN.                                                      
035900     COMPUTE WS-PR-START-STAMP =                                          
036000         BOOKING-START-DATE OF BT-ENTRY(BT-IX) * 10000                    
036100         + BOOKING-START-TIME OF BT-ENTRY(BT-IX).                         
036200     COMPUTE WS-PR-END-STAMP =                                            
036300         BOOKING-END-DATE OF BT-ENTRY(BT-IX) * 10000                      
036400         + BOOKING-END-TIME OF BT-ENTRY(BT-IX).                           
036500     MOVE ZERO TO WS-CONFLICT-CNT.                                        
036600     PERFORM 0315-TEST-ONE-OTHER-RTN THRU 0315-EXIT                       
036700         VARYING BT-IX2 FROM 1 BY 1 UNTIL BT-IX2 > BT-COUNT.              
036800     MOVE .50 TO WS-SCORE.                                                
036900     IF BOOKING-START-TIME OF BT-ENTRY(BT-IX) >= 0800                     
037000             AND BOOKING-END-TIME OF BT-ENTRY(BT-IX) <= 1800              
037100         ADD .15 TO WS-SCORE                                              
037200     ELSE                                                                 
037300         SUBTRACT .10 FROM WS-SCORE                                       
037400     END-IF.                                                              
037500     EVALUATE TRUE                                                        
037600         WHEN WS-CONFLICT-CNT = ZERO                                      
037700             ADD .20 TO WS-SCORE                                          
037800         WHEN WS-CONFLICT-CNT = 1                                         
037900             SUBTRACT .30 FROM WS-SCORE                                   
038000         WHEN OTHER                                                       
038100             SUBTRACT .60 FROM WS-SCORE                                   
038200     END-EVALUATE.                                                        
038300     IF WS-SCORE > 1.00                                                   
038400         MOVE 1.00 TO WS-SCORE                                            
038500     END-IF.                                                              
038600     IF WS-SCORE < 0                                                      
038700         MOVE 0 TO WS-SCORE                                               
038800     END-IF.                                                              
038900     EVALUATE TRUE                                                        
039000         WHEN WS-SCORE >= .75 AND WS-CONFLICT-CNT = ZERO                  
039100             SET WS-ACT-AUTO-APPROVE TO TRUE                              
039200         WHEN WS-SCORE < .35                                              
039300             SET WS-ACT-AUTO-REJECT TO TRUE                               
039400         WHEN OTHER                                                       
039500             SET WS-ACT-REQ-REVIEW TO TRUE                                
039600     END-EVALUATE.                                                        
039700 0310-EXIT.                                                               
039800     EXIT.                                                                
039900                                                                          
040000*****************************************************************         
040100*  0315-TEST-ONE-OTHER-RTN -- ONE TABLE ENTRY'S WORTH OF THE     *        
040200*  CONFLICT SCAN DRIVEN BY 0310-RECOMPUTE-RTN'S PERFORM ...      *        
040300*  VARYING OVER BT-IX2.                                         *         
040400*****************************************************************         
040500 0315-TEST-ONE-OTHER-RTN.                                                 
040600     IF BOOKING-ROOM-ID OF BT-ENTRY(BT-IX2) =                             
040700             BOOKING-ROOM-ID OF BT-ENTRY(BT-IX)                           
040800             AND BOOKING-ID OF BT-ENTRY(BT-IX2) NOT =                     
040900                 BOOKING-ID OF BT-ENTRY(BT-IX)                            
041000             AND NOT BKG-STAT-CANCELLED OF BT-ENTRY(BT-IX2)               
041100         COMPUTE WS-OTH-START-STAMP =                                     
041200             BOOKING-START-DATE OF BT-ENTRY(BT-IX2) * 10000               
041300             + BOOKING-START-TIME OF BT-ENTRY(BT-IX2)                     
041400         COMPUTE WS-OTH-END-STAMP =                                       
041500             BOOKING-END-DATE OF BT-ENTRY(BT-IX2) * 10000                 
041600             + BOOKING-END-TIME OF BT-ENTRY(BT-IX2)                       
041700         IF (WS-OTH-START-STAMP >= WS-PR-START-STAMP                      
041800                 AND WS-OTH-START-STAMP < WS-PR-END-STAMP)                
041900             OR (WS-OTH-END-STAMP > WS-PR-START-STAMP                     
042000                 AND WS-OTH-END-STAMP <= WS-PR-END-STAMP)                 
042100             OR (WS-OTH-START-STAMP <= WS-PR-START-STAMP                  
042200                 AND WS-OTH-END-STAMP >= WS-PR-END-STAMP)                 
042300             ADD 1 TO WS-CONFLICT-CNT                                     
042400         END-IF                                                           
042500     END-IF.                                                              
042600 0315-EXIT.                                                               
042700     EXIT.                                                                
042800                                                                          
042900 0900-FINAL-RTN.                                                          
043000     DISPLAY '0900-FINAL-RTN'.                                            
043100     MOVE '0900-FINAL-RTN' TO WS-PARA-NAME.                               
043200     PERFORM 0905-WRITE-ONE-BOOKING-RTN THRU 0905-EXIT                    
043300         VARYING BT-IX FROM 1 BY 1 UNTIL BT-IX > BT-COUNT.                
043400     DISPLAY '---------------------------------------------'.             
043500     DISPLAY 'BKGAPR01  -  MANUAL APPROVAL RUN TOTALS'.                   
043600     DISPLAY 'MANUAL TRANSACTIONS READ  ' WS-CT-TRANS-READ.               
043700     DISPLAY 'MANUALLY APPROVED ....... ' WS-CT-APPROVED.                 
043800     DISPLAY 'MANUALLY REJECTED ....... ' WS-CT-REJECTED.                 
043900     DISPLAY 'BOOKING ID NOT FOUND ..... ' WS-CT-NOT-FOUND.               
044000     DISPLAY 'PENDING ROWS LOGGED ...... ' WS-CT-PENDING-LOGGED.          
044100     DISPLAY 'MASTER RECORDS WRITTEN ... ' WS-CT-MASTER-WRITTEN.          
044200     CLOSE MANUAL-TRANS                                                   
044300           BOOKING-MASTER-IN                                              
044400           BOOKING-MASTER-OUT                                             
044500           APPROVAL-LOG-OUT.                                              
044600 0900-EXIT.                                                               
044700     EXIT.                                                                
044800                                                                          
044900*****************************************************************         
045000*  0905-WRITE-ONE-BOOKING-RTN -- ONE TABLE ENTRY'S WORTH OF THE  *        
045100*  MASTER REWRITE, DRIVEN BY 0900-FINAL-RTN'S PERFORM ...        *        
045200*  VARYING.                                                     *         
045300*****************************************************************         
045400 0905-WRITE-ONE-BOOKING-RTN.                                              
045500     MOVE BT-ENTRY(BT-IX) TO BKG-OUT-REC.                                 
045600     WRITE BKG-OUT-REC.                                                   
045700     ADD 1 TO WS-CT-MASTER-WRITTEN.                                       
045800 0905-EXIT.                                                               
045900     EXIT.                                                                
046000                                                                          
046100 9999-ERROR-RTN.                                                          
046200     DISPLAY '9999-ERROR-RTN  PARAGRAPH= ' WS-PARA-NAME.                  
046300     DISPLAY WS-ABEND-REASON.                                             
046400     MOVE 16 TO RETURN-CODE.                                              
046500     STOP RUN.                                                            
046600 9999-EXIT.                                                               
046700     EXIT.                                                                
