000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  BKGRULDR.                                                   
000400 AUTHOR. R. OKONKWO.                                                      
000500 INSTALLATION. FACILITIES SYSTEMS GROUP.                                  
000600 DATE-WRITTEN. 03/21/94.                                                  
000700 DATE-COMPILED.                                                           
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900*****************************************************************         
001000*  DESCRIPTIVE NAME  =  LEGACY DECISION-ENGINE STAND-ALONE RUN   *        
001100*                                                                *        
001200*  FUNCTION   =  DRIVES THE ORIGINAL, PRE-CR1877 ROOM-BASED      *        
001300*                HEURISTICS SUBROUTINE (BKGRUL01) AGAINST THE    *        
001400*                CURRENT BOOKING MASTER AND ROOM MASTER, SO THE  *        
001500*                OLD ENGINE CAN KEEP RUNNING IN "SHADOW MODE"    *        
001600*                FOR AUDIT COMPARISON AGAINST BKGDCS01'S NEWER   *        
001700*                DECISION ENGINE WITHOUT BEING WIRED BACK INTO   *        
001800*                THE PRODUCTION APPROVAL PATH.  BKGRUL01 IS NOT  *        
001900*                CALLED FROM ANYWHERE ELSE -- THIS DRIVER IS THE *        
002000*                ONLY WAY IT STILL RUNS.  NEITHER THE BOOKING    *        
002100*                MASTER NOR ANY BOOKING-STATUS IS UPDATED HERE - *        
002200*                EVERY RESULT GOES ONLY TO THE APPROVAL-LOG SO   *        
002300*                THE PROD ENGINE'S DECISION IS NEVER OVERRIDDEN. *        
002400*----------------------------------------------------------------*        
002500*      CR1877  T.NAKASHIMA 02/17/03 INITIAL VERSION -- BUILT AS  *        
002600*                                    A PARALLEL-RUN CHECK WHEN   *        
002700*                                    THE NEW ENGINE REPLACED THE *        
002800*                                    OLD ONE ON THE MAIN PATH    *        
002900*      CR1988  T.NAKASHIMA 07/30/04 CONFLICT COUNT NOW LOADED    *        
003000*                                    FROM THE MASTER THE SAME    *        
003100*                                    WAY BKGDCS01 DOES IT (WAS   *        
003200*                                    RE-READING BOOKING-MASTER   *        
003300*                                    ONE ROOM AT A TIME BEFORE)  *        
003400*      CR2077  A.WOJCIK   05/12/06  SKIP CANCELLED BOOKINGS ON   *        
003500*                                    THE DRIVE LIST -- OLD RULES *        
003600*                                    HAD NOTHING USEFUL TO SAY   *        
003700*                                    ABOUT A DEAD BOOKING        *        
003800*****************************************************************         
003900                                                                          
004000 ENVIRONMENT DIVISION.                                                    
004100 CONFIGURATION SECTION.                                                   
004200 SOURCE-COMPUTER. IBM-390.                                                
004300 OBJECT-COMPUTER. IBM-390.                                                
004400 SPECIAL-NAMES.                                                           
004500     C01 IS TOP-OF-FORM                                                   
004600     CLASS DIGIT-CHARS IS "0" THRU "9"                                    
004700     UPSI-0 ON  STATUS IS BKG-TEST-MODE                                   
004800            OFF STATUS IS BKG-PROD-MODE.                                  
004900                                                                          
005000 INPUT-OUTPUT SECTION.                                                    
005100 FILE-CONTROL.                                                            
005200     SELECT ROOM-MASTER                                                   
005300         ASSIGN TO ROOMMSTR                                               
005400         ORGANIZATION IS LINE SEQUENTIAL                                  
005500         FILE STATUS IS FS-ROOM.                                          
005600                                                                          
005700     SELECT BOOKING-MASTER-IN                                             
005800         ASSIGN TO BKGMSTI                                                
005900         ORGANIZATION IS LINE SEQUENTIAL                                  
006000         FILE STATUS IS FS-BKGI.                                          
006100                                                                          
006200     SELECT APPROVAL-LOG-OUT                                              
006300         ASSIGN TO APRVLOG                                                
006400         ORGANIZATION IS LINE SEQUENTIAL                                  
006500         FILE STATUS IS FS-LOG.                                           
006600                                                                          
006700 DATA DIVISION.                                                           
006800 FILE SECTION.                                                            
006900 FD  ROOM-MASTER                                                          
007000     LABEL RECORDS ARE STANDARD.                                          
007100     COPY ROOMMSTR.                                                       
007200                                                                          
007300 FD  BOOKING-MASTER-IN                                                    
007400     LABEL RECORDS ARE STANDARD.                                          
007500     COPY BKNGMSTR REPLACING ==BOOKING-RECORD== BY ==BKG-IN-REC==.        
007600                                                                          
007700 FD  APPROVAL-LOG-OUT                                                     
007800     LABEL RECORDS ARE STANDARD.                                          
007900     COPY APRVLLOG.                                                       
008000                                                                          
008100 WORKING-STORAGE SECTION.                                                 
008200 01  FILE-STATUS-CODES.                                                   
008300     05  FS-ROOM                     PIC X(2)  VALUE SPACES.              
008400         88  ROOM-FILE-OK            VALUE '00'.                          
008500     05  FS-BKGI                     PIC X(2)  VALUE SPACES.              
008600         88  BKGI-FILE-OK            VALUE '00'.                          
008700     05  FS-LOG                      PIC X(2)  VALUE SPACES.              
008800         88  LOG-FILE-OK             VALUE '00'.                          
008900                                                                          
009000 01  WS-SWITCHES.                                                         
009100     05  WS-BKG-EOF-SW               PIC X     VALUE 'N'.                 
009200         88  BKG-EOF                 VALUE 'Y'.                           
009300     05  WS-ROOM-FOUND-SW            PIC X     VALUE 'N'.                 
009400         88  ROOM-WAS-FOUND          VALUE 'Y'.                           
009500                                                                          
009600 77  WS-PARA-NAME                    PIC X(30) VALUE SPACES.              
009700 77  WS-ABEND-REASON                 PIC X(60) VALUE SPACES.              
009800                                                                          
009900 01  WS-CONTROL-TOTALS.                                                   
010000     05  WS-CT-READ                  PIC 9(07) COMP VALUE ZERO.           
010100     05  WS-CT-SKIPPED               PIC 9(07) COMP VALUE ZERO.           
010200     05  WS-CT-DRIVEN                PIC 9(07) COMP VALUE ZERO.           
010300     05  WS-CT-AUTO-APPROVE          PIC 9(07) COMP VALUE ZERO.           
010400     05  WS-CT-AUTO-REJECT           PIC 9(07) COMP VALUE ZERO.           
010500     05  WS-CT-REQ-REVIEW            PIC 9(07) COMP VALUE ZERO.           
010600                                                                          
010700*****************************************************************         
010800*   ROOM-TABLE-AREA -- WHOLE ROOM MASTER, LOADED ONCE AND KEPT   *        
010900*   IN ROOM-ID SEQUENCE FOR SEARCH ALL (SAME TECHNIQUE AS        *        
011000*   BKGDCS01'S 0100-LOAD-ROOMS-RTN -- NO KSDS ON THIS BUILD).    *        
011100*****************************************************************         
011200 01  ROOM-TABLE-AREA.                                                     
011300     05  RT-COUNT                    PIC 9(05) COMP VALUE ZERO.           
011400     05  RT-ENTRY OCCURS 1 TO 2000 TIMES                                  
011500             DEPENDING ON RT-COUNT                                        
011600             ASCENDING KEY IS RT-ROOM-ID                                  
011700             INDEXED BY RT-IX.                                            
011800         10  RT-ROOM-ID              PIC 9(09).                           
011900         10  RT-ROOM-REC             PIC X(120).                          
012000                                                                          
012100*****************************************************************         
012200*   BOOKING-TABLE-AREA -- EVERY NON-CANCELLED BOOKING, LOADED    *        
012300*   ONCE SO THE CONFLICT COUNT PASSED TO BKGRUL01 CAN BE BUILT   *        
012400*   BY AN IN-MEMORY SCAN INSTEAD OF RE-READING THE MASTER ONE    *        
012500*   ROOM AT A TIME (CR1988).  MIRRORS BKGDCS01'S BT-ENTRY TABLE. *        
012600*****************************************************************         
012700 01  BOOKING-TABLE-AREA.                                                  
012800     05  BT-COUNT                    PIC 9(07) COMP VALUE ZERO.           
012900     05  BT-ENTRY OCCURS 1 TO 200000 TIMES                                
013000             DEPENDING ON BT-COUNT                                        
013100             INDEXED BY BT-IX.                                            
013200         10  BT-BOOKING-ID           PIC 9(09).                           
013300         10  BT-ROOM-ID              PIC 9(09).                           
013400         10  BT-START-STAMP          PIC 9(12) COMP.                      
013500         10  BT-END-STAMP            PIC 9(12) COMP.                      
013600                                                                          
013700 COPY ROOMMSTR REPLACING ==ROOM-RECORD== BY ==WS-CUR-ROOM-DATA==.         
013800                                                                          
013900 01  WS-CONFLICT-WORK.                                                    
014000     05  WS-START-STAMP              PIC 9(12) COMP.                      
014100     05  WS-END-STAMP                PIC 9(12) COMP.                      
014200     05  WS-CONFLICT-COUNT           PIC 9(05) COMP VALUE ZERO.           
014300                                                                          
014400 01  LK-RESULT-AREA.                                                      
014500     05  LK-ACTION-CD                PIC X(16) VALUE SPACES.              
014600         88  LK-ACT-AUTO-APPROVE     VALUE 'AUTO_APPROVE'.                
014700         88  LK-ACT-AUTO-REJECT      VALUE 'AUTO_REJECT'.                 
014800         88  LK-ACT-REQ-REVIEW       VALUE 'REQUIRES_REVIEW'.             
014900     05  LK-CONFIDENCE               PIC S9(1)V9(2) COMP-3.               
015000     05  LK-RATIONALE                PIC X(500) VALUE SPACES.             
015100                                                                          
015200 LINKAGE SECTION.                                                         
015300                                                                          
015400 PROCEDURE DIVISION.                                                      
015500                                                                          
015600     PERFORM 000-SETUP-RTN THRU 000-EXIT.                                 
015700                                                                          
015800     PERFORM 200-PROCESS-BOOKING-RTN THRU 200-EXIT                        
015900         UNTIL BKG-EOF.                                                   
016000                                                                          
016100     PERFORM 900-CONTROL-TOTALS-RTN THRU 900-EXIT.                        
016200     PERFORM 950-CLOSE-RTN THRU 950-EXIT.                                 
016300                                                                          
016400     STOP RUN.                                                            
016500                                                                          
016600 000-SETUP-RTN.                                                           
016700     DISPLAY '000-SETUP-RTN'.                                             
016800     MOVE '000-SETUP-RTN' TO WS-PARA-NAME.                                
016900     OPEN INPUT  ROOM-MASTER                                              
017000                 BOOKING-MASTER-IN.                                       
017100     OPEN OUTPUT APPROVAL-LOG-OUT.                                        
017200     IF NOT ROOM-FILE-OK OR NOT BKGI-FILE-OK OR NOT LOG-FILE-OK           
017300         MOVE 'UNABLE TO OPEN ONE OR MORE LEGACY-RUN FILES'               
017400             TO WS-ABEND-REASON                                           
017500         GO TO 9999-ERROR-RTN                                             
017600     END-IF.                                                              
017700     PERFORM 0100-LOAD-ROOMS-RTN THRU 0100-EXIT.                          
017800     PERFORM 0180-LOAD-BOOKINGS-RTN THRU 0180-EXIT.                       
017900     PERFORM 810-READ-BOOKING-RTN THRU 810-EXIT.                          
018000 000-EXIT.                                                                
018100     EXIT.                                                                
018200                                                                          
018300 0100-LOAD-ROOMS-RTN.                                                     
018400     DISPLAY '0100-LOAD-ROOMS-RTN'.                                       
018500     MOVE '0100-LOAD-ROOMS-RTN' TO WS-PARA-NAME.                          
018600     MOVE ZERO TO RT-COUNT.                                               
018700     MOVE SPACES TO FS-ROOM.                                              
018800     PERFORM 0105-LOAD-ONE-ROOM-RTN THRU 0105-EXIT                        
018900         UNTIL FS-ROOM = 'NO'.                                            
019000 0100-EXIT.                                                               
019100     EXIT.                                                                
019200                                                                          
019300*****************************************************************         
019400*  0105-LOAD-ONE-ROOM-RTN -- ONE READ OF THE ROOM MASTER INTO    *        
019500*  THE IN-MEMORY TABLE, DRIVEN BY 0100-LOAD-ROOMS-RTN.           *        
019600*****************************************************************         
019700 0105-LOAD-ONE-ROOM-RTN.                                                  
019800     READ ROOM-MASTER                                                     
019900         AT END                                                           
020000             MOVE 'NO' TO FS-ROOM                                         
020100         NOT AT END                                                       
020200             ADD 1 TO RT-COUNT                                            
020300             MOVE ROOM-ID TO RT-ROOM-ID(RT-COUNT)                         
020400             MOVE ROOM-RECORD TO RT-ROOM-REC(RT-COUNT)                    
020500     END-READ.                                                            
020600 0105-EXIT.                                                               
020700     EXIT.                                                                
020800                                                                          
020900 0180-LOAD-BOOKINGS-RTN.                                                  
021000     DISPLAY '0180-LOAD-BOOKINGS-RTN'.                                    
021100     MOVE '0180-LOAD-BOOKINGS-RTN' TO WS-PARA-NAME.                       
021200     MOVE ZERO TO BT-COUNT.                                               
021300     MOVE SPACES TO FS-BKGI.                                              
021400     PERFORM 0185-LOAD-ONE-BOOKING-RTN THRU 0185-EXIT                     
021500         UNTIL FS-BKGI = 'NO'.                                            
021600 0180-EXIT.                                                               
021700     EXIT.                                                                
021800                                                                          
021900*****************************************************************         
022000*  0185-LOAD-ONE-BOOKING-RTN -- ONE READ OF THE BOOKING MASTER   *        
022100*  INTO THE IN-MEMORY TABLE, DRIVEN BY 0180-LOAD-BOOKINGS-RTN.   *        
022200*****************************************************************         
022300 0185-LOAD-ONE-BOOKING-RTN.                                               
022400     READ BOOKING-MASTER-IN INTO BKG-IN-REC                               
022500         AT END                                                           
022600             MOVE 'NO' TO FS-BKGI                                         
022700         NOT AT END                                                       
022800             IF BOOKING-STATUS OF BKG-IN-REC                              
022900                     NOT = 'CANCELLED'                                    
023000                 ADD 1 TO BT-COUNT                                        
023100                 MOVE BOOKING-ID OF BKG-IN-REC                            
023200                     TO BT-BOOKING-ID(BT-COUNT)                           
023300                 MOVE BOOKING-ROOM-ID OF BKG-IN-REC                       
023400                     TO BT-ROOM-ID(BT-COUNT)                              
023500                 COMPUTE BT-START-STAMP(BT-COUNT) =                       
023600                     BOOKING-START-DATE OF BKG-IN-REC * 10000             
023700                     + BOOKING-START-TIME OF BKG-IN-REC                   
023800                 COMPUTE BT-END-STAMP(BT-COUNT) =                         
023900                     BOOKING-END-DATE OF BKG-IN-REC * 10000               
024000                     + BOOKING-END-TIME OF BKG-IN-REC                     
024100             END-IF                                                       
024200     END-READ.                                                            
024300 0185-EXIT.                                                               
024400     EXIT.                                                                
024500                                                                          
024600 810-READ-BOOKING-RTN.                                                    
024700     MOVE '810-READ-BOOKING-RTN' TO WS-PARA-NAME.                         
024800     MOVE SPACES TO FS-BKGI.                                              
024900     READ BOOKING-MASTER-IN INTO BKG-IN-REC                               
025000         AT END                                                           
025100             SET BKG-EOF TO TRUE                                          
025200     END-READ.                                                            
025300 810-EXIT.                                                                
025400     EXIT.                                                                
025500                                                                          
025600*****************************************************************         
025700*  200-PROCESS-BOOKING-RTN  -  CR2077, ONE BOOKING PER PASS.     *        
025800*  CANCELLED ROWS ARE SKIPPED OUTRIGHT; EVERYTHING ELSE GOES     *        
025900*  THROUGH THE OLD ENGINE AND IS LOGGED, WIN OR LOSE.            *        
026000*****************************************************************         
026100 200-PROCESS-BOOKING-RTN.                                                 
026200     DISPLAY '200-PROCESS-BOOKING-RTN'.                                   
026300     MOVE '200-PROCESS-BOOKING-RTN' TO WS-PARA-NAME.                      
026400     ADD 1 TO WS-CT-READ.                                                 
026500     IF BOOKING-STATUS OF BKG-IN-REC = 'CANCELLED'                        
026600         ADD 1 TO WS-CT-SKIPPED                                           
026700     ELSE                                                                 
026800         PERFORM 230-LOOKUP-ROOM-RTN THRU 230-EXIT                        
026900         IF NOT ROOM-WAS-FOUND                                            
027000             ADD 1 TO WS-CT-SKIPPED                                       
027100             DISPLAY '*** ROOM NOT FOUND FOR BOOKING '                    
027200                      BOOKING-ID OF BKG-IN-REC                            
027300         ELSE                                                             
027400             PERFORM 300-COUNT-CONFLICTS-RTN THRU 300-EXIT                
027500             PERFORM 400-CALL-ENGINE-RTN THRU 400-EXIT                    
027600             PERFORM 600-WRITE-LOG-RTN THRU 600-EXIT                      
027700             PERFORM 800-BUMP-TOTALS-RTN THRU 800-EXIT                    
027800             ADD 1 TO WS-CT-DRIVEN                                        
027900         END-IF                                                           
028000     END-IF.                                                              
028100     PERFORM 810-READ-BOOKING-RTN THRU 810-EXIT.                          
028200 200-EXIT.                                                                
028300     EXIT.                                                                
028400                                                                          
028500 230-LOOKUP-ROOM-RTN.                                                     
028600     MOVE '230-LOOKUP-ROOM-RTN' TO WS-PARA-NAME.                          
028700     MOVE 'N' TO WS-ROOM-FOUND-SW.                                        
028800     IF RT-COUNT > ZERO                                                   
028900         SEARCH ALL RT-ENTRY                                              
029000             AT END                                                       
029100                 MOVE 'N' TO WS-ROOM-FOUND-SW                             
029200             WHEN RT-ROOM-ID(RT-IX) =                                     
029300                     BOOKING-ROOM-ID OF BKG-IN-REC                        
029400                 MOVE 'Y' TO WS-ROOM-FOUND-SW                             
029500                 MOVE RT-ROOM-REC(RT-IX) TO WS-CUR-ROOM-DATA              
029600         END-SEARCH                                                       
029700     END-IF.                                                              
029800 230-EXIT.                                                                
029900     EXIT.                                                                
030000                                                                          
030100 300-COUNT-CONFLICTS-RTN.                                                 
030200     MOVE '300-COUNT-CONFLICTS-RTN' TO WS-PARA-NAME.                      
030300     COMPUTE WS-START-STAMP =                                             
030400         BOOKING-START-DATE OF BKG-IN-REC * 10000                         
030500         + BOOKING-START-TIME OF BKG-IN-REC.                              
030600     COMPUTE WS-END-STAMP =                                               
030700         BOOKING-END-DATE OF BKG-IN-REC * 10000                           
030800         + BOOKING-END-TIME OF BKG-IN-REC.                                
030900     MOVE ZERO TO WS-CONFLICT-COUNT.                                      
031000     PERFORM 305-TEST-ONE-BOOKING-RTN THRU 305-EXIT                       
031100         VARYING BT-IX FROM 1 BY 1                                        
031200         UNTIL BT-IX > BT-COUNT.                                          
031300 300-EXIT.                                                                
031400     EXIT.                                                                
031500                                                                          
031600*****************************************************************         
031700*  305-TEST-ONE-BOOKING-RTN -- ONE ACTIVE-BOOKING TABLE ENTRY'S  *        
031800*  WORTH OF THE CONFLICT SCAN, DRIVEN BY 300-COUNT-CONFLICTS-    *        
031900*  RTN'S PERFORM ... VARYING.                                   *         
032000*****************************************************************         
032100 305-TEST-ONE-BOOKING-RTN.                                                
032200     IF BT-ROOM-ID(BT-IX) = BOOKING-ROOM-ID OF BKG-IN-REC                 
032300             AND BT-BOOKING-ID(BT-IX)                                     
032400                 NOT = BOOKING-ID OF BKG-IN-REC                           
032500             AND ( (BT-START-STAMP(BT-IX) >= WS-START-STAMP               
032600                    AND BT-START-STAMP(BT-IX) < WS-END-STAMP)             
032700                OR (BT-END-STAMP(BT-IX) > WS-START-STAMP                  
032800                    AND BT-END-STAMP(BT-IX) <= WS-END-STAMP)              
032900                OR (BT-START-STAMP(BT-IX) <= WS-START-STAMP               
033000                    AND BT-END-STAMP(BT-IX) >= WS-END-STAMP) )            
033100         ADD 1 TO WS-CONFLICT-COUNT                                       
033200     END-IF.                                                              
033300 305-EXIT.                                                                
033400     EXIT.                                                                
033500                                                                          
033600*****************************************************************         
033700*  400-CALL-ENGINE-RTN  -  HANDS THE CURRENT BOOKING, ITS ROOM,  *        
033800*  AND THE CONFLICT COUNT JUST BUILT OFF TO BKGRUL01.  THE OLD   *        
033900*  RULES KNOW NOTHING OF THIS DRIVER OR OF BKGDCS01 -- THEY SEE  *        
034000*  ONLY THE THREE LINKAGE ITEMS, SAME AS ALWAYS.                 *        
034100*****************************************************************         
034200 400-CALL-ENGINE-RTN.                                                     
034300     MOVE '400-CALL-ENGINE-RTN' TO WS-PARA-NAME.                          
034400     MOVE SPACES TO LK-ACTION-CD.                                         
034500     MOVE SPACES TO LK-RATIONALE.                                         
034600     MOVE ZERO   TO LK-CONFIDENCE.                                        
034700     CALL 'BKGRUL01' USING BKG-IN-REC                                     
034800                           WS-CUR-ROOM-DATA                               
034900                           WS-CONFLICT-COUNT                              
035000                           LK-RESULT-AREA.                                
035100 400-EXIT.                                                                
035200     EXIT.                                                                
035300                                                                          
035400 600-WRITE-LOG-RTN.                                                       
035500     MOVE '600-WRITE-LOG-RTN' TO WS-PARA-NAME.                            
035600     MOVE SPACES TO APPROVAL-LOG-RECORD.                                  
035700     MOVE BOOKING-ID OF BKG-IN-REC TO LOG-BOOKING-ID.                     
035800     MOVE 'AI' TO LOG-ACTOR.                                              
035900     EVALUATE TRUE                                                        
036000         WHEN LK-ACT-AUTO-APPROVE                                         
036100             SET LOG-ACT-AUTO-APPROVE TO TRUE                             
036200         WHEN LK-ACT-AUTO-REJECT                                          
036300             SET LOG-ACT-AUTO-REJECT TO TRUE                              
036400         WHEN OTHER                                                       
036500             SET LOG-ACT-REVIEW TO TRUE                                   
036600     END-EVALUATE.                                                        
036700     MOVE LK-CONFIDENCE TO LOG-CONFIDENCE.                                
036800     MOVE LK-RATIONALE TO LOG-RATIONALE.                                  
036900     SET LOG-SRC-RULES TO TRUE.                                           
037000     WRITE APPROVAL-LOG-RECORD.                                           
037100 600-EXIT.                                                                
037200     EXIT.                                                                
037300                                                                          
037400 800-BUMP-TOTALS-RTN.                                                     
037500     MOVE '800-BUMP-TOTALS-RTN' TO WS-PARA-NAME.                          
037600     EVALUATE TRUE                                                        
037700         WHEN LK-ACT-AUTO-APPROVE                                         
037800             ADD 1 TO WS-CT-AUTO-APPROVE                                  
037900         WHEN LK-ACT-AUTO-REJECT                                          
038000             ADD 1 TO WS-CT-AUTO-REJECT                                   
038100         WHEN OTHER                                                       
038200             ADD 1 TO WS-CT-REQ-REVIEW                                    
038300     END-EVALUATE.                                                        
038400 800-EXIT.                                                                
038500     EXIT.                                                                
038600                                                                          
038700 900-CONTROL-TOTALS-RTN.                                                  
038800     DISPLAY '900-CONTROL-TOTALS-RTN'.                                    
038900     MOVE '900-CONTROL-TOTALS-RTN' TO WS-PARA-NAME.                       
039000     DISPLAY 'BKGRULDR -- LEGACY ENGINE SHADOW RUN COMPLETE'.             
039100     DISPLAY '   BOOKINGS READ .......... ' WS-CT-READ.                   
039200     DISPLAY '   BOOKINGS SKIPPED ....... ' WS-CT-SKIPPED.                
039300     DISPLAY '   BOOKINGS DRIVEN ........ ' WS-CT-DRIVEN.                 
039400     DISPLAY '   AUTO-APPROVE ........... ' WS-CT-AUTO-APPROVE.           
039500     DISPLAY '   AUTO-REJECT ............ ' WS-CT-AUTO-REJECT.            
039600     DISPLAY '   REQUIRES-REVIEW ........ ' WS-CT-REQ-REVIEW.             
039700 900-EXIT.                                                                
039800     EXIT.                                                                
039900                                                                          
040000 950-CLOSE-RTN.                                                           
040100     MOVE '950-CLOSE-RTN' TO WS-PARA-NAME.                                
040200     CLOSE ROOM-MASTER                                                    
040300           BOOKING-MASTER-IN                                              
040400           APPROVAL-LOG-OUT.                                              
040500 950-EXIT.                                                                
040600     EXIT.                                                                
040700                                                                          
040800 9999-ERROR-RTN.                                                          
040900     DISPLAY '*** BKGRULDR ABEND *** ' WS-ABEND-REASON                    
041000             ' AT ' WS-PARA-NAME.                                         
041100     MOVE 16 TO RETURN-CODE.                                              
041200     STOP RUN.                                                            
041300 9999-EXIT.                                                               
041400     EXIT.                                                                
