000100 IDENTIFICATION DIVISION.                                                 
000200*****************************************************************         
000300 PROGRAM-ID.  BKGRPT01.                                                   
000400 AUTHOR. M. PATEL.                                                        
000500 INSTALLATION. FACILITIES SYSTEMS GROUP.                                  
000600 DATE-WRITTEN. 08/14/96.                                                  
000700 DATE-COMPILED.                                                           
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900*****************************************************************         
001000* PROGRAM:  BKGRPT01                                             *        
001100*                                                                *        
001200* ROOM UTILIZATION ANALYTICS ROLLUP.  READS THE WHOLE ROOM       *        
001300* MASTER AND THE WHOLE BOOKING MASTER ONCE, ACCUMULATES A        *        
001400* BOOKING COUNT/ATTENDEE SUM/BOOKED-MINUTES BUCKET PER ROOM,     *        
001500* RANKS THE TOP 5 AND LEAST 5 ROOMS BY BOOKING COUNT, COMPUTES A *        
001600* 30-DAY UTILIZATION PERCENTAGE PER ROOM AND FLAGS THE ROOMS     *        
001700* RUNNING BELOW 10 PERCENT FOR THE REPURPOSING RECOMMENDATION    *        
001800* LIST.  NO YEAR-2000 SURPRISES THIS TIME -- CCYYMMDD THROUGHOUT.*        
001900*                                                                *        
002000*----------------------------------------------------------------*        
002100*      CR1140  M.PATEL     08/14/96  INITIAL VERSION             *        
002200*      CR1301  A.WOJCIK    11/30/98  Y2K -- CUTOFF-DATE ARITH.   *        
002300*                                     NOW CCYYMMDD, NOT YYMMDD   *        
002400*      CR1900  T.NAKASHIMA 03/10/03  ADDED LOW-UTILIZATION       *        
002500*                                     RECOMMENDATION SECTION     *        
002600*****************************************************************         
002700                                                                          
002800 ENVIRONMENT DIVISION.                                                    
002900 CONFIGURATION SECTION.                                                   
003000 SOURCE-COMPUTER. IBM-390.                                                
003100 OBJECT-COMPUTER. IBM-390.                                                
003200 SPECIAL-NAMES.                                                           
003300     C01 IS TOP-OF-FORM                                                   
003400     CLASS DIGIT-CHARS IS "0" THRU "9"                                    
003500     UPSI-0 ON  STATUS IS BKG-TEST-MODE                                   
003600            OFF STATUS IS BKG-PROD-MODE.                                  
003700                                                                          
003800 INPUT-OUTPUT SECTION.                                                    
003900 FILE-CONTROL.                                                            
004000     SELECT ROOM-MASTER                                                   
004100         ASSIGN TO ROOMMSTR                                               
004200         ORGANIZATION IS LINE SEQUENTIAL                                  
004300         FILE STATUS IS WS-ROOMFILE-STATUS.                               
004400                                                                          
004500     SELECT BOOKING-MASTER-IN                                             
004600         ASSIGN TO BKGMSTI                                                
004700         ORGANIZATION IS LINE SEQUENTIAL                                  
004800         FILE STATUS IS WS-BKGFILE-STATUS.                                
004900                                                                          
005000     SELECT PRINT-FILE                                                    
005100         ASSIGN TO UTILRPT                                                
005200         ORGANIZATION IS LINE SEQUENTIAL                                  
005300         FILE STATUS IS WS-PRTFILE-STATUS.                                
005400                                                                          
005500 DATA DIVISION.                                                           
005600 FILE SECTION.                                                            
005700 FD  ROOM-MASTER                                                          
005800     LABEL RECORDS ARE STANDARD.                                          
005900     COPY ROOMMSTR.                                                       
006000                                                                          
006100 FD  BOOKING-MASTER-IN                                                    
006200     LABEL RECORDS ARE STANDARD.                                          
006300     COPY BKNGMSTR REPLACING ==BOOKING-RECORD== BY ==BKG-IN-REC==.        
006400                                                                          
006500 FD  PRINT-FILE                                                           
006600     LABEL RECORDS ARE STANDARD.                                          
006700 01  PRINT-REC                          PIC X(132).                       
006800                                                                          
006900 WORKING-STORAGE SECTION.                                                 
007000 01  WS-FIELDS.                                                           
007100     05  WS-ROOMFILE-STATUS          PIC X(2)  VALUE SPACES.              
007200         88  ROOM-FILE-OK            VALUE '00'.                          
007300     05  WS-BKGFILE-STATUS           PIC X(2)  VALUE SPACES.              
007400         88  BKG-FILE-OK             VALUE '00'.                          
007500     05  WS-PRTFILE-STATUS           PIC X(2)  VALUE SPACES.              
007600         88  PRT-FILE-OK             VALUE '00'.                          
007700                                                                          
007800 77  WS-PARA-NAME                    PIC X(30) VALUE SPACES.              
007900 77  WS-ABEND-REASON                 PIC X(60) VALUE SPACES.              
008000                                                                          
008100*****************************************************************         
008200*   WS-DATE-WORK-AREA -- TODAY'S DATE (ACCEPT FROM DATE) BACKED  *        
008300*   UP 30 CALENDAR DAYS, ONE DAY AT A TIME, TO GET THE 30-DAY    *        
008400*   UTILIZATION-WINDOW CUTOFF.  NO INTRINSIC FUNCTIONS ON THIS   *        
008500*   COMPILER -- SEE 0115-BACK-ONE-DAY-RTN.                       *        
008600*****************************************************************         
008700 01  WS-DATE-WORK-AREA.                                                   
008800     05  WS-TODAY-DATE-8             PIC 9(08) VALUE ZERO.                
008900     05  WS-TODAY-DATE-8-R REDEFINES                                      
009000         WS-TODAY-DATE-8.                                                 
009100         10  WS-TODAY-CCYY           PIC 9(04).                           
009200         10  WS-TODAY-MM             PIC 9(02).                           
009300         10  WS-TODAY-DD             PIC 9(02).                           
009400     05  WS-CUTOFF-DATE-8            PIC 9(08) VALUE ZERO.                
009500     05  WS-CUTOFF-DATE-8-R REDEFINES                                     
009600         WS-CUTOFF-DATE-8.                                                
009700         10  WS-CUTOFF-CCYY          PIC 9(04).                           
009800         10  WS-CUTOFF-MM            PIC 9(02).                           
009900         10  WS-CUTOFF-DD            PIC 9(02).                           
010000     05  WS-BACKUP-DAYS-LEFT         PIC 9(02) COMP VALUE ZERO.           
010100     05  WS-LEAP-REM-4               PIC 9(02) COMP VALUE ZERO.           
010200     05  WS-LEAP-REM-100             PIC 9(02) COMP VALUE ZERO.           
010300     05  WS-LEAP-REM-400             PIC 9(02) COMP VALUE ZERO.           
010400     05  WS-LEAP-QUOT                PIC 9(06) COMP VALUE ZERO.           
010500     05  WS-DAYS-IN-MONTH-TBL.                                            
010600         10  FILLER                  PIC 9(02) VALUE 31.                  
010700         10  FILLER                  PIC 9(02) VALUE 28.                  
010800         10  FILLER                  PIC 9(02) VALUE 31.                  
010900         10  FILLER                  PIC 9(02) VALUE 30.                  
011000         10  FILLER                  PIC 9(02) VALUE 31.                  
011100         10  FILLER                  PIC 9(02) VALUE 30.                  
011200         10  FILLER                  PIC 9(02) VALUE 31.                  
011300         10  FILLER                  PIC 9(02) VALUE 31.                  
011400         10  FILLER                  PIC 9(02) VALUE 30.                  
011500         10  FILLER                  PIC 9(02) VALUE 31.                  
011600         10  FILLER                  PIC 9(02) VALUE 30.                  
011700         10  FILLER                  PIC 9(02) VALUE 31.                  
011800     05  WS-DAYS-IN-MONTH-R REDEFINES                                     
011900         WS-DAYS-IN-MONTH-TBL.                                            
012000         10  WS-DIM-ENTRY            PIC 9(02) OCCURS 12 TIMES.           
012100                                                                          
012200*****************************************************************         
012300*   ROOM-TABLE-AREA -- WHOLE ROOM MASTER, LOADED ONCE, KEPT IN   *        
012400*   ASCENDING ROOM-ID SEQUENCE (SAME ORDER AS THE MASTER FILE)   *        
012500*   SO BOOKINGS CAN BE MATCHED TO THEIR ROOM WITH SEARCH ALL --  *        
012600*   NO KSDS ON THIS BUILD.                                       *        
012700*****************************************************************         
012800 01  ROOM-TABLE-AREA.                                                     
012900     05  RM-COUNT                    PIC 9(05) COMP VALUE ZERO.           
013000     05  RM-ENTRY OCCURS 1 TO 5000 TIMES                                  
013100             DEPENDING ON RM-COUNT                                        
013200             ASCENDING KEY IS RM-ROOM-ID                                  
013300             INDEXED BY RM-IX RM-IX2.                                     
013400         10  RM-ROOM-ID              PIC 9(09).                           
013500         10  RM-ROOM-NAME            PIC X(40).                           
013600         10  RM-ROOM-CAPACITY        PIC 9(05).                           
013700         10  RM-BOOKING-COUNT        PIC 9(07) COMP.                      
013800         10  RM-ATTENDEE-SUM         PIC 9(09) COMP.                      
013900         10  RM-BOOKED-MINUTES       PIC 9(09) COMP.                      
014000         10  RM-CLAIMED-SW           PIC X.                               
014100             88  RM-CLAIMED          VALUE 'Y'.                           
014200                                                                          
014300 01  WS-RANK-AREA.                                                        
014400     05  WS-TOP-RANK-TBL.                                                 
014500         10  WS-TOP-RANK-RM-IX OCCURS 5 TIMES                             
014600                 PIC 9(05) COMP VALUE ZERO.                               
014700     05  WS-LEAST-RANK-TBL.                                               
014800         10  WS-LST-RANK-RM-IX OCCURS 5 TIMES                             
014900                 PIC 9(05) COMP VALUE ZERO.                               
015000     05  WS-RANK-IX                  PIC 9(02) COMP VALUE ZERO.           
015100     05  WS-BEST-CNT                 PIC 9(07) COMP VALUE ZERO.           
015200     05  WS-BEST-IX                  PIC 9(05) COMP VALUE ZERO.           
015300                                                                          
015400 01  WS-CONTROL-TOTALS.                                                   
015500     05  WS-CT-BOOKINGS-READ         PIC 9(07) COMP VALUE ZERO.           
015600     05  WS-CT-RECOMMEND-LINES       PIC 9(02) COMP VALUE ZERO.           
015700                                                                          
015800 01  WS-STATS-WORK-AREA.                                                  
015900     05  WS-AVG-ATTENDEES            PIC 9(06)V9 COMP-3                   
016000                                                  VALUE ZERO.             
016100     05  WS-UTIL-FRACTION            PIC S9(1)V9(4) COMP-3                
016200                                                  VALUE ZERO.             
016300     05  WS-UTIL-PCT                 PIC 9(03)V99 COMP-3                  
016400                                                  VALUE ZERO.             
016500     05  WS-BOOKING-MINUTES          PIC S9(05) COMP VALUE ZERO.          
016600     05  WS-START-MINOFDAY           PIC 9(04) COMP VALUE ZERO.           
016700     05  WS-END-MINOFDAY             PIC 9(04) COMP VALUE ZERO.           
016800                                                                          
016900 01  WS-HEADING-LINE1.                                                    
017000     05  FILLER                      PIC X(05) VALUE SPACES.              
017100     05  FILLER                      PIC X(40) VALUE                      
017200             'ROOM UTILIZATION ANALYTICS ROLLUP'.                         
017300     05  FILLER                      PIC X(10) VALUE                      
017400             'RUN DATE: '.                                                
017500     05  HL1-RUN-DATE                PIC 9999/99/99.                      
017600     05  FILLER                      PIC X(67) VALUE SPACES.              
017700                                                                          
017800 01  WS-HEADING-LINE2.                                                    
017900     05  FILLER                      PIC X(05) VALUE SPACES.              
018000     05  HL2-TEXT                    PIC X(40) VALUE SPACES.              
018100     05  FILLER                      PIC X(87) VALUE SPACES.              
018200                                                                          
018300 01  WS-COLUMN-LINE.                                                      
018400     05  FILLER                      PIC X(05) VALUE SPACES.              
018500     05  FILLER                      PIC X(09) VALUE 'ROOM-ID'.           
018600     05  FILLER                      PIC X(41) VALUE 'ROOM-NAME'.         
018700     05  FILLER                      PIC X(08) VALUE 'BK-CNT'.            
018800     05  FILLER                      PIC X(09) VALUE 'AVG-ATT'.           
018900     05  FILLER                      PIC X(07) VALUE 'CAP'.               
019000     05  FILLER                      PIC X(09) VALUE 'UTIL-PCT'.          
019100     05  FILLER                      PIC X(44) VALUE SPACES.              
019200                                                                          
019300 01  WS-DETAIL-LINE.                                                      
019400     05  FILLER                      PIC X(05) VALUE SPACES.              
019500     05  DL-ROOM-ID                  PIC Z(8)9.                           
019600     05  FILLER                      PIC X(01) VALUE SPACE.               
019700     05  DL-ROOM-NAME                PIC X(40).                           
019800     05  FILLER                      PIC X(01) VALUE SPACE.               
019900     05  DL-BOOKING-COUNT            PIC Z(6)9.                           
020000     05  FILLER                      PIC X(01) VALUE SPACE.               
020100     05  DL-AVG-ATTENDEES            PIC Z(5)9.9.                         
020200     05  FILLER                      PIC X(01) VALUE SPACE.               
020300     05  DL-CAPACITY                 PIC ZZZZZ9.                          
020400     05  FILLER                      PIC X(01) VALUE SPACE.               
020500     05  DL-UTIL-PCT                 PIC Z(4)9.99.                        
020600     05  FILLER                      PIC X(44) VALUE SPACES.              
020700                                                                          
020800 01  WS-RECOMMEND-LINE.                                                   
020900     05  FILLER                      PIC X(05) VALUE SPACES.              
021000     05  RL-ROOM-ID                  PIC Z(8)9.                           
021100     05  FILLER                      PIC X(01) VALUE SPACE.               
021200     05  RL-ROOM-NAME                PIC X(40).                           
021300     05  FILLER                      PIC X(01) VALUE SPACE.               
021400     05  RL-REASON                   PIC X(50) VALUE                      
021500             'LOW UTILIZATION (<10%) -- CONSIDER REPURPOSING OR'.         
021600     05  FILLER                      PIC X(01) VALUE SPACE.               
021700     05  RL-REASON2                  PIC X(17) VALUE                      
021800             'MERGING RESOURCES'.                                         
021900     05  FILLER                      PIC X(08) VALUE SPACES.              
022000                                                                          
022100 01  WS-TOTAL-LINE.                                                       
022200     05  FILLER                      PIC X(05) VALUE SPACES.              
022300     05  FILLER                      PIC X(19) VALUE                      
022400             'TOTAL BOOKINGS.... '.                                       
022500     05  TL-TOTAL-BOOKINGS           PIC Z(6)9.                           
022600     05  FILLER                      PIC X(05) VALUE SPACES.              
022700     05  FILLER                      PIC X(19) VALUE                      
022800             'TOTAL ROOMS RPT... '.                                       
022900     05  TL-TOTAL-ROOMS              PIC Z(4)9.                           
023000     05  FILLER                      PIC X(72) VALUE SPACES.              
023100                                                                          
023200 LINKAGE SECTION.                                                         
023300                                                                          
023400 PROCEDURE DIVISION.                                                      
023500                                                                          
023600     PERFORM 0100-SETUP-RTN THRU 0100-EXIT.                               
023700                                                                          
023800     PERFORM 0200-ACCUM-RTN THRU 0200-EXIT.                               
023900                                                                          
024000     PERFORM 0300-RANK-RTN THRU 0300-EXIT.                                
024100                                                                          
024200     PERFORM 0400-PRINT-REPORT-RTN THRU 0400-EXIT.                        
024300                                                                          
024400     PERFORM 0900-FINAL-RTN THRU 0900-EXIT.                               
024500                                                                          
024600     MOVE ZERO TO RETURN-CODE.                                            
024700     STOP RUN.                                                            
024800                                                                          
024900 0100-SETUP-RTN.                                                          
025000     DISPLAY '0100-SETUP-RTN'.                                            
025100     MOVE '0100-SETUP-RTN' TO WS-PARA-NAME.                               
025200     OPEN INPUT  ROOM-MASTER                                              
025300                 BOOKING-MASTER-IN.                                       
025400     OPEN OUTPUT PRINT-FILE.                                              
025500     IF NOT ROOM-FILE-OK OR NOT BKG-FILE-OK OR NOT PRT-FILE-OK            
025600         MOVE 'UNABLE TO OPEN ONE OR MORE ANALYTICS FILES'                
025700             TO WS-ABEND-REASON                                           
025800         GO TO 9999-ERROR-RTN                                             
025900     END-IF.                                                              
026000     PERFORM 0110-COMPUTE-CUTOFF-RTN THRU 0110-EXIT.                      
026100     PERFORM 0120-LOAD-ROOMS-RTN THRU 0120-EXIT.                          
026200 0100-EXIT.                                                               
026300     EXIT.                                                                
026400                                                                          
026500*****************************************************************         
026600*  0110-COMPUTE-CUTOFF-RTN -- TODAY'S DATE BACKED UP 30 DAYS,   *         
026700*  ONE DAY AT A TIME, FOR THE 30-DAY UTILIZATION WINDOW.  CR1301 *        
026800*****************************************************************         
026900 0110-COMPUTE-CUTOFF-RTN.                                                 
027000     MOVE '0110-COMPUTE-CUTOFF-RTN' TO WS-PARA-NAME.                      
027100     ACCEPT WS-TODAY-DATE-8 FROM DATE YYYYMMDD.                           
027200     MOVE WS-TODAY-DATE-8 TO WS-CUTOFF-DATE-8.                            
027300     PERFORM 0115-BACK-ONE-DAY-RTN THRU 0115-EXIT                         
027400         30 TIMES.                                                        
027500 0110-EXIT.                                                               
027600     EXIT.                                                                
027700                                                                          
027800 0115-BACK-ONE-DAY-RTN.                                                   
027900     IF WS-CUTOFF-DD > 1                                                  
028000         SUBTRACT 1 FROM WS-CUTOFF-DD                                     
028100     ELSE                                                                 
028200         IF WS-CUTOFF-MM > 1                                              
028300             SUBTRACT 1 FROM WS-CUTOFF-MM                                 
028400         ELSE                                                             
028500             MOVE 12 TO WS-CUTOFF-MM                                      
028600             SUBTRACT 1 FROM WS-CUTOFF-CCYY                               
028700         END-IF                                                           
028800         IF WS-CUTOFF-MM = 2                                              
028900             DIVIDE WS-CUTOFF-CCYY BY 4                                   
029000                 GIVING WS-LEAP-QUOT                                      
029100                 REMAINDER WS-LEAP-REM-4                                  
029200             DIVIDE WS-CUTOFF-CCYY BY 100                                 
029300                 GIVING WS-LEAP-QUOT                                      
029400                 REMAINDER WS-LEAP-REM-100                                
029500             DIVIDE WS-CUTOFF-CCYY BY 400                                 
029600                 GIVING WS-LEAP-QUOT                                      
029700                 REMAINDER WS-LEAP-REM-400                                
029800             IF WS-LEAP-REM-4 = ZERO                                      
029900                     AND (WS-LEAP-REM-100 NOT = ZERO                      
030000                        OR WS-LEAP-REM-400 = ZERO)                        
030100                 MOVE 29 TO WS-CUTOFF-DD                                  
030200             ELSE                                                         
030300                 MOVE 28 TO WS-CUTOFF-DD                                  
030400             END-IF                                                       
030500         ELSE                                                             
030600             MOVE WS-DIM-ENTRY(WS-CUTOFF-MM) TO WS-CUTOFF-DD              
030700         END-IF                                                           
030800     END-IF.                                                              
030900 0115-EXIT.                                                               
031000     EXIT.                                                                
031100                                                                          
031200 0120-LOAD-ROOMS-RTN.                                                     
031300     MOVE '0120-LOAD-ROOMS-RTN' TO WS-PARA-NAME.                          
031400     MOVE ZERO TO RM-COUNT.                                               
031500     MOVE SPACES TO WS-ROOMFILE-STATUS.                                   
031600     PERFORM 0125-LOAD-ONE-ROOM-RTN THRU 0125-EXIT                        
031700         UNTIL WS-ROOMFILE-STATUS = 'NO'.                                 
031800 0120-EXIT.                                                               
031900     EXIT.                                                                
032000                                                                          
032100 0125-LOAD-ONE-ROOM-RTN.                                                  
032200     READ ROOM-MASTER                                                     
032300         AT END                                                           
032400             MOVE 'NO' TO WS-ROOMFILE-STATUS                              
032500         NOT AT END                                                       
032600             ADD 1 TO RM-COUNT                                            
032700             MOVE ROOM-ID TO RM-ROOM-ID(RM-COUNT)                         
032800             MOVE ROOM-NAME TO RM-ROOM-NAME(RM-COUNT)                     
032900             MOVE ROOM-CAPACITY TO RM-ROOM-CAPACITY(RM-COUNT)             
033000             MOVE ZERO TO RM-BOOKING-COUNT(RM-COUNT)                      
033100             MOVE ZERO TO RM-ATTENDEE-SUM(RM-COUNT)                       
033200             MOVE ZERO TO RM-BOOKED-MINUTES(RM-COUNT)                     
033300             MOVE 'N' TO RM-CLAIMED-SW(RM-COUNT)                          
033400     END-READ.                                                            
033500 0125-EXIT.                                                               
033600     EXIT.                                                                
033700                                                                          
033800 0200-ACCUM-RTN.                                                          
033900     MOVE '0200-ACCUM-RTN' TO WS-PARA-NAME.                               
034000     MOVE SPACES TO WS-BKGFILE-STATUS.                                    
034100     PERFORM 0205-ACCUM-READ-RTN THRU 0205-EXIT                           
034200         UNTIL WS-BKGFILE-STATUS = 'NO'.                                  
034300 0200-EXIT.                                                               
034400     EXIT.                                                                
034500                                                                          
034600 0205-ACCUM-READ-RTN.                                                     
034700     READ BOOKING-MASTER-IN                                               
034800         AT END                                                           
034900             MOVE 'NO' TO WS-BKGFILE-STATUS                               
035000         NOT AT END                                                       
035100             ADD 1 TO WS-CT-BOOKINGS-READ                                 
035200             PERFORM 0210-ACCUM-ONE-RTN THRU 0210-EXIT                    
035300     END-READ.                                                            
035400 0205-EXIT.                                                               
035500     EXIT.                                                                
035600                                                                          
035700*****************************************************************         
035800*  0210-ACCUM-ONE-RTN -- BOOKING COUNT/ATTENDEE SUM ARE TAKEN    *        
035900*  ACROSS EVERY BOOKING ON THE MASTER REGARDLESS OF STATUS (THE  *        
036000*  ADMIN ANALYTICS SCREEN THIS ROLLUP FEEDS DOES NOT EXCLUDE     *        
036100*  CANCELLED BOOKINGS FROM ITS TOTALS).  BOOKED-MINUTES ARE      *        
036200*  ADDED ONLY WHEN THE BOOKING'S END DATE FALLS ON OR AFTER THE  *        
036300*  30-DAY CUTOFF.                                                *        
036400*****************************************************************         
036500 0210-ACCUM-ONE-RTN.                                                      
036600     SEARCH ALL RM-ENTRY                                                  
036700         AT END                                                           
036800             NEXT SENTENCE                                                
036900         WHEN RM-ROOM-ID(RM-IX) =                                         
037000                 BOOKING-ROOM-ID OF BKG-IN-REC                            
037100             ADD 1 TO RM-BOOKING-COUNT(RM-IX)                             
037200             ADD BOOKING-ATTENDEES OF BKG-IN-REC                          
037300                 TO RM-ATTENDEE-SUM(RM-IX)                                
037400             IF BOOKING-END-DATE OF BKG-IN-REC >=                         
037500                     WS-CUTOFF-DATE-8                                     
037600                 COMPUTE WS-START-MINOFDAY =                              
037700                     BS-TIME-HH OF BKG-IN-REC * 60                        
037800                     + BS-TIME-MM OF BKG-IN-REC                           
037900                 COMPUTE WS-END-MINOFDAY =                                
038000                     BE-TIME-HH OF BKG-IN-REC * 60                        
038100                     + BE-TIME-MM OF BKG-IN-REC                           
038200                 COMPUTE WS-BOOKING-MINUTES =                             
038300                     WS-END-MINOFDAY - WS-START-MINOFDAY                  
038400                 IF WS-BOOKING-MINUTES > ZERO                             
038500                     ADD WS-BOOKING-MINUTES                               
038600                         TO RM-BOOKED-MINUTES(RM-IX)                      
038700                 END-IF                                                   
038800             END-IF                                                       
038900     END-SEARCH.                                                          
039000 0210-EXIT.                                                               
039100     EXIT.                                                                
039200                                                                          
039300*****************************************************************         
039400*  0300-RANK-RTN -- SELECTION-STYLE TOP-5/LEAST-5 RANKING.  NO   *        
039500*  SORT VERB USED -- THE TABLE IS SMALL ENOUGH THAT FIVE PASSES  *        
039600*  FOR THE HIGH END AND FIVE FOR THE LOW END ARE CHEAPER THAN A  *        
039700*  FULL SORT OF THE WHOLE ROOM TABLE.                            *        
039800*****************************************************************         
039900 0300-RANK-RTN.                                                           
040000     MOVE '0300-RANK-RTN' TO WS-PARA-NAME.                                
040100     PERFORM 0301-CLEAR-CLAIM-RTN THRU 0301-EXIT                          
040200         VARYING RM-IX2 FROM 1 BY 1 UNTIL RM-IX2 > RM-COUNT.              
040300     PERFORM 0302-CLAIM-MAX-RTN THRU 0302-EXIT                            
040400         VARYING WS-RANK-IX FROM 1 BY 1 UNTIL WS-RANK-IX > 5.             
040500     PERFORM 0301-CLEAR-CLAIM-RTN THRU 0301-EXIT                          
040600         VARYING RM-IX2 FROM 1 BY 1 UNTIL RM-IX2 > RM-COUNT.              
040700     PERFORM 0303-CLAIM-MIN-RTN THRU 0303-EXIT                            
040800         VARYING WS-RANK-IX FROM 1 BY 1 UNTIL WS-RANK-IX > 5.             
040900 0300-EXIT.                                                               
041000     EXIT.                                                                
041100                                                                          
041200 0301-CLEAR-CLAIM-RTN.                                                    
041300     MOVE 'N' TO RM-CLAIMED-SW(RM-IX2).                                   
041400 0301-EXIT.                                                               
041500     EXIT.                                                                
041600                                                                          
041700 0302-CLAIM-MAX-RTN.                                                      
041800     PERFORM 0310-FIND-MAX-RTN THRU 0310-EXIT.                            
041900     MOVE WS-BEST-IX TO WS-TOP-RANK-RM-IX(WS-RANK-IX).                    
042000     IF WS-BEST-IX > ZERO                                                 
042100         SET RM-CLAIMED(WS-BEST-IX) TO TRUE                               
042200     END-IF.                                                              
042300 0302-EXIT.                                                               
042400     EXIT.                                                                
042500                                                                          
042600 0303-CLAIM-MIN-RTN.                                                      
042700     PERFORM 0320-FIND-MIN-RTN THRU 0320-EXIT.                            
042800     MOVE WS-BEST-IX TO WS-LST-RANK-RM-IX(WS-RANK-IX).                    
042900     IF WS-BEST-IX > ZERO                                                 
043000         SET RM-CLAIMED(WS-BEST-IX) TO TRUE                               
043100     END-IF.                                                              
043200 0303-EXIT.                                                               
043300     EXIT.                                                                
043400                                                                          
043500 0310-FIND-MAX-RTN.                                                       
043600     MOVE ZERO TO WS-BEST-IX.                                             
043700     MOVE ZERO TO WS-BEST-CNT.                                            
043800     PERFORM 0315-TEST-MAX-RTN THRU 0315-EXIT                             
043900         VARYING RM-IX2 FROM 1 BY 1 UNTIL RM-IX2 > RM-COUNT.              
044000 0310-EXIT.                                                               
044100     EXIT.                                                                
044200                                                                          
044300 0315-TEST-MAX-RTN.                                                       
044400     IF NOT RM-CLAIMED(RM-IX2)                                            
044500             AND RM-BOOKING-COUNT(RM-IX2) >= WS-BEST-CNT                  
044600         MOVE RM-BOOKING-COUNT(RM-IX2) TO WS-BEST-CNT                     
044700         MOVE RM-IX2 TO WS-BEST-IX                                        
044800     END-IF.                                                              
044900 0315-EXIT.                                                               
045000     EXIT.                                                                
045100                                                                          
045200 0320-FIND-MIN-RTN.                                                       
045300     MOVE ZERO TO WS-BEST-IX.                                             
045400     MOVE 9999999 TO WS-BEST-CNT.                                         
045500     PERFORM 0325-TEST-MIN-RTN THRU 0325-EXIT                             
045600         VARYING RM-IX2 FROM 1 BY 1 UNTIL RM-IX2 > RM-COUNT.              
045700 0320-EXIT.                                                               
045800     EXIT.                                                                
045900                                                                          
046000 0325-TEST-MIN-RTN.                                                       
046100     IF NOT RM-CLAIMED(RM-IX2)                                            
046200             AND RM-BOOKING-COUNT(RM-IX2) <= WS-BEST-CNT                  
046300         MOVE RM-BOOKING-COUNT(RM-IX2) TO WS-BEST-CNT                     
046400         MOVE RM-IX2 TO WS-BEST-IX                                        
046500     END-IF.                                                              
046600 0325-EXIT.                                                               
046700     EXIT.                                                                
046800                                                                          
046900 0400-PRINT-REPORT-RTN.                                                   
047000     MOVE '0400-PRINT-REPORT-RTN' TO WS-PARA-NAME.                        
047100     MOVE WS-TODAY-DATE-8 TO HL1-RUN-DATE.                                
047200     MOVE WS-HEADING-LINE1 TO PRINT-REC.                                  
047300     PERFORM 0490-PRINT-LINE-RTN THRU 0490-EXIT.                          
047400                                                                          
047500     MOVE SPACES TO WS-HEADING-LINE2.                                     
047600     MOVE 'TOP 5 ROOMS BY BOOKING COUNT' TO HL2-TEXT.                     
047700     MOVE WS-HEADING-LINE2 TO PRINT-REC.                                  
047800     PERFORM 0490-PRINT-LINE-RTN THRU 0490-EXIT.                          
047900     MOVE WS-COLUMN-LINE TO PRINT-REC.                                    
048000     PERFORM 0490-PRINT-LINE-RTN THRU 0490-EXIT.                          
048100     PERFORM 0405-PRINT-TOP-ONE-RTN THRU 0405-EXIT                        
048200         VARYING WS-RANK-IX FROM 1 BY 1 UNTIL WS-RANK-IX > 5.             
048300                                                                          
048400     MOVE SPACES TO WS-HEADING-LINE2.                                     
048500     MOVE 'LEAST 5 ROOMS BY BOOKING COUNT' TO HL2-TEXT.                   
048600     MOVE WS-HEADING-LINE2 TO PRINT-REC.                                  
048700     PERFORM 0490-PRINT-LINE-RTN THRU 0490-EXIT.                          
048800     MOVE WS-COLUMN-LINE TO PRINT-REC.                                    
048900     PERFORM 0490-PRINT-LINE-RTN THRU 0490-EXIT.                          
049000     PERFORM 0406-PRINT-LEAST-ONE-RTN THRU 0406-EXIT                      
049100         VARYING WS-RANK-IX FROM 1 BY 1 UNTIL WS-RANK-IX > 5.             
049200                                                                          
049300     MOVE SPACES TO WS-HEADING-LINE2.                                     
049400     MOVE 'LOW-UTILIZATION RECOMMENDATIONS' TO HL2-TEXT.                  
049500     MOVE WS-HEADING-LINE2 TO PRINT-REC.                                  
049600     PERFORM 0490-PRINT-LINE-RTN THRU 0490-EXIT.                          
049700     PERFORM 0440-PRINT-RECOMMEND-RTN THRU 0440-EXIT.                     
049800                                                                          
049900     PERFORM 0450-PRINT-TOTALS-RTN THRU 0450-EXIT.                        
050000 0400-EXIT.                                                               
050100     EXIT.                                                                
050200                                                                          
050300 0405-PRINT-TOP-ONE-RTN.                                                  
050400     IF WS-TOP-RANK-RM-IX(WS-RANK-IX) > ZERO                              
050500         MOVE WS-TOP-RANK-RM-IX(WS-RANK-IX) TO WS-BEST-IX                 
050600         PERFORM 0460-COMPUTE-STATS-RTN THRU 0460-EXIT                    
050700         PERFORM 0470-BUILD-DETAIL-RTN THRU 0470-EXIT                     
050800         MOVE WS-DETAIL-LINE TO PRINT-REC                                 
050900         PERFORM 0490-PRINT-LINE-RTN THRU 0490-EXIT                       
051000     END-IF.                                                              
051100 0405-EXIT.                                                               
051200     EXIT.                                                                
051300                                                                          
051400 0406-PRINT-LEAST-ONE-RTN.                                                
051500     IF WS-LST-RANK-RM-IX(WS-RANK-IX) > ZERO                              
051600         MOVE WS-LST-RANK-RM-IX(WS-RANK-IX) TO WS-BEST-IX                 
051700         PERFORM 0460-COMPUTE-STATS-RTN THRU 0460-EXIT                    
051800         PERFORM 0470-BUILD-DETAIL-RTN THRU 0470-EXIT                     
051900         MOVE WS-DETAIL-LINE TO PRINT-REC                                 
052000         PERFORM 0490-PRINT-LINE-RTN THRU 0490-EXIT                       
052100     END-IF.                                                              
052200 0406-EXIT.                                                               
052300     EXIT.                                                                
052400                                                                          
052500*****************************************************************         
052600*  0440-PRINT-RECOMMEND-RTN -- CR1900.  EVERY ROOM UNDER 10      *        
052700*  PERCENT 30-DAY UTILIZATION, IN ROOM-ID ORDER, CAPPED AT 10    *        
052800*  LINES PER THE CR1900 REQUIREMENTS MEMO (NO SILENT TRUNCATION  *        
052900*  -- THE CAP IS A DELIBERATE LIMIT, NOT A BUFFER SHORTAGE).     *        
053000*****************************************************************         
053100 0440-PRINT-RECOMMEND-RTN.                                                
053200     MOVE ZERO TO WS-CT-RECOMMEND-LINES.                                  
053300     PERFORM 0445-TEST-ONE-ROOM-RTN THRU 0445-EXIT                        
053400         VARYING RM-IX2 FROM 1 BY 1                                       
053500             UNTIL RM-IX2 > RM-COUNT                                      
053600                 OR WS-CT-RECOMMEND-LINES = 10.                           
053700 0440-EXIT.                                                               
053800     EXIT.                                                                
053900                                                                          
054000 0445-TEST-ONE-ROOM-RTN.                                                  
054100     MOVE RM-IX2 TO WS-BEST-IX.                                           
054200     PERFORM 0460-COMPUTE-STATS-RTN THRU 0460-EXIT.                       
054300     IF WS-UTIL-FRACTION < .10                                            
054400         MOVE RM-ROOM-ID(RM-IX2) TO RL-ROOM-ID                            
054500         MOVE RM-ROOM-NAME(RM-IX2) TO RL-ROOM-NAME                        
054600         MOVE WS-RECOMMEND-LINE TO PRINT-REC                              
054700         PERFORM 0490-PRINT-LINE-RTN THRU 0490-EXIT                       
054800         ADD 1 TO WS-CT-RECOMMEND-LINES                                   
054900     END-IF.                                                              
055000 0445-EXIT.                                                               
055100     EXIT.                                                                
055200                                                                          
055300 0450-PRINT-TOTALS-RTN.                                                   
055400     MOVE WS-CT-BOOKINGS-READ TO TL-TOTAL-BOOKINGS.                       
055500     MOVE RM-COUNT TO TL-TOTAL-ROOMS.                                     
055600     MOVE WS-TOTAL-LINE TO PRINT-REC.                                     
055700     PERFORM 0490-PRINT-LINE-RTN THRU 0490-EXIT.                          
055800 0450-EXIT.                                                               
055900     EXIT.                                                                
056000                                                                          
056100*****************************************************************         
056200*  0460-COMPUTE-STATS-RTN -- AVG ATTENDEES AND 30-DAY            *        
056300*  UTILIZATION FRACTION/PERCENT FOR THE ROOM AT WS-BEST-IX.      *        
056400*  14400 = 30 DAYS * 8 BUSINESS HOURS * 60 MINUTES, A FIXED      *        
056500*  DENOMINATOR PER THE CR1900 MEMO -- NOT A CALENDAR LOOKUP.     *        
056600*****************************************************************         
056700 0460-COMPUTE-STATS-RTN.                                                  
056800     IF RM-BOOKING-COUNT(WS-BEST-IX) = ZERO                               
056900         MOVE ZERO TO WS-AVG-ATTENDEES                                    
057000     ELSE                                                                 
057100         COMPUTE WS-AVG-ATTENDEES ROUNDED =                               
057200             RM-ATTENDEE-SUM(WS-BEST-IX) /                                
057300                 RM-BOOKING-COUNT(WS-BEST-IX)                             
057400     END-IF.                                                              
057500     COMPUTE WS-UTIL-FRACTION ROUNDED =                                   
057600         RM-BOOKED-MINUTES(WS-BEST-IX) / 14400.                           
057700     COMPUTE WS-UTIL-PCT ROUNDED = WS-UTIL-FRACTION * 100.                
057800 0460-EXIT.                                                               
057900     EXIT.                                                                
058000                                                                          
058100 0470-BUILD-DETAIL-RTN.                                                   
058200     MOVE SPACES TO WS-DETAIL-LINE.                                       
058300     MOVE RM-ROOM-ID(WS-BEST-IX) TO DL-ROOM-ID.                           
058400     MOVE RM-ROOM-NAME(WS-BEST-IX) TO DL-ROOM-NAME.                       
058500     MOVE RM-BOOKING-COUNT(WS-BEST-IX) TO DL-BOOKING-COUNT.               
058600     MOVE WS-AVG-ATTENDEES TO DL-AVG-ATTENDEES.                           
058700     MOVE RM-ROOM-CAPACITY(WS-BEST-IX) TO DL-CAPACITY.                    
058800     MOVE WS-UTIL-PCT TO DL-UTIL-PCT.                                     
058900 0470-EXIT.                                                               
059000     EXIT.                                                                
059100                                                                          
059200 0490-PRINT-LINE-RTN.                                                     
059300     IF BKG-TEST-MODE                                                     
059400         DISPLAY PRINT-REC                                                
059500     ELSE                                                                 
059600         WRITE PRINT-REC AFTER ADVANCING 1 LINES                          
059700     END-IF.                                                              
059800 0490-EXIT.                                                               
059900     EXIT.                                                                
060000                                                                          
060100 0900-FINAL-RTN.                                                          
060200     MOVE '0900-FINAL-RTN' TO WS-PARA-NAME.                               
060300     CLOSE ROOM-MASTER                                                    
060400           BOOKING-MASTER-IN                                              
060500           PRINT-FILE.                                                    
060600 0900-EXIT.                                                               
060700     EXIT.                                                                
060800                                                                          
060900 9999-ERROR-RTN.                                                          
061000     DISPLAY '9999-ERROR-RTN  PARAGRAPH= ' WS-PARA-NAME.                  
061100     DISPLAY WS-ABEND-REASON.                                             
061200     MOVE 16 TO RETURN-CODE.                                              
061300     STOP RUN.                                                            
061400 9999-EXIT.                                                               
061500     EXIT.                                                                
