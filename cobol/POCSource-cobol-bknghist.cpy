000100*****************************************************************         
000200*  COPYBOOK   :  BKNGHIST                                       *         
000300*  DESCRIPTIVE NAME  =  BOOKING STATUS HISTORY RECORD            *        
000400*                                                                *        
000500*  FUNCTION   =  ONE APPEND-ONLY ROW PER STATUS TRANSITION OF A  *        
000600*                BOOKING.  WRITTEN TO BOOKING-HISTORY-OUT BY     *        
000700*                BKGDCS01 -- NEVER RE-READ IN THE SAME RUN.      *        
000800*                                                                *        
000900*      CR1003  M.PATEL    01/16/94  INITIAL COPYBOOK             *        
001000*      CR1877  T.NAKASHIMA 02/17/03 ADD AI-CONFIDENCE/RATIONALE  *        
001100*****************************************************************         
001200 01  BOOKING-HISTORY-RECORD.                                              
001300     05  HIST-BOOKING-ID             PIC 9(09).                           
001400     05  HIST-PREV-STATUS            PIC X(16).                           
001500     05  HIST-NEW-STATUS             PIC X(16).                           
001600     05  HIST-CHANGED-DATE           PIC 9(08).                           
001700     05  HIST-CHANGED-DATE-R REDEFINES                                    
001800         HIST-CHANGED-DATE.                                               
001900         10  HH-DATE-CCYY            PIC 9(04).                           
002000         10  HH-DATE-MM              PIC 9(02).                           
002100         10  HH-DATE-DD              PIC 9(02).                           
002200     05  HIST-CHANGED-TIME           PIC 9(06).                           
002300     05  HIST-CHANGED-BY             PIC X(10).                           
002400     05  HIST-REASON                 PIC X(200).                          
002500     05  HIST-AI-CONFIDENCE          PIC S9(1)V9(2) COMP-3.               
002600     05  HIST-AI-RATIONALE           PIC X(500).                          
002700     05  FILLER                      PIC X(15).                           
