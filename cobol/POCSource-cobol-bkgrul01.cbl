000100 IDENTIFICATION DIVISION.                                                 
000200*****************************************************************         
000300 PROGRAM-ID.  BKGRUL01.                                                   
000400 AUTHOR. M. PATEL.                                                        
000500 INSTALLATION. FACILITIES SYSTEMS GROUP.                                  
000600 DATE-WRITTEN. 02/03/94.                                                  
000700 DATE-COMPILED.                                                           
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900*****************************************************************         
001000*  DESCRIPTIVE NAME  =  ROOM-BASED BOOKING DECISION HEURISTICS   *        
001100*                        (CALLABLE SUBPROGRAM)                   *        
001200*                                                                *        
001300*  FUNCTION   =  THE ORIGINAL, ROOM-CENTRIC APPROVAL HEURISTIC.  *        
001400*                TAKES ONE BOOKING RECORD, THE ROOM RECORD IT    *        
001500*                WAS MADE AGAINST, AND A PRE-COUNTED OVERLAP     *        
001600*                TALLY FROM THE CALLER, AND RETURNS AN ACTION    *        
001700*                CODE / CONFIDENCE / RATIONALE.  RULES ARE TRIED *        
001800*                IN ORDER; THE FIRST ONE THAT FIRES WINS AND THE *        
001900*                REST ARE SKIPPED.  SUPERSEDED AS THE BOOKING-   *        
002000*                CREATION APPROVAL PATH BY BKGDCS01 (CR1210) BUT *        
002100*                KEPT ON THE LIBRARY AND STILL CALLABLE -- SEE   *        
002200*                BKGRULDR FOR THE STAND-ALONE COMPARISON RUN.    *        
002300*----------------------------------------------------------------*        
002400*      CR1006  M.PATEL     02/03/94  INITIAL VERSION             *        
002500*      CR1151  R.OKONKWO   05/30/96  ADD ROOM-TYPE COMPATIBILITY *        
002600*                                     RULE (RULE 4)              *        
002700*      CR1622  A.WOJCIK    02/06/97  ADD CAPACITY-UNDERUTILIZED  *        
002800*                                     REJECTION (RULE 3, FIRST   *        
002900*                                     HALF)                      *        
003000*      CR1878  T.NAKASHIMA 02/17/03  RATIONALE TEXT AND          *        
003100*                                     CONFIDENCE FIELD WIDTHS    *        
003200*                                     ALIGNED WITH THE NEWER     *        
003300*                                     BKGDCS01 ENGINE SO BOTH    *        
003400*                                     WRITE THE SAME LOG LAYOUT  *        
003500*****************************************************************         
003600                                                                          
003700 ENVIRONMENT DIVISION.                                                    
003800 CONFIGURATION SECTION.                                                   
003900 SOURCE-COMPUTER. IBM-390.                                                
004000 OBJECT-COMPUTER. IBM-390.                                                
004100 SPECIAL-NAMES.                                                           
004200     C01 IS TOP-OF-FORM                                                   
004300     CLASS DIGIT-CHARS IS "0" THRU "9"                                    
004400     UPSI-0 ON  STATUS IS BKG-TEST-MODE                                   
004500            OFF STATUS IS BKG-PROD-MODE.                                  
004600                                                                          
004700 DATA DIVISION.                                                           
004800 WORKING-STORAGE SECTION.                                                 
004900 77  WS-SUB                          PIC 9(03) COMP VALUE ZERO.           
005000 77  WS-TALLY-CTR                    PIC 9(03) COMP VALUE ZERO.           
005100                                                                          
005200 01  WS-WORK-AREA.                                                        
005300     05  WS-LC-PURPOSE               PIC X(200).                          
005400     05  WS-PURPOSE-LEN              PIC 9(03) COMP VALUE ZERO.           
005500     05  WS-LC-ROOM-NAME             PIC X(40).                           
005600     05  WS-ROOM-NAME-LEN            PIC 9(03) COMP VALUE ZERO.           
005700     05  WS-LC-PURPOSE-ROOM          PIC X(200).                          
005800     05  WS-REQ                      PIC 9(05) COMP VALUE ZERO.           
005900     05  WS-CAP                      PIC 9(05) COMP VALUE ZERO.           
006000     05  WS-CAP-DIFF                 PIC S9(05) COMP VALUE ZERO.          
006100     05  WS-UTIL-FRACTION            PIC S9(1)V9(4) COMP-3                
006200                                                  VALUE ZERO.             
006300     05  WS-REQ-ED                   PIC ZZZZ9.                           
006400     05  WS-CAP-ED                   PIC ZZZZ9.                           
006500     05  WS-PRIORITY-ED              PIC Z9.                              
006600     05  WS-COMPAT-SW                PIC X VALUE 'Y'.                     
006700         88  ROOM-TYPE-COMPATIBLE    VALUE 'Y'.                           
006800         88  ROOM-TYPE-NOT-COMPATIBLE                                     
006900                                      VALUE 'N'.                          
007000                                                                          
007100 LINKAGE SECTION.                                                         
007200 COPY BKNGMSTR REPLACING ==BOOKING-RECORD== BY                            
007300     ==LK-BOOKING-DATA==.                                                 
007400 COPY ROOMMSTR REPLACING ==ROOM-RECORD== BY                               
007500     ==LK-ROOM-DATA==.                                                    
007600 01  LK-CONFLICT-COUNT               PIC 9(05) COMP.                      
007700 01  LK-RESULT-AREA.                                                      
007800     05  LK-ACTION-CD                PIC X(16) VALUE SPACES.              
007900         88  LK-ACT-AUTO-APPROVE     VALUE 'AUTO_APPROVE'.                
008000         88  LK-ACT-AUTO-REJECT      VALUE 'AUTO_REJECT'.                 
008100         88  LK-ACT-REQ-REVIEW       VALUE 'REQUIRES_REVIEW'.             
008200     05  LK-CONFIDENCE               PIC S9(1)V9(2) COMP-3.               
008300     05  LK-RATIONALE                PIC X(500) VALUE SPACES.             
008400                                                                          
008500 PROCEDURE DIVISION USING LK-BOOKING-DATA                                 
008600                           LK-ROOM-DATA                                   
008700                           LK-CONFLICT-COUNT                              
008800                           LK-RESULT-AREA.                                
008900                                                                          
009000 0000-MAIN-RTN.                                                           
009100     MOVE SPACES TO LK-ACTION-CD.                                         
009200     MOVE SPACES TO LK-RATIONALE.                                         
009300     MOVE ZERO   TO LK-CONFIDENCE.                                        
009400                                                                          
009500     PERFORM 0100-CHECK-OVERLAP-RTN THRU 0100-EXIT.                       
009600     IF LK-ACTION-CD = SPACES                                             
009700         PERFORM 0200-CHECK-PURPOSE-RTN THRU 0200-EXIT                    
009800     END-IF.                                                              
009900     IF LK-ACTION-CD = SPACES                                             
010000         PERFORM 0300-CHECK-CAPACITY-RTN THRU 0300-EXIT                   
010100     END-IF.                                                              
010200     IF LK-ACTION-CD = SPACES                                             
010300         PERFORM 0400-CHECK-ROOM-TYPE-RTN THRU 0400-EXIT                  
010400     END-IF.                                                              
010500     IF LK-ACTION-CD = SPACES                                             
010600         PERFORM 0500-CHECK-TIME-RTN THRU 0500-EXIT                       
010700     END-IF.                                                              
010800     IF LK-ACTION-CD = SPACES                                             
010900         PERFORM 0600-CHECK-PRIORITY-RTN THRU 0600-EXIT                   
011000     END-IF.                                                              
011100     IF LK-ACTION-CD = SPACES                                             
011200         PERFORM 0700-DEFAULT-RTN THRU 0700-EXIT                          
011300     END-IF.                                                              
011400                                                                          
011500     GOBACK.                                                              
011600                                                                          
011700*****************************************************************         
011800*  0100-CHECK-OVERLAP-RTN -- RULE 1.  CALLER HAS ALREADY SCANNED *        
011900*  THE BOOKING TABLE AND PASSES US THE OVERLAP COUNT SO THIS     *        
012000*  SUBPROGRAM DOES NOT NEED ITS OWN COPY OF THE BOOKING MASTER.  *        
012100*****************************************************************         
012200 0100-CHECK-OVERLAP-RTN.                                                  
012300     IF LK-CONFLICT-COUNT > ZERO                                          
012400         SET LK-ACT-REQ-REVIEW TO TRUE                                    
012500         MOVE .70 TO LK-CONFIDENCE                                        
012600         MOVE 'There are overlapping bookings for this time slot'         
012700             TO LK-RATIONALE                                              
012800     END-IF.                                                              
012900 0100-EXIT.                                                               
013000     EXIT.                                                                
013100                                                                          
013200*****************************************************************         
013300*  0200-CHECK-PURPOSE-RTN -- RULE 2.  TRIMMED, LOWERCASED        *        
013400*  PURPOSE UNDER 15 CHARACTERS, OR EQUAL TO ONE OF THE THREE     *        
013500*  STOCK ONE-WORD PURPOSES, FAILS THE CHECK.                     *        
013600*****************************************************************         
013700 0200-CHECK-PURPOSE-RTN.                                                  
013800     MOVE 200 TO WS-SUB.                                                  
013900     PERFORM 0205-BACK-UP-ONE-RTN THRU 0205-EXIT                          
014000         UNTIL WS-SUB = ZERO                                              
014100             OR BOOKING-PURPOSE OF LK-BOOKING-DATA(WS-SUB:1)              
014200                 NOT = SPACE.                                             
014300     MOVE WS-SUB TO WS-PURPOSE-LEN.                                       
014400     MOVE BOOKING-PURPOSE OF LK-BOOKING-DATA TO WS-LC-PURPOSE.            
014500     INSPECT WS-LC-PURPOSE CONVERTING                                     
014600         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO                                  
014700         'abcdefghijklmnopqrstuvwxyz'.                                    
014800     IF WS-PURPOSE-LEN < 15                                               
014900         SET LK-ACT-REQ-REVIEW TO TRUE                                    
015000     END-IF.                                                              
015100     IF LK-ACTION-CD = SPACES                                             
015200             AND WS-PURPOSE-LEN > ZERO AND WS-PURPOSE-LEN < 201           
015300         IF WS-LC-PURPOSE(1:WS-PURPOSE-LEN) = 'meeting'                   
015400                 OR WS-LC-PURPOSE(1:WS-PURPOSE-LEN) = 'sync'              
015500                 OR WS-LC-PURPOSE(1:WS-PURPOSE-LEN) = 'call'              
015600             SET LK-ACT-REQ-REVIEW TO TRUE                                
015700         END-IF                                                           
015800     END-IF.                                                              
015900     IF LK-ACT-REQ-REVIEW                                                 
016000         MOVE .40 TO LK-CONFIDENCE                                        
016100         MOVE 'Insufficient justification for approval'                   
016200             TO LK-RATIONALE                                              
016300     END-IF.                                                              
016400 0200-EXIT.                                                               
016500     EXIT.                                                                
016600                                                                          
016700*****************************************************************         
016800*  0205-BACK-UP-ONE-RTN -- ONE STEP OF THE RIGHT-TO-LEFT SCAN    *        
016900*  FOR THE END OF BOOKING-PURPOSE, DRIVEN BY 0200-CHECK-         *        
017000*  PURPOSE-RTN.                                                 *         
017100*****************************************************************         
017200 0205-BACK-UP-ONE-RTN.                                                    
017300     SUBTRACT 1 FROM WS-SUB.                                              
017400 0205-EXIT.                                                               
017500     EXIT.                                                                
017600                                                                          
017700*****************************************************************         
017800*  0300-CHECK-CAPACITY-RTN -- RULE 3.  UNDERUTILIZATION CHECK    *        
017900*  FIRST (CR1622), THEN OVER-CAPACITY CHECK.  BOTH REJECT.       *        
018000*****************************************************************         
018100 0300-CHECK-CAPACITY-RTN.                                                 
018200     MOVE BOOKING-ATTENDEES OF LK-BOOKING-DATA TO WS-REQ.                 
018300     MOVE ROOM-CAPACITY OF LK-ROOM-DATA TO WS-CAP.                        
018400     IF WS-CAP > ZERO                                                     
018500         COMPUTE WS-UTIL-FRACTION ROUNDED = WS-REQ / WS-CAP               
018600         COMPUTE WS-CAP-DIFF = WS-CAP - WS-REQ                            
018700         IF WS-UTIL-FRACTION < .40 AND WS-CAP-DIFF >= 5                   
018800             SET LK-ACT-AUTO-REJECT TO TRUE                               
018900             MOVE .90 TO LK-CONFIDENCE                                    
019000             MOVE WS-REQ TO WS-REQ-ED                                     
019100             MOVE WS-CAP TO WS-CAP-ED                                     
019200             STRING 'Requested capacity significantly'                    
019300                     DELIMITED BY SIZE                                    
019400                 ' underutilizes the room (' DELIMITED BY SIZE            
019500                 WS-REQ-ED DELIMITED BY SIZE                              
019600                 ' of ' DELIMITED BY SIZE                                 
019700                 WS-CAP-ED DELIMITED BY SIZE                              
019800                 ')' DELIMITED BY SIZE                                    
019900                 INTO LK-RATIONALE                                        
020000             END-STRING                                                   
020100         ELSE                                                             
020200             IF WS-REQ > WS-CAP                                           
020300                 SET LK-ACT-AUTO-REJECT TO TRUE                           
020400                 MOVE .95 TO LK-CONFIDENCE                                
020500                 MOVE 'Requested attendees exceed room capacity'          
020600                     TO LK-RATIONALE                                      
020700             END-IF                                                       
020800         END-IF                                                           
020900     END-IF.                                                              
021000 0300-EXIT.                                                               
021100     EXIT.                                                                
021200                                                                          
021300*****************************************************************         
021400*  0400-CHECK-ROOM-TYPE-RTN -- RULE 4, CR1151.  ROOM NAME AND    *        
021500*  PURPOSE ARE BOTH LOWERCASED, THEN CHECKED FOR THE KEYWORD     *        
021600*  FAMILIES BELOW.  A ROOM THAT MATCHES NONE OF THE NAMED        *        
021700*  FAMILIES IS "GENERAL PURPOSE" AND IS COMPATIBLE WITH          *        
021800*  ANYTHING EXCEPT THE LARGE-GATHERING PURPOSES.                 *        
021900*****************************************************************         
022000 0400-CHECK-ROOM-TYPE-RTN.                                                
022100     MOVE ROOM-NAME OF LK-ROOM-DATA TO WS-LC-ROOM-NAME.                   
022200     INSPECT WS-LC-ROOM-NAME CONVERTING                                   
022300         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO                                  
022400         'abcdefghijklmnopqrstuvwxyz'.                                    
022500     MOVE BOOKING-PURPOSE OF LK-BOOKING-DATA                              
022600         TO WS-LC-PURPOSE-ROOM.                                           
022700     INSPECT WS-LC-PURPOSE-ROOM CONVERTING                                
022800         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO                                  
022900         'abcdefghijklmnopqrstuvwxyz'.                                    
023000     SET ROOM-TYPE-COMPATIBLE TO TRUE.                                    
023100                                                                          
023200     MOVE ZERO TO WS-TALLY-CTR.                                           
023300     INSPECT WS-LC-ROOM-NAME TALLYING WS-TALLY-CTR                        
023400         FOR ALL 'auditor'.                                               
023500     IF WS-TALLY-CTR = ZERO                                               
023600         INSPECT WS-LC-ROOM-NAME TALLYING WS-TALLY-CTR                    
023700             FOR ALL 'theatre'                                            
023800     END-IF.                                                              
023900     IF WS-TALLY-CTR > ZERO                                               
024000         PERFORM 0410-WANTS-ANY-RTN THRU 0410-EXIT                        
024100     ELSE                                                                 
024200         MOVE ZERO TO WS-TALLY-CTR                                        
024300         INSPECT WS-LC-ROOM-NAME TALLYING WS-TALLY-CTR                    
024400             FOR ALL 'board'                                              
024500         IF WS-TALLY-CTR = ZERO                                           
024600             INSPECT WS-LC-ROOM-NAME TALLYING WS-TALLY-CTR                
024700                 FOR ALL 'executive'                                      
024800         END-IF                                                           
024900         IF WS-TALLY-CTR > ZERO                                           
025000             PERFORM 0420-WANTS-ANY-RTN THRU 0420-EXIT                    
025100         ELSE                                                             
025200             MOVE ZERO TO WS-TALLY-CTR                                    
025300             INSPECT WS-LC-ROOM-NAME TALLYING WS-TALLY-CTR                
025400                 FOR ALL 'training'                                       
025500             IF WS-TALLY-CTR = ZERO                                       
025600                 INSPECT WS-LC-ROOM-NAME TALLYING WS-TALLY-CTR            
025700                     FOR ALL 'studio'                                     
025800             END-IF                                                       
025900             IF WS-TALLY-CTR > ZERO                                       
026000                 PERFORM 0430-WANTS-ANY-RTN THRU 0430-EXIT                
026100             ELSE                                                         
026200                 MOVE ZERO TO WS-TALLY-CTR                                
026300                 INSPECT WS-LC-ROOM-NAME TALLYING WS-TALLY-CTR            
026400                     FOR ALL 'focus'                                      
026500                 IF WS-TALLY-CTR = ZERO                                   
026600                     INSPECT WS-LC-ROOM-NAME TALLYING WS-TALLY-CTR        
026700                         FOR ALL 'pod'                                    
026800                 END-IF                                                   
026900                 IF WS-TALLY-CTR = ZERO                                   
027000                     INSPECT WS-LC-ROOM-NAME TALLYING WS-TALLY-CTR        
027100                         FOR ALL 'huddle'                                 
027200                 END-IF                                                   
027300                 IF WS-TALLY-CTR = ZERO                                   
027400                     INSPECT WS-LC-ROOM-NAME TALLYING WS-TALLY-CTR        
027500                         FOR ALL 'small'                                  
027600                 END-IF                                                   
027700                 IF WS-TALLY-CTR > ZERO                                   
027800                     PERFORM 0440-WANTS-ANY-RTN THRU 0440-EXIT            
027900                 ELSE                                                     
028000                     PERFORM 0450-WANTS-NONE-RTN THRU 0450-EXIT           
028100                 END-IF                                                   
028200             END-IF                                                       
028300         END-IF                                                           
028400     END-IF.                                                              
028500                                                                          
028600     IF ROOM-TYPE-NOT-COMPATIBLE                                          
028700         SET LK-ACT-AUTO-REJECT TO TRUE                                   
028800         MOVE .90 TO LK-CONFIDENCE                                        
028900         MOVE 40 TO WS-SUB                                                
029000         PERFORM 0405-BACK-UP-ONE-RTN THRU 0405-EXIT                      
029100             UNTIL WS-SUB = ZERO                                          
029200                 OR ROOM-NAME OF LK-ROOM-DATA(WS-SUB:1)                   
029300                     NOT = SPACE                                          
029400         MOVE WS-SUB TO WS-ROOM-NAME-LEN                                  
029500         STRING 'Purpose seems incompatible with room type: '''           
029600                 DELIMITED BY SIZE                                        
029700             ROOM-NAME OF LK-ROOM-DATA(1:WS-ROOM-NAME-LEN)                
029800                 DELIMITED BY SIZE                                        
029900             '''' DELIMITED BY SIZE                                       
030000             INTO LK-RATIONALE                                            
030100         END-STRING                                                       
030200     END-IF.                                                              
030300 0400-EXIT.                                                               
030400     EXIT.                                                                
030500                                                                          
030600*****************************************************************         
030700*  0405-BACK-UP-ONE-RTN -- ONE STEP OF THE RIGHT-TO-LEFT SCAN    *        
030800*  FOR THE END OF ROOM-NAME, DRIVEN BY 0400-CHECK-ROOM-TYPE-     *        
030900*  RTN.                                                         *         
031000*****************************************************************         
031100 0405-BACK-UP-ONE-RTN.                                                    
031200     SUBTRACT 1 FROM WS-SUB.                                              
031300 0405-EXIT.                                                               
031400     EXIT.                                                                
031500                                                                          
031600*  AUDITORIUM/THEATRE FAMILY -- COMPATIBLE ONLY WITH LARGE-GROUP          
031700*  PRESENTATION-STYLE PURPOSES.                                           
031800 0410-WANTS-ANY-RTN.                                                      
031900     SET ROOM-TYPE-NOT-COMPATIBLE TO TRUE.                                
032000     PERFORM 0460-SCAN-PURPOSE-RTN THRU 0460-EXIT                         
032100         WITH TEST BEFORE                                                 
032200             VARYING WS-SUB FROM 1 BY 1                                   
032300             UNTIL WS-SUB > 4                                             
032400                 OR ROOM-TYPE-COMPATIBLE.                                 
032500 0410-EXIT.                                                               
032600     EXIT.                                                                
032700                                                                          
032800*  BOARD/EXECUTIVE FAMILY -- COMPATIBLE ONLY WITH SENIOR-LEVEL            
032900*  PURPOSES.                                                              
033000 0420-WANTS-ANY-RTN.                                                      
033100     SET ROOM-TYPE-NOT-COMPATIBLE TO TRUE.                                
033200     MOVE ZERO TO WS-TALLY-CTR.                                           
033300     INSPECT WS-LC-PURPOSE-ROOM TALLYING WS-TALLY-CTR                     
033400         FOR ALL 'board'.                                                 
033500     IF WS-TALLY-CTR = ZERO                                               
033600         INSPECT WS-LC-PURPOSE-ROOM TALLYING WS-TALLY-CTR                 
033700             FOR ALL 'executive'                                          
033800     END-IF.                                                              
033900     IF WS-TALLY-CTR = ZERO                                               
034000         INSPECT WS-LC-PURPOSE-ROOM TALLYING WS-TALLY-CTR                 
034100             FOR ALL 'client'                                             
034200     END-IF.                                                              
034300     IF WS-TALLY-CTR = ZERO                                               
034400         INSPECT WS-LC-PURPOSE-ROOM TALLYING WS-TALLY-CTR                 
034500             FOR ALL 'strategy'                                           
034600     END-IF.                                                              
034700     IF WS-TALLY-CTR > ZERO                                               
034800         SET ROOM-TYPE-COMPATIBLE TO TRUE                                 
034900     END-IF.                                                              
035000 0420-EXIT.                                                               
035100     EXIT.                                                                
035200                                                                          
035300*  TRAINING/STUDIO FAMILY -- COMPATIBLE ONLY WITH INSTRUCTIONAL           
035400*  PURPOSES.                                                              
035500 0430-WANTS-ANY-RTN.                                                      
035600     SET ROOM-TYPE-NOT-COMPATIBLE TO TRUE.                                
035700     MOVE ZERO TO WS-TALLY-CTR.                                           
035800     INSPECT WS-LC-PURPOSE-ROOM TALLYING WS-TALLY-CTR                     
035900         FOR ALL 'training'.                                              
036000     IF WS-TALLY-CTR = ZERO                                               
036100         INSPECT WS-LC-PURPOSE-ROOM TALLYING WS-TALLY-CTR                 
036200             FOR ALL 'workshop'                                           
036300     END-IF.                                                              
036400     IF WS-TALLY-CTR = ZERO                                               
036500         INSPECT WS-LC-PURPOSE-ROOM TALLYING WS-TALLY-CTR                 
036600             FOR ALL 'class'                                              
036700     END-IF.                                                              
036800     IF WS-TALLY-CTR = ZERO                                               
036900         INSPECT WS-LC-PURPOSE-ROOM TALLYING WS-TALLY-CTR                 
037000             FOR ALL 'session'                                            
037100     END-IF.                                                              
037200     IF WS-TALLY-CTR > ZERO                                               
037300         SET ROOM-TYPE-COMPATIBLE TO TRUE                                 
037400     END-IF.                                                              
037500 0430-EXIT.                                                               
037600     EXIT.                                                                
037700                                                                          
037800*  FOCUS/POD/HUDDLE/SMALL FAMILY -- COMPATIBLE ONLY WITH SMALL-           
037900*  GROUP PURPOSES.                                                        
038000 0440-WANTS-ANY-RTN.                                                      
038100     SET ROOM-TYPE-NOT-COMPATIBLE TO TRUE.                                
038200     MOVE ZERO TO WS-TALLY-CTR.                                           
038300     INSPECT WS-LC-PURPOSE-ROOM TALLYING WS-TALLY-CTR                     
038400         FOR ALL 'one-on-one'.                                            
038500     IF WS-TALLY-CTR = ZERO                                               
038600         INSPECT WS-LC-PURPOSE-ROOM TALLYING WS-TALLY-CTR                 
038700             FOR ALL 'huddle'                                             
038800     END-IF.                                                              
038900     IF WS-TALLY-CTR = ZERO                                               
039000         INSPECT WS-LC-PURPOSE-ROOM TALLYING WS-TALLY-CTR                 
039100             FOR ALL 'sync'                                               
039200     END-IF.                                                              
039300     IF WS-TALLY-CTR = ZERO                                               
039400         INSPECT WS-LC-PURPOSE-ROOM TALLYING WS-TALLY-CTR                 
039500             FOR ALL 'interview'                                          
039600     END-IF.                                                              
039700     IF WS-TALLY-CTR > ZERO                                               
039800         SET ROOM-TYPE-COMPATIBLE TO TRUE                                 
039900     END-IF.                                                              
040000 0440-EXIT.                                                               
040100     EXIT.                                                                
040200                                                                          
040300*  GENERAL-PURPOSE ROOM -- COMPATIBLE WITH EVERYTHING EXCEPT THE          
040400*  LARGE-GATHERING PURPOSES.                                              
040500 0450-WANTS-NONE-RTN.                                                     
040600     SET ROOM-TYPE-COMPATIBLE TO TRUE.                                    
040700     MOVE ZERO TO WS-TALLY-CTR.                                           
040800     INSPECT WS-LC-PURPOSE-ROOM TALLYING WS-TALLY-CTR                     
040900         FOR ALL 'townhall'.                                              
041000     IF WS-TALLY-CTR = ZERO                                               
041100         INSPECT WS-LC-PURPOSE-ROOM TALLYING WS-TALLY-CTR                 
041200             FOR ALL 'keynote'                                            
041300     END-IF.                                                              
041400     IF WS-TALLY-CTR = ZERO                                               
041500         INSPECT WS-LC-PURPOSE-ROOM TALLYING WS-TALLY-CTR                 
041600             FOR ALL 'all-hands'                                          
041700     END-IF.                                                              
041800     IF WS-TALLY-CTR > ZERO                                               
041900         SET ROOM-TYPE-NOT-COMPATIBLE TO TRUE                             
042000     END-IF.                                                              
042100 0450-EXIT.                                                               
042200     EXIT.                                                                
042300                                                                          
042400*  SUBSCRIPT-DRIVEN VARIANT OF THE ABOVE, USED ONLY BY 0410 --            
042500*  THE AUDITORIUM/THEATRE PURPOSE LIST HAS FOUR ENTRIES AND IS            
042600*  SHORT ENOUGH TO WALK BY TABLE INSTEAD OF FOUR MORE INSPECTS.           
042700 0460-SCAN-PURPOSE-RTN.                                                   
042800     MOVE ZERO TO WS-TALLY-CTR.                                           
042900     EVALUATE WS-SUB                                                      
043000         WHEN 1                                                           
043100             INSPECT WS-LC-PURPOSE-ROOM TALLYING WS-TALLY-CTR             
043200                 FOR ALL 'presentation'                                   
043300         WHEN 2                                                           
043400             INSPECT WS-LC-PURPOSE-ROOM TALLYING WS-TALLY-CTR             
043500                 FOR ALL 'townhall'                                       
043600         WHEN 3                                                           
043700             INSPECT WS-LC-PURPOSE-ROOM TALLYING WS-TALLY-CTR             
043800                 FOR ALL 'all-hands'                                      
043900         WHEN 4                                                           
044000             INSPECT WS-LC-PURPOSE-ROOM TALLYING WS-TALLY-CTR             
044100                 FOR ALL 'keynote'                                        
044200     END-EVALUATE.                                                        
044300     IF WS-TALLY-CTR > ZERO                                               
044400         SET ROOM-TYPE-COMPATIBLE TO TRUE                                 
044500     END-IF.                                                              
044600 0460-EXIT.                                                               
044700     EXIT.                                                                
044800                                                                          
044900*****************************************************************         
045000*  0500-CHECK-TIME-RTN -- RULE 5.  STOCK BUSINESS-HOURS WINDOW.  *        
045100*****************************************************************         
045200 0500-CHECK-TIME-RTN.                                                     
045300     IF BOOKING-START-TIME OF LK-BOOKING-DATA < 0800                      
045400             OR BOOKING-START-TIME OF LK-BOOKING-DATA > 1800              
045500         SET LK-ACT-REQ-REVIEW TO TRUE                                    
045600         MOVE .50 TO LK-CONFIDENCE                                        
045700         MOVE 'Booking is outside preferred business hours'               
045800             TO LK-RATIONALE                                              
045900     END-IF.                                                              
046000 0500-EXIT.                                                               
046100     EXIT.                                                                
046200                                                                          
046300*****************************************************************         
046400*  0600-CHECK-PRIORITY-RTN -- RULE 6.                            *        
046500*****************************************************************         
046600 0600-CHECK-PRIORITY-RTN.                                                 
046700     IF BKG-PRIORITY-HIGH OF LK-BOOKING-DATA                              
046800         SET LK-ACT-AUTO-APPROVE TO TRUE                                  
046900         MOVE .85 TO LK-CONFIDENCE                                        
047000         MOVE BOOKING-PRIORITY OF LK-BOOKING-DATA TO                      
047100             WS-PRIORITY-ED                                               
047200         STRING 'High priority booking (priority '                        
047300                 DELIMITED BY SIZE                                        
047400             WS-PRIORITY-ED DELIMITED BY SIZE                             
047500             ')' DELIMITED BY SIZE                                        
047600             INTO LK-RATIONALE                                            
047700         END-STRING                                                       
047800     END-IF.                                                              
047900 0600-EXIT.                                                               
048000     EXIT.                                                                
048100                                                                          
048200*****************************************************************         
048300*  0700-DEFAULT-RTN -- RULE 7.  NOTHING ELSE MATCHED.            *        
048400*****************************************************************         
048500 0700-DEFAULT-RTN.                                                        
048600     SET LK-ACT-REQ-REVIEW TO TRUE.                                       
048700     MOVE .50 TO LK-CONFIDENCE.                                           
048800     MOVE 'No automatic decision rules matched' TO LK-RATIONALE.          
048900 0700-EXIT.                                                               
049000     EXIT.                                                                
