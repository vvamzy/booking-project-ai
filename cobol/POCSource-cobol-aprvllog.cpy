000100*****************************************************************         
000200*  COPYBOOK   :  APRVLLOG                                       *         
000300*  DESCRIPTIVE NAME  =  BOOKING APPROVAL AUDIT LOG RECORD        *        
000400*                                                                *        
000500*  FUNCTION   =  ONE APPEND-ONLY ROW PER MANUAL OR ENGINE        *        
000600*                APPROVAL DECISION.  WRITTEN BY BKGAPR01 (MANUAL *        
000700*                APPROVE/REJECT AND PENDING-REFRESH) AND BY      *        
000800*                BKGRULDR (THE STAND-ALONE LEGACY-ENGINE RUN).   *        
000900*                                                                *        
001000*      CR1004  M.PATEL    01/16/94  INITIAL COPYBOOK             *        
001100*****************************************************************         
001200 01  APPROVAL-LOG-RECORD.                                                 
001300     05  LOG-BOOKING-ID              PIC 9(09).                           
001400     05  LOG-ACTOR                   PIC X(10).                           
001500     05  LOG-ACTION                  PIC X(20).                           
001600         88  LOG-ACT-MANUAL-APPROVE  VALUE 'MANUAL_APPROVE'.              
001700         88  LOG-ACT-MANUAL-REJECT   VALUE 'MANUAL_REJECT'.               
001800         88  LOG-ACT-AUTO-APPROVE    VALUE 'AUTO_APPROVE'.                
001900         88  LOG-ACT-AUTO-REJECT     VALUE 'AUTO_REJECT'.                 
002000         88  LOG-ACT-REVIEW          VALUE 'REVIEW_REQUESTED'.            
002100     05  LOG-CONFIDENCE              PIC S9(1)V9(2) COMP-3.               
002200     05  LOG-RATIONALE               PIC X(500).                          
002300     05  LOG-SOURCE                  PIC X(06).                           
002400         88  LOG-SRC-MANUAL          VALUE 'MANUAL'.                      
002500         88  LOG-SRC-RULES           VALUE 'RULES'.                       
002600     05  FILLER                      PIC X(15).                           
