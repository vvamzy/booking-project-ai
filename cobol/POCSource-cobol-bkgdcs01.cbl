000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300 PROGRAM-ID.  BKGDCS01.                                                   
000400 AUTHOR. R. OKONKWO.                                                      
000500 INSTALLATION. FACILITIES SYSTEMS GROUP.                                  
000600 DATE-WRITTEN. 03/14/94.                                                  
000700 DATE-COMPILED.                                                           
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900*****************************************************************         
001000*  DESCRIPTIVE NAME  =  MEETING ROOM BOOKING DECISION ENGINE     *        
001100*                                                                *        
001200*  FUNCTION   =  READS EACH INCOMING BOOKING TRANSACTION,        *        
001300*                VALIDATES IT, RUNS THE RULE-BASED APPROVAL      *        
001400*                ENGINE AGAINST THE ROOM MASTER AND THE EXISTING *        
001500*                BOOKING MASTER, WRITES THE DECISION BACK ONTO   *        
001600*                THE BOOKING, APPENDS THE STATUS-HISTORY TRAIL,  *        
001700*                AND REBUILDS THE BOOKING MASTER FOR THE NEXT    *        
001800*                RUN.                                            *        
001900*----------------------------------------------------------------*        
002000*      CR1210  R.OKONKWO  03/14/94  INITIAL VERSION              *        
002100*      CR1233  R.OKONKWO  04/02/94  ADD EXECUTIVE ROOM OVERRIDE  *        
002200*      CR1391  M.PATEL    09/19/95  ADD FACILITIES-NEEDS SCAN    *        
002300*      CR1620  A.WOJCIK   02/06/97  SEARCH ALL ROOM TABLE REPLACE*        
002400*                                    THE OLD PERFORM VARYING SCAN*        
002500*      CR1780  A.WOJCIK   11/24/98  Y2K -- SWITCHED ACCEPT DATE T*        
002600*                                    8-BYTE CCYYMMDD FORM ON ALL *        
002700*                                    "START NOT IN THE PAST" AND *        
002800*                                    CONFLICT-WINDOW COMPARISONS *        
002900*      CR1877  T.NAKASHIMA 02/17/03 ADD PURPOSE-CLARITY VALIDATOR*        
003000*                                    PASS (SEPARATE FROM RULE 1  *        
003100*                                    OF THE DECISION ENGINE)     *        
003200*      CR2044  T.NAKASHIMA 08/08/05 CONFIDENCE CAPS NOW ROUNDED  *        
003300*                                    EXPLICITLY PER AUDIT FINDING*        
003400*      CR2210  A.WOJCIK   06/11/07 RULE-3/4/6 DELTAS AND ACTION  *        
003500*                                    THRESHOLDS DID NOT MATCH THE*        
003600*                                    APPROVED RULE SHEET -- FIXED*        
003700*                                    OVERLAP TEST TO INCLUDE THE *        
003800*                                    BOUNDARY INSTANT AND MADE   *        
003900*                                    RATIONALE CARRY EACH RULE'S *        
004000*                                    FINDING, NOT JUST THE LAST  *        
004100*****************************************************************         
004200                                                                          
004300 ENVIRONMENT DIVISION.                                                    
004400 CONFIGURATION SECTION.                                                   
004500 SOURCE-COMPUTER. IBM-390.                                                
004600 OBJECT-COMPUTER. IBM-390.                                                
004700 SPECIAL-NAMES.                                                           
004800     C01 IS TOP-OF-FORM                                                   
004900     CLASS PUNCT-CHARS IS "." "," "-" "_" "!" "?" " "                     
005000     UPSI-0 ON  STATUS IS BKG-TEST-MODE                                   
005100            OFF STATUS IS BKG-PROD-MODE.                                  
005200                                                                          
005300 INPUT-OUTPUT SECTION.                                                    
005400 FILE-CONTROL.                                                            
005500     SELECT BOOKING-TRANS                                                 
005600         ASSIGN TO BKGTRAN                                                
005700         ORGANIZATION IS LINE SEQUENTIAL                                  
005800         FILE STATUS IS FS-TRANS.                                         
005900                                                                          
006000     SELECT ROOM-MASTER                                                   
006100         ASSIGN TO ROOMMSTR                                               
006200         ORGANIZATION IS LINE SEQUENTIAL                                  
006300         FILE STATUS IS FS-ROOM.                                          
006400                                                                          
006500     SELECT EQUIPMENT-MASTER                                              
006600         ASSIGN TO EQUPMSTR                                               
006700         ORGANIZATION IS LINE SEQUENTIAL                                  
006800         FILE STATUS IS FS-EQUIP.                                         
006900                                                                          
007000     SELECT BOOKING-MASTER-IN                                             
007100         ASSIGN TO BKGMSTI                                                
007200         ORGANIZATION IS LINE SEQUENTIAL                                  
007300         FILE STATUS IS FS-BKGI.                                          
007400                                                                          
007500     SELECT BOOKING-MASTER-OUT                                            
007600         ASSIGN TO BKGMSTO                                                
007700         ORGANIZATION IS LINE SEQUENTIAL                                  
007800         FILE STATUS IS FS-BKGO.                                          
007900                                                                          
008000     SELECT BOOKING-HISTORY-OUT                                           
008100         ASSIGN TO BKGHIST                                                
008200         ORGANIZATION IS LINE SEQUENTIAL                                  
008300         FILE STATUS IS FS-HIST.                                          
008400                                                                          
008500 DATA DIVISION.                                                           
008600 FILE SECTION.                                                            
008700 FD  BOOKING-TRANS                                                        
008800     LABEL RECORDS ARE STANDARD.                                          
008900     COPY BKNGMSTR REPLACING ==BOOKING-RECORD== BY ==TRANS-REC==.         
009000                                                                          
009100 FD  ROOM-MASTER                                                          
009200     LABEL RECORDS ARE STANDARD.                                          
009300     COPY ROOMMSTR.                                                       
009400                                                                          
009500 FD  EQUIPMENT-MASTER                                                     
009600     LABEL RECORDS ARE STANDARD.                                          
009700     COPY EQUPMSTR.                                                       
009800                                                                          
009900 FD  BOOKING-MASTER-IN                                                    
010000     LABEL RECORDS ARE STANDARD.                                          
010100     COPY BKNGMSTR REPLACING ==BOOKING-RECORD== BY ==BKG-IN-REC==.        
010200                                                                          
010300 FD  BOOKING-MASTER-OUT                                                   
010400     LABEL RECORDS ARE STANDARD.                                          
010500    COPY BKNGMSTR REPLACING ==BOOKING-RECORD== BY ==BKG-OUT-REC==.        
010600                                                                          
010700 FD  BOOKING-HISTORY-OUT                                                  
010800     LABEL RECORDS ARE STANDARD.                                          
010900     COPY BKNGHIST.                                                       
011000                                                                          
011100 WORKING-STORAGE SECTION.                                                 
011200 01  FILE-STATUS-CODES.                                                   
011300     05  FS-TRANS                    PIC X(2).                            
011400         88  TRANS-OK                VALUE '00'.                          
011500     05  FS-ROOM                     PIC X(2).                            
011600         88  ROOM-FILE-OK             VALUE '00'.                         
011700     05  FS-EQUIP                    PIC X(2).                            
011800         88  EQUIP-FILE-OK            VALUE '00'.                         
011900     05  FS-BKGI                     PIC X(2).                            
012000         88  BKGI-FILE-OK             VALUE '00'.                         
012100     05  FS-BKGO                     PIC X(2).                            
012200         88  BKGO-FILE-OK             VALUE '00'.                         
012300     05  FS-HIST                     PIC X(2).                            
012400         88  HIST-FILE-OK             VALUE '00'.                         
012500                                                                          
012600 01  WS-SWITCHES.                                                         
012700     05  WS-TRANS-EOF-SW             PIC X VALUE 'N'.                     
012800         88  TRANS-EOF                VALUE 'Y'.                          
012900     05  WS-VALID-SW                 PIC X VALUE 'Y'.                     
013000         88  TRANS-VALID              VALUE 'Y'.                          
013100         88  TRANS-INVALID            VALUE 'N'.                          
013200     05  WS-ROOM-FOUND-SW            PIC X VALUE 'N'.                     
013300         88  ROOM-WAS-FOUND           VALUE 'Y'.                          
013400     05  WS-PURPOSE-CLEAR-SW         PIC X VALUE 'Y'.                     
013500         88  PURPOSE-IS-CLEAR         VALUE 'Y'.                          
013600         88  PURPOSE-NOT-CLEAR        VALUE 'N'.                          
013700                                                                          
013800 77  WS-PARA-NAME                    PIC X(30) VALUE SPACES.              
013900 77  WS-ABEND-REASON                 PIC X(60) VALUE SPACES.              
014000                                                                          
014100 01  WS-DATE-TIME-FIELDS.                                                 
014200     05  WS-TODAY-CCYYMMDD           PIC 9(08) COMP.                      
014300     05  WS-NOW-RAW                  PIC 9(08).                           
014400     05  WS-NOW-RAW-R REDEFINES WS-NOW-RAW.                               
014500         10  WS-NOW-HH               PIC 9(02).                           
014600         10  WS-NOW-MM               PIC 9(02).                           
014700         10  WS-NOW-SS               PIC 9(02).                           
014800         10  WS-NOW-TH               PIC 9(02).                           
014900     05  WS-NOW-HHMM                 PIC 9(04) COMP.                      
015000     05  WS-NOW-HHMMSS               PIC 9(06) COMP.                      
015100     05  WS-START-STAMP              PIC 9(12) COMP.                      
015200     05  WS-END-STAMP                PIC 9(12) COMP.                      
015300     05  WS-EXIST-START-STAMP        PIC 9(12) COMP.                      
015400     05  WS-EXIST-END-STAMP          PIC 9(12) COMP.                      
015500                                                                          
015600 01  WS-DECISION-WORK-AREA.                                               
015700     05  WS-DURATION-MIN             PIC S9(5) COMP.                      
015800     05  WS-SCORE                    PIC S9(1)V9(2) COMP-3.               
015900     05  WS-CONFIDENCE               PIC S9(1)V9(2) COMP-3.               
016000     05  WS-CONFLICT-CNT             PIC 9(05) COMP.                      
016100     05  WS-CONFLICT-CNT-ED          PIC ZZZZ9.                           
016200     05  WS-PHRASE                   PIC X(60) VALUE SPACES.              
016300     05  WS-ACTION-CD                PIC X(16) VALUE SPACES.              
016400         88  ACT-AUTO-APPROVE        VALUE 'AUTO_APPROVE'.                
016500         88  ACT-AUTO-REJECT         VALUE 'AUTO_REJECT'.                 
016600         88  ACT-REQ-REVIEW          VALUE 'REQUIRES_REVIEW'.             
016700     05  WS-RATIONALE                PIC X(500) VALUE SPACES.             
016800     05  WS-PURPOSE-LEN              PIC 9(03) COMP.                      
016900     05  WS-PUNCT-RUN-LEN            PIC 9(03) COMP.                      
017000     05  WS-SUB                      PIC 9(03) COMP.                      
017100     05  WS-NEEDS-AV-SW              PIC X VALUE 'N'.                     
017200         88  NEEDS-AV                 VALUE 'Y'.                          
017300     05  WS-NEEDS-VIDEO-SW           PIC X VALUE 'N'.                     
017400         88  NEEDS-VIDEO              VALUE 'Y'.                          
017500     05  WS-NEEDS-CATER-SW           PIC X VALUE 'N'.                     
017600         88  NEEDS-CATERING           VALUE 'Y'.                          
017700     05  WS-EQUIP-SCAN-SW            PIC X VALUE 'N'.                     
017800         88  EQUIP-SCAN               VALUE 'Y'.                          
017900                                                                          
018000 77  WS-TALLY-CTR                    PIC 9(03) COMP.                      
018100                                                                          
018200 01  WS-CONTROL-TOTALS.                                                   
018300     05  WS-CT-READ                  PIC 9(07) COMP VALUE ZERO.           
018400     05  WS-CT-APPROVED              PIC 9(07) COMP VALUE ZERO.           
018500     05  WS-CT-REJECTED              PIC 9(07) COMP VALUE ZERO.           
018600     05  WS-CT-PENDING               PIC 9(07) COMP VALUE ZERO.           
018700     05  WS-CT-ERRORS                PIC 9(07) COMP VALUE ZERO.           
018800     05  WS-CT-FACILITIES            PIC 9(07) COMP VALUE ZERO.           
018900                                                                          
019000*****************************************************************         
019100*   ROOM-TABLE  -  LOADED FROM ROOM-MASTER IN 0100-LOAD-ROOMS.   *        
019200*   THE MASTER IS SHIPPED IN ROOM-ID SEQUENCE SO SEARCH ALL CAN  *        
019300*   STAND IN FOR THE KEYED READ WE DO NOT HAVE ON THIS BUILD.    *        
019400*****************************************************************         
019500 01  ROOM-TABLE-AREA.                                                     
019600     05  RT-COUNT                    PIC 9(05) COMP VALUE ZERO.           
019700     05  RT-ENTRY OCCURS 1 TO 2000 TIMES                                  
019800             DEPENDING ON RT-COUNT                                        
019900             ASCENDING KEY IS RT-ROOM-ID                                  
020000             INDEXED BY RT-IX.                                            
020100         10  RT-ROOM-ID              PIC 9(09).                           
020200         10  RT-ROOM-NAME            PIC X(40).                           
020300         10  RT-ROOM-NAME-LC         PIC X(40).                           
020400         10  RT-ROOM-CAPACITY        PIC 9(05).                           
020500         10  RT-ROOM-LOCATION        PIC X(40).                           
020600         10  RT-ROOM-STATUS-LC       PIC X(10).                           
020700                                                                          
020800 01  WS-CUR-ROOM.                                                         
020900     05  WS-CUR-ROOM-NAME            PIC X(40).                           
021000     05  WS-CUR-ROOM-CAPACITY        PIC 9(05).                           
021100     05  WS-CUR-ROOM-STATUS-LC       PIC X(10).                           
021200                                                                          
021300*****************************************************************         
021400*   EQUIP-TABLE  -  LOADED FROM EQUIPMENT-MASTER, SCANNED BY     *        
021500*   ROOM ID (NO KEY ON THIS COLUMN, SO A PLAIN SCAN IS USED).    *        
021600*****************************************************************         
021700 01  EQUIP-TABLE-AREA.                                                    
021800     05  ET-COUNT                    PIC 9(05) COMP VALUE ZERO.           
021900     05  ET-ENTRY OCCURS 1 TO 4000 TIMES                                  
022000             DEPENDING ON ET-COUNT                                        
022100             INDEXED BY ET-IX.                                            
022200         10  ET-NAME-LC              PIC X(40).                           
022300         10  ET-ROOM-ID              PIC 9(09).                           
022400                                                                          
022500*****************************************************************         
022600*   BOOKING-TABLE  -  EXISTING, NON-CANCELLED BOOKINGS LOADED    *        
022700*   FROM BOOKING-MASTER-IN AT START OF RUN, USED ONLY FOR THE    *        
022800*   CONFLICT SCAN.  THE MASTER ITSELF IS PASSED THROUGH TO       *        
022900*   BOOKING-MASTER-OUT RECORD-BY-RECORD AS IT IS READ.           *        
023000*****************************************************************         
023100 01  BOOKING-TABLE-AREA.                                                  
023200     05  BT-COUNT                    PIC 9(07) COMP VALUE ZERO.           
023300     05  BT-ENTRY OCCURS 1 TO 200000 TIMES                                
023400             DEPENDING ON BT-COUNT                                        
023500             INDEXED BY BT-IX.                                            
023600         10  BT-ROOM-ID              PIC 9(09).                           
023700         10  BT-START-STAMP          PIC 9(12) COMP.                      
023800         10  BT-END-STAMP            PIC 9(12) COMP.                      
023900         10  BT-STATUS               PIC X(16).                           
024000                                                                          
024100 01  WS-LC-WORK-AREA.                                                     
024200     05  WS-LC-PURPOSE               PIC X(200).                          
024300     05  WS-LC-ROOM-NAME             PIC X(40).                           
024400     05  WS-LC-ROOM-STATUS           PIC X(10).                           
024500     05  WS-LC-FACILITY              PIC X(20).                           
024600     05  WS-LC-EQUIP-NAME            PIC X(40).                           
024700     05  WS-SUB2                     PIC 9(03) COMP.                      
024800     05  WS-RAT-LEN                  PIC 9(03) COMP.                      
024900     05  WS-PHR-LEN                  PIC 9(03) COMP.                      
025000                                                                          
025100 LINKAGE SECTION.                                                         
025200                                                                          
025300 PROCEDURE DIVISION.                                                      
025400                                                                          
025500     PERFORM 000-SETUP-RTN THRU 000-EXIT.                                 
025600                                                                          
025700     PERFORM 200-PROCESS-TRANS-RTN THRU 200-EXIT                          
025800         UNTIL TRANS-EOF.                                                 
025900                                                                          
026000     PERFORM 900-CONTROL-TOTALS-RTN THRU 900-EXIT.                        
026100     PERFORM 950-CLOSE-RTN THRU 950-EXIT.                                 
026200                                                                          
026300     STOP RUN.                                                            
026400                                                                          
026500 000-SETUP-RTN.                                                           
026600     DISPLAY '000-SETUP-RTN'.                                             
026700     MOVE '000-SETUP-RTN' TO WS-PARA-NAME.                                
026800     ACCEPT WS-TODAY-CCYYMMDD FROM DATE YYYYMMDD.                         
026900     ACCEPT WS-NOW-RAW FROM TIME.                                         
027000     COMPUTE WS-NOW-HHMM = WS-NOW-HH * 100 + WS-NOW-MM.                   
027100     OPEN INPUT  BOOKING-TRANS                                            
027200                 ROOM-MASTER                                              
027300                 EQUIPMENT-MASTER                                         
027400                 BOOKING-MASTER-IN.                                       
027500     OPEN OUTPUT BOOKING-MASTER-OUT                                       
027600                 BOOKING-HISTORY-OUT.                                     
027700     IF NOT TRANS-OK OR NOT ROOM-FILE-OK OR NOT EQUIP-FILE-OK             
027800             OR NOT BKGI-FILE-OK OR NOT BKGO-FILE-OK                      
027900             OR NOT HIST-FILE-OK                                          
028000         MOVE 'UNABLE TO OPEN ONE OR MORE BOOKING FILES'                  
028100             TO WS-ABEND-REASON                                           
028200         GO TO 1000-ERROR-RTN                                             
028300     END-IF.                                                              
028400     PERFORM 0100-LOAD-ROOMS-RTN THRU 0100-EXIT.                          
028500     PERFORM 0150-LOAD-EQUIP-RTN THRU 0150-EXIT.                          
028600     PERFORM 0180-LOAD-BOOKINGS-RTN THRU 0180-EXIT.                       
028700     PERFORM 810-READ-TRANS-RTN THRU 810-EXIT.                            
028800 000-EXIT.                                                                
028900     EXIT.                                                                
029000                                                                          
029100 0100-LOAD-ROOMS-RTN.                                                     
029200     DISPLAY '0100-LOAD-ROOMS-RTN'.                                       
029300     MOVE '0100-LOAD-ROOMS-RTN' TO WS-PARA-NAME.                          
029400     MOVE ZERO TO RT-COUNT.                                               
029500     MOVE SPACES TO FS-ROOM.                                              
029600     PERFORM 0105-LOAD-ONE-ROOM-RTN THRU 0105-EXIT                        
029700         UNTIL FS-ROOM = 'NO'.                                            
029800 0100-EXIT.                                                               
029900     EXIT.                                                                
030000                                                                          
030100 0105-LOAD-ONE-ROOM-RTN.                                                  
030200     READ ROOM-MASTER                                                     
030300         AT END                                                           
030400             MOVE 'NO' TO FS-ROOM                                         
030500         NOT AT END                                                       
030600             ADD 1 TO RT-COUNT                                            
030700             MOVE ROOM-ID          TO RT-ROOM-ID(RT-COUNT)                
030800             MOVE ROOM-NAME        TO RT-ROOM-NAME(RT-COUNT)              
030900             MOVE ROOM-NAME TO RT-ROOM-NAME-LC(RT-COUNT)                  
031000             INSPECT RT-ROOM-NAME-LC(RT-COUNT)                            
031100                 CONVERTING                                               
031200                 'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO                          
031300                 'abcdefghijklmnopqrstuvwxyz'                             
031400             MOVE ROOM-CAPACITY    TO                                     
031500                             RT-ROOM-CAPACITY(RT-COUNT)                   
031600             MOVE ROOM-LOCATION    TO                                     
031700                             RT-ROOM-LOCATION(RT-COUNT)                   
031800             MOVE ROOM-STATUS      TO                                     
031900                             RT-ROOM-STATUS-LC(RT-COUNT)                  
032000             INSPECT RT-ROOM-STATUS-LC(RT-COUNT)                          
032100                 CONVERTING                                               
032200                 'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO                          
032300                 'abcdefghijklmnopqrstuvwxyz'                             
032400     END-READ.                                                            
032500 0105-EXIT.                                                               
032600     EXIT.                                                                
032700                                                                          
032800 0150-LOAD-EQUIP-RTN.                                                     
032900     DISPLAY '0150-LOAD-EQUIP-RTN'.                                       
033000     MOVE '0150-LOAD-EQUIP-RTN' TO WS-PARA-NAME.                          
033100     MOVE ZERO TO ET-COUNT.                                               
033200     MOVE SPACES TO FS-EQUIP.                                             
033300     PERFORM 0155-LOAD-ONE-EQUIP-RTN THRU 0155-EXIT                       
033400         UNTIL FS-EQUIP = 'NO'.                                           
033500 0150-EXIT.                                                               
033600     EXIT.                                                                
033700                                                                          
033800 0155-LOAD-ONE-EQUIP-RTN.                                                 
033900     READ EQUIPMENT-MASTER                                                
034000         AT END                                                           
034100             MOVE 'NO' TO FS-EQUIP                                        
034200         NOT AT END                                                       
034300             ADD 1 TO ET-COUNT                                            
034400             MOVE EQUIP-NAME TO ET-NAME-LC(ET-COUNT)                      
034500             INSPECT ET-NAME-LC(ET-COUNT)                                 
034600                 CONVERTING                                               
034700                 'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO                          
034800                 'abcdefghijklmnopqrstuvwxyz'                             
034900             MOVE EQUIP-ROOM-ID TO ET-ROOM-ID(ET-COUNT)                   
035000     END-READ.                                                            
035100 0155-EXIT.                                                               
035200     EXIT.                                                                
035300                                                                          
035400 0180-LOAD-BOOKINGS-RTN.                                                  
035500     DISPLAY '0180-LOAD-BOOKINGS-RTN'.                                    
035600     MOVE '0180-LOAD-BOOKINGS-RTN' TO WS-PARA-NAME.                       
035700     MOVE ZERO TO BT-COUNT.                                               
035800     MOVE SPACES TO FS-BKGI.                                              
035900     PERFORM 0185-LOAD-ONE-BOOKING-RTN THRU 0185-EXIT                     
036000         UNTIL FS-BKGI = 'NO'.                                            
036100 0180-EXIT.                                                               
036200     EXIT.                                                                
036300                                                                          
036400 0185-LOAD-ONE-BOOKING-RTN.                                               
036500     READ BOOKING-MASTER-IN INTO BKG-IN-REC                               
036600         AT END                                                           
036700             MOVE 'NO' TO FS-BKGI                                         
036800         NOT AT END                                                       
036900             WRITE BKG-OUT-REC FROM BKG-IN-REC                            
037000             IF BOOKING-STATUS OF BKG-IN-REC                              
037100                     NOT = 'CANCELLED'                                    
037200                 ADD 1 TO BT-COUNT                                        
037300                 MOVE BOOKING-ROOM-ID OF BKG-IN-REC                       
037400                     TO BT-ROOM-ID(BT-COUNT)                              
037500                 COMPUTE BT-START-STAMP(BT-COUNT) =                       
037600                     BOOKING-START-DATE OF BKG-IN-REC * 10000             
037700                     + BOOKING-START-TIME OF BKG-IN-REC                   
037800                 COMPUTE BT-END-STAMP(BT-COUNT) =                         
037900                     BOOKING-END-DATE OF BKG-IN-REC * 10000               
038000                     + BOOKING-END-TIME OF BKG-IN-REC                     
038100                 MOVE BOOKING-STATUS OF BKG-IN-REC                        
038200                     TO BT-STATUS(BT-COUNT)                               
038300             END-IF                                                       
038400     END-READ.                                                            
038500 0185-EXIT.                                                               
038600     EXIT.                                                                
038700                                                                          
038800 810-READ-TRANS-RTN.                                                      
038900     READ BOOKING-TRANS                                                   
039000         AT END                                                           
039100             SET TRANS-EOF TO TRUE                                        
039200     END-READ.                                                            
039300 810-EXIT.                                                                
039400     EXIT.                                                                
039500                                                                          
039600 200-PROCESS-TRANS-RTN.                                                   
039700     DISPLAY '200-PROCESS-TRANS-RTN'.                                     
039800     MOVE '200-PROCESS-TRANS-RTN' TO WS-PARA-NAME.                        
039900     ADD 1 TO WS-CT-READ.                                                 
040000     PERFORM 210-VALIDATE-RTN THRU 210-EXIT.                              
040100     IF TRANS-INVALID                                                     
040200         ADD 1 TO WS-CT-ERRORS                                            
040300         DISPLAY '*** VALIDATION FAILED FOR BOOKING '                     
040400                  BOOKING-ID OF TRANS-REC                                 
040500     ELSE                                                                 
040600         PERFORM 220-DEFAULT-RTN THRU 220-EXIT                            
040700         PERFORM 230-LOOKUP-ROOM-RTN THRU 230-EXIT                        
040800         IF NOT ROOM-WAS-FOUND                                            
040900             ADD 1 TO WS-CT-ERRORS                                        
041000             DISPLAY '*** ROOM NOT FOUND FOR BOOKING '                    
041100                      BOOKING-ID OF TRANS-REC                             
041200         ELSE                                                             
041300             PERFORM 300-COUNT-CONFLICTS-RTN THRU 300-EXIT                
041400             PERFORM 400-DECIDE-RTN THRU 400-EXIT                         
041500             PERFORM 440-MAP-STATUS-RTN THRU 440-EXIT                     
041600             PERFORM 450-PURPOSE-CLARITY-RTN THRU 450-EXIT                
041700             PERFORM 500-EXEC-OVERRIDE-RTN THRU 500-EXIT                  
041800             PERFORM 600-WRITE-BOOKING-RTN THRU 600-EXIT                  
041900             PERFORM 650-WRITE-HISTORY-RTN THRU 650-EXIT                  
042000             PERFORM 700-FACILITIES-SCAN-RTN THRU 700-EXIT                
042100             PERFORM 800-BUMP-TOTALS-RTN THRU 800-EXIT                    
042200         END-IF                                                           
042300     END-IF.                                                              
042400     PERFORM 810-READ-TRANS-RTN THRU 810-EXIT.                            
042500 200-EXIT.                                                                
042600     EXIT.                                                                
042700                                                                          
042800 210-VALIDATE-RTN.                                                        
042900     MOVE '210-VALIDATE-RTN' TO WS-PARA-NAME.                             
043000     SET TRANS-VALID TO TRUE.                                             
043100     IF BOOKING-ROOM-ID OF TRANS-REC = ZERO                               
043200         SET TRANS-INVALID TO TRUE                                        
043300     END-IF.                                                              
043400     IF BOOKING-PURPOSE OF TRANS-REC = SPACES                             
043500         SET TRANS-INVALID TO TRUE                                        
043600     END-IF.                                                              
043700     IF BOOKING-ATTENDEES OF TRANS-REC = ZERO                             
043800         SET TRANS-INVALID TO TRUE                                        
043900     END-IF.                                                              
044000     IF BOOKING-START-DATE OF TRANS-REC = ZERO                            
044100             OR BOOKING-START-TIME OF TRANS-REC = ZERO                    
044200             OR BOOKING-END-DATE OF TRANS-REC = ZERO                      
044300             OR BOOKING-END-TIME OF TRANS-REC = ZERO                      
044400         SET TRANS-INVALID TO TRUE                                        
044500     ELSE                                                                 
044600         COMPUTE WS-START-STAMP =                                         
044700             BOOKING-START-DATE OF TRANS-REC * 10000                      
044800             + BOOKING-START-TIME OF TRANS-REC                            
044900         COMPUTE WS-END-STAMP =                                           
045000             BOOKING-END-DATE OF TRANS-REC * 10000                        
045100             + BOOKING-END-TIME OF TRANS-REC                              
045200         IF WS-START-STAMP >= WS-END-STAMP                                
045300             SET TRANS-INVALID TO TRUE                                    
045400         END-IF                                                           
045500         IF BOOKING-START-DATE OF TRANS-REC < WS-TODAY-CCYYMMDD           
045600             SET TRANS-INVALID TO TRUE                                    
045700         ELSE                                                             
045800             IF BOOKING-START-DATE OF TRANS-REC                           
045900                     = WS-TODAY-CCYYMMDD                                  
046000                 AND BOOKING-START-TIME OF TRANS-REC                      
046100                     < WS-NOW-HHMM                                        
046200                 SET TRANS-INVALID TO TRUE                                
046300             END-IF                                                       
046400         END-IF                                                           
046500     END-IF.                                                              
046600 210-EXIT.                                                                
046700     EXIT.                                                                
046800                                                                          
046900 220-DEFAULT-RTN.                                                         
047000     MOVE '220-DEFAULT-RTN' TO WS-PARA-NAME.                              
047100     IF BOOKING-PRIORITY OF TRANS-REC = ZERO                              
047200         MOVE 3 TO BOOKING-PRIORITY OF TRANS-REC                          
047300     END-IF.                                                              
047400     IF BOOKING-STATUS OF TRANS-REC = SPACES                              
047500         MOVE 'NEW' TO BOOKING-STATUS OF TRANS-REC                        
047600     END-IF.                                                              
047700 220-EXIT.                                                                
047800     EXIT.                                                                
047900                                                                          
048000 230-LOOKUP-ROOM-RTN.                                                     
048100     MOVE '230-LOOKUP-ROOM-RTN' TO WS-PARA-NAME.                          
048200     MOVE 'N' TO WS-ROOM-FOUND-SW.                                        
048300     IF RT-COUNT > ZERO                                                   
048400         SEARCH ALL RT-ENTRY                                              
048500             AT END                                                       
048600                 MOVE 'N' TO WS-ROOM-FOUND-SW                             
048700             WHEN RT-ROOM-ID(RT-IX) =                                     
048800                     BOOKING-ROOM-ID OF TRANS-REC                         
048900                 MOVE 'Y' TO WS-ROOM-FOUND-SW                             
049000                 MOVE RT-ROOM-NAME(RT-IX)   TO WS-CUR-ROOM-NAME           
049100                 MOVE RT-ROOM-CAPACITY(RT-IX) TO                          
049200                                 WS-CUR-ROOM-CAPACITY                     
049300                 MOVE RT-ROOM-STATUS-LC(RT-IX) TO                         
049400                                 WS-CUR-ROOM-STATUS-LC                    
049500         END-SEARCH                                                       
049600     END-IF.                                                              
049700 230-EXIT.                                                                
049800     EXIT.                                                                
049900                                                                          
050000 300-COUNT-CONFLICTS-RTN.                                                 
050100     MOVE '300-COUNT-CONFLICTS-RTN' TO WS-PARA-NAME.                      
050200     MOVE ZERO TO WS-CONFLICT-CNT.                                        
050300     PERFORM 305-TEST-ONE-BOOKING-RTN THRU 305-EXIT                       
050400         VARYING BT-IX FROM 1 BY 1                                        
050500             UNTIL BT-IX > BT-COUNT.                                      
050600 300-EXIT.                                                                
050700     EXIT.                                                                
050800                                                                          
050900 305-TEST-ONE-BOOKING-RTN.                                                
051000     IF BT-ROOM-ID(BT-IX) = BOOKING-ROOM-ID OF TRANS-REC                  
051100             AND BT-STATUS(BT-IX) NOT = 'CANCELLED'                       
051200             AND ( (BT-START-STAMP(BT-IX) >= WS-START-STAMP               
051300                    AND BT-START-STAMP(BT-IX) <= WS-END-STAMP)            
051400                OR (BT-END-STAMP(BT-IX) >= WS-START-STAMP                 
051500                    AND BT-END-STAMP(BT-IX) <= WS-END-STAMP)              
051600                OR (BT-START-STAMP(BT-IX) <= WS-START-STAMP               
051700                    AND BT-END-STAMP(BT-IX) >= WS-END-STAMP) )            
051800         ADD 1 TO WS-CONFLICT-CNT                                         
051900     END-IF.                                                              
052000 305-EXIT.                                                                
052100     EXIT.                                                                
052200                                                                          
052300*****************************************************************         
052400*  400-DECIDE-RTN  -  THE RULE-BASED DECISION ENGINE.  THE FIRST *        
052500*  RULE THAT SETS WS-ACTION-CD WINS; THE REMAINING RULES ARE     *        
052600*  SKIPPED (SEE THE "IF WS-ACTION-CD = SPACES" GUARDS BELOW).    *        
052700*  CR1877 -- NOTE THIS RULE 1 PURPOSE CHECK IS SEPARATE FROM THE *        
052800*  PURPOSE-CLARITY VALIDATOR PASS IN 450-PURPOSE-CLARITY-RTN.    *        
052900*****************************************************************         
053000 400-DECIDE-RTN.                                                          
053100     MOVE '400-DECIDE-RTN' TO WS-PARA-NAME.                               
053200     MOVE SPACES TO WS-ACTION-CD.                                         
053300     MOVE SPACES TO WS-RATIONALE.                                         
053400     MOVE ZERO TO WS-CONFIDENCE.                                          
053500     PERFORM 410-CHECK-PURPOSE-RTN THRU 410-EXIT.                         
053600     IF WS-ACTION-CD = SPACES                                             
053700         PERFORM 420-CHECK-DURATION-RTN THRU 420-EXIT                     
053800     END-IF.                                                              
053900     IF WS-ACTION-CD = SPACES                                             
054000         PERFORM 430-SCORE-RTN THRU 430-EXIT                              
054100     END-IF.                                                              
054200 400-EXIT.                                                                
054300     EXIT.                                                                
054400                                                                          
054500 410-CHECK-PURPOSE-RTN.                                                   
054600     MOVE '410-CHECK-PURPOSE-RTN' TO WS-PARA-NAME.                        
054700     PERFORM 415-TRIM-PURPOSE-RTN THRU 415-EXIT.                          
054800     SET PURPOSE-IS-CLEAR TO TRUE.                                        
054900     IF WS-PURPOSE-LEN < 10                                               
055000         SET PURPOSE-NOT-CLEAR TO TRUE                                    
055100     END-IF.                                                              
055200     MOVE BOOKING-PURPOSE OF TRANS-REC TO WS-LC-PURPOSE.                  
055300     INSPECT WS-LC-PURPOSE CONVERTING                                     
055400         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO                                  
055500         'abcdefghijklmnopqrstuvwxyz'.                                    
055600     IF WS-PURPOSE-LEN > ZERO AND WS-PURPOSE-LEN < 201                    
055700         IF WS-LC-PURPOSE(1:WS-PURPOSE-LEN) = 'meeting'                   
055800                 OR WS-LC-PURPOSE(1:WS-PURPOSE-LEN) = 'sync'              
055900                 OR WS-LC-PURPOSE(1:WS-PURPOSE-LEN) = 'call'              
056000             SET PURPOSE-NOT-CLEAR TO TRUE                                
056100         END-IF                                                           
056200     END-IF.                                                              
056300     IF WS-PURPOSE-LEN > ZERO                                             
056400         PERFORM 418-CHECK-PUNCT-RUN-RTN THRU 418-EXIT                    
056500         IF WS-PUNCT-RUN-LEN = WS-PURPOSE-LEN                             
056600             SET PURPOSE-NOT-CLEAR TO TRUE                                
056700         END-IF                                                           
056800     END-IF.                                                              
056900     IF PURPOSE-NOT-CLEAR                                                 
057000         SET ACT-REQ-REVIEW TO TRUE                                       
057100         MOVE .35 TO WS-CONFIDENCE                                        
057200         MOVE 'Insufficient or unclear purpose'                           
057300             TO WS-RATIONALE                                              
057400     END-IF.                                                              
057500 410-EXIT.                                                                
057600     EXIT.                                                                
057700                                                                          
057800 415-TRIM-PURPOSE-RTN.                                                    
057900     MOVE 200 TO WS-SUB.                                                  
058000     PERFORM 416-BACK-UP-ONE-RTN THRU 416-EXIT                            
058100         UNTIL WS-SUB = ZERO                                              
058200             OR BOOKING-PURPOSE OF TRANS-REC(WS-SUB:1)                    
058300                 NOT = SPACE.                                             
058400     MOVE WS-SUB TO WS-PURPOSE-LEN.                                       
058500 415-EXIT.                                                                
058600     EXIT.                                                                
058700                                                                          
058800 416-BACK-UP-ONE-RTN.                                                     
058900     SUBTRACT 1 FROM WS-SUB.                                              
059000 416-EXIT.                                                                
059100     EXIT.                                                                
059200                                                                          
059300 418-CHECK-PUNCT-RUN-RTN.                                                 
059400     MOVE ZERO TO WS-PUNCT-RUN-LEN.                                       
059500     IF BOOKING-PURPOSE OF TRANS-REC(1:1) IS PUNCT-CHARS                  
059600         MOVE 1 TO WS-SUB2                                                
059700         MOVE 1 TO WS-PUNCT-RUN-LEN                                       
059800         PERFORM 419-EXTEND-RUN-RTN THRU 419-EXIT                         
059900             UNTIL WS-SUB2 >= WS-PURPOSE-LEN                              
060000     END-IF.                                                              
060100 418-EXIT.                                                                
060200     EXIT.                                                                
060300                                                                          
060400 419-EXTEND-RUN-RTN.                                                      
060500     IF BOOKING-PURPOSE OF TRANS-REC(WS-SUB2 + 1:1) =                     
060600             BOOKING-PURPOSE OF TRANS-REC(1:1)                            
060700         ADD 1 TO WS-PUNCT-RUN-LEN                                        
060800         ADD 1 TO WS-SUB2                                                 
060900     ELSE                                                                 
061000         MOVE WS-PURPOSE-LEN TO WS-SUB2                                   
061100     END-IF.                                                              
061200 419-EXIT.                                                                
061300     EXIT.                                                                
061400                                                                          
061500 420-CHECK-DURATION-RTN.                                                  
061600     MOVE '420-CHECK-DURATION-RTN' TO WS-PARA-NAME.                       
061700     COMPUTE WS-DURATION-MIN =                                            
061800         (BE-TIME-HH OF TRANS-REC * 60                                    
061900             + BE-TIME-MM OF TRANS-REC)                                   
062000         - (BS-TIME-HH OF TRANS-REC * 60                                  
062100             + BS-TIME-MM OF TRANS-REC).                                  
062200     IF WS-DURATION-MIN <= 0                                              
062300         SET ACT-AUTO-REJECT TO TRUE                                      
062400         MOVE .95 TO WS-CONFIDENCE                                        
062500         MOVE 'Invalid time range'                                        
062600             TO WS-RATIONALE                                              
062700     END-IF.                                                              
062800     IF WS-DURATION-MIN > 480                                             
062900         SET ACT-AUTO-REJECT TO TRUE                                      
063000         MOVE .90 TO WS-CONFIDENCE                                        
063100         MOVE 'Booking duration exceeds 8 hours'                          
063200             TO WS-RATIONALE                                              
063300     END-IF.                                                              
063400 420-EXIT.                                                                
063500     EXIT.                                                                
063600                                                                          
063700*****************************************************************         
063800*  430-SCORE-RTN  -  CR2210.  REWRITTEN PER THE APPROVED CR2210  *        
063900*  REQUIREMENTS MEMO TO CARRY THE BUSINESS-HOURS DELTA, THE      *        
064000*  DISCRETE CONFLICT-COUNT PENALTY, AND THE THREE-WAY FINAL-     *        
064100*  ACTION SPLIT THE MEMO CALLS FOR.  EACH STEP APPENDS ITS OWN   *        
064200*  PHRASE TO WS-RATIONALE SO THE TRAIL SHOWS ITS WORK.           *        
064300*****************************************************************         
064400 430-SCORE-RTN.                                                           
064500     MOVE '430-SCORE-RTN' TO WS-PARA-NAME.                                
064600     MOVE .50 TO WS-SCORE.                                                
064700     IF BOOKING-START-TIME OF TRANS-REC >= 0800                           
064800             AND BOOKING-END-TIME OF TRANS-REC <= 1800                    
064900         ADD .15 TO WS-SCORE                                              
065000         MOVE 'Within business hours' TO WS-PHRASE                        
065100     ELSE                                                                 
065200         SUBTRACT .10 FROM WS-SCORE                                       
065300         MOVE 'Outside business hours' TO WS-PHRASE                       
065400     END-IF.                                                              
065500     PERFORM 435-APPEND-PHRASE-RTN THRU 435-EXIT.                         
065600     EVALUATE TRUE                                                        
065700         WHEN WS-CONFLICT-CNT = ZERO                                      
065800             ADD .20 TO WS-SCORE                                          
065900             MOVE 'No overlapping bookings' TO WS-PHRASE                  
066000         WHEN WS-CONFLICT-CNT = 1                                         
066100             SUBTRACT .30 FROM WS-SCORE                                   
066200             MOVE '1 overlapping booking(s) detected'                     
066300                 TO WS-PHRASE                                             
066400         WHEN OTHER                                                       
066500             SUBTRACT .60 FROM WS-SCORE                                   
066600             MOVE WS-CONFLICT-CNT TO WS-CONFLICT-CNT-ED                   
066700             STRING WS-CONFLICT-CNT-ED DELIMITED BY SIZE                  
066800                     ' overlapping booking(s) detected'                   
066900                         DELIMITED BY SIZE                                
067000                 INTO WS-PHRASE                                           
067100             END-STRING                                                   
067200     END-EVALUATE.                                                        
067300     PERFORM 435-APPEND-PHRASE-RTN THRU 435-EXIT.                         
067400     IF WS-SCORE > 1.00                                                   
067500         MOVE 1.00 TO WS-SCORE                                            
067600     END-IF.                                                              
067700     IF WS-SCORE < 0                                                      
067800         MOVE 0 TO WS-SCORE                                               
067900     END-IF.                                                              
068000     MOVE WS-SCORE TO WS-CONFIDENCE.                                      
068100     EVALUATE TRUE                                                        
068200         WHEN WS-SCORE >= .75 AND WS-CONFLICT-CNT = ZERO                  
068300             SET ACT-AUTO-APPROVE TO TRUE                                 
068400             MOVE 'High confidence and no conflicts -- auto'              
068500                 TO WS-PHRASE                                             
068600         WHEN WS-SCORE < .35                                              
068700             SET ACT-AUTO-REJECT TO TRUE                                  
068800             MOVE 'Low confidence -- auto-reject' TO WS-PHRASE            
068900         WHEN OTHER                                                       
069000             SET ACT-REQ-REVIEW TO TRUE                                   
069100             MOVE 'Moderate confidence -- requires review'                
069200                 TO WS-PHRASE                                             
069300     END-EVALUATE.                                                        
069400     PERFORM 435-APPEND-PHRASE-RTN THRU 435-EXIT.                         
069500 430-EXIT.                                                                
069600     EXIT.                                                                
069700                                                                          
069800*****************************************************************         
069900*  435-APPEND-PHRASE-RTN  -  CR2210.  APPENDS WS-PHRASE ONTO THE *        
070000*  END OF WS-RATIONALE, SEPARATED BY A SEMICOLON WHEN THE        *        
070100*  RATIONALE ALREADY HOLDS AN EARLIER PHRASE FROM THIS PASS.     *        
070200*****************************************************************         
070300 435-APPEND-PHRASE-RTN.                                                   
070400     MOVE 500 TO WS-RAT-LEN.                                              
070500     PERFORM 436-BACK-UP-RAT-RTN THRU 436-EXIT                            
070600         UNTIL WS-RAT-LEN = ZERO                                          
070700             OR WS-RATIONALE(WS-RAT-LEN:1) NOT = SPACE.                   
070800     MOVE 60 TO WS-PHR-LEN.                                               
070900     PERFORM 437-BACK-UP-PHR-RTN THRU 437-EXIT                            
071000         UNTIL WS-PHR-LEN = ZERO                                          
071100             OR WS-PHRASE(WS-PHR-LEN:1) NOT = SPACE.                      
071200     IF WS-RAT-LEN = ZERO                                                 
071300         MOVE WS-PHRASE(1:WS-PHR-LEN)                                     
071400             TO WS-RATIONALE(1:WS-PHR-LEN)                                
071500     ELSE                                                                 
071600         ADD 1 TO WS-RAT-LEN                                              
071700         STRING '; ' DELIMITED BY SIZE                                    
071800                 WS-PHRASE(1:WS-PHR-LEN) DELIMITED BY SIZE                
071900             INTO WS-RATIONALE                                            
072000             WITH POINTER WS-RAT-LEN                                      
072100         END-STRING                                                       
072200     END-IF.                                                              
072300 435-EXIT.                                                                
072400     EXIT.                                                                
072500                                                                          
072600 436-BACK-UP-RAT-RTN.                                                     
072700     SUBTRACT 1 FROM WS-RAT-LEN.                                          
072800 436-EXIT.                                                                
072900     EXIT.                                                                
073000                                                                          
073100 437-BACK-UP-PHR-RTN.                                                     
073200     SUBTRACT 1 FROM WS-PHR-LEN.                                          
073300 437-EXIT.                                                                
073400     EXIT.                                                                
073500                                                                          
073600 440-MAP-STATUS-RTN.                                                      
073700     MOVE '440-MAP-STATUS-RTN' TO WS-PARA-NAME.                           
073800     EVALUATE TRUE                                                        
073900         WHEN ACT-AUTO-APPROVE                                            
074000             SET BKG-STAT-APPROVED OF TRANS-REC TO TRUE                   
074100         WHEN ACT-AUTO-REJECT                                             
074200             SET BKG-STAT-REJECTED OF TRANS-REC TO TRUE                   
074300         WHEN ACT-REQ-REVIEW                                              
074400             SET BKG-STAT-PENDING OF TRANS-REC TO TRUE                    
074500     END-EVALUATE.                                                        
074600     MOVE WS-CONFIDENCE TO DECISION-CONFIDENCE OF TRANS-REC.              
074700     MOVE WS-RATIONALE TO DECISION-RATIONALE OF TRANS-REC.                
074800 440-EXIT.                                                                
074900     EXIT.                                                                
075000                                                                          
075100*****************************************************************         
075200*  450-PURPOSE-CLARITY-RTN  -  CR1877.  A SECOND, INDEPENDENT    *        
075300*  PURPOSE-CLARITY PASS THAT RUNS NO MATTER WHAT 400-DECIDE-RTN  *        
075400*  DECIDED.  IT MAY DOWNGRADE THE CONFIDENCE AND ANNOTATE THE    *        
075500*  RATIONALE BUT MUST NEVER DOWNGRADE AN APPROVED STATUS HERE.   *        
075600*****************************************************************         
075700 450-PURPOSE-CLARITY-RTN.                                                 
075800     MOVE '450-PURPOSE-CLARITY-RTN' TO WS-PARA-NAME.                      
075900     SET PURPOSE-IS-CLEAR TO TRUE.                                        
076000     IF WS-PURPOSE-LEN < 15                                               
076100         SET PURPOSE-NOT-CLEAR TO TRUE                                    
076200     END-IF.                                                              
076300     IF WS-PURPOSE-LEN > ZERO                                             
076400             AND WS-PUNCT-RUN-LEN = WS-PURPOSE-LEN                        
076500         SET PURPOSE-NOT-CLEAR TO TRUE                                    
076600     END-IF.                                                              
076700     IF PURPOSE-NOT-CLEAR                                                 
076800         MOVE DECISION-RATIONALE OF TRANS-REC TO WS-RATIONALE             
076900         MOVE SPACES TO DECISION-RATIONALE OF TRANS-REC                   
077000         STRING WS-RATIONALE DELIMITED BY SIZE                            
077100             '; Purpose unclear: Provide a short agenda or'               
077200                 DELIMITED BY SIZE                                        
077300             ' expected outcomes (2-3 sentences)'                         
077400                 DELIMITED BY SIZE                                        
077500             INTO DECISION-RATIONALE OF TRANS-REC                         
077600         END-STRING                                                       
077700         IF DECISION-CONFIDENCE OF TRANS-REC > .50                        
077800             MOVE .50 TO DECISION-CONFIDENCE OF TRANS-REC                 
077900         END-IF                                                           
078000     END-IF.                                                              
078100 450-EXIT.                                                                
078200     EXIT.                                                                
078300                                                                          
078400*****************************************************************         
078500*  500-EXEC-OVERRIDE-RTN  -  CR1233.  AN APPROVED BOOKING IN AN  *        
078600*  EXECUTIVE OR SPECIAL-STATUS ROOM IS FORCED BACK TO PENDING    *        
078700*  FOR MANUAL SIGN-OFF, WITH CONFIDENCE CAPPED AT 0.60.          *        
078800*****************************************************************         
078900 500-EXEC-OVERRIDE-RTN.                                                   
079000     MOVE '500-EXEC-OVERRIDE-RTN' TO WS-PARA-NAME.                        
079100     IF BKG-STAT-APPROVED OF TRANS-REC                                    
079200         MOVE WS-CUR-ROOM-NAME TO WS-LC-ROOM-NAME                         
079300         INSPECT WS-LC-ROOM-NAME CONVERTING                               
079400             'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO                              
079500             'abcdefghijklmnopqrstuvwxyz'                                 
079600         MOVE ZERO TO WS-TALLY-CTR                                        
079700         INSPECT WS-LC-ROOM-NAME TALLYING WS-TALLY-CTR                    
079800             FOR ALL 'executive'                                          
079900         IF WS-TALLY-CTR > ZERO                                           
080000                 OR WS-CUR-ROOM-STATUS-LC = 'special'                     
080100             SET BKG-STAT-PENDING OF TRANS-REC TO TRUE                    
080200             MOVE DECISION-RATIONALE OF TRANS-REC TO WS-RATIONALE         
080300             MOVE SPACES TO DECISION-RATIONALE OF TRANS-REC               
080400             STRING 'Executive room requires admin approval; '            
080500                     DELIMITED BY SIZE                                    
080600                 WS-RATIONALE DELIMITED BY SIZE                           
080700                 INTO DECISION-RATIONALE OF TRANS-REC                     
080800             END-STRING                                                   
080900             IF DECISION-CONFIDENCE OF TRANS-REC > .60                    
081000                 MOVE .60 TO DECISION-CONFIDENCE OF TRANS-REC             
081100             END-IF                                                       
081200         END-IF                                                           
081300     END-IF.                                                              
081400 500-EXIT.                                                                
081500     EXIT.                                                                
081600                                                                          
081700 600-WRITE-BOOKING-RTN.                                                   
081800     MOVE '600-WRITE-BOOKING-RTN' TO WS-PARA-NAME.                        
081900     WRITE BKG-OUT-REC FROM TRANS-REC.                                    
082000 600-EXIT.                                                                
082100     EXIT.                                                                
082200                                                                          
082300 650-WRITE-HISTORY-RTN.                                                   
082400     MOVE '650-WRITE-HISTORY-RTN' TO WS-PARA-NAME.                        
082500     MOVE SPACES TO BOOKING-HISTORY-RECORD.                               
082600     MOVE BOOKING-ID OF TRANS-REC TO HIST-BOOKING-ID.                     
082700     MOVE 'NEW' TO HIST-PREV-STATUS.                                      
082800     MOVE BOOKING-STATUS OF TRANS-REC TO HIST-NEW-STATUS.                 
082900     MOVE WS-TODAY-CCYYMMDD TO HIST-CHANGED-DATE.                         
083000     COMPUTE WS-NOW-HHMMSS =                                              
083100         WS-NOW-HH * 10000 + WS-NOW-MM * 100 + WS-NOW-SS.                 
083200     MOVE WS-NOW-HHMMSS TO HIST-CHANGED-TIME.                             
083300     MOVE 'SYSTEM' TO HIST-CHANGED-BY.                                    
083400     MOVE 'Initial booking creation' TO HIST-REASON.                      
083500     MOVE DECISION-CONFIDENCE OF TRANS-REC TO HIST-AI-CONFIDENCE.         
083600     MOVE DECISION-RATIONALE OF TRANS-REC TO HIST-AI-RATIONALE.           
083700     WRITE BOOKING-HISTORY-RECORD.                                        
083800 650-EXIT.                                                                
083900     EXIT.                                                                
084000                                                                          
084100*****************************************************************         
084200*  700-FACILITIES-SCAN-RTN  -  CR1391.  SCANS THE BOOKING'S OWN  *        
084300*  FACILITY TAGS AND THE ROOM'S EQUIPMENT MASTER ROWS FOR AV,    *        
084400*  VIDEO, OR CATERING KEYWORDS AND BUMPS THE CONTROL TOTAL WHEN  *        
084500*  ANY ARE FOUND.  DOES NOT CHANGE THE DECISION ITSELF.          *        
084600*****************************************************************         
084700 700-FACILITIES-SCAN-RTN.                                                 
084800     MOVE '700-FACILITIES-SCAN-RTN' TO WS-PARA-NAME.                      
084900     MOVE 'N' TO WS-NEEDS-AV-SW.                                          
085000     MOVE 'N' TO WS-NEEDS-VIDEO-SW.                                       
085100     MOVE 'N' TO WS-NEEDS-CATER-SW.                                       
085200     PERFORM 705-SCAN-ONE-TAG-RTN THRU 705-EXIT                           
085300         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 5.                     
085400     PERFORM 707-SCAN-ONE-EQUIP-RTN THRU 707-EXIT                         
085500         VARYING ET-IX FROM 1 BY 1 UNTIL ET-IX > ET-COUNT.                
085600     IF NEEDS-AV OR NEEDS-VIDEO OR NEEDS-CATERING                         
085700         ADD 1 TO WS-CT-FACILITIES                                        
085800     END-IF.                                                              
085900 700-EXIT.                                                                
086000     EXIT.                                                                
086100                                                                          
086200 705-SCAN-ONE-TAG-RTN.                                                    
086300     MOVE 'N' TO WS-EQUIP-SCAN-SW.                                        
086400     MOVE BOOKING-FACILITY(WS-SUB) OF TRANS-REC                           
086500         TO WS-LC-FACILITY.                                               
086600     INSPECT WS-LC-FACILITY CONVERTING                                    
086700         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO                                  
086800         'abcdefghijklmnopqrstuvwxyz'.                                    
086900     PERFORM 710-CHECK-KEYWORDS-RTN THRU 710-EXIT.                        
087000 705-EXIT.                                                                
087100     EXIT.                                                                
087200                                                                          
087300 707-SCAN-ONE-EQUIP-RTN.                                                  
087400     IF ET-ROOM-ID(ET-IX) = BOOKING-ROOM-ID OF TRANS-REC                  
087500         MOVE 'Y' TO WS-EQUIP-SCAN-SW                                     
087600         MOVE ET-NAME-LC(ET-IX) TO WS-LC-FACILITY                         
087700         PERFORM 710-CHECK-KEYWORDS-RTN THRU 710-EXIT                     
087800     END-IF.                                                              
087900 707-EXIT.                                                                
088000     EXIT.                                                                
088100                                                                          
088200 710-CHECK-KEYWORDS-RTN.                                                  
088300     MOVE ZERO TO WS-TALLY-CTR.                                           
088400     INSPECT WS-LC-FACILITY TALLYING WS-TALLY-CTR                         
088500         FOR ALL 'av' 'audio' 'microphone'.                               
088600     IF WS-TALLY-CTR > ZERO                                               
088700         SET NEEDS-AV TO TRUE                                             
088800     END-IF.                                                              
088900     IF EQUIP-SCAN                                                        
089000         MOVE ZERO TO WS-TALLY-CTR                                        
089100         INSPECT WS-LC-FACILITY TALLYING WS-TALLY-CTR                     
089200             FOR ALL 'projector' 'pa'                                     
089300         IF WS-TALLY-CTR > ZERO                                           
089400             SET NEEDS-AV TO TRUE                                         
089500         END-IF                                                           
089600     END-IF.                                                              
089700     MOVE ZERO TO WS-TALLY-CTR.                                           
089800     INSPECT WS-LC-FACILITY TALLYING WS-TALLY-CTR                         
089900         FOR ALL 'video' 'zoom' 'conference'.                             
090000     IF WS-TALLY-CTR > ZERO                                               
090100         SET NEEDS-VIDEO TO TRUE                                          
090200     END-IF.                                                              
090300     IF EQUIP-SCAN                                                        
090400         MOVE ZERO TO WS-TALLY-CTR                                        
090500         INSPECT WS-LC-FACILITY TALLYING WS-TALLY-CTR                     
090600             FOR ALL 'camera'                                             
090700         IF WS-TALLY-CTR > ZERO                                           
090800             SET NEEDS-VIDEO TO TRUE                                      
090900         END-IF                                                           
091000     END-IF.                                                              
091100     MOVE ZERO TO WS-TALLY-CTR.                                           
091200     INSPECT WS-LC-FACILITY TALLYING WS-TALLY-CTR                         
091300         FOR ALL 'cater'.                                                 
091400     IF WS-TALLY-CTR > ZERO                                               
091500         SET NEEDS-CATERING TO TRUE                                       
091600     END-IF.                                                              
091700 710-EXIT.                                                                
091800     EXIT.                                                                
091900                                                                          
092000 800-BUMP-TOTALS-RTN.                                                     
092100     MOVE '800-BUMP-TOTALS-RTN' TO WS-PARA-NAME.                          
092200     EVALUATE TRUE                                                        
092300         WHEN BKG-STAT-APPROVED OF TRANS-REC                              
092400             ADD 1 TO WS-CT-APPROVED                                      
092500         WHEN BKG-STAT-REJECTED OF TRANS-REC                              
092600             ADD 1 TO WS-CT-REJECTED                                      
092700         WHEN BKG-STAT-PENDING OF TRANS-REC                               
092800             ADD 1 TO WS-CT-PENDING                                       
092900     END-EVALUATE.                                                        
093000 800-EXIT.                                                                
093100     EXIT.                                                                
093200                                                                          
093300 900-CONTROL-TOTALS-RTN.                                                  
093400     DISPLAY '900-CONTROL-TOTALS-RTN'.                                    
093500     MOVE '900-CONTROL-TOTALS-RTN' TO WS-PARA-NAME.                       
093600     DISPLAY '---------------------------------------------'.             
093700     DISPLAY 'BKGDCS01  -  BOOKING DECISION RUN TOTALS'.                  
093800     DISPLAY 'TRANSACTIONS READ ....... ' WS-CT-READ.                     
093900     DISPLAY 'APPROVED ................ ' WS-CT-APPROVED.                 
094000     DISPLAY 'REJECTED ................ ' WS-CT-REJECTED.                 
094100     DISPLAY 'PENDING REVIEW ........... ' WS-CT-PENDING.                 
094200     DISPLAY 'VALIDATION ERRORS ........ ' WS-CT-ERRORS.                  
094300     DISPLAY 'FACILITIES NEEDS FLAGGED . ' WS-CT-FACILITIES.              
094400 900-EXIT.                                                                
094500     EXIT.                                                                
094600                                                                          
094700 950-CLOSE-RTN.                                                           
094800     DISPLAY '950-CLOSE-RTN'.                                             
094900     MOVE '950-CLOSE-RTN' TO WS-PARA-NAME.                                
095000     CLOSE BOOKING-TRANS                                                  
095100           ROOM-MASTER                                                    
095200           EQUIPMENT-MASTER                                               
095300           BOOKING-MASTER-IN                                              
095400           BOOKING-MASTER-OUT                                             
095500           BOOKING-HISTORY-OUT.                                           
095600 950-EXIT.                                                                
095700     EXIT.                                                                
095800                                                                          
095900 1000-ERROR-RTN.                                                          
096000     DISPLAY '1000-ERROR-RTN  PARAGRAPH= ' WS-PARA-NAME.                  
096100     DISPLAY WS-ABEND-REASON.                                             
096200     MOVE 16 TO RETURN-CODE.                                              
096300     STOP RUN.                                                            
096400 1000-EXIT.                                                               
096500     EXIT.                                                                
