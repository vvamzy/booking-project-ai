000100*****************************************************************         
000200*  COPYBOOK   :  EQUPMSTR                                       *         
000300*  DESCRIPTIVE NAME  =  ROOM EQUIPMENT MASTER RECORD             *        
000400*                                                                *        
000500*  FUNCTION   =  ONE ROW PER PIECE OF EQUIPMENT LINKED TO A      *        
000600*                ROOM.  A ROOM MAY OWN SEVERAL ROWS.  USED BY    *        
000700*                THE FACILITIES-NEEDS SCAN AND BY THE ROOM/      *        
000800*                EQUIPMENT AVAILABILITY LOOKUP.                  *        
000900*                                                                *        
001000*      CR1001  M.PATEL    01/12/94  INITIAL COPYBOOK             *        
001100*****************************************************************         
001200 01  EQUIPMENT-RECORD.                                                    
001300     05  EQUIP-ID                    PIC 9(09).                           
001400     05  EQUIP-NAME                  PIC X(40).                           
001500     05  EQUIP-TYPE                  PIC X(15).                           
001600         88  EQUIP-TYPE-DISPLAY      VALUE 'DISPLAY'.                     
001700         88  EQUIP-TYPE-VIDEO        VALUE 'VIDEO'.                       
001800         88  EQUIP-TYPE-AUDIO        VALUE 'AUDIO'.                       
001900         88  EQUIP-TYPE-CONTROL      VALUE 'CONTROL'.                     
002000         88  EQUIP-TYPE-INPUT        VALUE 'INPUT'.                       
002100         88  EQUIP-TYPE-FURNITURE    VALUE 'FURNITURE'.                   
002200     05  EQUIP-STATUS                PIC X(15).                           
002300         88  EQUIP-STAT-AVAILABLE    VALUE 'AVAILABLE'.                   
002400         88  EQUIP-STAT-MAINT        VALUE 'MAINTENANCE'.                 
002500     05  EQUIP-ROOM-ID               PIC 9(09).                           
002600     05  FILLER                      PIC X(12).                           
