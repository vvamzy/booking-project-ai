000100 IDENTIFICATION DIVISION.                                                 
000200*****************************************************************         
000300 PROGRAM-ID.  BKGAVL01.                                                   
000400 AUTHOR. R. OKONKWO.                                                      
000500 INSTALLATION. FACILITIES SYSTEMS GROUP.                                  
000600 DATE-WRITTEN. 06/22/98.                                                  
000700 DATE-COMPILED.                                                           
000800 SECURITY. NON-CONFIDENTIAL.                                              
000900*****************************************************************         
001000* PROGRAM:  BKGAVL01                                             *        
001100*                                                                *        
001200* ROOM/EQUIPMENT AVAILABILITY LOOKUP.  READS THE ROOM MASTER,    *        
001300* OPTIONALLY FILTERS EACH ROOM BY A LOCATION SUBSTRING, A        *        
001400* MINIMUM CAPACITY, AND A REQUIRED EQUIPMENT TYPE, THEN SCANS    *        
001500* THE BOOKING MASTER FOR OVERLAPPING NON-CANCELLED BOOKINGS IN   *        
001600* THE REQUESTED WINDOW.  A ROOM SURVIVES ONLY IF IT PASSES THE   *        
001700* FILTERS AND HAS ZERO OVERLAPS.  SURVIVORS ARE WRITTEN TO THE   *        
001800* AVAILABLE-ROOMS OUTPUT FILE.  CRITERIA COME IN ON A ONE-ROW    *        
001900* SEARCH-REQUEST FILE -- ONE REQUEST PER RUN, SAME SHAPE AS THE  *        
002000* OLD DEPT-ROLLUP CURSOR PROGRAM THIS WAS BUILT FROM.            *        
002100*                                                                *        
002200*----------------------------------------------------------------*        
002300*      CR1188  R.OKONKWO  06/22/98  INITIAL VERSION              *        
002400*      CR1250  R.OKONKWO  02/11/99  Y2K -- WINDOW DATES NOW      *        
002500*                                    CCYYMMDD, NOT YYMMDD        *        
002600*      CR1877  T.NAKASHIMA 02/17/03 EQUIPMENT-TYPE FILTER ADDED  *        
002700*                                    ALONGSIDE LOCATION/CAPACITY *        
002800*      CR2210  A.WOJCIK   06/11/07 270-SCAN-OVERLAP-RTN WAS      *        
002900*                                    EXCLUDING THE BOUNDARY      *        
003000*                                    INSTANT -- MADE INCLUSIVE   *        
003100*                                    TO MATCH BKGDCS01           *        
003200*****************************************************************         
003300                                                                          
003400 ENVIRONMENT DIVISION.                                                    
003500 CONFIGURATION SECTION.                                                   
003600 SOURCE-COMPUTER. IBM-390.                                                
003700 OBJECT-COMPUTER. IBM-390.                                                
003800 SPECIAL-NAMES.                                                           
003900     C01 IS TOP-OF-FORM                                                   
004000     CLASS PUNCT-CHARS IS "." "," "-" "_" "!" "?" " "                     
004100     UPSI-0 ON  STATUS IS BKG-TEST-MODE                                   
004200            OFF STATUS IS BKG-PROD-MODE.                                  
004300                                                                          
004400 INPUT-OUTPUT SECTION.                                                    
004500 FILE-CONTROL.                                                            
004600     SELECT SEARCH-REQUEST                                                
004700         ASSIGN TO AVLREQ                                                 
004800         ORGANIZATION IS LINE SEQUENTIAL                                  
004900         FILE STATUS IS WS-REQFILE-STATUS.                                
005000                                                                          
005100     SELECT ROOM-MASTER                                                   
005200         ASSIGN TO ROOMMSTR                                               
005300         ORGANIZATION IS LINE SEQUENTIAL                                  
005400         FILE STATUS IS WS-ROOMFILE-STATUS.                               
005500                                                                          
005600     SELECT EQUIPMENT-MASTER                                              
005700         ASSIGN TO EQUPMSTR                                               
005800         ORGANIZATION IS LINE SEQUENTIAL                                  
005900         FILE STATUS IS WS-EQUIPFILE-STATUS.                              
006000                                                                          
006100     SELECT BOOKING-MASTER-IN                                             
006200         ASSIGN TO BKGMSTI                                                
006300         ORGANIZATION IS LINE SEQUENTIAL                                  
006400         FILE STATUS IS WS-BKGFILE-STATUS.                                
006500                                                                          
006600     SELECT AVAILABLE-ROOMS                                               
006700         ASSIGN TO AVLROOM                                                
006800         ORGANIZATION IS LINE SEQUENTIAL                                  
006900         FILE STATUS IS WS-OUTFILE-STATUS.                                
007000                                                                          
007100 DATA DIVISION.                                                           
007200 FILE SECTION.                                                            
007300 FD  SEARCH-REQUEST                                                       
007400     LABEL RECORDS ARE STANDARD.                                          
007500 01  SEARCH-REQUEST-RECORD.                                               
007600     05  SR-START-DATE               PIC 9(08).                           
007700     05  SR-START-DATE-R REDEFINES                                        
007800         SR-START-DATE.                                                   
007900         10  SR-START-CCYY           PIC 9(04).                           
008000         10  SR-START-MM             PIC 9(02).                           
008100         10  SR-START-DD             PIC 9(02).                           
008200     05  SR-START-TIME               PIC 9(04).                           
008300     05  SR-END-DATE                 PIC 9(08).                           
008400     05  SR-END-DATE-R REDEFINES                                          
008500         SR-END-DATE.                                                     
008600         10  SR-END-CCYY             PIC 9(04).                           
008700         10  SR-END-MM               PIC 9(02).                           
008800         10  SR-END-DD               PIC 9(02).                           
008900     05  SR-END-TIME                 PIC 9(04).                           
009000     05  SR-LOCATION-FILTER          PIC X(40).                           
009100     05  SR-MIN-CAPACITY             PIC 9(05).                           
009200     05  SR-EQUIP-TYPE-FILTER        PIC X(15).                           
009300     05  FILLER                      PIC X(10).                           
009400                                                                          
009500 FD  ROOM-MASTER                                                          
009600     LABEL RECORDS ARE STANDARD.                                          
009700     COPY ROOMMSTR.                                                       
009800                                                                          
009900 FD  EQUIPMENT-MASTER                                                     
010000     LABEL RECORDS ARE STANDARD.                                          
010100     COPY EQUPMSTR.                                                       
010200                                                                          
010300 FD  BOOKING-MASTER-IN                                                    
010400     LABEL RECORDS ARE STANDARD.                                          
010500     COPY BKNGMSTR REPLACING ==BOOKING-RECORD== BY ==BKG-IN-REC==.        
010600                                                                          
010700 FD  AVAILABLE-ROOMS                                                      
010800     LABEL RECORDS ARE STANDARD.                                          
010900 01  AVAILABLE-ROOM-RECORD.                                               
011000     05  AR-ROOM-ID                  PIC 9(09).                           
011100     05  FILLER                      PIC X(01) VALUE SPACE.               
011200     05  AR-ROOM-NAME                PIC X(40).                           
011300     05  FILLER                      PIC X(01) VALUE SPACE.               
011400     05  AR-ROOM-CAPACITY            PIC Z(4)9.                           
011500     05  FILLER                      PIC X(01) VALUE SPACE.               
011600     05  AR-ROOM-LOCATION            PIC X(40).                           
011700     05  FILLER                      PIC X(24) VALUE SPACES.              
011800                                                                          
011900 WORKING-STORAGE SECTION.                                                 
012000 01  WS-FIELDS.                                                           
012100     05  WS-REQFILE-STATUS           PIC X(2)  VALUE SPACES.              
012200         88  REQ-FILE-OK             VALUE '00'.                          
012300     05  WS-ROOMFILE-STATUS          PIC X(2)  VALUE SPACES.              
012400         88  ROOM-FILE-OK            VALUE '00'.                          
012500         88  ROOM-FILE-STATUS-DONE   VALUE 'NO'.                          
012600     05  WS-EQUIPFILE-STATUS         PIC X(2)  VALUE SPACES.              
012700         88  EQUIP-FILE-OK           VALUE '00'.                          
012800     05  WS-BKGFILE-STATUS           PIC X(2)  VALUE SPACES.              
012900         88  BKG-FILE-OK             VALUE '00'.                          
013000     05  WS-OUTFILE-STATUS           PIC X(2)  VALUE SPACES.              
013100         88  OUT-FILE-OK             VALUE '00'.                          
013200                                                                          
013300 77  WS-PARA-NAME                    PIC X(30) VALUE SPACES.              
013400 77  WS-ABEND-REASON                 PIC X(60) VALUE SPACES.              
013500                                                                          
013600 01  WS-REQUEST-SAVE.                                                     
013700     05  WS-SR-START-STAMP           PIC 9(12) COMP VALUE ZERO.           
013800     05  WS-SR-END-STAMP             PIC 9(12) COMP VALUE ZERO.           
013900     05  WS-SR-LOCATION-FILTER       PIC X(40) VALUE SPACES.              
014000     05  WS-SR-MIN-CAPACITY          PIC 9(05) VALUE ZERO.                
014100     05  WS-SR-EQUIP-TYPE-FILTER     PIC X(15) VALUE SPACES.              
014200                                                                          
014300 01  WS-CONTROL-TOTALS.                                                   
014400     05  WS-CT-ROOMS-READ            PIC 9(07) COMP VALUE ZERO.           
014500     05  WS-CT-ROOMS-FILTERED-OUT    PIC 9(07) COMP VALUE ZERO.           
014600     05  WS-CT-ROOMS-CONFLICTED      PIC 9(07) COMP VALUE ZERO.           
014700     05  WS-CT-ROOMS-AVAILABLE       PIC 9(07) COMP VALUE ZERO.           
014800                                                                          
014900*****************************************************************         
015000*   EQUIPMENT-TABLE-AREA -- WHOLE EQUIPMENT MASTER, LOADED ONCE  *        
015100*   AND SCANNED SEQUENTIALLY PER ROOM SINCE THE EQUIPMENT-TYPE   *        
015200*   FILTER IS A "ROOM OWNS AT LEAST ONE ROW OF THIS TYPE" TEST,  *        
015300*   NOT A KEYED LOOKUP -- NO KSDS ON THIS BUILD.                 *        
015400*****************************************************************         
015500 01  EQUIP-TABLE-AREA.                                                    
015600     05  ET-COUNT                    PIC 9(07) COMP VALUE ZERO.           
015700     05  ET-ENTRY OCCURS 1 TO 20000 TIMES                                 
015800             DEPENDING ON ET-COUNT                                        
015900             INDEXED BY ET-IX.                                            
016000         10  ET-ROOM-ID              PIC 9(09).                           
016100         10  ET-TYPE                 PIC X(15).                           
016200         10  ET-STATUS               PIC X(15).                           
016300                                                                          
016400*****************************************************************         
016500*   BOOKING-TABLE-AREA -- ROOM-ID/STATUS/START-STAMP/END-STAMP   *        
016600*   FOR EVERY NON-CANCELLED BOOKING, LOADED ONCE AND SCANNED     *        
016700*   SEQUENTIALLY PER ROOM FOR THE OVERLAP TEST (SAME TECHNIQUE   *        
016800*   AS BKGDCS01'S 300-COUNT-CONFLICTS-RTN).                      *        
016900*****************************************************************         
017000 01  BOOKING-TABLE-AREA.                                                  
017100     05  BT-COUNT                    PIC 9(07) COMP VALUE ZERO.           
017200     05  BT-ENTRY OCCURS 1 TO 200000 TIMES                                
017300             DEPENDING ON BT-COUNT                                        
017400             INDEXED BY BT-IX.                                            
017500         10  BT-ROOM-ID              PIC 9(09).                           
017600         10  BT-START-STAMP          PIC 9(12) COMP.                      
017700         10  BT-END-STAMP            PIC 9(12) COMP.                      
017800                                                                          
017900 01  WS-SCAN-FIELDS.                                                      
018000     05  WS-CONFLICT-CNT             PIC 9(05) COMP VALUE ZERO.           
018100     05  WS-EQUIP-MATCH-SW           PIC X     VALUE 'N'.                 
018200         88  WS-EQUIP-MATCH-FOUND    VALUE 'Y'.                           
018300     05  WS-LOCATION-SW              PIC X     VALUE 'N'.                 
018400         88  WS-LOCATION-FOUND       VALUE 'Y'.                           
018500     05  WS-LOCATION-LEN             PIC 9(02) COMP VALUE ZERO.           
018600     05  WS-SUB                      PIC 9(02) COMP VALUE ZERO.           
018700     05  WS-TALLY                    PIC 9(03) COMP VALUE ZERO.           
018800                                                                          
018900 LINKAGE SECTION.                                                         
019000                                                                          
019100 PROCEDURE DIVISION.                                                      
019200                                                                          
019300     PERFORM 000-SETUP-RTN THRU 000-EXIT.                                 
019400                                                                          
019500     PERFORM 100-DECLARE-CURSOR-RTN THRU 100-EXIT.                        
019600                                                                          
019700     PERFORM 200-FETCH-RTN THRU 200-EXIT                                  
019800         UNTIL ROOM-FILE-STATUS-DONE.                                     
019900                                                                          
020000     PERFORM 300-CLOSE-CURSOR-RTN THRU 300-EXIT.                          
020100                                                                          
020200     PERFORM 350-TERMINATE-RTN THRU 350-EXIT.                             
020300                                                                          
020400     MOVE ZERO TO RETURN-CODE.                                            
020500     STOP RUN.                                                            
020600                                                                          
020700 000-SETUP-RTN.                                                           
020800     DISPLAY '000-SETUP-RTN'.                                             
020900     MOVE '000-SETUP-RTN' TO WS-PARA-NAME.                                
021000     OPEN INPUT  SEARCH-REQUEST                                           
021100                 ROOM-MASTER                                              
021200                 EQUIPMENT-MASTER                                         
021300                 BOOKING-MASTER-IN.                                       
021400     OPEN OUTPUT AVAILABLE-ROOMS.                                         
021500     IF NOT REQ-FILE-OK OR NOT ROOM-FILE-OK                               
021600             OR NOT EQUIP-FILE-OK OR NOT BKG-FILE-OK                      
021700             OR NOT OUT-FILE-OK                                           
021800         MOVE 'UNABLE TO OPEN ONE OR MORE AVAILABILITY FILES'             
021900             TO WS-ABEND-REASON                                           
022000         GO TO 9999-ERROR-RTN                                             
022100     END-IF.                                                              
022200     PERFORM 010-READ-REQUEST-RTN THRU 010-EXIT.                          
022300     PERFORM 020-LOAD-EQUIP-RTN THRU 020-EXIT.                            
022400     PERFORM 030-LOAD-BOOKINGS-RTN THRU 030-EXIT.                         
022500 000-EXIT.                                                                
022600     EXIT.                                                                
022700                                                                          
022800 010-READ-REQUEST-RTN.                                                    
022900     MOVE '010-READ-REQUEST-RTN' TO WS-PARA-NAME.                         
023000     READ SEARCH-REQUEST                                                  
023100         AT END                                                           
023200             MOVE 'NO SEARCH-REQUEST ROW ON THE CRITERIA FILE'            
023300                 TO WS-ABEND-REASON                                       
023400             GO TO 9999-ERROR-RTN                                         
023500     END-READ.                                                            
023600     COMPUTE WS-SR-START-STAMP =                                          
023700         SR-START-DATE * 10000 + SR-START-TIME.                           
023800     COMPUTE WS-SR-END-STAMP =                                            
023900         SR-END-DATE * 10000 + SR-END-TIME.                               
024000     MOVE SR-LOCATION-FILTER TO WS-SR-LOCATION-FILTER.                    
024100     MOVE SR-MIN-CAPACITY TO WS-SR-MIN-CAPACITY.                          
024200     MOVE SR-EQUIP-TYPE-FILTER TO WS-SR-EQUIP-TYPE-FILTER.                
024300     MOVE 40 TO WS-SUB.                                                   
024400     PERFORM 015-BACK-UP-ONE-RTN THRU 015-EXIT                            
024500         UNTIL WS-SUB = ZERO                                              
024600             OR WS-SR-LOCATION-FILTER(WS-SUB:1) NOT = SPACE.              
024700     MOVE WS-SUB TO WS-LOCATION-LEN.                                      
024800 010-EXIT.                                                                
024900     EXIT.                                                                
025000                                                                          
025100 015-BACK-UP-ONE-RTN.                                                     
025200     SUBTRACT 1 FROM WS-SUB.                                              
025300 015-EXIT.                                                                
025400     EXIT.                                                                
025500                                                                          
025600 020-LOAD-EQUIP-RTN.                                                      
025700     MOVE '020-LOAD-EQUIP-RTN' TO WS-PARA-NAME.                           
025800     MOVE ZERO TO ET-COUNT.                                               
025900     MOVE SPACES TO WS-EQUIPFILE-STATUS.                                  
026000     PERFORM 025-LOAD-ONE-EQUIP-RTN THRU 025-EXIT                         
026100         UNTIL WS-EQUIPFILE-STATUS = 'NO'.                                
026200 020-EXIT.                                                                
026300     EXIT.                                                                
026400                                                                          
026500 025-LOAD-ONE-EQUIP-RTN.                                                  
026600     READ EQUIPMENT-MASTER                                                
026700         AT END                                                           
026800             MOVE 'NO' TO WS-EQUIPFILE-STATUS                             
026900         NOT AT END                                                       
027000             ADD 1 TO ET-COUNT                                            
027100             MOVE EQUIP-ROOM-ID TO ET-ROOM-ID(ET-COUNT)                   
027200             MOVE EQUIP-TYPE TO ET-TYPE(ET-COUNT)                         
027300             MOVE EQUIP-STATUS TO ET-STATUS(ET-COUNT)                     
027400     END-READ.                                                            
027500 025-EXIT.                                                                
027600     EXIT.                                                                
027700                                                                          
027800 030-LOAD-BOOKINGS-RTN.                                                   
027900     MOVE '030-LOAD-BOOKINGS-RTN' TO WS-PARA-NAME.                        
028000     MOVE ZERO TO BT-COUNT.                                               
028100     MOVE SPACES TO WS-BKGFILE-STATUS.                                    
028200     PERFORM 035-LOAD-ONE-BOOKING-RTN THRU 035-EXIT                       
028300         UNTIL WS-BKGFILE-STATUS = 'NO'.                                  
028400 030-EXIT.                                                                
028500     EXIT.                                                                
028600                                                                          
028700 035-LOAD-ONE-BOOKING-RTN.                                                
028800     READ BOOKING-MASTER-IN                                               
028900         AT END                                                           
029000             MOVE 'NO' TO WS-BKGFILE-STATUS                               
029100         NOT AT END                                                       
029200             IF BOOKING-STATUS OF BKG-IN-REC                              
029300                     NOT = 'CANCELLED'                                    
029400                 ADD 1 TO BT-COUNT                                        
029500                 MOVE BOOKING-ROOM-ID OF BKG-IN-REC                       
029600                     TO BT-ROOM-ID(BT-COUNT)                              
029700                 COMPUTE BT-START-STAMP(BT-COUNT) =                       
029800                     BOOKING-START-DATE OF BKG-IN-REC                     
029900                         * 10000                                          
030000                     + BOOKING-START-TIME OF BKG-IN-REC                   
030100                 COMPUTE BT-END-STAMP(BT-COUNT) =                         
030200                     BOOKING-END-DATE OF BKG-IN-REC * 10000               
030300                     + BOOKING-END-TIME OF BKG-IN-REC                     
030400             END-IF                                                       
030500     END-READ.                                                            
030600 035-EXIT.                                                                
030700     EXIT.                                                                
030800                                                                          
030900*****************************************************************         
031000*  100-DECLARE-CURSOR-RTN -- NO CURSOR ON THIS BUILD; THE ROOM   *        
031100*  MASTER IS ALREADY IN ASCENDING ROOM-ID SEQUENCE ON DISK, SO   *        
031200*  THE "CURSOR" IS SIMPLY THE OPEN SEQUENTIAL READ POSITION.     *        
031300*  PARAGRAPH KEPT (AND NAMED) TO MATCH THE SHOP'S USUAL CURSOR-  *        
031400*  DRIVER SHAPE FOR MASTER-FILE REPORT PROGRAMS.                 *        
031500*****************************************************************         
031600 100-DECLARE-CURSOR-RTN.                                                  
031700     MOVE '100-DECLARE-CURSOR-RTN' TO WS-PARA-NAME.                       
031800     MOVE SPACES TO WS-ROOMFILE-STATUS.                                   
031900 100-EXIT.                                                                
032000     EXIT.                                                                
032100                                                                          
032200 200-FETCH-RTN.                                                           
032300     MOVE '200-FETCH-RTN' TO WS-PARA-NAME.                                
032400     PERFORM 250-FETCH-A-ROW THRU 250-EXIT.                               
032500     IF NOT ROOM-FILE-STATUS-DONE                                         
032600         ADD 1 TO WS-CT-ROOMS-READ                                        
032700         PERFORM 260-FILTER-RTN THRU 260-EXIT                             
032800         IF WS-EQUIP-MATCH-FOUND                                          
032900             PERFORM 270-SCAN-OVERLAP-RTN THRU 270-EXIT                   
033000             IF WS-CONFLICT-CNT = ZERO                                    
033100                 PERFORM 280-WRITE-AVAILABLE-RTN THRU 280-EXIT            
033200             ELSE                                                         
033300                 ADD 1 TO WS-CT-ROOMS-CONFLICTED                          
033400             END-IF                                                       
033500         ELSE                                                             
033600             ADD 1 TO WS-CT-ROOMS-FILTERED-OUT                            
033700         END-IF                                                           
033800     END-IF.                                                              
033900 200-EXIT.                                                                
034000     EXIT.                                                                
034100                                                                          
034200 250-FETCH-A-ROW.                                                         
034300     READ ROOM-MASTER                                                     
034400         AT END                                                           
034500             MOVE 'NO' TO WS-ROOMFILE-STATUS                              
034600     END-READ.                                                            
034700 250-EXIT.                                                                
034800     EXIT.                                                                
034900                                                                          
035000*****************************************************************         
035100*  260-FILTER-RTN -- CR1877.  LOCATION SUBSTRING (BLANK MEANS    *        
035200*  NO FILTER), MINIMUM CAPACITY, AND EQUIPMENT-TYPE FILTERS.     *        
035300*  SETS WS-EQUIP-MATCH-SW TO 'Y' IF THE ROOM SURVIVES ALL THREE. *        
035400*****************************************************************         
035500 260-FILTER-RTN.                                                          
035600     MOVE '260-FILTER-RTN' TO WS-PARA-NAME.                               
035700     MOVE 'N' TO WS-EQUIP-MATCH-SW.                                       
035800     IF ROOM-CAPACITY < WS-SR-MIN-CAPACITY                                
035900         GO TO 260-EXIT                                                   
036000     END-IF.                                                              
036100     IF WS-LOCATION-LEN > ZERO                                            
036200         PERFORM 265-CHECK-LOCATION-RTN THRU 265-EXIT                     
036300         IF NOT WS-LOCATION-FOUND                                         
036400             GO TO 260-EXIT                                               
036500         END-IF                                                           
036600     END-IF.                                                              
036700     IF WS-SR-EQUIP-TYPE-FILTER = SPACES                                  
036800         SET WS-EQUIP-MATCH-FOUND TO TRUE                                 
036900     ELSE                                                                 
037000         PERFORM 262-TEST-ONE-EQUIP-RTN THRU 262-EXIT                     
037100             VARYING ET-IX FROM 1 BY 1                                    
037200             UNTIL ET-IX > ET-COUNT                                       
037300             OR WS-EQUIP-MATCH-FOUND                                      
037400     END-IF.                                                              
037500 260-EXIT.                                                                
037600     EXIT.                                                                
037700                                                                          
037800*****************************************************************         
037900*  262-TEST-ONE-EQUIP-RTN -- ONE PASS OF THE EQUIPMENT-TABLE     *        
038000*  SCAN DRIVEN BY 260-FILTER-RTN'S PERFORM ... VARYING.          *        
038100*****************************************************************         
038200 262-TEST-ONE-EQUIP-RTN.                                                  
038300     IF ET-ROOM-ID(ET-IX) = ROOM-ID                                       
038400             AND ET-TYPE(ET-IX) = WS-SR-EQUIP-TYPE-FILTER                 
038500             AND ET-STATUS(ET-IX) = 'AVAILABLE'                           
038600         SET WS-EQUIP-MATCH-FOUND TO TRUE                                 
038700     END-IF.                                                              
038800 262-EXIT.                                                                
038900     EXIT.                                                                
039000                                                                          
039100*****************************************************************         
039200*  265-CHECK-LOCATION-RTN -- INSPECT TALLYING SUBSTRING TEST,    *        
039300*  NO INTRINSIC FUNCTIONS.  BLANK FILTER IS SKIPPED BY THE       *        
039400*  CALLER (WS-LOCATION-LEN = ZERO), SO THIS ONLY RUNS WHEN A     *        
039500*  REAL FILTER STRING WAS SUPPLIED.                              *        
039600*****************************************************************         
039700 265-CHECK-LOCATION-RTN.                                                  
039800     MOVE 'N' TO WS-LOCATION-SW.                                          
039900     MOVE ZERO TO WS-TALLY.                                               
040000     INSPECT ROOM-LOCATION TALLYING WS-TALLY                              
040100         FOR ALL WS-SR-LOCATION-FILTER(1:WS-LOCATION-LEN).                
040200     IF WS-TALLY > ZERO                                                   
040300         SET WS-LOCATION-FOUND TO TRUE                                    
040400     END-IF.                                                              
040500 265-EXIT.                                                                
040600     EXIT.                                                                
040700                                                                          
040800*****************************************************************         
040900*  270-SCAN-OVERLAP-RTN -- SAME INCLUSIVE-OVERLAP TEST AS        *        
041000*  BKGDCS01's 300-COUNT-CONFLICTS-RTN, RUN AGAINST THE           *        
041100*  REQUESTED WINDOW INSTEAD OF A TRANSACTION'S OWN WINDOW.       *        
041200*****************************************************************         
041300 270-SCAN-OVERLAP-RTN.                                                    
041400     MOVE '270-SCAN-OVERLAP-RTN' TO WS-PARA-NAME.                         
041500     MOVE ZERO TO WS-CONFLICT-CNT.                                        
041600     PERFORM 272-TEST-ONE-BOOKING-RTN THRU 272-EXIT                       
041700         VARYING BT-IX FROM 1 BY 1 UNTIL BT-IX > BT-COUNT.                
041800 270-EXIT.                                                                
041900     EXIT.                                                                
042000                                                                          
042100*****************************************************************         
042200*  272-TEST-ONE-BOOKING-RTN -- ONE PASS OF THE ACTIVE-BOOKING    *        
042300*  TABLE SCAN DRIVEN BY 270-SCAN-OVERLAP-RTN'S PERFORM ...       *        
042400*  VARYING.  INCLUSIVE-BOUNDARY OVERLAP TEST, SAME RULE AS       *        
042500*  BKGDCS01's 300-COUNT-CONFLICTS-RTN.                           *        
042600*****************************************************************         
042700 272-TEST-ONE-BOOKING-RTN.                                                
042800     IF BT-ROOM-ID(BT-IX) = ROOM-ID                                       
042900             AND ( (BT-START-STAMP(BT-IX) >=                              
043000                        WS-SR-START-STAMP                                 
043100                    AND BT-START-STAMP(BT-IX) <=                          
043200                        WS-SR-END-STAMP)                                  
043300                OR (BT-END-STAMP(BT-IX) >=                                
043400                        WS-SR-START-STAMP                                 
043500                    AND BT-END-STAMP(BT-IX) <=                            
043600                        WS-SR-END-STAMP)                                  
043700                OR (BT-START-STAMP(BT-IX) <=                              
043800                        WS-SR-START-STAMP                                 
043900                    AND BT-END-STAMP(BT-IX) >=                            
044000                        WS-SR-END-STAMP) )                                
044100         ADD 1 TO WS-CONFLICT-CNT                                         
044200     END-IF.                                                              
044300 272-EXIT.                                                                
044400     EXIT.                                                                
044500                                                                          
044600 280-WRITE-AVAILABLE-RTN.                                                 
044700     MOVE '280-WRITE-AVAILABLE-RTN' TO WS-PARA-NAME.                      
044800     MOVE SPACES TO AVAILABLE-ROOM-RECORD.                                
044900     MOVE ROOM-ID TO AR-ROOM-ID.                                          
045000     MOVE ROOM-NAME TO AR-ROOM-NAME.                                      
045100     MOVE ROOM-CAPACITY TO AR-ROOM-CAPACITY.                              
045200     MOVE ROOM-LOCATION TO AR-ROOM-LOCATION.                              
045300     WRITE AVAILABLE-ROOM-RECORD.                                         
045400     ADD 1 TO WS-CT-ROOMS-AVAILABLE.                                      
045500 280-EXIT.                                                                
045600     EXIT.                                                                
045700                                                                          
045800 300-CLOSE-CURSOR-RTN.                                                    
045900     MOVE '300-CLOSE-CURSOR-RTN' TO WS-PARA-NAME.                         
046000     CONTINUE.                                                            
046100 300-EXIT.                                                                
046200     EXIT.                                                                
046300                                                                          
046400 350-TERMINATE-RTN.                                                       
046500     MOVE '350-TERMINATE-RTN' TO WS-PARA-NAME.                            
046600     DISPLAY '---------------------------------------------'.             
046700     DISPLAY 'BKGAVL01  -  AVAILABILITY LOOKUP RUN TOTALS'.               
046800     DISPLAY 'ROOMS READ ............... ' WS-CT-ROOMS-READ.              
046900     DISPLAY 'ROOMS FILTERED OUT ....... '                                
047000         WS-CT-ROOMS-FILTERED-OUT.                                        
047100     DISPLAY 'ROOMS WITH CONFLICTS ..... '                                
047200         WS-CT-ROOMS-CONFLICTED.                                          
047300     DISPLAY 'ROOMS AVAILABLE .......... '                                
047400         WS-CT-ROOMS-AVAILABLE.                                           
047500     CLOSE SEARCH-REQUEST                                                 
047600           ROOM-MASTER                                                    
047700           EQUIPMENT-MASTER                                               
047800           BOOKING-MASTER-IN                                              
047900           AVAILABLE-ROOMS.                                               
048000 350-EXIT.                                                                
048100     EXIT.                                                                
048200                                                                          
048300 9999-ERROR-RTN.                                                          
048400     DISPLAY '9999-ERROR-RTN  PARAGRAPH= ' WS-PARA-NAME.                  
048500     DISPLAY WS-ABEND-REASON.                                             
048600     MOVE 16 TO RETURN-CODE.                                              
048700     STOP RUN.                                                            
048800 9999-EXIT.                                                               
048900     EXIT.                                                                
