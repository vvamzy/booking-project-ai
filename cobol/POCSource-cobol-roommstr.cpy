000100*****************************************************************         
000200*  COPYBOOK   :  ROOMMSTR                                       *         
000300*  DESCRIPTIVE NAME  =  MEETING ROOM MASTER RECORD               *        
000400*                                                                *        
000500*  FUNCTION   =  DESCRIBES ONE ROW OF THE ROOM MASTER FILE.      *        
000600*                ONE ROW PER BOOKABLE CONFERENCE ROOM.  THE      *        
000700*                FILE IS KEPT IN ASCENDING ROOM-ID SEQUENCE SO   *        
000800*                CALLING PROGRAMS CAN LOAD IT INTO THE           *        
000900*                ROOM-TABLE OCCURS AREA AND SEARCH ALL, SINCE    *        
001000*                NO KSDS IS AVAILABLE ON THIS BUILD.             *        
001100*                                                                *        
001200*      CR1001  M.PATEL    01/12/94  INITIAL COPYBOOK             *        
001300*      CR1188  R.OKONKWO  06/22/98  ADD ROOM-STATUS 88-LEVELS    *        
001400*      CR1188  R.OKONKWO  06/22/98  FOR EXECUTIVE-ROOM OVERRIDE  *        
001500*****************************************************************         
001600 01  ROOM-RECORD.                                                         
001700     05  ROOM-ID                     PIC 9(09).                           
001800     05  ROOM-NAME                   PIC X(40).                           
001900     05  ROOM-CAPACITY               PIC 9(05).                           
002000     05  ROOM-CAPACITY-ED REDEFINES                                       
002100         ROOM-CAPACITY               PIC Z(4)9.                           
002200     05  ROOM-LOCATION               PIC X(40).                           
002300     05  ROOM-STATUS                 PIC X(10).                           
002400         88  ROOM-STAT-AVAILABLE     VALUE 'available'                    
002500                                            'AVAILABLE'.                  
002600         88  ROOM-STAT-SPECIAL       VALUE 'special'                      
002700                                            'SPECIAL'.                    
002800     05  FILLER                      PIC X(16).                           
