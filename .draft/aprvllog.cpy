      *****************************************************************
      *  COPYBOOK   :  APRVLLOG                                       *
      *  DESCRIPTIVE NAME  =  BOOKING APPROVAL AUDIT LOG RECORD        *
      *                                                                *
      *  FUNCTION   =  ONE APPEND-ONLY ROW PER MANUAL OR ENGINE        *
      *                APPROVAL DECISION.  WRITTEN BY BKGAPR01 (MANUAL *
      *                APPROVE/REJECT AND PENDING-REFRESH) AND BY      *
      *                BKGRULDR (THE STAND-ALONE LEGACY-ENGINE RUN).   *
      *                                                                *
      *      CR1004  M.PATEL    01/16/94  INITIAL COPYBOOK             *
      *****************************************************************
       01  APPROVAL-LOG-RECORD.
           05  LOG-BOOKING-ID              PIC 9(09).
           05  LOG-ACTOR                   PIC X(10).
           05  LOG-ACTION                  PIC X(20).
               88  LOG-ACT-MANUAL-APPROVE  VALUE 'MANUAL_APPROVE'.
               88  LOG-ACT-MANUAL-REJECT   VALUE 'MANUAL_REJECT'.
               88  LOG-ACT-AUTO-APPROVE    VALUE 'AUTO_APPROVE'.
               88  LOG-ACT-AUTO-REJECT     VALUE 'AUTO_REJECT'.
               88  LOG-ACT-REVIEW          VALUE 'REVIEW_REQUESTED'.
           05  LOG-CONFIDENCE              PIC S9(1)V9(2) COMP-3.
           05  LOG-RATIONALE               PIC X(500).
           05  LOG-SOURCE                  PIC X(06).
               88  LOG-SRC-MANUAL          VALUE 'MANUAL'.
               88  LOG-SRC-RULES           VALUE 'RULES'.
           05  FILLER                      PIC X(15).
