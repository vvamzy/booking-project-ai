       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.  BKGAPR01.
       AUTHOR. A. WOJCIK.
       INSTALLATION. FACILITIES SYSTEMS GROUP.
       DATE-WRITTEN. 05/09/95.
       DATE-COMPILED.
       SECURITY. NON-CONFIDENTIAL.
      *****************************************************************
      * LICENSED MATERIALS - PROPERTY OF FACILITIES SYSTEMS GROUP      *
      * ALL RIGHTS RESERVED                                            *
      *****************************************************************
      * PROGRAM:  BKGAPR01                                             *
      *                                                                *
      * READS A SEQUENTIAL MANUAL-DECISION TRANSACTION FILE AND        *
      * APPLIES APPROVE/REJECT OVERRIDES TO THE BOOKING MASTER, THEN   *
      * SWEEPS WHATEVER IS LEFT IN PENDING STATUS AND LOGS IT TO THE   *
      * APPROVAL AUDIT TRAIL FOR THE REVIEW QUEUE.  THE MASTER ITSELF  *
      * IS NOT REWRITTEN DURING THE PENDING SWEEP -- ONLY MANUAL       *
      * TRANSACTIONS CHANGE BOOKING STATUS IN THIS PROGRAM.            *
      *                                                                *
      * MANUAL-TRANS RECORD LAYOUT                                     *
      *     0    1    1    2    2    3    3    4                       *
      * ....5....0....5....0....5....0....5....0                       *
      * MT-BOOKING-ID  MT-ACTION   MT-ACTOR   MT-REASON                *
      *                                                                *
      *----------------------------------------------------------------*
      *      CR1450  A.WOJCIK   05/09/95  INITIAL VERSION              *
      *      CR1501  A.WOJCIK   01/22/96  ADD PENDING-REFRESH SWEEP    *
      *      CR1789  M.PATEL    12/02/98  Y2K -- CURRENT-DATE NOW A    *
      *                                    CCYYMMDD FIELD, NOT YYMMDD  *
      *      CR1877  T.NAKASHIMA 02/17/03 LOG-SOURCE SET TO 'MANUAL'   *
      *                                    ON EVERY ROW WRITTEN HERE   *
      *****************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS ALPHA-CHARS IS "A" THRU "Z"
           UPSI-0 ON  STATUS IS BKG-TEST-MODE
                  OFF STATUS IS BKG-PROD-MODE.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT MANUAL-TRANS
               ASSIGN TO MANTRAN
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-TRANFILE-STATUS.

           SELECT BOOKING-MASTER-IN
               ASSIGN TO BKGMSTI
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-CUSTFILE-STATUS.

           SELECT BOOKING-MASTER-OUT
               ASSIGN TO BKGMSTO
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-CUSTOUT-STATUS.

           SELECT APPROVAL-LOG-OUT
               ASSIGN TO APRVLOG
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-REPORT-STATUS.

       DATA DIVISION.
       FILE SECTION.
       FD  MANUAL-TRANS
           LABEL RECORDS ARE STANDARD.
       01  MANUAL-TRANS-RECORD.
           05  MT-BOOKING-ID               PIC 9(09).
           05  MT-ACTION                   PIC X(10).
               88  MT-ACT-APPROVE          VALUE 'APPROVE'.
               88  MT-ACT-REJECT           VALUE 'REJECT'.
           05  MT-ACTOR                    PIC X(10).
           05  MT-REASON                   PIC X(200).
           05  MT-REASON-R REDEFINES
               MT-REASON.
               10  MT-REASON-LINE1         PIC X(100).
               10  MT-REASON-LINE2         PIC X(100).
           05  FILLER                      PIC X(20).

       FD  BOOKING-MASTER-IN
           LABEL RECORDS ARE STANDARD.
           COPY BKNGMSTR REPLACING ==BOOKING-RECORD== BY ==BKG-IN-REC==.

       FD  BOOKING-MASTER-OUT
           LABEL RECORDS ARE STANDARD.
           COPY BKNGMSTR REPLACING ==BOOKING-RECORD==
               BY ==BKG-OUT-REC==.

       FD  APPROVAL-LOG-OUT
           LABEL RECORDS ARE STANDARD.
           COPY APRVLLOG.

       WORKING-STORAGE SECTION.
       01  WS-FIELDS.
           05  WS-TRANFILE-STATUS          PIC X(2)  VALUE SPACES.
               88  TRAN-FILE-OK            VALUE '00'.
           05  WS-CUSTFILE-STATUS          PIC X(2)  VALUE SPACES.
               88  MSTI-FILE-OK            VALUE '00'.
           05  WS-CUSTOUT-STATUS           PIC X(2)  VALUE SPACES.
               88  MSTO-FILE-OK            VALUE '00'.
           05  WS-REPORT-STATUS            PIC X(2)  VALUE SPACES.
               88  LOG-FILE-OK             VALUE '00'.
           05  WS-TRAN-EOF                 PIC X     VALUE 'N'.
               88  TRAN-EOF                VALUE 'Y'.

       77  WS-PARA-NAME                    PIC X(30) VALUE SPACES.
       77  WS-ABEND-REASON                 PIC X(60) VALUE SPACES.

       01  SYSTEM-DATE-AND-TIME.
           05  CURRENT-DATE-8              PIC 9(08).
           05  CURRENT-DATE-8-R REDEFINES
               CURRENT-DATE-8.
               10  CURRENT-CCYY            PIC 9(04).
               10  CURRENT-MONTH           PIC 9(02).
               10  CURRENT-DAY             PIC 9(02).
           05  CURRENT-TIME-8              PIC 9(08).
           05  CURRENT-TIME-8-R REDEFINES
               CURRENT-TIME-8.
               10  CURRENT-HOUR            PIC 9(02).
               10  CURRENT-MINUTE          PIC 9(02).
               10  CURRENT-SECOND          PIC 9(02).
               10  CURRENT-HNDSEC          PIC 9(02).

       01  WS-CONTROL-TOTALS.
           05  WS-CT-TRANS-READ            PIC 9(07) COMP VALUE ZERO.
           05  WS-CT-APPROVED              PIC 9(07) COMP VALUE ZERO.
           05  WS-CT-REJECTED              PIC 9(07) COMP VALUE ZERO.
           05  WS-CT-NOT-FOUND             PIC 9(07) COMP VALUE ZERO.
           05  WS-CT-PENDING-LOGGED        PIC 9(07) COMP VALUE ZERO.
           05  WS-CT-MASTER-WRITTEN        PIC 9(07) COMP VALUE ZERO.

      *****************************************************************
      *   BOOKING-TABLE-AREA  -  THE ENTIRE BOOKING MASTER, LOADED     *
      *   INTO MEMORY IN ASCENDING BOOKING-ID SEQUENCE SO MANUAL       *
      *   TRANSACTIONS CAN BE APPLIED WITH SEARCH ALL (NO ISAM ON      *
      *   THIS BUILD).  THE WHOLE TABLE IS RE-WRITTEN TO THE OUTPUT    *
      *   MASTER, IN ORDER, AT 0900-FINAL-RTN.                         *
      *****************************************************************
       01  BOOKING-TABLE-AREA.
           05  BT-COUNT                    PIC 9(07) COMP VALUE ZERO.
           COPY BKNGMSTR REPLACING ==01  BOOKING-RECORD.== BY
               ==05  BT-ENTRY OCCURS 1 TO 200000 TIMES
                   DEPENDING ON BT-COUNT
                   ASCENDING KEY IS BOOKING-ID
                   INDEXED BY BT-IX BT-IX2.==.

      *****************************************************************
      *   0300-PENDING-REFRESH-RTN WORK AREA -- CR1789.  RE-RUNS A     *
      *   CONDENSED COPY OF BKGDCS01'S OVERLAP/BUSINESS-HOURS SCORING  *
      *   AGAINST THE TABLE AS IT STANDS AFTER THIS RUN'S MANUAL       *
      *   DECISIONS, SO THE REVIEW QUEUE SHOWS WHERE A PENDING BOOKING *
      *   WOULD LAND IF THE ENGINE SCORED IT TODAY.                    *
      *****************************************************************
       01  WS-REFRESH-FIELDS.
           05  WS-CONFLICT-CNT             PIC 9(05) COMP VALUE ZERO.
           05  WS-PR-START-STAMP           PIC 9(12) COMP VALUE ZERO.
           05  WS-PR-END-STAMP             PIC 9(12) COMP VALUE ZERO.
           05  WS-OTH-START-STAMP          PIC 9(12) COMP VALUE ZERO.
           05  WS-OTH-END-STAMP            PIC 9(12) COMP VALUE ZERO.
           05  WS-SCORE                    PIC S9(1)V9(2) COMP-3
                                            VALUE ZERO.
           05  WS-ACTION-CD                PIC X(16) VALUE SPACES.
               88  WS-ACT-AUTO-APPROVE     VALUE 'AUTO_APPROVE'.
               88  WS-ACT-AUTO-REJECT      VALUE 'AUTO_REJECT'.
               88  WS-ACT-REQ-REVIEW       VALUE 'REQUIRES_REVIEW'.

       LINKAGE SECTION.

       PROCEDURE DIVISION.

           PERFORM 0000-SETUP-RTN THRU 0000-EXIT.

           PERFORM 0200-PROCESS-TRANS-RTN THRU 0200-EXIT
               UNTIL TRAN-EOF.

           PERFORM 0300-PENDING-REFRESH-RTN THRU 0300-EXIT.
           PERFORM 0900-FINAL-RTN THRU 0900-EXIT.

           STOP RUN.

       0000-SETUP-RTN.
           DISPLAY '0000-SETUP-RTN'.
           MOVE '0000-SETUP-RTN' TO WS-PARA-NAME.
           ACCEPT CURRENT-DATE-8 FROM DATE YYYYMMDD.
           ACCEPT CURRENT-TIME-8 FROM TIME.
           OPEN INPUT  MANUAL-TRANS
                       BOOKING-MASTER-IN.
           OPEN OUTPUT BOOKING-MASTER-OUT
                       APPROVAL-LOG-OUT.
           IF NOT TRAN-FILE-OK OR NOT MSTI-FILE-OK
                   OR NOT MSTO-FILE-OK OR NOT LOG-FILE-OK
               MOVE 'UNABLE TO OPEN ONE OR MORE BOOKING FILES'
                   TO WS-ABEND-REASON
               GO TO 9999-ERROR-RTN
           END-IF.
           PERFORM 0100-LOAD-MASTER-RTN THRU 0100-EXIT.
           PERFORM 0210-READ-TRANS-RTN THRU 0210-EXIT.
       0000-EXIT.
           EXIT.

       0100-LOAD-MASTER-RTN.
           DISPLAY '0100-LOAD-MASTER-RTN'.
           MOVE '0100-LOAD-MASTER-RTN' TO WS-PARA-NAME.
           MOVE ZERO TO BT-COUNT.
           MOVE SPACES TO WS-CUSTFILE-STATUS.
           PERFORM 0105-LOAD-ONE-BOOKING-RTN THRU 0105-EXIT
               UNTIL WS-CUSTFILE-STATUS = 'NO'.
       0100-EXIT.
           EXIT.

      *****************************************************************
      *  0105-LOAD-ONE-BOOKING-RTN -- ONE READ OF THE BOOKING MASTER   *
      *  INTO THE IN-MEMORY TABLE, DRIVEN BY 0100-LOAD-MASTER-RTN.     *
      *****************************************************************
       0105-LOAD-ONE-BOOKING-RTN.
           READ BOOKING-MASTER-IN
               AT END
                   MOVE 'NO' TO WS-CUSTFILE-STATUS
               NOT AT END
                   ADD 1 TO BT-COUNT
                   MOVE BKG-IN-REC TO BT-ENTRY(BT-COUNT)
           END-READ.
       0105-EXIT.
           EXIT.

       0210-READ-TRANS-RTN.
           READ MANUAL-TRANS
               AT END
                   SET TRAN-EOF TO TRUE
           END-READ.
       0210-EXIT.
           EXIT.

       0200-PROCESS-TRANS-RTN.
           DISPLAY '0200-PROCESS-TRANS-RTN'.
           MOVE '0200-PROCESS-TRANS-RTN' TO WS-PARA-NAME.
           ADD 1 TO WS-CT-TRANS-READ.
           SEARCH ALL BT-ENTRY
               AT END
                   ADD 1 TO WS-CT-NOT-FOUND
                   DISPLAY '*** MANUAL TRANS BOOKING NOT FOUND '
                            MT-BOOKING-ID
               WHEN BOOKING-ID OF BT-ENTRY(BT-IX) = MT-BOOKING-ID
                   PERFORM 0220-APPLY-DECISION-RTN THRU 0220-EXIT
           END-SEARCH.
           PERFORM 0210-READ-TRANS-RTN THRU 0210-EXIT.
       0200-EXIT.
           EXIT.

       0220-APPLY-DECISION-RTN.
           MOVE '0220-APPLY-DECISION-RTN' TO WS-PARA-NAME.
           IF MT-ACT-APPROVE
               SET BKG-STAT-APPROVED OF BT-ENTRY(BT-IX) TO TRUE
               MOVE 1.00 TO DECISION-CONFIDENCE OF BT-ENTRY(BT-IX)
               MOVE 'Manually approved by admin' TO
                   DECISION-RATIONALE OF BT-ENTRY(BT-IX)
               ADD 1 TO WS-CT-APPROVED
               PERFORM 0230-WRITE-LOG-RTN THRU 0230-EXIT
           ELSE
               IF MT-ACT-REJECT
                   SET BKG-STAT-REJECTED OF BT-ENTRY(BT-IX) TO TRUE
                   MOVE 1.00 TO DECISION-CONFIDENCE OF BT-ENTRY(BT-IX)
                   MOVE 'Manually rejected by admin' TO
                       DECISION-RATIONALE OF BT-ENTRY(BT-IX)
                   ADD 1 TO WS-CT-REJECTED
                   PERFORM 0230-WRITE-LOG-RTN THRU 0230-EXIT
               ELSE
                   DISPLAY '*** UNKNOWN MANUAL ACTION FOR BOOKING '
                            MT-BOOKING-ID ' -- ' MT-ACTION
               END-IF
           END-IF.
       0220-EXIT.
           EXIT.

       0230-WRITE-LOG-RTN.
           MOVE '0230-WRITE-LOG-RTN' TO WS-PARA-NAME.
           MOVE SPACES TO APPROVAL-LOG-RECORD.
           MOVE MT-BOOKING-ID TO LOG-BOOKING-ID.
           MOVE 'admin' TO LOG-ACTOR.
           IF MT-ACT-APPROVE
               SET LOG-ACT-MANUAL-APPROVE TO TRUE
               MOVE 'Manually approved by admin' TO LOG-RATIONALE
           ELSE
               SET LOG-ACT-MANUAL-REJECT TO TRUE
               MOVE 'Manually rejected by admin' TO LOG-RATIONALE
           END-IF.
           MOVE 1.00 TO LOG-CONFIDENCE.
           SET LOG-SRC-MANUAL TO TRUE.
           WRITE APPROVAL-LOG-RECORD.
       0230-EXIT.
           EXIT.

      *****************************************************************
      *  0300-PENDING-REFRESH-RTN  -  CR1501, REWORKED CR1789.  WALKS  *
      *  THE IN-MEMORY TABLE AFTER ALL MANUAL TRANSACTIONS ARE         *
      *  APPLIED AND, FOR EVERY BOOKING STILL SITTING IN PENDING       *
      *  STATUS, RE-RUNS THE SAME DECISION ENGINE BKGDCS01 USES        *
      *  (0310-RECOMPUTE-RTN) AND WRITES ONE AUDIT-TRAIL ROW SHOWING   *
      *  WHERE IT WOULD LAND.  THE RECOMPUTED RESULT IS LOGGED ONLY -- *
      *  BOOKING-STATUS ON BT-ENTRY, AND THE MASTER ITSELF, ARE NOT    *
      *  UPDATED HERE.                                                 *
      *****************************************************************
       0300-PENDING-REFRESH-RTN.
           DISPLAY '0300-PENDING-REFRESH-RTN'.
           MOVE '0300-PENDING-REFRESH-RTN' TO WS-PARA-NAME.
           PERFORM 0305-REFRESH-ONE-RTN THRU 0305-EXIT
               VARYING BT-IX FROM 1 BY 1 UNTIL BT-IX > BT-COUNT.
       0300-EXIT.
           EXIT.

      *****************************************************************
      *  0305-REFRESH-ONE-RTN -- ONE TABLE ENTRY'S WORTH OF THE        *
      *  PENDING-REFRESH PASS, DRIVEN BY 0300-PENDING-REFRESH-RTN'S    *
      *  PERFORM ... VARYING.  THE LOG ACTION IS TAKEN DIRECTLY FROM   *
      *  0310-RECOMPUTE-RTN'S RECOMPUTED ACTION -- SAME THREE-WAY      *
      *  SPLIT AS BKGDCS01'S 430-SCORE-RTN, NOT A SEPARATE RULE.       *
      *****************************************************************
       0305-REFRESH-ONE-RTN.
           IF BKG-STAT-PENDING OF BT-ENTRY(BT-IX)
               PERFORM 0310-RECOMPUTE-RTN THRU 0310-EXIT
               MOVE SPACES TO APPROVAL-LOG-RECORD
               MOVE BOOKING-ID OF BT-ENTRY(BT-IX) TO LOG-BOOKING-ID
               MOVE 'AI' TO LOG-ACTOR
               EVALUATE TRUE
                   WHEN WS-ACT-AUTO-APPROVE
                       SET LOG-ACT-AUTO-APPROVE TO TRUE
                   WHEN WS-ACT-AUTO-REJECT
                       SET LOG-ACT-AUTO-REJECT TO TRUE
                   WHEN OTHER
                       SET LOG-ACT-REVIEW TO TRUE
               END-EVALUATE
               MOVE WS-SCORE TO LOG-CONFIDENCE
               MOVE DECISION-RATIONALE OF BT-ENTRY(BT-IX)
                   TO LOG-RATIONALE
               SET LOG-SRC-RULES TO TRUE
               WRITE APPROVAL-LOG-RECORD
               ADD 1 TO WS-CT-PENDING-LOGGED
           END-IF.
       0305-EXIT.
           EXIT.

      *****************************************************************
      *  0310-RECOMPUTE-RTN  -  CONFLICT COUNT + SCORE FOR THE PENDING *
      *  BOOKING CURRENTLY POINTED TO BY BT-IX, USING THE SAME         *
      *  BUSINESS-HOURS DELTA, DISCRETE CONFLICT-COUNT PENALTY, AND    *
      *  THREE-WAY THRESHOLD AS BKGDCS01'S 430-SCORE-RTN -- CR1789 IS  *
      *  EXPLICIT THAT THIS IS A RE-RUN OF THE SAME ENGINE, NOT A      *
      *  SEPARATE FORMULA.  MIRRORS BKGDCS01'S 300/430 PARAGRAPHS BUT  *
      *  SKIPS THE PURPOSE/DURATION CHECKS -- THOSE DO NOT CHANGE      *
      *  BETWEEN THE ORIGINAL DECISION AND THIS REFRESH, ONLY THE SET  *
      *  OF COMPETING BOOKINGS DOES.                                  *
      *****************************************************************
       0310-RECOMPUTE-RTN.
           COMPUTE WS-PR-START-STAMP =
               BOOKING-START-DATE OF BT-ENTRY(BT-IX) * 10000
               + BOOKING-START-TIME OF BT-ENTRY(BT-IX).
           COMPUTE WS-PR-END-STAMP =
               BOOKING-END-DATE OF BT-ENTRY(BT-IX) * 10000
               + BOOKING-END-TIME OF BT-ENTRY(BT-IX).
           MOVE ZERO TO WS-CONFLICT-CNT.
           PERFORM 0315-TEST-ONE-OTHER-RTN THRU 0315-EXIT
               VARYING BT-IX2 FROM 1 BY 1 UNTIL BT-IX2 > BT-COUNT.
           MOVE .50 TO WS-SCORE.
           IF BOOKING-START-TIME OF BT-ENTRY(BT-IX) >= 0800
                   AND BOOKING-END-TIME OF BT-ENTRY(BT-IX) <= 1800
               ADD .15 TO WS-SCORE
           ELSE
               SUBTRACT .10 FROM WS-SCORE
           END-IF.
           EVALUATE TRUE
               WHEN WS-CONFLICT-CNT = ZERO
                   ADD .20 TO WS-SCORE
               WHEN WS-CONFLICT-CNT = 1
                   SUBTRACT .30 FROM WS-SCORE
               WHEN OTHER
                   SUBTRACT .60 FROM WS-SCORE
           END-EVALUATE.
           IF WS-SCORE > 1.00
               MOVE 1.00 TO WS-SCORE
           END-IF.
           IF WS-SCORE < 0
               MOVE 0 TO WS-SCORE
           END-IF.
           EVALUATE TRUE
               WHEN WS-SCORE >= .75 AND WS-CONFLICT-CNT = ZERO
                   SET WS-ACT-AUTO-APPROVE TO TRUE
               WHEN WS-SCORE < .35
                   SET WS-ACT-AUTO-REJECT TO TRUE
               WHEN OTHER
                   SET WS-ACT-REQ-REVIEW TO TRUE
           END-EVALUATE.
       0310-EXIT.
           EXIT.

      *****************************************************************
      *  0315-TEST-ONE-OTHER-RTN -- ONE TABLE ENTRY'S WORTH OF THE     *
      *  CONFLICT SCAN DRIVEN BY 0310-RECOMPUTE-RTN'S PERFORM ...      *
      *  VARYING OVER BT-IX2.                                         *
      *****************************************************************
       0315-TEST-ONE-OTHER-RTN.
           IF BOOKING-ROOM-ID OF BT-ENTRY(BT-IX2) =
                   BOOKING-ROOM-ID OF BT-ENTRY(BT-IX)
                   AND BOOKING-ID OF BT-ENTRY(BT-IX2) NOT =
                       BOOKING-ID OF BT-ENTRY(BT-IX)
                   AND NOT BKG-STAT-CANCELLED OF BT-ENTRY(BT-IX2)
               COMPUTE WS-OTH-START-STAMP =
                   BOOKING-START-DATE OF BT-ENTRY(BT-IX2) * 10000
                   + BOOKING-START-TIME OF BT-ENTRY(BT-IX2)
               COMPUTE WS-OTH-END-STAMP =
                   BOOKING-END-DATE OF BT-ENTRY(BT-IX2) * 10000
                   + BOOKING-END-TIME OF BT-ENTRY(BT-IX2)
               IF (WS-OTH-START-STAMP >= WS-PR-START-STAMP
                       AND WS-OTH-START-STAMP < WS-PR-END-STAMP)
                   OR (WS-OTH-END-STAMP > WS-PR-START-STAMP
                       AND WS-OTH-END-STAMP <= WS-PR-END-STAMP)
                   OR (WS-OTH-START-STAMP <= WS-PR-START-STAMP
                       AND WS-OTH-END-STAMP >= WS-PR-END-STAMP)
                   ADD 1 TO WS-CONFLICT-CNT
               END-IF
           END-IF.
       0315-EXIT.
           EXIT.

       0900-FINAL-RTN.
           DISPLAY '0900-FINAL-RTN'.
           MOVE '0900-FINAL-RTN' TO WS-PARA-NAME.
           PERFORM 0905-WRITE-ONE-BOOKING-RTN THRU 0905-EXIT
               VARYING BT-IX FROM 1 BY 1 UNTIL BT-IX > BT-COUNT.
           DISPLAY '---------------------------------------------'.
           DISPLAY 'BKGAPR01  -  MANUAL APPROVAL RUN TOTALS'.
           DISPLAY 'MANUAL TRANSACTIONS READ  ' WS-CT-TRANS-READ.
           DISPLAY 'MANUALLY APPROVED ....... ' WS-CT-APPROVED.
           DISPLAY 'MANUALLY REJECTED ....... ' WS-CT-REJECTED.
           DISPLAY 'BOOKING ID NOT FOUND ..... ' WS-CT-NOT-FOUND.
           DISPLAY 'PENDING ROWS LOGGED ...... ' WS-CT-PENDING-LOGGED.
           DISPLAY 'MASTER RECORDS WRITTEN ... ' WS-CT-MASTER-WRITTEN.
           CLOSE MANUAL-TRANS
                 BOOKING-MASTER-IN
                 BOOKING-MASTER-OUT
                 APPROVAL-LOG-OUT.
       0900-EXIT.
           EXIT.

      *****************************************************************
      *  0905-WRITE-ONE-BOOKING-RTN -- ONE TABLE ENTRY'S WORTH OF THE  *
      *  MASTER REWRITE, DRIVEN BY 0900-FINAL-RTN'S PERFORM ...        *
      *  VARYING.                                                     *
      *****************************************************************
       0905-WRITE-ONE-BOOKING-RTN.
           MOVE BT-ENTRY(BT-IX) TO BKG-OUT-REC.
           WRITE BKG-OUT-REC.
           ADD 1 TO WS-CT-MASTER-WRITTEN.
       0905-EXIT.
           EXIT.

       9999-ERROR-RTN.
           DISPLAY '9999-ERROR-RTN  PARAGRAPH= ' WS-PARA-NAME.
           DISPLAY WS-ABEND-REASON.
           MOVE 16 TO RETURN-CODE.
           STOP RUN.
       9999-EXIT.
           EXIT.
