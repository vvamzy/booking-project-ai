      *****************************************************************
      *  COPYBOOK   :  ROOMMSTR                                       *
      *  DESCRIPTIVE NAME  =  MEETING ROOM MASTER RECORD               *
      *                                                                *
      *  FUNCTION   =  DESCRIBES ONE ROW OF THE ROOM MASTER FILE.      *
      *                ONE ROW PER BOOKABLE CONFERENCE ROOM.  THE      *
      *                FILE IS KEPT IN ASCENDING ROOM-ID SEQUENCE SO   *
      *                CALLING PROGRAMS CAN LOAD IT INTO THE           *
      *                ROOM-TABLE OCCURS AREA AND SEARCH ALL, SINCE    *
      *                NO KSDS IS AVAILABLE ON THIS BUILD.             *
      *                                                                *
      *      CR1001  M.PATEL    01/12/94  INITIAL COPYBOOK             *
      *      CR1188  R.OKONKWO  06/22/98  ADD ROOM-STATUS 88-LEVELS    *
      *      CR1188  R.OKONKWO  06/22/98  FOR EXECUTIVE-ROOM OVERRIDE  *
      *****************************************************************
       01  ROOM-RECORD.
           05  ROOM-ID                     PIC 9(09).
           05  ROOM-NAME                   PIC X(40).
           05  ROOM-CAPACITY               PIC 9(05).
           05  ROOM-CAPACITY-ED REDEFINES
               ROOM-CAPACITY               PIC Z(4)9.
           05  ROOM-LOCATION               PIC X(40).
           05  ROOM-STATUS                 PIC X(10).
               88  ROOM-STAT-AVAILABLE     VALUE 'available'
                                                  'AVAILABLE'.
               88  ROOM-STAT-SPECIAL       VALUE 'special'
                                                  'SPECIAL'.
           05  FILLER                      PIC X(16).
