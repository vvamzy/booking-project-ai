      *****************************************************************
      *  COPYBOOK   :  BKNGHIST                                       *
      *  DESCRIPTIVE NAME  =  BOOKING STATUS HISTORY RECORD            *
      *                                                                *
      *  FUNCTION   =  ONE APPEND-ONLY ROW PER STATUS TRANSITION OF A  *
      *                BOOKING.  WRITTEN TO BOOKING-HISTORY-OUT BY     *
      *                BKGDCS01 -- NEVER RE-READ IN THE SAME RUN.      *
      *                                                                *
      *      CR1003  M.PATEL    01/16/94  INITIAL COPYBOOK             *
      *      CR1877  T.NAKASHIMA 02/17/03 ADD AI-CONFIDENCE/RATIONALE  *
      *****************************************************************
       01  BOOKING-HISTORY-RECORD.
           05  HIST-BOOKING-ID             PIC 9(09).
           05  HIST-PREV-STATUS            PIC X(16).
           05  HIST-NEW-STATUS             PIC X(16).
           05  HIST-CHANGED-DATE           PIC 9(08).
           05  HIST-CHANGED-DATE-R REDEFINES
               HIST-CHANGED-DATE.
               10  HH-DATE-CCYY            PIC 9(04).
               10  HH-DATE-MM              PIC 9(02).
               10  HH-DATE-DD              PIC 9(02).
           05  HIST-CHANGED-TIME           PIC 9(06).
           05  HIST-CHANGED-BY             PIC X(10).
           05  HIST-REASON                 PIC X(200).
           05  HIST-AI-CONFIDENCE          PIC S9(1)V9(2) COMP-3.
           05  HIST-AI-RATIONALE           PIC X(500).
           05  FILLER                      PIC X(15).
