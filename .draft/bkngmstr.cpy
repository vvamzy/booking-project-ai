      *****************************************************************
      *  COPYBOOK   :  BKNGMSTR                                       *
      *  DESCRIPTIVE NAME  =  MEETING ROOM BOOKING TRANSACTION/MASTER  *
      *                        RECORD                                  *
      *                                                                *
      *  FUNCTION   =  ONE ROW PER BOOKING REQUEST.  USED BOTH AS THE  *
      *                INCOMING TRANSACTION LAYOUT (BKGDCS01) AND AS   *
      *                THE BOOKING MASTER LAYOUT (ALL OTHER MODULES).  *
      *                THE MASTER IS LINE SEQUENTIAL AND IS ENTIRELY   *
      *                REWRITTEN EACH RUN OF BKGDCS01/BKGAPR01 -- NO   *
      *                ISAM IS AVAILABLE ON THIS BUILD.                *
      *                                                                *
      *      CR1002  M.PATEL    01/14/94  INITIAL COPYBOOK             *
      *      CR1057  M.PATEL    03/02/95  ADD FACILITY TAGS TABLE      *
      *      CR1310  A.WOJCIK   11/09/98  ADD Y2K 8-BYTE DATE FIELDS   *
      *      CR1877  T.NAKASHIMA 02/17/03 ADD DECISION-CONFIDENCE AND  *
      *                                    DECISION-RATIONALE FOR THE  *
      *                                    RULE-BASED APPROVAL ENGINE  *
      *****************************************************************
       01  BOOKING-RECORD.
           05  BOOKING-ID                  PIC 9(09).
           05  BOOKING-ROOM-ID             PIC 9(09).
           05  BOOKING-USER-ID             PIC 9(09).
           05  BOOKING-START-DATE          PIC 9(08).
           05  BOOKING-START-DATE-R REDEFINES
               BOOKING-START-DATE.
               10  BS-DATE-CCYY            PIC 9(04).
               10  BS-DATE-MM              PIC 9(02).
               10  BS-DATE-DD              PIC 9(02).
           05  BOOKING-START-TIME          PIC 9(04).
           05  BOOKING-START-TIME-R REDEFINES
               BOOKING-START-TIME.
               10  BS-TIME-HH              PIC 9(02).
               10  BS-TIME-MM              PIC 9(02).
           05  BOOKING-END-DATE            PIC 9(08).
           05  BOOKING-END-DATE-R REDEFINES
               BOOKING-END-DATE.
               10  BE-DATE-CCYY            PIC 9(04).
               10  BE-DATE-MM              PIC 9(02).
               10  BE-DATE-DD              PIC 9(02).
           05  BOOKING-END-TIME            PIC 9(04).
           05  BOOKING-END-TIME-R REDEFINES
               BOOKING-END-TIME.
               10  BE-TIME-HH              PIC 9(02).
               10  BE-TIME-MM              PIC 9(02).
           05  BOOKING-STATUS              PIC X(16).
               88  BKG-STAT-NEW            VALUE 'NEW'.
               88  BKG-STAT-PENDING        VALUE 'PENDING'.
               88  BKG-STAT-APPROVED       VALUE 'APPROVED'.
               88  BKG-STAT-REJECTED       VALUE 'REJECTED'.
               88  BKG-STAT-CANCELLED      VALUE 'CANCELLED'.
           05  BOOKING-PURPOSE             PIC X(200).
           05  BOOKING-ATTENDEES           PIC 9(05).
           05  BOOKING-PRIORITY            PIC 9(01).
               88  BKG-PRIORITY-LOW        VALUE 1.
               88  BKG-PRIORITY-HIGH       VALUE 4 5.
           05  BOOKING-FACILITY-TBL.
               10  BOOKING-FACILITY        PIC X(20) OCCURS 5 TIMES.
           05  BOOKING-NOTES               PIC X(200).
           05  DECISION-CONFIDENCE         PIC S9(1)V9(2) COMP-3.
           05  DECISION-RATIONALE          PIC X(500).
           05  FILLER                      PIC X(20).
