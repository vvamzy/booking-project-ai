       IDENTIFICATION DIVISION.
      *****************************************************************
       PROGRAM-ID.  BKGRPT01.
       AUTHOR. M. PATEL.
       INSTALLATION. FACILITIES SYSTEMS GROUP.
       DATE-WRITTEN. 08/14/96.
       DATE-COMPILED.
       SECURITY. NON-CONFIDENTIAL.
      *****************************************************************
      * PROGRAM:  BKGRPT01                                             *
      *                                                                *
      * ROOM UTILIZATION ANALYTICS ROLLUP.  READS THE WHOLE ROOM       *
      * MASTER AND THE WHOLE BOOKING MASTER ONCE, ACCUMULATES A        *
      * BOOKING COUNT/ATTENDEE SUM/BOOKED-MINUTES BUCKET PER ROOM,     *
      * RANKS THE TOP 5 AND LEAST 5 ROOMS BY BOOKING COUNT, COMPUTES A *
      * 30-DAY UTILIZATION PERCENTAGE PER ROOM AND FLAGS THE ROOMS     *
      * RUNNING BELOW 10 PERCENT FOR THE REPURPOSING RECOMMENDATION    *
      * LIST.  NO YEAR-2000 SURPRISES THIS TIME -- CCYYMMDD THROUGHOUT.*
      *                                                                *
      *----------------------------------------------------------------*
      *      CR1140  M.PATEL     08/14/96  INITIAL VERSION             *
      *      CR1301  A.WOJCIK    11/30/98  Y2K -- CUTOFF-DATE ARITH.   *
      *                                     NOW CCYYMMDD, NOT YYMMDD   *
      *      CR1900  T.NAKASHIMA 03/10/03  ADDED LOW-UTILIZATION       *
      *                                     RECOMMENDATION SECTION     *
      *****************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS DIGIT-CHARS IS "0" THRU "9"
           UPSI-0 ON  STATUS IS BKG-TEST-MODE
                  OFF STATUS IS BKG-PROD-MODE.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT ROOM-MASTER
               ASSIGN TO ROOMMSTR
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-ROOMFILE-STATUS.

           SELECT BOOKING-MASTER-IN
               ASSIGN TO BKGMSTI
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-BKGFILE-STATUS.

           SELECT PRINT-FILE
               ASSIGN TO UTILRPT
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-PRTFILE-STATUS.

       DATA DIVISION.
       FILE SECTION.
       FD  ROOM-MASTER
           LABEL RECORDS ARE STANDARD.
           COPY ROOMMSTR.

       FD  BOOKING-MASTER-IN
           LABEL RECORDS ARE STANDARD.
           COPY BKNGMSTR REPLACING ==BOOKING-RECORD== BY ==BKG-IN-REC==.

       FD  PRINT-FILE
           LABEL RECORDS ARE STANDARD.
       01  PRINT-REC                          PIC X(132).

       WORKING-STORAGE SECTION.
       01  WS-FIELDS.
           05  WS-ROOMFILE-STATUS          PIC X(2)  VALUE SPACES.
               88  ROOM-FILE-OK            VALUE '00'.
           05  WS-BKGFILE-STATUS           PIC X(2)  VALUE SPACES.
               88  BKG-FILE-OK             VALUE '00'.
           05  WS-PRTFILE-STATUS           PIC X(2)  VALUE SPACES.
               88  PRT-FILE-OK             VALUE '00'.

       77  WS-PARA-NAME                    PIC X(30) VALUE SPACES.
       77  WS-ABEND-REASON                 PIC X(60) VALUE SPACES.

      *****************************************************************
      *   WS-DATE-WORK-AREA -- TODAY'S DATE (ACCEPT FROM DATE) BACKED  *
      *   UP 30 CALENDAR DAYS, ONE DAY AT A TIME, TO GET THE 30-DAY    *
      *   UTILIZATION-WINDOW CUTOFF.  NO INTRINSIC FUNCTIONS ON THIS   *
      *   COMPILER -- SEE 0115-BACK-ONE-DAY-RTN.                       *
      *****************************************************************
       01  WS-DATE-WORK-AREA.
           05  WS-TODAY-DATE-8             PIC 9(08) VALUE ZERO.
           05  WS-TODAY-DATE-8-R REDEFINES
               WS-TODAY-DATE-8.
               10  WS-TODAY-CCYY           PIC 9(04).
               10  WS-TODAY-MM             PIC 9(02).
               10  WS-TODAY-DD             PIC 9(02).
           05  WS-CUTOFF-DATE-8            PIC 9(08) VALUE ZERO.
           05  WS-CUTOFF-DATE-8-R REDEFINES
               WS-CUTOFF-DATE-8.
               10  WS-CUTOFF-CCYY          PIC 9(04).
               10  WS-CUTOFF-MM            PIC 9(02).
               10  WS-CUTOFF-DD            PIC 9(02).
           05  WS-BACKUP-DAYS-LEFT         PIC 9(02) COMP VALUE ZERO.
           05  WS-LEAP-REM-4               PIC 9(02) COMP VALUE ZERO.
           05  WS-LEAP-REM-100             PIC 9(02) COMP VALUE ZERO.
           05  WS-LEAP-REM-400             PIC 9(02) COMP VALUE ZERO.
           05  WS-LEAP-QUOT                PIC 9(06) COMP VALUE ZERO.
           05  WS-DAYS-IN-MONTH-TBL.
               10  FILLER                  PIC 9(02) VALUE 31.
               10  FILLER                  PIC 9(02) VALUE 28.
               10  FILLER                  PIC 9(02) VALUE 31.
               10  FILLER                  PIC 9(02) VALUE 30.
               10  FILLER                  PIC 9(02) VALUE 31.
               10  FILLER                  PIC 9(02) VALUE 30.
               10  FILLER                  PIC 9(02) VALUE 31.
               10  FILLER                  PIC 9(02) VALUE 31.
               10  FILLER                  PIC 9(02) VALUE 30.
               10  FILLER                  PIC 9(02) VALUE 31.
               10  FILLER                  PIC 9(02) VALUE 30.
               10  FILLER                  PIC 9(02) VALUE 31.
           05  WS-DAYS-IN-MONTH-R REDEFINES
               WS-DAYS-IN-MONTH-TBL.
               10  WS-DIM-ENTRY            PIC 9(02) OCCURS 12 TIMES.

      *****************************************************************
      *   ROOM-TABLE-AREA -- WHOLE ROOM MASTER, LOADED ONCE, KEPT IN   *
      *   ASCENDING ROOM-ID SEQUENCE (SAME ORDER AS THE MASTER FILE)   *
      *   SO BOOKINGS CAN BE MATCHED TO THEIR ROOM WITH SEARCH ALL --  *
      *   NO KSDS ON THIS BUILD.                                       *
      *****************************************************************
       01  ROOM-TABLE-AREA.
           05  RM-COUNT                    PIC 9(05) COMP VALUE ZERO.
           05  RM-ENTRY OCCURS 1 TO 5000 TIMES
                   DEPENDING ON RM-COUNT
                   ASCENDING KEY IS RM-ROOM-ID
                   INDEXED BY RM-IX RM-IX2.
               10  RM-ROOM-ID              PIC 9(09).
               10  RM-ROOM-NAME            PIC X(40).
               10  RM-ROOM-CAPACITY        PIC 9(05).
               10  RM-BOOKING-COUNT        PIC 9(07) COMP.
               10  RM-ATTENDEE-SUM         PIC 9(09) COMP.
               10  RM-BOOKED-MINUTES       PIC 9(09) COMP.
               10  RM-CLAIMED-SW           PIC X.
                   88  RM-CLAIMED          VALUE 'Y'.

       01  WS-RANK-AREA.
           05  WS-TOP-RANK-TBL.
               10  WS-TOP-RANK-RM-IX OCCURS 5 TIMES
                       PIC 9(05) COMP VALUE ZERO.
           05  WS-LEAST-RANK-TBL.
               10  WS-LST-RANK-RM-IX OCCURS 5 TIMES
                       PIC 9(05) COMP VALUE ZERO.
           05  WS-RANK-IX                  PIC 9(02) COMP VALUE ZERO.
           05  WS-BEST-CNT                 PIC 9(07) COMP VALUE ZERO.
           05  WS-BEST-IX                  PIC 9(05) COMP VALUE ZERO.

       01  WS-CONTROL-TOTALS.
           05  WS-CT-BOOKINGS-READ         PIC 9(07) COMP VALUE ZERO.
           05  WS-CT-RECOMMEND-LINES       PIC 9(02) COMP VALUE ZERO.

       01  WS-STATS-WORK-AREA.
           05  WS-AVG-ATTENDEES            PIC 9(06)V9 COMP-3
                                                        VALUE ZERO.
           05  WS-UTIL-FRACTION            PIC S9(1)V9(4) COMP-3
                                                        VALUE ZERO.
           05  WS-UTIL-PCT                 PIC 9(03)V99 COMP-3
                                                        VALUE ZERO.
           05  WS-BOOKING-MINUTES          PIC S9(05) COMP VALUE ZERO.
           05  WS-START-MINOFDAY           PIC 9(04) COMP VALUE ZERO.
           05  WS-END-MINOFDAY             PIC 9(04) COMP VALUE ZERO.

       01  WS-HEADING-LINE1.
           05  FILLER                      PIC X(05) VALUE SPACES.
           05  FILLER                      PIC X(40) VALUE
                   'ROOM UTILIZATION ANALYTICS ROLLUP'.
           05  FILLER                      PIC X(10) VALUE
                   'RUN DATE: '.
           05  HL1-RUN-DATE                PIC 9999/99/99.
           05  FILLER                      PIC X(67) VALUE SPACES.

       01  WS-HEADING-LINE2.
           05  FILLER                      PIC X(05) VALUE SPACES.
           05  HL2-TEXT                    PIC X(40) VALUE SPACES.
           05  FILLER                      PIC X(87) VALUE SPACES.

       01  WS-COLUMN-LINE.
           05  FILLER                      PIC X(05) VALUE SPACES.
           05  FILLER                      PIC X(09) VALUE 'ROOM-ID'.
           05  FILLER                      PIC X(41) VALUE 'ROOM-NAME'.
           05  FILLER                      PIC X(08) VALUE 'BK-CNT'.
           05  FILLER                      PIC X(09) VALUE 'AVG-ATT'.
           05  FILLER                      PIC X(07) VALUE 'CAP'.
           05  FILLER                      PIC X(09) VALUE 'UTIL-PCT'.
           05  FILLER                      PIC X(44) VALUE SPACES.

       01  WS-DETAIL-LINE.
           05  FILLER                      PIC X(05) VALUE SPACES.
           05  DL-ROOM-ID                  PIC Z(8)9.
           05  FILLER                      PIC X(01) VALUE SPACE.
           05  DL-ROOM-NAME                PIC X(40).
           05  FILLER                      PIC X(01) VALUE SPACE.
           05  DL-BOOKING-COUNT            PIC Z(6)9.
           05  FILLER                      PIC X(01) VALUE SPACE.
           05  DL-AVG-ATTENDEES            PIC Z(5)9.9.
           05  FILLER                      PIC X(01) VALUE SPACE.
           05  DL-CAPACITY                 PIC ZZZZZ9.
           05  FILLER                      PIC X(01) VALUE SPACE.
           05  DL-UTIL-PCT                 PIC Z(4)9.99.
           05  FILLER                      PIC X(44) VALUE SPACES.

       01  WS-RECOMMEND-LINE.
           05  FILLER                      PIC X(05) VALUE SPACES.
           05  RL-ROOM-ID                  PIC Z(8)9.
           05  FILLER                      PIC X(01) VALUE SPACE.
           05  RL-ROOM-NAME                PIC X(40).
           05  FILLER                      PIC X(01) VALUE SPACE.
           05  RL-REASON                   PIC X(50) VALUE
                   'LOW UTILIZATION (<10%) -- CONSIDER REPURPOSING OR'.
           05  FILLER                      PIC X(01) VALUE SPACE.
           05  RL-REASON2                  PIC X(17) VALUE
                   'MERGING RESOURCES'.
           05  FILLER                      PIC X(08) VALUE SPACES.

       01  WS-TOTAL-LINE.
           05  FILLER                      PIC X(05) VALUE SPACES.
           05  FILLER                      PIC X(19) VALUE
                   'TOTAL BOOKINGS.... '.
           05  TL-TOTAL-BOOKINGS           PIC Z(6)9.
           05  FILLER                      PIC X(05) VALUE SPACES.
           05  FILLER                      PIC X(19) VALUE
                   'TOTAL ROOMS RPT... '.
           05  TL-TOTAL-ROOMS              PIC Z(4)9.
           05  FILLER                      PIC X(72) VALUE SPACES.

       LINKAGE SECTION.

       PROCEDURE DIVISION.

           PERFORM 0100-SETUP-RTN THRU 0100-EXIT.

           PERFORM 0200-ACCUM-RTN THRU 0200-EXIT.

           PERFORM 0300-RANK-RTN THRU 0300-EXIT.

           PERFORM 0400-PRINT-REPORT-RTN THRU 0400-EXIT.

           PERFORM 0900-FINAL-RTN THRU 0900-EXIT.

           MOVE ZERO TO RETURN-CODE.
           STOP RUN.

       0100-SETUP-RTN.
           DISPLAY '0100-SETUP-RTN'.
           MOVE '0100-SETUP-RTN' TO WS-PARA-NAME.
           OPEN INPUT  ROOM-MASTER
                       BOOKING-MASTER-IN.
           OPEN OUTPUT PRINT-FILE.
           IF NOT ROOM-FILE-OK OR NOT BKG-FILE-OK OR NOT PRT-FILE-OK
               MOVE 'UNABLE TO OPEN ONE OR MORE ANALYTICS FILES'
                   TO WS-ABEND-REASON
               GO TO 9999-ERROR-RTN
           END-IF.
           PERFORM 0110-COMPUTE-CUTOFF-RTN THRU 0110-EXIT.
           PERFORM 0120-LOAD-ROOMS-RTN THRU 0120-EXIT.
       0100-EXIT.
           EXIT.

      *****************************************************************
      *  0110-COMPUTE-CUTOFF-RTN -- TODAY'S DATE BACKED UP 30 DAYS,   *
      *  ONE DAY AT A TIME, FOR THE 30-DAY UTILIZATION WINDOW.  CR1301 *
      *****************************************************************
       0110-COMPUTE-CUTOFF-RTN.
           MOVE '0110-COMPUTE-CUTOFF-RTN' TO WS-PARA-NAME.
           ACCEPT WS-TODAY-DATE-8 FROM DATE YYYYMMDD.
           MOVE WS-TODAY-DATE-8 TO WS-CUTOFF-DATE-8.
           PERFORM 0115-BACK-ONE-DAY-RTN THRU 0115-EXIT
               30 TIMES.
       0110-EXIT.
           EXIT.

       0115-BACK-ONE-DAY-RTN.
           IF WS-CUTOFF-DD > 1
               SUBTRACT 1 FROM WS-CUTOFF-DD
           ELSE
               IF WS-CUTOFF-MM > 1
                   SUBTRACT 1 FROM WS-CUTOFF-MM
               ELSE
                   MOVE 12 TO WS-CUTOFF-MM
                   SUBTRACT 1 FROM WS-CUTOFF-CCYY
               END-IF
               IF WS-CUTOFF-MM = 2
                   DIVIDE WS-CUTOFF-CCYY BY 4
                       GIVING WS-LEAP-QUOT
                       REMAINDER WS-LEAP-REM-4
                   DIVIDE WS-CUTOFF-CCYY BY 100
                       GIVING WS-LEAP-QUOT
                       REMAINDER WS-LEAP-REM-100
                   DIVIDE WS-CUTOFF-CCYY BY 400
                       GIVING WS-LEAP-QUOT
                       REMAINDER WS-LEAP-REM-400
                   IF WS-LEAP-REM-4 = ZERO
                           AND (WS-LEAP-REM-100 NOT = ZERO
                              OR WS-LEAP-REM-400 = ZERO)
                       MOVE 29 TO WS-CUTOFF-DD
                   ELSE
                       MOVE 28 TO WS-CUTOFF-DD
                   END-IF
               ELSE
                   MOVE WS-DIM-ENTRY(WS-CUTOFF-MM) TO WS-CUTOFF-DD
               END-IF
           END-IF.
       0115-EXIT.
           EXIT.

       0120-LOAD-ROOMS-RTN.
           MOVE '0120-LOAD-ROOMS-RTN' TO WS-PARA-NAME.
           MOVE ZERO TO RM-COUNT.
           MOVE SPACES TO WS-ROOMFILE-STATUS.
           PERFORM 0125-LOAD-ONE-ROOM-RTN THRU 0125-EXIT
               UNTIL WS-ROOMFILE-STATUS = 'NO'.
       0120-EXIT.
           EXIT.

       0125-LOAD-ONE-ROOM-RTN.
           READ ROOM-MASTER
               AT END
                   MOVE 'NO' TO WS-ROOMFILE-STATUS
               NOT AT END
                   ADD 1 TO RM-COUNT
                   MOVE ROOM-ID TO RM-ROOM-ID(RM-COUNT)
                   MOVE ROOM-NAME TO RM-ROOM-NAME(RM-COUNT)
                   MOVE ROOM-CAPACITY TO RM-ROOM-CAPACITY(RM-COUNT)
                   MOVE ZERO TO RM-BOOKING-COUNT(RM-COUNT)
                   MOVE ZERO TO RM-ATTENDEE-SUM(RM-COUNT)
                   MOVE ZERO TO RM-BOOKED-MINUTES(RM-COUNT)
                   MOVE 'N' TO RM-CLAIMED-SW(RM-COUNT)
           END-READ.
       0125-EXIT.
           EXIT.

       0200-ACCUM-RTN.
           MOVE '0200-ACCUM-RTN' TO WS-PARA-NAME.
           MOVE SPACES TO WS-BKGFILE-STATUS.
           PERFORM 0205-ACCUM-READ-RTN THRU 0205-EXIT
               UNTIL WS-BKGFILE-STATUS = 'NO'.
       0200-EXIT.
           EXIT.

       0205-ACCUM-READ-RTN.
           READ BOOKING-MASTER-IN
               AT END
                   MOVE 'NO' TO WS-BKGFILE-STATUS
               NOT AT END
                   ADD 1 TO WS-CT-BOOKINGS-READ
                   PERFORM 0210-ACCUM-ONE-RTN THRU 0210-EXIT
           END-READ.
       0205-EXIT.
           EXIT.

      *****************************************************************
      *  0210-ACCUM-ONE-RTN -- BOOKING COUNT/ATTENDEE SUM ARE TAKEN    *
      *  ACROSS EVERY BOOKING ON THE MASTER REGARDLESS OF STATUS (THE  *
      *  ADMIN ANALYTICS SCREEN THIS ROLLUP FEEDS DOES NOT EXCLUDE     *
      *  CANCELLED BOOKINGS FROM ITS TOTALS).  BOOKED-MINUTES ARE      *
      *  ADDED ONLY WHEN THE BOOKING'S END DATE FALLS ON OR AFTER THE  *
      *  30-DAY CUTOFF.                                                *
      *****************************************************************
       0210-ACCUM-ONE-RTN.
           SEARCH ALL RM-ENTRY
               AT END
                   NEXT SENTENCE
               WHEN RM-ROOM-ID(RM-IX) =
                       BOOKING-ROOM-ID OF BKG-IN-REC
                   ADD 1 TO RM-BOOKING-COUNT(RM-IX)
                   ADD BOOKING-ATTENDEES OF BKG-IN-REC
                       TO RM-ATTENDEE-SUM(RM-IX)
                   IF BOOKING-END-DATE OF BKG-IN-REC >=
                           WS-CUTOFF-DATE-8
                       COMPUTE WS-START-MINOFDAY =
                           BS-TIME-HH OF BKG-IN-REC * 60
                           + BS-TIME-MM OF BKG-IN-REC
                       COMPUTE WS-END-MINOFDAY =
                           BE-TIME-HH OF BKG-IN-REC * 60
                           + BE-TIME-MM OF BKG-IN-REC
                       COMPUTE WS-BOOKING-MINUTES =
                           WS-END-MINOFDAY - WS-START-MINOFDAY
                       IF WS-BOOKING-MINUTES > ZERO
                           ADD WS-BOOKING-MINUTES
                               TO RM-BOOKED-MINUTES(RM-IX)
                       END-IF
                   END-IF
           END-SEARCH.
       0210-EXIT.
           EXIT.

      *****************************************************************
      *  0300-RANK-RTN -- SELECTION-STYLE TOP-5/LEAST-5 RANKING.  NO   *
      *  SORT VERB USED -- THE TABLE IS SMALL ENOUGH THAT FIVE PASSES  *
      *  FOR THE HIGH END AND FIVE FOR THE LOW END ARE CHEAPER THAN A  *
      *  FULL SORT OF THE WHOLE ROOM TABLE.                            *
      *****************************************************************
       0300-RANK-RTN.
           MOVE '0300-RANK-RTN' TO WS-PARA-NAME.
           PERFORM 0301-CLEAR-CLAIM-RTN THRU 0301-EXIT
               VARYING RM-IX2 FROM 1 BY 1 UNTIL RM-IX2 > RM-COUNT.
           PERFORM 0302-CLAIM-MAX-RTN THRU 0302-EXIT
               VARYING WS-RANK-IX FROM 1 BY 1 UNTIL WS-RANK-IX > 5.
           PERFORM 0301-CLEAR-CLAIM-RTN THRU 0301-EXIT
               VARYING RM-IX2 FROM 1 BY 1 UNTIL RM-IX2 > RM-COUNT.
           PERFORM 0303-CLAIM-MIN-RTN THRU 0303-EXIT
               VARYING WS-RANK-IX FROM 1 BY 1 UNTIL WS-RANK-IX > 5.
       0300-EXIT.
           EXIT.

       0301-CLEAR-CLAIM-RTN.
           MOVE 'N' TO RM-CLAIMED-SW(RM-IX2).
       0301-EXIT.
           EXIT.

       0302-CLAIM-MAX-RTN.
           PERFORM 0310-FIND-MAX-RTN THRU 0310-EXIT.
           MOVE WS-BEST-IX TO WS-TOP-RANK-RM-IX(WS-RANK-IX).
           IF WS-BEST-IX > ZERO
               SET RM-CLAIMED(WS-BEST-IX) TO TRUE
           END-IF.
       0302-EXIT.
           EXIT.

       0303-CLAIM-MIN-RTN.
           PERFORM 0320-FIND-MIN-RTN THRU 0320-EXIT.
           MOVE WS-BEST-IX TO WS-LST-RANK-RM-IX(WS-RANK-IX).
           IF WS-BEST-IX > ZERO
               SET RM-CLAIMED(WS-BEST-IX) TO TRUE
           END-IF.
       0303-EXIT.
           EXIT.

       0310-FIND-MAX-RTN.
           MOVE ZERO TO WS-BEST-IX.
           MOVE ZERO TO WS-BEST-CNT.
           PERFORM 0315-TEST-MAX-RTN THRU 0315-EXIT
               VARYING RM-IX2 FROM 1 BY 1 UNTIL RM-IX2 > RM-COUNT.
       0310-EXIT.
           EXIT.

       0315-TEST-MAX-RTN.
           IF NOT RM-CLAIMED(RM-IX2)
                   AND RM-BOOKING-COUNT(RM-IX2) >= WS-BEST-CNT
               MOVE RM-BOOKING-COUNT(RM-IX2) TO WS-BEST-CNT
               MOVE RM-IX2 TO WS-BEST-IX
           END-IF.
       0315-EXIT.
           EXIT.

       0320-FIND-MIN-RTN.
           MOVE ZERO TO WS-BEST-IX.
           MOVE 9999999 TO WS-BEST-CNT.
           PERFORM 0325-TEST-MIN-RTN THRU 0325-EXIT
               VARYING RM-IX2 FROM 1 BY 1 UNTIL RM-IX2 > RM-COUNT.
       0320-EXIT.
           EXIT.

       0325-TEST-MIN-RTN.
           IF NOT RM-CLAIMED(RM-IX2)
                   AND RM-BOOKING-COUNT(RM-IX2) <= WS-BEST-CNT
               MOVE RM-BOOKING-COUNT(RM-IX2) TO WS-BEST-CNT
               MOVE RM-IX2 TO WS-BEST-IX
           END-IF.
       0325-EXIT.
           EXIT.

       0400-PRINT-REPORT-RTN.
           MOVE '0400-PRINT-REPORT-RTN' TO WS-PARA-NAME.
           MOVE WS-TODAY-DATE-8 TO HL1-RUN-DATE.
           MOVE WS-HEADING-LINE1 TO PRINT-REC.
           PERFORM 0490-PRINT-LINE-RTN THRU 0490-EXIT.

           MOVE SPACES TO WS-HEADING-LINE2.
           MOVE 'TOP 5 ROOMS BY BOOKING COUNT' TO HL2-TEXT.
           MOVE WS-HEADING-LINE2 TO PRINT-REC.
           PERFORM 0490-PRINT-LINE-RTN THRU 0490-EXIT.
           MOVE WS-COLUMN-LINE TO PRINT-REC.
           PERFORM 0490-PRINT-LINE-RTN THRU 0490-EXIT.
           PERFORM 0405-PRINT-TOP-ONE-RTN THRU 0405-EXIT
               VARYING WS-RANK-IX FROM 1 BY 1 UNTIL WS-RANK-IX > 5.

           MOVE SPACES TO WS-HEADING-LINE2.
           MOVE 'LEAST 5 ROOMS BY BOOKING COUNT' TO HL2-TEXT.
           MOVE WS-HEADING-LINE2 TO PRINT-REC.
           PERFORM 0490-PRINT-LINE-RTN THRU 0490-EXIT.
           MOVE WS-COLUMN-LINE TO PRINT-REC.
           PERFORM 0490-PRINT-LINE-RTN THRU 0490-EXIT.
           PERFORM 0406-PRINT-LEAST-ONE-RTN THRU 0406-EXIT
               VARYING WS-RANK-IX FROM 1 BY 1 UNTIL WS-RANK-IX > 5.

           MOVE SPACES TO WS-HEADING-LINE2.
           MOVE 'LOW-UTILIZATION RECOMMENDATIONS' TO HL2-TEXT.
           MOVE WS-HEADING-LINE2 TO PRINT-REC.
           PERFORM 0490-PRINT-LINE-RTN THRU 0490-EXIT.
           PERFORM 0440-PRINT-RECOMMEND-RTN THRU 0440-EXIT.

           PERFORM 0450-PRINT-TOTALS-RTN THRU 0450-EXIT.
       0400-EXIT.
           EXIT.

       0405-PRINT-TOP-ONE-RTN.
           IF WS-TOP-RANK-RM-IX(WS-RANK-IX) > ZERO
               MOVE WS-TOP-RANK-RM-IX(WS-RANK-IX) TO WS-BEST-IX
               PERFORM 0460-COMPUTE-STATS-RTN THRU 0460-EXIT
               PERFORM 0470-BUILD-DETAIL-RTN THRU 0470-EXIT
               MOVE WS-DETAIL-LINE TO PRINT-REC
               PERFORM 0490-PRINT-LINE-RTN THRU 0490-EXIT
           END-IF.
       0405-EXIT.
           EXIT.

       0406-PRINT-LEAST-ONE-RTN.
           IF WS-LST-RANK-RM-IX(WS-RANK-IX) > ZERO
               MOVE WS-LST-RANK-RM-IX(WS-RANK-IX) TO WS-BEST-IX
               PERFORM 0460-COMPUTE-STATS-RTN THRU 0460-EXIT
               PERFORM 0470-BUILD-DETAIL-RTN THRU 0470-EXIT
               MOVE WS-DETAIL-LINE TO PRINT-REC
               PERFORM 0490-PRINT-LINE-RTN THRU 0490-EXIT
           END-IF.
       0406-EXIT.
           EXIT.

      *****************************************************************
      *  0440-PRINT-RECOMMEND-RTN -- CR1900.  EVERY ROOM UNDER 10      *
      *  PERCENT 30-DAY UTILIZATION, IN ROOM-ID ORDER, CAPPED AT 10    *
      *  LINES PER THE CR1900 REQUIREMENTS MEMO (NO SILENT TRUNCATION  *
      *  -- THE CAP IS A DELIBERATE LIMIT, NOT A BUFFER SHORTAGE).     *
      *****************************************************************
       0440-PRINT-RECOMMEND-RTN.
           MOVE ZERO TO WS-CT-RECOMMEND-LINES.
           PERFORM 0445-TEST-ONE-ROOM-RTN THRU 0445-EXIT
               VARYING RM-IX2 FROM 1 BY 1
                   UNTIL RM-IX2 > RM-COUNT
                       OR WS-CT-RECOMMEND-LINES = 10.
       0440-EXIT.
           EXIT.

       0445-TEST-ONE-ROOM-RTN.
           MOVE RM-IX2 TO WS-BEST-IX.
           PERFORM 0460-COMPUTE-STATS-RTN THRU 0460-EXIT.
           IF WS-UTIL-FRACTION < .10
               MOVE RM-ROOM-ID(RM-IX2) TO RL-ROOM-ID
               MOVE RM-ROOM-NAME(RM-IX2) TO RL-ROOM-NAME
               MOVE WS-RECOMMEND-LINE TO PRINT-REC
               PERFORM 0490-PRINT-LINE-RTN THRU 0490-EXIT
               ADD 1 TO WS-CT-RECOMMEND-LINES
           END-IF.
       0445-EXIT.
           EXIT.

       0450-PRINT-TOTALS-RTN.
           MOVE WS-CT-BOOKINGS-READ TO TL-TOTAL-BOOKINGS.
           MOVE RM-COUNT TO TL-TOTAL-ROOMS.
           MOVE WS-TOTAL-LINE TO PRINT-REC.
           PERFORM 0490-PRINT-LINE-RTN THRU 0490-EXIT.
       0450-EXIT.
           EXIT.

      *****************************************************************
      *  0460-COMPUTE-STATS-RTN -- AVG ATTENDEES AND 30-DAY            *
      *  UTILIZATION FRACTION/PERCENT FOR THE ROOM AT WS-BEST-IX.      *
      *  14400 = 30 DAYS * 8 BUSINESS HOURS * 60 MINUTES, A FIXED      *
      *  DENOMINATOR PER THE CR1900 MEMO -- NOT A CALENDAR LOOKUP.     *
      *****************************************************************
       0460-COMPUTE-STATS-RTN.
           IF RM-BOOKING-COUNT(WS-BEST-IX) = ZERO
               MOVE ZERO TO WS-AVG-ATTENDEES
           ELSE
               COMPUTE WS-AVG-ATTENDEES ROUNDED =
                   RM-ATTENDEE-SUM(WS-BEST-IX) /
                       RM-BOOKING-COUNT(WS-BEST-IX)
           END-IF.
           COMPUTE WS-UTIL-FRACTION ROUNDED =
               RM-BOOKED-MINUTES(WS-BEST-IX) / 14400.
           COMPUTE WS-UTIL-PCT ROUNDED = WS-UTIL-FRACTION * 100.
       0460-EXIT.
           EXIT.

       0470-BUILD-DETAIL-RTN.
           MOVE SPACES TO WS-DETAIL-LINE.
           MOVE RM-ROOM-ID(WS-BEST-IX) TO DL-ROOM-ID.
           MOVE RM-ROOM-NAME(WS-BEST-IX) TO DL-ROOM-NAME.
           MOVE RM-BOOKING-COUNT(WS-BEST-IX) TO DL-BOOKING-COUNT.
           MOVE WS-AVG-ATTENDEES TO DL-AVG-ATTENDEES.
           MOVE RM-ROOM-CAPACITY(WS-BEST-IX) TO DL-CAPACITY.
           MOVE WS-UTIL-PCT TO DL-UTIL-PCT.
       0470-EXIT.
           EXIT.

       0490-PRINT-LINE-RTN.
           IF BKG-TEST-MODE
               DISPLAY PRINT-REC
           ELSE
               WRITE PRINT-REC AFTER ADVANCING 1 LINES
           END-IF.
       0490-EXIT.
           EXIT.

       0900-FINAL-RTN.
           MOVE '0900-FINAL-RTN' TO WS-PARA-NAME.
           CLOSE ROOM-MASTER
                 BOOKING-MASTER-IN
                 PRINT-FILE.
       0900-EXIT.
           EXIT.

       9999-ERROR-RTN.
           DISPLAY '9999-ERROR-RTN  PARAGRAPH= ' WS-PARA-NAME.
           DISPLAY WS-ABEND-REASON.
           MOVE 16 TO RETURN-CODE.
           STOP RUN.
       9999-EXIT.
           EXIT.
