       IDENTIFICATION DIVISION.
      *****************************************************************
       PROGRAM-ID.  BKGRUL01.
       AUTHOR. M. PATEL.
       INSTALLATION. FACILITIES SYSTEMS GROUP.
       DATE-WRITTEN. 02/03/94.
       DATE-COMPILED.
       SECURITY. NON-CONFIDENTIAL.
      *****************************************************************
      *  DESCRIPTIVE NAME  =  ROOM-BASED BOOKING DECISION HEURISTICS   *
      *                        (CALLABLE SUBPROGRAM)                   *
      *                                                                *
      *  FUNCTION   =  THE ORIGINAL, ROOM-CENTRIC APPROVAL HEURISTIC.  *
      *                TAKES ONE BOOKING RECORD, THE ROOM RECORD IT    *
      *                WAS MADE AGAINST, AND A PRE-COUNTED OVERLAP     *
      *                TALLY FROM THE CALLER, AND RETURNS AN ACTION    *
      *                CODE / CONFIDENCE / RATIONALE.  RULES ARE TRIED *
      *                IN ORDER; THE FIRST ONE THAT FIRES WINS AND THE *
      *                REST ARE SKIPPED.  SUPERSEDED AS THE BOOKING-   *
      *                CREATION APPROVAL PATH BY BKGDCS01 (CR1210) BUT *
      *                KEPT ON THE LIBRARY AND STILL CALLABLE -- SEE   *
      *                BKGRULDR FOR THE STAND-ALONE COMPARISON RUN.    *
      *----------------------------------------------------------------*
      *      CR1006  M.PATEL     02/03/94  INITIAL VERSION             *
      *      CR1151  R.OKONKWO   05/30/96  ADD ROOM-TYPE COMPATIBILITY *
      *                                     RULE (RULE 4)              *
      *      CR1622  A.WOJCIK    02/06/97  ADD CAPACITY-UNDERUTILIZED  *
      *                                     REJECTION (RULE 3, FIRST   *
      *                                     HALF)                      *
      *      CR1878  T.NAKASHIMA 02/17/03  RATIONALE TEXT AND          *
      *                                     CONFIDENCE FIELD WIDTHS    *
      *                                     ALIGNED WITH THE NEWER     *
      *                                     BKGDCS01 ENGINE SO BOTH    *
      *                                     WRITE THE SAME LOG LAYOUT  *
      *****************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS DIGIT-CHARS IS "0" THRU "9"
           UPSI-0 ON  STATUS IS BKG-TEST-MODE
                  OFF STATUS IS BKG-PROD-MODE.

       DATA DIVISION.
       WORKING-STORAGE SECTION.
       77  WS-SUB                          PIC 9(03) COMP VALUE ZERO.
       77  WS-TALLY-CTR                    PIC 9(03) COMP VALUE ZERO.

       01  WS-WORK-AREA.
           05  WS-LC-PURPOSE               PIC X(200).
           05  WS-PURPOSE-LEN              PIC 9(03) COMP VALUE ZERO.
           05  WS-LC-ROOM-NAME             PIC X(40).
           05  WS-ROOM-NAME-LEN            PIC 9(03) COMP VALUE ZERO.
           05  WS-LC-PURPOSE-ROOM          PIC X(200).
           05  WS-REQ                      PIC 9(05) COMP VALUE ZERO.
           05  WS-CAP                      PIC 9(05) COMP VALUE ZERO.
           05  WS-CAP-DIFF                 PIC S9(05) COMP VALUE ZERO.
           05  WS-UTIL-FRACTION            PIC S9(1)V9(4) COMP-3
                                                        VALUE ZERO.
           05  WS-REQ-ED                   PIC ZZZZ9.
           05  WS-CAP-ED                   PIC ZZZZ9.
           05  WS-PRIORITY-ED              PIC Z9.
           05  WS-COMPAT-SW                PIC X VALUE 'Y'.
               88  ROOM-TYPE-COMPATIBLE    VALUE 'Y'.
               88  ROOM-TYPE-NOT-COMPATIBLE
                                            VALUE 'N'.

       LINKAGE SECTION.
       COPY BKNGMSTR REPLACING ==BOOKING-RECORD== BY
           ==LK-BOOKING-DATA==.
       COPY ROOMMSTR REPLACING ==ROOM-RECORD== BY
           ==LK-ROOM-DATA==.
       01  LK-CONFLICT-COUNT               PIC 9(05) COMP.
       01  LK-RESULT-AREA.
           05  LK-ACTION-CD                PIC X(16) VALUE SPACES.
               88  LK-ACT-AUTO-APPROVE     VALUE 'AUTO_APPROVE'.
               88  LK-ACT-AUTO-REJECT      VALUE 'AUTO_REJECT'.
               88  LK-ACT-REQ-REVIEW       VALUE 'REQUIRES_REVIEW'.
           05  LK-CONFIDENCE               PIC S9(1)V9(2) COMP-3.
           05  LK-RATIONALE                PIC X(500) VALUE SPACES.

       PROCEDURE DIVISION USING LK-BOOKING-DATA
                                 LK-ROOM-DATA
                                 LK-CONFLICT-COUNT
                                 LK-RESULT-AREA.

       0000-MAIN-RTN.
           MOVE SPACES TO LK-ACTION-CD.
           MOVE SPACES TO LK-RATIONALE.
           MOVE ZERO   TO LK-CONFIDENCE.

           PERFORM 0100-CHECK-OVERLAP-RTN THRU 0100-EXIT.
           IF LK-ACTION-CD = SPACES
               PERFORM 0200-CHECK-PURPOSE-RTN THRU 0200-EXIT
           END-IF.
           IF LK-ACTION-CD = SPACES
               PERFORM 0300-CHECK-CAPACITY-RTN THRU 0300-EXIT
           END-IF.
           IF LK-ACTION-CD = SPACES
               PERFORM 0400-CHECK-ROOM-TYPE-RTN THRU 0400-EXIT
           END-IF.
           IF LK-ACTION-CD = SPACES
               PERFORM 0500-CHECK-TIME-RTN THRU 0500-EXIT
           END-IF.
           IF LK-ACTION-CD = SPACES
               PERFORM 0600-CHECK-PRIORITY-RTN THRU 0600-EXIT
           END-IF.
           IF LK-ACTION-CD = SPACES
               PERFORM 0700-DEFAULT-RTN THRU 0700-EXIT
           END-IF.

           GOBACK.

      *****************************************************************
      *  0100-CHECK-OVERLAP-RTN -- RULE 1.  CALLER HAS ALREADY SCANNED *
      *  THE BOOKING TABLE AND PASSES US THE OVERLAP COUNT SO THIS     *
      *  SUBPROGRAM DOES NOT NEED ITS OWN COPY OF THE BOOKING MASTER.  *
      *****************************************************************
       0100-CHECK-OVERLAP-RTN.
           IF LK-CONFLICT-COUNT > ZERO
               SET LK-ACT-REQ-REVIEW TO TRUE
               MOVE .70 TO LK-CONFIDENCE
               MOVE 'There are overlapping bookings for this time slot'
                   TO LK-RATIONALE
           END-IF.
       0100-EXIT.
           EXIT.

      *****************************************************************
      *  0200-CHECK-PURPOSE-RTN -- RULE 2.  TRIMMED, LOWERCASED        *
      *  PURPOSE UNDER 15 CHARACTERS, OR EQUAL TO ONE OF THE THREE     *
      *  STOCK ONE-WORD PURPOSES, FAILS THE CHECK.                     *
      *****************************************************************
       0200-CHECK-PURPOSE-RTN.
           MOVE 200 TO WS-SUB.
           PERFORM 0205-BACK-UP-ONE-RTN THRU 0205-EXIT
               UNTIL WS-SUB = ZERO
                   OR BOOKING-PURPOSE OF LK-BOOKING-DATA(WS-SUB:1)
                       NOT = SPACE.
           MOVE WS-SUB TO WS-PURPOSE-LEN.
           MOVE BOOKING-PURPOSE OF LK-BOOKING-DATA TO WS-LC-PURPOSE.
           INSPECT WS-LC-PURPOSE CONVERTING
               'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
               'abcdefghijklmnopqrstuvwxyz'.
           IF WS-PURPOSE-LEN < 15
               SET LK-ACT-REQ-REVIEW TO TRUE
           END-IF.
           IF LK-ACTION-CD = SPACES
                   AND WS-PURPOSE-LEN > ZERO AND WS-PURPOSE-LEN < 201
               IF WS-LC-PURPOSE(1:WS-PURPOSE-LEN) = 'meeting'
                       OR WS-LC-PURPOSE(1:WS-PURPOSE-LEN) = 'sync'
                       OR WS-LC-PURPOSE(1:WS-PURPOSE-LEN) = 'call'
                   SET LK-ACT-REQ-REVIEW TO TRUE
               END-IF
           END-IF.
           IF LK-ACT-REQ-REVIEW
               MOVE .40 TO LK-CONFIDENCE
               MOVE 'Insufficient justification for approval'
                   TO LK-RATIONALE
           END-IF.
       0200-EXIT.
           EXIT.

      *****************************************************************
      *  0205-BACK-UP-ONE-RTN -- ONE STEP OF THE RIGHT-TO-LEFT SCAN    *
      *  FOR THE END OF BOOKING-PURPOSE, DRIVEN BY 0200-CHECK-         *
      *  PURPOSE-RTN.                                                 *
      *****************************************************************
       0205-BACK-UP-ONE-RTN.
           SUBTRACT 1 FROM WS-SUB.
       0205-EXIT.
           EXIT.

      *****************************************************************
      *  0300-CHECK-CAPACITY-RTN -- RULE 3.  UNDERUTILIZATION CHECK    *
      *  FIRST (CR1622), THEN OVER-CAPACITY CHECK.  BOTH REJECT.       *
      *****************************************************************
       0300-CHECK-CAPACITY-RTN.
           MOVE BOOKING-ATTENDEES OF LK-BOOKING-DATA TO WS-REQ.
           MOVE ROOM-CAPACITY OF LK-ROOM-DATA TO WS-CAP.
           IF WS-CAP > ZERO
               COMPUTE WS-UTIL-FRACTION ROUNDED = WS-REQ / WS-CAP
               COMPUTE WS-CAP-DIFF = WS-CAP - WS-REQ
               IF WS-UTIL-FRACTION < .40 AND WS-CAP-DIFF >= 5
                   SET LK-ACT-AUTO-REJECT TO TRUE
                   MOVE .90 TO LK-CONFIDENCE
                   MOVE WS-REQ TO WS-REQ-ED
                   MOVE WS-CAP TO WS-CAP-ED
                   STRING 'Requested capacity significantly'
                           DELIMITED BY SIZE
                       ' underutilizes the room (' DELIMITED BY SIZE
                       WS-REQ-ED DELIMITED BY SIZE
                       ' of ' DELIMITED BY SIZE
                       WS-CAP-ED DELIMITED BY SIZE
                       ')' DELIMITED BY SIZE
                       INTO LK-RATIONALE
                   END-STRING
               ELSE
                   IF WS-REQ > WS-CAP
                       SET LK-ACT-AUTO-REJECT TO TRUE
                       MOVE .95 TO LK-CONFIDENCE
                       MOVE 'Requested attendees exceed room capacity'
                           TO LK-RATIONALE
                   END-IF
               END-IF
           END-IF.
       0300-EXIT.
           EXIT.

      *****************************************************************
      *  0400-CHECK-ROOM-TYPE-RTN -- RULE 4, CR1151.  ROOM NAME AND    *
      *  PURPOSE ARE BOTH LOWERCASED, THEN CHECKED FOR THE KEYWORD     *
      *  FAMILIES BELOW.  A ROOM THAT MATCHES NONE OF THE NAMED        *
      *  FAMILIES IS "GENERAL PURPOSE" AND IS COMPATIBLE WITH          *
      *  ANYTHING EXCEPT THE LARGE-GATHERING PURPOSES.                 *
      *****************************************************************
       0400-CHECK-ROOM-TYPE-RTN.
           MOVE ROOM-NAME OF LK-ROOM-DATA TO WS-LC-ROOM-NAME.
           INSPECT WS-LC-ROOM-NAME CONVERTING
               'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
               'abcdefghijklmnopqrstuvwxyz'.
           MOVE BOOKING-PURPOSE OF LK-BOOKING-DATA
               TO WS-LC-PURPOSE-ROOM.
           INSPECT WS-LC-PURPOSE-ROOM CONVERTING
               'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
               'abcdefghijklmnopqrstuvwxyz'.
           SET ROOM-TYPE-COMPATIBLE TO TRUE.

           MOVE ZERO TO WS-TALLY-CTR.
           INSPECT WS-LC-ROOM-NAME TALLYING WS-TALLY-CTR
               FOR ALL 'auditor'.
           IF WS-TALLY-CTR = ZERO
               INSPECT WS-LC-ROOM-NAME TALLYING WS-TALLY-CTR
                   FOR ALL 'theatre'
           END-IF.
           IF WS-TALLY-CTR > ZERO
               PERFORM 0410-WANTS-ANY-RTN THRU 0410-EXIT
           ELSE
               MOVE ZERO TO WS-TALLY-CTR
               INSPECT WS-LC-ROOM-NAME TALLYING WS-TALLY-CTR
                   FOR ALL 'board'
               IF WS-TALLY-CTR = ZERO
                   INSPECT WS-LC-ROOM-NAME TALLYING WS-TALLY-CTR
                       FOR ALL 'executive'
               END-IF
               IF WS-TALLY-CTR > ZERO
                   PERFORM 0420-WANTS-ANY-RTN THRU 0420-EXIT
               ELSE
                   MOVE ZERO TO WS-TALLY-CTR
                   INSPECT WS-LC-ROOM-NAME TALLYING WS-TALLY-CTR
                       FOR ALL 'training'
                   IF WS-TALLY-CTR = ZERO
                       INSPECT WS-LC-ROOM-NAME TALLYING WS-TALLY-CTR
                           FOR ALL 'studio'
                   END-IF
                   IF WS-TALLY-CTR > ZERO
                       PERFORM 0430-WANTS-ANY-RTN THRU 0430-EXIT
                   ELSE
                       MOVE ZERO TO WS-TALLY-CTR
                       INSPECT WS-LC-ROOM-NAME TALLYING WS-TALLY-CTR
                           FOR ALL 'focus'
                       IF WS-TALLY-CTR = ZERO
                           INSPECT WS-LC-ROOM-NAME TALLYING WS-TALLY-CTR
                               FOR ALL 'pod'
                       END-IF
                       IF WS-TALLY-CTR = ZERO
                           INSPECT WS-LC-ROOM-NAME TALLYING WS-TALLY-CTR
                               FOR ALL 'huddle'
                       END-IF
                       IF WS-TALLY-CTR = ZERO
                           INSPECT WS-LC-ROOM-NAME TALLYING WS-TALLY-CTR
                               FOR ALL 'small'
                       END-IF
                       IF WS-TALLY-CTR > ZERO
                           PERFORM 0440-WANTS-ANY-RTN THRU 0440-EXIT
                       ELSE
                           PERFORM 0450-WANTS-NONE-RTN THRU 0450-EXIT
                       END-IF
                   END-IF
               END-IF
           END-IF.

           IF ROOM-TYPE-NOT-COMPATIBLE
               SET LK-ACT-AUTO-REJECT TO TRUE
               MOVE .90 TO LK-CONFIDENCE
               MOVE 40 TO WS-SUB
               PERFORM 0405-BACK-UP-ONE-RTN THRU 0405-EXIT
                   UNTIL WS-SUB = ZERO
                       OR ROOM-NAME OF LK-ROOM-DATA(WS-SUB:1)
                           NOT = SPACE
               MOVE WS-SUB TO WS-ROOM-NAME-LEN
               STRING 'Purpose seems incompatible with room type: '''
                       DELIMITED BY SIZE
                   ROOM-NAME OF LK-ROOM-DATA(1:WS-ROOM-NAME-LEN)
                       DELIMITED BY SIZE
                   '''' DELIMITED BY SIZE
                   INTO LK-RATIONALE
               END-STRING
           END-IF.
       0400-EXIT.
           EXIT.

      *****************************************************************
      *  0405-BACK-UP-ONE-RTN -- ONE STEP OF THE RIGHT-TO-LEFT SCAN    *
      *  FOR THE END OF ROOM-NAME, DRIVEN BY 0400-CHECK-ROOM-TYPE-     *
      *  RTN.                                                         *
      *****************************************************************
       0405-BACK-UP-ONE-RTN.
           SUBTRACT 1 FROM WS-SUB.
       0405-EXIT.
           EXIT.

      *  AUDITORIUM/THEATRE FAMILY -- COMPATIBLE ONLY WITH LARGE-GROUP
      *  PRESENTATION-STYLE PURPOSES.
       0410-WANTS-ANY-RTN.
           SET ROOM-TYPE-NOT-COMPATIBLE TO TRUE.
           PERFORM 0460-SCAN-PURPOSE-RTN THRU 0460-EXIT
               WITH TEST BEFORE
                   VARYING WS-SUB FROM 1 BY 1
                   UNTIL WS-SUB > 4
                       OR ROOM-TYPE-COMPATIBLE.
       0410-EXIT.
           EXIT.

      *  BOARD/EXECUTIVE FAMILY -- COMPATIBLE ONLY WITH SENIOR-LEVEL
      *  PURPOSES.
       0420-WANTS-ANY-RTN.
           SET ROOM-TYPE-NOT-COMPATIBLE TO TRUE.
           MOVE ZERO TO WS-TALLY-CTR.
           INSPECT WS-LC-PURPOSE-ROOM TALLYING WS-TALLY-CTR
               FOR ALL 'board'.
           IF WS-TALLY-CTR = ZERO
               INSPECT WS-LC-PURPOSE-ROOM TALLYING WS-TALLY-CTR
                   FOR ALL 'executive'
           END-IF.
           IF WS-TALLY-CTR = ZERO
               INSPECT WS-LC-PURPOSE-ROOM TALLYING WS-TALLY-CTR
                   FOR ALL 'client'
           END-IF.
           IF WS-TALLY-CTR = ZERO
               INSPECT WS-LC-PURPOSE-ROOM TALLYING WS-TALLY-CTR
                   FOR ALL 'strategy'
           END-IF.
           IF WS-TALLY-CTR > ZERO
               SET ROOM-TYPE-COMPATIBLE TO TRUE
           END-IF.
       0420-EXIT.
           EXIT.

      *  TRAINING/STUDIO FAMILY -- COMPATIBLE ONLY WITH INSTRUCTIONAL
      *  PURPOSES.
       0430-WANTS-ANY-RTN.
           SET ROOM-TYPE-NOT-COMPATIBLE TO TRUE.
           MOVE ZERO TO WS-TALLY-CTR.
           INSPECT WS-LC-PURPOSE-ROOM TALLYING WS-TALLY-CTR
               FOR ALL 'training'.
           IF WS-TALLY-CTR = ZERO
               INSPECT WS-LC-PURPOSE-ROOM TALLYING WS-TALLY-CTR
                   FOR ALL 'workshop'
           END-IF.
           IF WS-TALLY-CTR = ZERO
               INSPECT WS-LC-PURPOSE-ROOM TALLYING WS-TALLY-CTR
                   FOR ALL 'class'
           END-IF.
           IF WS-TALLY-CTR = ZERO
               INSPECT WS-LC-PURPOSE-ROOM TALLYING WS-TALLY-CTR
                   FOR ALL 'session'
           END-IF.
           IF WS-TALLY-CTR > ZERO
               SET ROOM-TYPE-COMPATIBLE TO TRUE
           END-IF.
       0430-EXIT.
           EXIT.

      *  FOCUS/POD/HUDDLE/SMALL FAMILY -- COMPATIBLE ONLY WITH SMALL-
      *  GROUP PURPOSES.
       0440-WANTS-ANY-RTN.
           SET ROOM-TYPE-NOT-COMPATIBLE TO TRUE.
           MOVE ZERO TO WS-TALLY-CTR.
           INSPECT WS-LC-PURPOSE-ROOM TALLYING WS-TALLY-CTR
               FOR ALL 'one-on-one'.
           IF WS-TALLY-CTR = ZERO
               INSPECT WS-LC-PURPOSE-ROOM TALLYING WS-TALLY-CTR
                   FOR ALL 'huddle'
           END-IF.
           IF WS-TALLY-CTR = ZERO
               INSPECT WS-LC-PURPOSE-ROOM TALLYING WS-TALLY-CTR
                   FOR ALL 'sync'
           END-IF.
           IF WS-TALLY-CTR = ZERO
               INSPECT WS-LC-PURPOSE-ROOM TALLYING WS-TALLY-CTR
                   FOR ALL 'interview'
           END-IF.
           IF WS-TALLY-CTR > ZERO
               SET ROOM-TYPE-COMPATIBLE TO TRUE
           END-IF.
       0440-EXIT.
           EXIT.

      *  GENERAL-PURPOSE ROOM -- COMPATIBLE WITH EVERYTHING EXCEPT THE
      *  LARGE-GATHERING PURPOSES.
       0450-WANTS-NONE-RTN.
           SET ROOM-TYPE-COMPATIBLE TO TRUE.
           MOVE ZERO TO WS-TALLY-CTR.
           INSPECT WS-LC-PURPOSE-ROOM TALLYING WS-TALLY-CTR
               FOR ALL 'townhall'.
           IF WS-TALLY-CTR = ZERO
               INSPECT WS-LC-PURPOSE-ROOM TALLYING WS-TALLY-CTR
                   FOR ALL 'keynote'
           END-IF.
           IF WS-TALLY-CTR = ZERO
               INSPECT WS-LC-PURPOSE-ROOM TALLYING WS-TALLY-CTR
                   FOR ALL 'all-hands'
           END-IF.
           IF WS-TALLY-CTR > ZERO
               SET ROOM-TYPE-NOT-COMPATIBLE TO TRUE
           END-IF.
       0450-EXIT.
           EXIT.

      *  SUBSCRIPT-DRIVEN VARIANT OF THE ABOVE, USED ONLY BY 0410 --
      *  THE AUDITORIUM/THEATRE PURPOSE LIST HAS FOUR ENTRIES AND IS
      *  SHORT ENOUGH TO WALK BY TABLE INSTEAD OF FOUR MORE INSPECTS.
       0460-SCAN-PURPOSE-RTN.
           MOVE ZERO TO WS-TALLY-CTR.
           EVALUATE WS-SUB
               WHEN 1
                   INSPECT WS-LC-PURPOSE-ROOM TALLYING WS-TALLY-CTR
                       FOR ALL 'presentation'
               WHEN 2
                   INSPECT WS-LC-PURPOSE-ROOM TALLYING WS-TALLY-CTR
                       FOR ALL 'townhall'
               WHEN 3
                   INSPECT WS-LC-PURPOSE-ROOM TALLYING WS-TALLY-CTR
                       FOR ALL 'all-hands'
               WHEN 4
                   INSPECT WS-LC-PURPOSE-ROOM TALLYING WS-TALLY-CTR
                       FOR ALL 'keynote'
           END-EVALUATE.
           IF WS-TALLY-CTR > ZERO
               SET ROOM-TYPE-COMPATIBLE TO TRUE
           END-IF.
       0460-EXIT.
           EXIT.

      *****************************************************************
      *  0500-CHECK-TIME-RTN -- RULE 5.  STOCK BUSINESS-HOURS WINDOW.  *
      *****************************************************************
       0500-CHECK-TIME-RTN.
           IF BOOKING-START-TIME OF LK-BOOKING-DATA < 0800
                   OR BOOKING-START-TIME OF LK-BOOKING-DATA > 1800
               SET LK-ACT-REQ-REVIEW TO TRUE
               MOVE .50 TO LK-CONFIDENCE
               MOVE 'Booking is outside preferred business hours'
                   TO LK-RATIONALE
           END-IF.
       0500-EXIT.
           EXIT.

      *****************************************************************
      *  0600-CHECK-PRIORITY-RTN -- RULE 6.                            *
      *****************************************************************
       0600-CHECK-PRIORITY-RTN.
           IF BKG-PRIORITY-HIGH OF LK-BOOKING-DATA
               SET LK-ACT-AUTO-APPROVE TO TRUE
               MOVE .85 TO LK-CONFIDENCE
               MOVE BOOKING-PRIORITY OF LK-BOOKING-DATA TO
                   WS-PRIORITY-ED
               STRING 'High priority booking (priority '
                       DELIMITED BY SIZE
                   WS-PRIORITY-ED DELIMITED BY SIZE
                   ')' DELIMITED BY SIZE
                   INTO LK-RATIONALE
               END-STRING
           END-IF.
       0600-EXIT.
           EXIT.

      *****************************************************************
      *  0700-DEFAULT-RTN -- RULE 7.  NOTHING ELSE MATCHED.            *
      *****************************************************************
       0700-DEFAULT-RTN.
           SET LK-ACT-REQ-REVIEW TO TRUE.
           MOVE .50 TO LK-CONFIDENCE.
           MOVE 'No automatic decision rules matched' TO LK-RATIONALE.
       0700-EXIT.
           EXIT.
