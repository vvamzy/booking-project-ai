      *****************************************************************
      *  COPYBOOK   :  EQUPMSTR                                       *
      *  DESCRIPTIVE NAME  =  ROOM EQUIPMENT MASTER RECORD             *
      *                                                                *
      *  FUNCTION   =  ONE ROW PER PIECE OF EQUIPMENT LINKED TO A      *
      *                ROOM.  A ROOM MAY OWN SEVERAL ROWS.  USED BY    *
      *                THE FACILITIES-NEEDS SCAN AND BY THE ROOM/      *
      *                EQUIPMENT AVAILABILITY LOOKUP.                  *
      *                                                                *
      *      CR1001  M.PATEL    01/12/94  INITIAL COPYBOOK             *
      *****************************************************************
       01  EQUIPMENT-RECORD.
           05  EQUIP-ID                    PIC 9(09).
           05  EQUIP-NAME                  PIC X(40).
           05  EQUIP-TYPE                  PIC X(15).
               88  EQUIP-TYPE-DISPLAY      VALUE 'DISPLAY'.
               88  EQUIP-TYPE-VIDEO        VALUE 'VIDEO'.
               88  EQUIP-TYPE-AUDIO        VALUE 'AUDIO'.
               88  EQUIP-TYPE-CONTROL      VALUE 'CONTROL'.
               88  EQUIP-TYPE-INPUT        VALUE 'INPUT'.
               88  EQUIP-TYPE-FURNITURE    VALUE 'FURNITURE'.
           05  EQUIP-STATUS                PIC X(15).
               88  EQUIP-STAT-AVAILABLE    VALUE 'AVAILABLE'.
               88  EQUIP-STAT-MAINT        VALUE 'MAINTENANCE'.
           05  EQUIP-ROOM-ID               PIC 9(09).
           05  FILLER                      PIC X(12).
