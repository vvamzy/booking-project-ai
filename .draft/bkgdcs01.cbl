       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.  BKGDCS01.
       AUTHOR. R. OKONKWO.
       INSTALLATION. FACILITIES SYSTEMS GROUP.
       DATE-WRITTEN. 03/14/94.
       DATE-COMPILED.
       SECURITY. NON-CONFIDENTIAL.
      *****************************************************************
      *  DESCRIPTIVE NAME  =  MEETING ROOM BOOKING DECISION ENGINE     *
      *                                                                *
      *  FUNCTION   =  READS EACH INCOMING BOOKING TRANSACTION,        *
      *                VALIDATES IT, RUNS THE RULE-BASED APPROVAL      *
      *                ENGINE AGAINST THE ROOM MASTER AND THE EXISTING *
      *                BOOKING MASTER, WRITES THE DECISION BACK ONTO   *
      *                THE BOOKING, APPENDS THE STATUS-HISTORY TRAIL,  *
      *                AND REBUILDS THE BOOKING MASTER FOR THE NEXT    *
      *                RUN.                                            *
      *----------------------------------------------------------------*
      *      CR1210  R.OKONKWO  03/14/94  INITIAL VERSION              *
      *      CR1233  R.OKONKWO  04/02/94  ADD EXECUTIVE ROOM OVERRIDE  *
      *      CR1391  M.PATEL    09/19/95  ADD FACILITIES-NEEDS SCAN    *
      *      CR1620  A.WOJCIK   02/06/97  SEARCH ALL ROOM TABLE REPLACE*
      *                                    THE OLD PERFORM VARYING SCAN*
      *      CR1780  A.WOJCIK   11/24/98  Y2K -- SWITCHED ACCEPT DATE T*
      *                                    8-BYTE CCYYMMDD FORM ON ALL *
      *                                    "START NOT IN THE PAST" AND *
      *                                    CONFLICT-WINDOW COMPARISONS *
      *      CR1877  T.NAKASHIMA 02/17/03 ADD PURPOSE-CLARITY VALIDATOR*
      *                                    PASS (SEPARATE FROM RULE 1  *
      *                                    OF THE DECISION ENGINE)     *
      *      CR2044  T.NAKASHIMA 08/08/05 CONFIDENCE CAPS NOW ROUNDED  *
      *                                    EXPLICITLY PER AUDIT FINDING*
      *      CR2210  A.WOJCIK   06/11/07 RULE-3/4/6 DELTAS AND ACTION  *
      *                                    THRESHOLDS DID NOT MATCH THE*
      *                                    APPROVED RULE SHEET -- FIXED*
      *                                    OVERLAP TEST TO INCLUDE THE *
      *                                    BOUNDARY INSTANT AND MADE   *
      *                                    RATIONALE CARRY EACH RULE'S *
      *                                    FINDING, NOT JUST THE LAST  *
      *****************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS PUNCT-CHARS IS "." "," "-" "_" "!" "?" " "
           UPSI-0 ON  STATUS IS BKG-TEST-MODE
                  OFF STATUS IS BKG-PROD-MODE.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT BOOKING-TRANS
               ASSIGN TO BKGTRAN
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS FS-TRANS.

           SELECT ROOM-MASTER
               ASSIGN TO ROOMMSTR
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS FS-ROOM.

           SELECT EQUIPMENT-MASTER
               ASSIGN TO EQUPMSTR
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS FS-EQUIP.

           SELECT BOOKING-MASTER-IN
               ASSIGN TO BKGMSTI
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS FS-BKGI.

           SELECT BOOKING-MASTER-OUT
               ASSIGN TO BKGMSTO
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS FS-BKGO.

           SELECT BOOKING-HISTORY-OUT
               ASSIGN TO BKGHIST
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS FS-HIST.

       DATA DIVISION.
       FILE SECTION.
       FD  BOOKING-TRANS
           LABEL RECORDS ARE STANDARD.
           COPY BKNGMSTR REPLACING ==BOOKING-RECORD== BY ==TRANS-REC==.

       FD  ROOM-MASTER
           LABEL RECORDS ARE STANDARD.
           COPY ROOMMSTR.

       FD  EQUIPMENT-MASTER
           LABEL RECORDS ARE STANDARD.
           COPY EQUPMSTR.

       FD  BOOKING-MASTER-IN
           LABEL RECORDS ARE STANDARD.
           COPY BKNGMSTR REPLACING ==BOOKING-RECORD== BY ==BKG-IN-REC==.

       FD  BOOKING-MASTER-OUT
           LABEL RECORDS ARE STANDARD.
          COPY BKNGMSTR REPLACING ==BOOKING-RECORD== BY ==BKG-OUT-REC==.

       FD  BOOKING-HISTORY-OUT
           LABEL RECORDS ARE STANDARD.
           COPY BKNGHIST.

       WORKING-STORAGE SECTION.
       01  FILE-STATUS-CODES.
           05  FS-TRANS                    PIC X(2).
               88  TRANS-OK                VALUE '00'.
           05  FS-ROOM                     PIC X(2).
               88  ROOM-FILE-OK             VALUE '00'.
           05  FS-EQUIP                    PIC X(2).
               88  EQUIP-FILE-OK            VALUE '00'.
           05  FS-BKGI                     PIC X(2).
               88  BKGI-FILE-OK             VALUE '00'.
           05  FS-BKGO                     PIC X(2).
               88  BKGO-FILE-OK             VALUE '00'.
           05  FS-HIST                     PIC X(2).
               88  HIST-FILE-OK             VALUE '00'.

       01  WS-SWITCHES.
           05  WS-TRANS-EOF-SW             PIC X VALUE 'N'.
               88  TRANS-EOF                VALUE 'Y'.
           05  WS-VALID-SW                 PIC X VALUE 'Y'.
               88  TRANS-VALID              VALUE 'Y'.
               88  TRANS-INVALID            VALUE 'N'.
           05  WS-ROOM-FOUND-SW            PIC X VALUE 'N'.
               88  ROOM-WAS-FOUND           VALUE 'Y'.
           05  WS-PURPOSE-CLEAR-SW         PIC X VALUE 'Y'.
               88  PURPOSE-IS-CLEAR         VALUE 'Y'.
               88  PURPOSE-NOT-CLEAR        VALUE 'N'.

       77  WS-PARA-NAME                    PIC X(30) VALUE SPACES.
       77  WS-ABEND-REASON                 PIC X(60) VALUE SPACES.

       01  WS-DATE-TIME-FIELDS.
           05  WS-TODAY-CCYYMMDD           PIC 9(08) COMP.
           05  WS-NOW-RAW                  PIC 9(08).
           05  WS-NOW-RAW-R REDEFINES WS-NOW-RAW.
               10  WS-NOW-HH               PIC 9(02).
               10  WS-NOW-MM               PIC 9(02).
               10  WS-NOW-SS               PIC 9(02).
               10  WS-NOW-TH               PIC 9(02).
           05  WS-NOW-HHMM                 PIC 9(04) COMP.
           05  WS-NOW-HHMMSS               PIC 9(06) COMP.
           05  WS-START-STAMP              PIC 9(12) COMP.
           05  WS-END-STAMP                PIC 9(12) COMP.
           05  WS-EXIST-START-STAMP        PIC 9(12) COMP.
           05  WS-EXIST-END-STAMP          PIC 9(12) COMP.

       01  WS-DECISION-WORK-AREA.
           05  WS-DURATION-MIN             PIC S9(5) COMP.
           05  WS-SCORE                    PIC S9(1)V9(2) COMP-3.
           05  WS-CONFIDENCE               PIC S9(1)V9(2) COMP-3.
           05  WS-CONFLICT-CNT             PIC 9(05) COMP.
           05  WS-CONFLICT-CNT-ED          PIC ZZZZ9.
           05  WS-PHRASE                   PIC X(60) VALUE SPACES.
           05  WS-ACTION-CD                PIC X(16) VALUE SPACES.
               88  ACT-AUTO-APPROVE        VALUE 'AUTO_APPROVE'.
               88  ACT-AUTO-REJECT         VALUE 'AUTO_REJECT'.
               88  ACT-REQ-REVIEW          VALUE 'REQUIRES_REVIEW'.
           05  WS-RATIONALE                PIC X(500) VALUE SPACES.
           05  WS-PURPOSE-LEN              PIC 9(03) COMP.
           05  WS-PUNCT-RUN-LEN            PIC 9(03) COMP.
           05  WS-SUB                      PIC 9(03) COMP.
           05  WS-NEEDS-AV-SW              PIC X VALUE 'N'.
               88  NEEDS-AV                 VALUE 'Y'.
           05  WS-NEEDS-VIDEO-SW           PIC X VALUE 'N'.
               88  NEEDS-VIDEO              VALUE 'Y'.
           05  WS-NEEDS-CATER-SW           PIC X VALUE 'N'.
               88  NEEDS-CATERING           VALUE 'Y'.
           05  WS-EQUIP-SCAN-SW            PIC X VALUE 'N'.
               88  EQUIP-SCAN               VALUE 'Y'.

       77  WS-TALLY-CTR                    PIC 9(03) COMP.

       01  WS-CONTROL-TOTALS.
           05  WS-CT-READ                  PIC 9(07) COMP VALUE ZERO.
           05  WS-CT-APPROVED              PIC 9(07) COMP VALUE ZERO.
           05  WS-CT-REJECTED              PIC 9(07) COMP VALUE ZERO.
           05  WS-CT-PENDING               PIC 9(07) COMP VALUE ZERO.
           05  WS-CT-ERRORS                PIC 9(07) COMP VALUE ZERO.
           05  WS-CT-FACILITIES            PIC 9(07) COMP VALUE ZERO.

      *****************************************************************
      *   ROOM-TABLE  -  LOADED FROM ROOM-MASTER IN 0100-LOAD-ROOMS.   *
      *   THE MASTER IS SHIPPED IN ROOM-ID SEQUENCE SO SEARCH ALL CAN  *
      *   STAND IN FOR THE KEYED READ WE DO NOT HAVE ON THIS BUILD.    *
      *****************************************************************
       01  ROOM-TABLE-AREA.
           05  RT-COUNT                    PIC 9(05) COMP VALUE ZERO.
           05  RT-ENTRY OCCURS 1 TO 2000 TIMES
                   DEPENDING ON RT-COUNT
                   ASCENDING KEY IS RT-ROOM-ID
                   INDEXED BY RT-IX.
               10  RT-ROOM-ID              PIC 9(09).
               10  RT-ROOM-NAME            PIC X(40).
               10  RT-ROOM-NAME-LC         PIC X(40).
               10  RT-ROOM-CAPACITY        PIC 9(05).
               10  RT-ROOM-LOCATION        PIC X(40).
               10  RT-ROOM-STATUS-LC       PIC X(10).

       01  WS-CUR-ROOM.
           05  WS-CUR-ROOM-NAME            PIC X(40).
           05  WS-CUR-ROOM-CAPACITY        PIC 9(05).
           05  WS-CUR-ROOM-STATUS-LC       PIC X(10).

      *****************************************************************
      *   EQUIP-TABLE  -  LOADED FROM EQUIPMENT-MASTER, SCANNED BY     *
      *   ROOM ID (NO KEY ON THIS COLUMN, SO A PLAIN SCAN IS USED).    *
      *****************************************************************
       01  EQUIP-TABLE-AREA.
           05  ET-COUNT                    PIC 9(05) COMP VALUE ZERO.
           05  ET-ENTRY OCCURS 1 TO 4000 TIMES
                   DEPENDING ON ET-COUNT
                   INDEXED BY ET-IX.
               10  ET-NAME-LC              PIC X(40).
               10  ET-ROOM-ID              PIC 9(09).

      *****************************************************************
      *   BOOKING-TABLE  -  EXISTING, NON-CANCELLED BOOKINGS LOADED    *
      *   FROM BOOKING-MASTER-IN AT START OF RUN, USED ONLY FOR THE    *
      *   CONFLICT SCAN.  THE MASTER ITSELF IS PASSED THROUGH TO       *
      *   BOOKING-MASTER-OUT RECORD-BY-RECORD AS IT IS READ.           *
      *****************************************************************
       01  BOOKING-TABLE-AREA.
           05  BT-COUNT                    PIC 9(07) COMP VALUE ZERO.
           05  BT-ENTRY OCCURS 1 TO 200000 TIMES
                   DEPENDING ON BT-COUNT
                   INDEXED BY BT-IX.
               10  BT-ROOM-ID              PIC 9(09).
               10  BT-START-STAMP          PIC 9(12) COMP.
               10  BT-END-STAMP            PIC 9(12) COMP.
               10  BT-STATUS               PIC X(16).

       01  WS-LC-WORK-AREA.
           05  WS-LC-PURPOSE               PIC X(200).
           05  WS-LC-ROOM-NAME             PIC X(40).
           05  WS-LC-ROOM-STATUS           PIC X(10).
           05  WS-LC-FACILITY              PIC X(20).
           05  WS-LC-EQUIP-NAME            PIC X(40).
           05  WS-SUB2                     PIC 9(03) COMP.
           05  WS-RAT-LEN                  PIC 9(03) COMP.
           05  WS-PHR-LEN                  PIC 9(03) COMP.

       LINKAGE SECTION.

       PROCEDURE DIVISION.

           PERFORM 000-SETUP-RTN THRU 000-EXIT.

           PERFORM 200-PROCESS-TRANS-RTN THRU 200-EXIT
               UNTIL TRANS-EOF.

           PERFORM 900-CONTROL-TOTALS-RTN THRU 900-EXIT.
           PERFORM 950-CLOSE-RTN THRU 950-EXIT.

           STOP RUN.

       000-SETUP-RTN.
           DISPLAY '000-SETUP-RTN'.
           MOVE '000-SETUP-RTN' TO WS-PARA-NAME.
           ACCEPT WS-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
           ACCEPT WS-NOW-RAW FROM TIME.
           COMPUTE WS-NOW-HHMM = WS-NOW-HH * 100 + WS-NOW-MM.
           OPEN INPUT  BOOKING-TRANS
                       ROOM-MASTER
                       EQUIPMENT-MASTER
                       BOOKING-MASTER-IN.
           OPEN OUTPUT BOOKING-MASTER-OUT
                       BOOKING-HISTORY-OUT.
           IF NOT TRANS-OK OR NOT ROOM-FILE-OK OR NOT EQUIP-FILE-OK
                   OR NOT BKGI-FILE-OK OR NOT BKGO-FILE-OK
                   OR NOT HIST-FILE-OK
               MOVE 'UNABLE TO OPEN ONE OR MORE BOOKING FILES'
                   TO WS-ABEND-REASON
               GO TO 1000-ERROR-RTN
           END-IF.
           PERFORM 0100-LOAD-ROOMS-RTN THRU 0100-EXIT.
           PERFORM 0150-LOAD-EQUIP-RTN THRU 0150-EXIT.
           PERFORM 0180-LOAD-BOOKINGS-RTN THRU 0180-EXIT.
           PERFORM 810-READ-TRANS-RTN THRU 810-EXIT.
       000-EXIT.
           EXIT.

       0100-LOAD-ROOMS-RTN.
           DISPLAY '0100-LOAD-ROOMS-RTN'.
           MOVE '0100-LOAD-ROOMS-RTN' TO WS-PARA-NAME.
           MOVE ZERO TO RT-COUNT.
           MOVE SPACES TO FS-ROOM.
           PERFORM 0105-LOAD-ONE-ROOM-RTN THRU 0105-EXIT
               UNTIL FS-ROOM = 'NO'.
       0100-EXIT.
           EXIT.

       0105-LOAD-ONE-ROOM-RTN.
           READ ROOM-MASTER
               AT END
                   MOVE 'NO' TO FS-ROOM
               NOT AT END
                   ADD 1 TO RT-COUNT
                   MOVE ROOM-ID          TO RT-ROOM-ID(RT-COUNT)
                   MOVE ROOM-NAME        TO RT-ROOM-NAME(RT-COUNT)
                   MOVE ROOM-NAME TO RT-ROOM-NAME-LC(RT-COUNT)
                   INSPECT RT-ROOM-NAME-LC(RT-COUNT)
                       CONVERTING
                       'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
                       'abcdefghijklmnopqrstuvwxyz'
                   MOVE ROOM-CAPACITY    TO
                                   RT-ROOM-CAPACITY(RT-COUNT)
                   MOVE ROOM-LOCATION    TO
                                   RT-ROOM-LOCATION(RT-COUNT)
                   MOVE ROOM-STATUS      TO
                                   RT-ROOM-STATUS-LC(RT-COUNT)
                   INSPECT RT-ROOM-STATUS-LC(RT-COUNT)
                       CONVERTING
                       'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
                       'abcdefghijklmnopqrstuvwxyz'
           END-READ.
       0105-EXIT.
           EXIT.

       0150-LOAD-EQUIP-RTN.
           DISPLAY '0150-LOAD-EQUIP-RTN'.
           MOVE '0150-LOAD-EQUIP-RTN' TO WS-PARA-NAME.
           MOVE ZERO TO ET-COUNT.
           MOVE SPACES TO FS-EQUIP.
           PERFORM 0155-LOAD-ONE-EQUIP-RTN THRU 0155-EXIT
               UNTIL FS-EQUIP = 'NO'.
       0150-EXIT.
           EXIT.

       0155-LOAD-ONE-EQUIP-RTN.
           READ EQUIPMENT-MASTER
               AT END
                   MOVE 'NO' TO FS-EQUIP
               NOT AT END
                   ADD 1 TO ET-COUNT
                   MOVE EQUIP-NAME TO ET-NAME-LC(ET-COUNT)
                   INSPECT ET-NAME-LC(ET-COUNT)
                       CONVERTING
                       'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
                       'abcdefghijklmnopqrstuvwxyz'
                   MOVE EQUIP-ROOM-ID TO ET-ROOM-ID(ET-COUNT)
           END-READ.
       0155-EXIT.
           EXIT.

       0180-LOAD-BOOKINGS-RTN.
           DISPLAY '0180-LOAD-BOOKINGS-RTN'.
           MOVE '0180-LOAD-BOOKINGS-RTN' TO WS-PARA-NAME.
           MOVE ZERO TO BT-COUNT.
           MOVE SPACES TO FS-BKGI.
           PERFORM 0185-LOAD-ONE-BOOKING-RTN THRU 0185-EXIT
               UNTIL FS-BKGI = 'NO'.
       0180-EXIT.
           EXIT.

       0185-LOAD-ONE-BOOKING-RTN.
           READ BOOKING-MASTER-IN INTO BKG-IN-REC
               AT END
                   MOVE 'NO' TO FS-BKGI
               NOT AT END
                   WRITE BKG-OUT-REC FROM BKG-IN-REC
                   IF BOOKING-STATUS OF BKG-IN-REC
                           NOT = 'CANCELLED'
                       ADD 1 TO BT-COUNT
                       MOVE BOOKING-ROOM-ID OF BKG-IN-REC
                           TO BT-ROOM-ID(BT-COUNT)
                       COMPUTE BT-START-STAMP(BT-COUNT) =
                           BOOKING-START-DATE OF BKG-IN-REC * 10000
                           + BOOKING-START-TIME OF BKG-IN-REC
                       COMPUTE BT-END-STAMP(BT-COUNT) =
                           BOOKING-END-DATE OF BKG-IN-REC * 10000
                           + BOOKING-END-TIME OF BKG-IN-REC
                       MOVE BOOKING-STATUS OF BKG-IN-REC
                           TO BT-STATUS(BT-COUNT)
                   END-IF
           END-READ.
       0185-EXIT.
           EXIT.

       810-READ-TRANS-RTN.
           READ BOOKING-TRANS
               AT END
                   SET TRANS-EOF TO TRUE
           END-READ.
       810-EXIT.
           EXIT.

       200-PROCESS-TRANS-RTN.
           DISPLAY '200-PROCESS-TRANS-RTN'.
           MOVE '200-PROCESS-TRANS-RTN' TO WS-PARA-NAME.
           ADD 1 TO WS-CT-READ.
           PERFORM 210-VALIDATE-RTN THRU 210-EXIT.
           IF TRANS-INVALID
               ADD 1 TO WS-CT-ERRORS
               DISPLAY '*** VALIDATION FAILED FOR BOOKING '
                        BOOKING-ID OF TRANS-REC
           ELSE
               PERFORM 220-DEFAULT-RTN THRU 220-EXIT
               PERFORM 230-LOOKUP-ROOM-RTN THRU 230-EXIT
               IF NOT ROOM-WAS-FOUND
                   ADD 1 TO WS-CT-ERRORS
                   DISPLAY '*** ROOM NOT FOUND FOR BOOKING '
                            BOOKING-ID OF TRANS-REC
               ELSE
                   PERFORM 300-COUNT-CONFLICTS-RTN THRU 300-EXIT
                   PERFORM 400-DECIDE-RTN THRU 400-EXIT
                   PERFORM 440-MAP-STATUS-RTN THRU 440-EXIT
                   PERFORM 450-PURPOSE-CLARITY-RTN THRU 450-EXIT
                   PERFORM 500-EXEC-OVERRIDE-RTN THRU 500-EXIT
                   PERFORM 600-WRITE-BOOKING-RTN THRU 600-EXIT
                   PERFORM 650-WRITE-HISTORY-RTN THRU 650-EXIT
                   PERFORM 700-FACILITIES-SCAN-RTN THRU 700-EXIT
                   PERFORM 800-BUMP-TOTALS-RTN THRU 800-EXIT
               END-IF
           END-IF.
           PERFORM 810-READ-TRANS-RTN THRU 810-EXIT.
       200-EXIT.
           EXIT.

       210-VALIDATE-RTN.
           MOVE '210-VALIDATE-RTN' TO WS-PARA-NAME.
           SET TRANS-VALID TO TRUE.
           IF BOOKING-ROOM-ID OF TRANS-REC = ZERO
               SET TRANS-INVALID TO TRUE
           END-IF.
           IF BOOKING-PURPOSE OF TRANS-REC = SPACES
               SET TRANS-INVALID TO TRUE
           END-IF.
           IF BOOKING-ATTENDEES OF TRANS-REC = ZERO
               SET TRANS-INVALID TO TRUE
           END-IF.
           IF BOOKING-START-DATE OF TRANS-REC = ZERO
                   OR BOOKING-START-TIME OF TRANS-REC = ZERO
                   OR BOOKING-END-DATE OF TRANS-REC = ZERO
                   OR BOOKING-END-TIME OF TRANS-REC = ZERO
               SET TRANS-INVALID TO TRUE
           ELSE
               COMPUTE WS-START-STAMP =
                   BOOKING-START-DATE OF TRANS-REC * 10000
                   + BOOKING-START-TIME OF TRANS-REC
               COMPUTE WS-END-STAMP =
                   BOOKING-END-DATE OF TRANS-REC * 10000
                   + BOOKING-END-TIME OF TRANS-REC
               IF WS-START-STAMP >= WS-END-STAMP
                   SET TRANS-INVALID TO TRUE
               END-IF
               IF BOOKING-START-DATE OF TRANS-REC < WS-TODAY-CCYYMMDD
                   SET TRANS-INVALID TO TRUE
               ELSE
                   IF BOOKING-START-DATE OF TRANS-REC
                           = WS-TODAY-CCYYMMDD
                       AND BOOKING-START-TIME OF TRANS-REC
                           < WS-NOW-HHMM
                       SET TRANS-INVALID TO TRUE
                   END-IF
               END-IF
           END-IF.
       210-EXIT.
           EXIT.

       220-DEFAULT-RTN.
           MOVE '220-DEFAULT-RTN' TO WS-PARA-NAME.
           IF BOOKING-PRIORITY OF TRANS-REC = ZERO
               MOVE 3 TO BOOKING-PRIORITY OF TRANS-REC
           END-IF.
           IF BOOKING-STATUS OF TRANS-REC = SPACES
               MOVE 'NEW' TO BOOKING-STATUS OF TRANS-REC
           END-IF.
       220-EXIT.
           EXIT.

       230-LOOKUP-ROOM-RTN.
           MOVE '230-LOOKUP-ROOM-RTN' TO WS-PARA-NAME.
           MOVE 'N' TO WS-ROOM-FOUND-SW.
           IF RT-COUNT > ZERO
               SEARCH ALL RT-ENTRY
                   AT END
                       MOVE 'N' TO WS-ROOM-FOUND-SW
                   WHEN RT-ROOM-ID(RT-IX) =
                           BOOKING-ROOM-ID OF TRANS-REC
                       MOVE 'Y' TO WS-ROOM-FOUND-SW
                       MOVE RT-ROOM-NAME(RT-IX)   TO WS-CUR-ROOM-NAME
                       MOVE RT-ROOM-CAPACITY(RT-IX) TO
                                       WS-CUR-ROOM-CAPACITY
                       MOVE RT-ROOM-STATUS-LC(RT-IX) TO
                                       WS-CUR-ROOM-STATUS-LC
               END-SEARCH
           END-IF.
       230-EXIT.
           EXIT.

       300-COUNT-CONFLICTS-RTN.
           MOVE '300-COUNT-CONFLICTS-RTN' TO WS-PARA-NAME.
           MOVE ZERO TO WS-CONFLICT-CNT.
           PERFORM 305-TEST-ONE-BOOKING-RTN THRU 305-EXIT
               VARYING BT-IX FROM 1 BY 1
                   UNTIL BT-IX > BT-COUNT.
       300-EXIT.
           EXIT.

       305-TEST-ONE-BOOKING-RTN.
           IF BT-ROOM-ID(BT-IX) = BOOKING-ROOM-ID OF TRANS-REC
                   AND BT-STATUS(BT-IX) NOT = 'CANCELLED'
                   AND ( (BT-START-STAMP(BT-IX) >= WS-START-STAMP
                          AND BT-START-STAMP(BT-IX) <= WS-END-STAMP)
                      OR (BT-END-STAMP(BT-IX) >= WS-START-STAMP
                          AND BT-END-STAMP(BT-IX) <= WS-END-STAMP)
                      OR (BT-START-STAMP(BT-IX) <= WS-START-STAMP
                          AND BT-END-STAMP(BT-IX) >= WS-END-STAMP) )
               ADD 1 TO WS-CONFLICT-CNT
           END-IF.
       305-EXIT.
           EXIT.

      *****************************************************************
      *  400-DECIDE-RTN  -  THE RULE-BASED DECISION ENGINE.  THE FIRST *
      *  RULE THAT SETS WS-ACTION-CD WINS; THE REMAINING RULES ARE     *
      *  SKIPPED (SEE THE "IF WS-ACTION-CD = SPACES" GUARDS BELOW).    *
      *  CR1877 -- NOTE THIS RULE 1 PURPOSE CHECK IS SEPARATE FROM THE *
      *  PURPOSE-CLARITY VALIDATOR PASS IN 450-PURPOSE-CLARITY-RTN.    *
      *****************************************************************
       400-DECIDE-RTN.
           MOVE '400-DECIDE-RTN' TO WS-PARA-NAME.
           MOVE SPACES TO WS-ACTION-CD.
           MOVE SPACES TO WS-RATIONALE.
           MOVE ZERO TO WS-CONFIDENCE.
           PERFORM 410-CHECK-PURPOSE-RTN THRU 410-EXIT.
           IF WS-ACTION-CD = SPACES
               PERFORM 420-CHECK-DURATION-RTN THRU 420-EXIT
           END-IF.
           IF WS-ACTION-CD = SPACES
               PERFORM 430-SCORE-RTN THRU 430-EXIT
           END-IF.
       400-EXIT.
           EXIT.

       410-CHECK-PURPOSE-RTN.
           MOVE '410-CHECK-PURPOSE-RTN' TO WS-PARA-NAME.
           PERFORM 415-TRIM-PURPOSE-RTN THRU 415-EXIT.
           SET PURPOSE-IS-CLEAR TO TRUE.
           IF WS-PURPOSE-LEN < 10
               SET PURPOSE-NOT-CLEAR TO TRUE
           END-IF.
           MOVE BOOKING-PURPOSE OF TRANS-REC TO WS-LC-PURPOSE.
           INSPECT WS-LC-PURPOSE CONVERTING
               'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
               'abcdefghijklmnopqrstuvwxyz'.
           IF WS-PURPOSE-LEN > ZERO AND WS-PURPOSE-LEN < 201
               IF WS-LC-PURPOSE(1:WS-PURPOSE-LEN) = 'meeting'
                       OR WS-LC-PURPOSE(1:WS-PURPOSE-LEN) = 'sync'
                       OR WS-LC-PURPOSE(1:WS-PURPOSE-LEN) = 'call'
                   SET PURPOSE-NOT-CLEAR TO TRUE
               END-IF
           END-IF.
           IF WS-PURPOSE-LEN > ZERO
               PERFORM 418-CHECK-PUNCT-RUN-RTN THRU 418-EXIT
               IF WS-PUNCT-RUN-LEN = WS-PURPOSE-LEN
                   SET PURPOSE-NOT-CLEAR TO TRUE
               END-IF
           END-IF.
           IF PURPOSE-NOT-CLEAR
               SET ACT-REQ-REVIEW TO TRUE
               MOVE .35 TO WS-CONFIDENCE
               MOVE 'Insufficient or unclear purpose'
                   TO WS-RATIONALE
           END-IF.
       410-EXIT.
           EXIT.

       415-TRIM-PURPOSE-RTN.
           MOVE 200 TO WS-SUB.
           PERFORM 416-BACK-UP-ONE-RTN THRU 416-EXIT
               UNTIL WS-SUB = ZERO
                   OR BOOKING-PURPOSE OF TRANS-REC(WS-SUB:1)
                       NOT = SPACE.
           MOVE WS-SUB TO WS-PURPOSE-LEN.
       415-EXIT.
           EXIT.

       416-BACK-UP-ONE-RTN.
           SUBTRACT 1 FROM WS-SUB.
       416-EXIT.
           EXIT.

       418-CHECK-PUNCT-RUN-RTN.
           MOVE ZERO TO WS-PUNCT-RUN-LEN.
           IF BOOKING-PURPOSE OF TRANS-REC(1:1) IS PUNCT-CHARS
               MOVE 1 TO WS-SUB2
               MOVE 1 TO WS-PUNCT-RUN-LEN
               PERFORM 419-EXTEND-RUN-RTN THRU 419-EXIT
                   UNTIL WS-SUB2 >= WS-PURPOSE-LEN
           END-IF.
       418-EXIT.
           EXIT.

       419-EXTEND-RUN-RTN.
           IF BOOKING-PURPOSE OF TRANS-REC(WS-SUB2 + 1:1) =
                   BOOKING-PURPOSE OF TRANS-REC(1:1)
               ADD 1 TO WS-PUNCT-RUN-LEN
               ADD 1 TO WS-SUB2
           ELSE
               MOVE WS-PURPOSE-LEN TO WS-SUB2
           END-IF.
       419-EXIT.
           EXIT.

       420-CHECK-DURATION-RTN.
           MOVE '420-CHECK-DURATION-RTN' TO WS-PARA-NAME.
           COMPUTE WS-DURATION-MIN =
               (BE-TIME-HH OF TRANS-REC * 60
                   + BE-TIME-MM OF TRANS-REC)
               - (BS-TIME-HH OF TRANS-REC * 60
                   + BS-TIME-MM OF TRANS-REC).
           IF WS-DURATION-MIN <= 0
               SET ACT-AUTO-REJECT TO TRUE
               MOVE .95 TO WS-CONFIDENCE
               MOVE 'Invalid time range'
                   TO WS-RATIONALE
           END-IF.
           IF WS-DURATION-MIN > 480
               SET ACT-AUTO-REJECT TO TRUE
               MOVE .90 TO WS-CONFIDENCE
               MOVE 'Booking duration exceeds 8 hours'
                   TO WS-RATIONALE
           END-IF.
       420-EXIT.
           EXIT.

      *****************************************************************
      *  430-SCORE-RTN  -  CR2210.  REWRITTEN PER THE APPROVED CR2210  *
      *  REQUIREMENTS MEMO TO CARRY THE BUSINESS-HOURS DELTA, THE      *
      *  DISCRETE CONFLICT-COUNT PENALTY, AND THE THREE-WAY FINAL-     *
      *  ACTION SPLIT THE MEMO CALLS FOR.  EACH STEP APPENDS ITS OWN   *
      *  PHRASE TO WS-RATIONALE SO THE TRAIL SHOWS ITS WORK.           *
      *****************************************************************
       430-SCORE-RTN.
           MOVE '430-SCORE-RTN' TO WS-PARA-NAME.
           MOVE .50 TO WS-SCORE.
           IF BOOKING-START-TIME OF TRANS-REC >= 0800
                   AND BOOKING-END-TIME OF TRANS-REC <= 1800
               ADD .15 TO WS-SCORE
               MOVE 'Within business hours' TO WS-PHRASE
           ELSE
               SUBTRACT .10 FROM WS-SCORE
               MOVE 'Outside business hours' TO WS-PHRASE
           END-IF.
           PERFORM 435-APPEND-PHRASE-RTN THRU 435-EXIT.
           EVALUATE TRUE
               WHEN WS-CONFLICT-CNT = ZERO
                   ADD .20 TO WS-SCORE
                   MOVE 'No overlapping bookings' TO WS-PHRASE
               WHEN WS-CONFLICT-CNT = 1
                   SUBTRACT .30 FROM WS-SCORE
                   MOVE '1 overlapping booking(s) detected'
                       TO WS-PHRASE
               WHEN OTHER
                   SUBTRACT .60 FROM WS-SCORE
                   MOVE WS-CONFLICT-CNT TO WS-CONFLICT-CNT-ED
                   STRING WS-CONFLICT-CNT-ED DELIMITED BY SIZE
                           ' overlapping booking(s) detected'
                               DELIMITED BY SIZE
                       INTO WS-PHRASE
                   END-STRING
           END-EVALUATE.
           PERFORM 435-APPEND-PHRASE-RTN THRU 435-EXIT.
           IF WS-SCORE > 1.00
               MOVE 1.00 TO WS-SCORE
           END-IF.
           IF WS-SCORE < 0
               MOVE 0 TO WS-SCORE
           END-IF.
           MOVE WS-SCORE TO WS-CONFIDENCE.
           EVALUATE TRUE
               WHEN WS-SCORE >= .75 AND WS-CONFLICT-CNT = ZERO
                   SET ACT-AUTO-APPROVE TO TRUE
                   MOVE 'High confidence and no conflicts -- auto'
                       TO WS-PHRASE
               WHEN WS-SCORE < .35
                   SET ACT-AUTO-REJECT TO TRUE
                   MOVE 'Low confidence -- auto-reject' TO WS-PHRASE
               WHEN OTHER
                   SET ACT-REQ-REVIEW TO TRUE
                   MOVE 'Moderate confidence -- requires review'
                       TO WS-PHRASE
           END-EVALUATE.
           PERFORM 435-APPEND-PHRASE-RTN THRU 435-EXIT.
       430-EXIT.
           EXIT.

      *****************************************************************
      *  435-APPEND-PHRASE-RTN  -  CR2210.  APPENDS WS-PHRASE ONTO THE *
      *  END OF WS-RATIONALE, SEPARATED BY A SEMICOLON WHEN THE        *
      *  RATIONALE ALREADY HOLDS AN EARLIER PHRASE FROM THIS PASS.     *
      *****************************************************************
       435-APPEND-PHRASE-RTN.
           MOVE 500 TO WS-RAT-LEN.
           PERFORM 436-BACK-UP-RAT-RTN THRU 436-EXIT
               UNTIL WS-RAT-LEN = ZERO
                   OR WS-RATIONALE(WS-RAT-LEN:1) NOT = SPACE.
           MOVE 60 TO WS-PHR-LEN.
           PERFORM 437-BACK-UP-PHR-RTN THRU 437-EXIT
               UNTIL WS-PHR-LEN = ZERO
                   OR WS-PHRASE(WS-PHR-LEN:1) NOT = SPACE.
           IF WS-RAT-LEN = ZERO
               MOVE WS-PHRASE(1:WS-PHR-LEN)
                   TO WS-RATIONALE(1:WS-PHR-LEN)
           ELSE
               ADD 1 TO WS-RAT-LEN
               STRING '; ' DELIMITED BY SIZE
                       WS-PHRASE(1:WS-PHR-LEN) DELIMITED BY SIZE
                   INTO WS-RATIONALE
                   WITH POINTER WS-RAT-LEN
               END-STRING
           END-IF.
       435-EXIT.
           EXIT.

       436-BACK-UP-RAT-RTN.
           SUBTRACT 1 FROM WS-RAT-LEN.
       436-EXIT.
           EXIT.

       437-BACK-UP-PHR-RTN.
           SUBTRACT 1 FROM WS-PHR-LEN.
       437-EXIT.
           EXIT.

       440-MAP-STATUS-RTN.
           MOVE '440-MAP-STATUS-RTN' TO WS-PARA-NAME.
           EVALUATE TRUE
               WHEN ACT-AUTO-APPROVE
                   SET BKG-STAT-APPROVED OF TRANS-REC TO TRUE
               WHEN ACT-AUTO-REJECT
                   SET BKG-STAT-REJECTED OF TRANS-REC TO TRUE
               WHEN ACT-REQ-REVIEW
                   SET BKG-STAT-PENDING OF TRANS-REC TO TRUE
           END-EVALUATE.
           MOVE WS-CONFIDENCE TO DECISION-CONFIDENCE OF TRANS-REC.
           MOVE WS-RATIONALE TO DECISION-RATIONALE OF TRANS-REC.
       440-EXIT.
           EXIT.

      *****************************************************************
      *  450-PURPOSE-CLARITY-RTN  -  CR1877.  A SECOND, INDEPENDENT    *
      *  PURPOSE-CLARITY PASS THAT RUNS NO MATTER WHAT 400-DECIDE-RTN  *
      *  DECIDED.  IT MAY DOWNGRADE THE CONFIDENCE AND ANNOTATE THE    *
      *  RATIONALE BUT MUST NEVER DOWNGRADE AN APPROVED STATUS HERE.   *
      *****************************************************************
       450-PURPOSE-CLARITY-RTN.
           MOVE '450-PURPOSE-CLARITY-RTN' TO WS-PARA-NAME.
           SET PURPOSE-IS-CLEAR TO TRUE.
           IF WS-PURPOSE-LEN < 15
               SET PURPOSE-NOT-CLEAR TO TRUE
           END-IF.
           IF WS-PURPOSE-LEN > ZERO
                   AND WS-PUNCT-RUN-LEN = WS-PURPOSE-LEN
               SET PURPOSE-NOT-CLEAR TO TRUE
           END-IF.
           IF PURPOSE-NOT-CLEAR
               MOVE DECISION-RATIONALE OF TRANS-REC TO WS-RATIONALE
               MOVE SPACES TO DECISION-RATIONALE OF TRANS-REC
               STRING WS-RATIONALE DELIMITED BY SIZE
                   '; Purpose unclear: Provide a short agenda or'
                       DELIMITED BY SIZE
                   ' expected outcomes (2-3 sentences)'
                       DELIMITED BY SIZE
                   INTO DECISION-RATIONALE OF TRANS-REC
               END-STRING
               IF DECISION-CONFIDENCE OF TRANS-REC > .50
                   MOVE .50 TO DECISION-CONFIDENCE OF TRANS-REC
               END-IF
           END-IF.
       450-EXIT.
           EXIT.

      *****************************************************************
      *  500-EXEC-OVERRIDE-RTN  -  CR1233.  AN APPROVED BOOKING IN AN  *
      *  EXECUTIVE OR SPECIAL-STATUS ROOM IS FORCED BACK TO PENDING    *
      *  FOR MANUAL SIGN-OFF, WITH CONFIDENCE CAPPED AT 0.60.          *
      *****************************************************************
       500-EXEC-OVERRIDE-RTN.
           MOVE '500-EXEC-OVERRIDE-RTN' TO WS-PARA-NAME.
           IF BKG-STAT-APPROVED OF TRANS-REC
               MOVE WS-CUR-ROOM-NAME TO WS-LC-ROOM-NAME
               INSPECT WS-LC-ROOM-NAME CONVERTING
                   'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
                   'abcdefghijklmnopqrstuvwxyz'
               MOVE ZERO TO WS-TALLY-CTR
               INSPECT WS-LC-ROOM-NAME TALLYING WS-TALLY-CTR
                   FOR ALL 'executive'
               IF WS-TALLY-CTR > ZERO
                       OR WS-CUR-ROOM-STATUS-LC = 'special'
                   SET BKG-STAT-PENDING OF TRANS-REC TO TRUE
                   MOVE DECISION-RATIONALE OF TRANS-REC TO WS-RATIONALE
                   MOVE SPACES TO DECISION-RATIONALE OF TRANS-REC
                   STRING 'Executive room requires admin approval; '
                           DELIMITED BY SIZE
                       WS-RATIONALE DELIMITED BY SIZE
                       INTO DECISION-RATIONALE OF TRANS-REC
                   END-STRING
                   IF DECISION-CONFIDENCE OF TRANS-REC > .60
                       MOVE .60 TO DECISION-CONFIDENCE OF TRANS-REC
                   END-IF
               END-IF
           END-IF.
       500-EXIT.
           EXIT.

       600-WRITE-BOOKING-RTN.
           MOVE '600-WRITE-BOOKING-RTN' TO WS-PARA-NAME.
           WRITE BKG-OUT-REC FROM TRANS-REC.
       600-EXIT.
           EXIT.

       650-WRITE-HISTORY-RTN.
           MOVE '650-WRITE-HISTORY-RTN' TO WS-PARA-NAME.
           MOVE SPACES TO BOOKING-HISTORY-RECORD.
           MOVE BOOKING-ID OF TRANS-REC TO HIST-BOOKING-ID.
           MOVE 'NEW' TO HIST-PREV-STATUS.
           MOVE BOOKING-STATUS OF TRANS-REC TO HIST-NEW-STATUS.
           MOVE WS-TODAY-CCYYMMDD TO HIST-CHANGED-DATE.
           COMPUTE WS-NOW-HHMMSS =
               WS-NOW-HH * 10000 + WS-NOW-MM * 100 + WS-NOW-SS.
           MOVE WS-NOW-HHMMSS TO HIST-CHANGED-TIME.
           MOVE 'SYSTEM' TO HIST-CHANGED-BY.
           MOVE 'Initial booking creation' TO HIST-REASON.
           MOVE DECISION-CONFIDENCE OF TRANS-REC TO HIST-AI-CONFIDENCE.
           MOVE DECISION-RATIONALE OF TRANS-REC TO HIST-AI-RATIONALE.
           WRITE BOOKING-HISTORY-RECORD.
       650-EXIT.
           EXIT.

      *****************************************************************
      *  700-FACILITIES-SCAN-RTN  -  CR1391.  SCANS THE BOOKING'S OWN  *
      *  FACILITY TAGS AND THE ROOM'S EQUIPMENT MASTER ROWS FOR AV,    *
      *  VIDEO, OR CATERING KEYWORDS AND BUMPS THE CONTROL TOTAL WHEN  *
      *  ANY ARE FOUND.  DOES NOT CHANGE THE DECISION ITSELF.          *
      *****************************************************************
       700-FACILITIES-SCAN-RTN.
           MOVE '700-FACILITIES-SCAN-RTN' TO WS-PARA-NAME.
           MOVE 'N' TO WS-NEEDS-AV-SW.
           MOVE 'N' TO WS-NEEDS-VIDEO-SW.
           MOVE 'N' TO WS-NEEDS-CATER-SW.
           PERFORM 705-SCAN-ONE-TAG-RTN THRU 705-EXIT
               VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 5.
           PERFORM 707-SCAN-ONE-EQUIP-RTN THRU 707-EXIT
               VARYING ET-IX FROM 1 BY 1 UNTIL ET-IX > ET-COUNT.
           IF NEEDS-AV OR NEEDS-VIDEO OR NEEDS-CATERING
               ADD 1 TO WS-CT-FACILITIES
           END-IF.
       700-EXIT.
           EXIT.

       705-SCAN-ONE-TAG-RTN.
           MOVE 'N' TO WS-EQUIP-SCAN-SW.
           MOVE BOOKING-FACILITY(WS-SUB) OF TRANS-REC
               TO WS-LC-FACILITY.
           INSPECT WS-LC-FACILITY CONVERTING
               'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
               'abcdefghijklmnopqrstuvwxyz'.
           PERFORM 710-CHECK-KEYWORDS-RTN THRU 710-EXIT.
       705-EXIT.
           EXIT.

       707-SCAN-ONE-EQUIP-RTN.
           IF ET-ROOM-ID(ET-IX) = BOOKING-ROOM-ID OF TRANS-REC
               MOVE 'Y' TO WS-EQUIP-SCAN-SW
               MOVE ET-NAME-LC(ET-IX) TO WS-LC-FACILITY
               PERFORM 710-CHECK-KEYWORDS-RTN THRU 710-EXIT
           END-IF.
       707-EXIT.
           EXIT.

       710-CHECK-KEYWORDS-RTN.
           MOVE ZERO TO WS-TALLY-CTR.
           INSPECT WS-LC-FACILITY TALLYING WS-TALLY-CTR
               FOR ALL 'av' 'audio' 'microphone'.
           IF WS-TALLY-CTR > ZERO
               SET NEEDS-AV TO TRUE
           END-IF.
           IF EQUIP-SCAN
               MOVE ZERO TO WS-TALLY-CTR
               INSPECT WS-LC-FACILITY TALLYING WS-TALLY-CTR
                   FOR ALL 'projector' 'pa'
               IF WS-TALLY-CTR > ZERO
                   SET NEEDS-AV TO TRUE
               END-IF
           END-IF.
           MOVE ZERO TO WS-TALLY-CTR.
           INSPECT WS-LC-FACILITY TALLYING WS-TALLY-CTR
               FOR ALL 'video' 'zoom' 'conference'.
           IF WS-TALLY-CTR > ZERO
               SET NEEDS-VIDEO TO TRUE
           END-IF.
           IF EQUIP-SCAN
               MOVE ZERO TO WS-TALLY-CTR
               INSPECT WS-LC-FACILITY TALLYING WS-TALLY-CTR
                   FOR ALL 'camera'
               IF WS-TALLY-CTR > ZERO
                   SET NEEDS-VIDEO TO TRUE
               END-IF
           END-IF.
           MOVE ZERO TO WS-TALLY-CTR.
           INSPECT WS-LC-FACILITY TALLYING WS-TALLY-CTR
               FOR ALL 'cater'.
           IF WS-TALLY-CTR > ZERO
               SET NEEDS-CATERING TO TRUE
           END-IF.
       710-EXIT.
           EXIT.

       800-BUMP-TOTALS-RTN.
           MOVE '800-BUMP-TOTALS-RTN' TO WS-PARA-NAME.
           EVALUATE TRUE
               WHEN BKG-STAT-APPROVED OF TRANS-REC
                   ADD 1 TO WS-CT-APPROVED
               WHEN BKG-STAT-REJECTED OF TRANS-REC
                   ADD 1 TO WS-CT-REJECTED
               WHEN BKG-STAT-PENDING OF TRANS-REC
                   ADD 1 TO WS-CT-PENDING
           END-EVALUATE.
       800-EXIT.
           EXIT.

       900-CONTROL-TOTALS-RTN.
           DISPLAY '900-CONTROL-TOTALS-RTN'.
           MOVE '900-CONTROL-TOTALS-RTN' TO WS-PARA-NAME.
           DISPLAY '---------------------------------------------'.
           DISPLAY 'BKGDCS01  -  BOOKING DECISION RUN TOTALS'.
           DISPLAY 'TRANSACTIONS READ ....... ' WS-CT-READ.
           DISPLAY 'APPROVED ................ ' WS-CT-APPROVED.
           DISPLAY 'REJECTED ................ ' WS-CT-REJECTED.
           DISPLAY 'PENDING REVIEW ........... ' WS-CT-PENDING.
           DISPLAY 'VALIDATION ERRORS ........ ' WS-CT-ERRORS.
           DISPLAY 'FACILITIES NEEDS FLAGGED . ' WS-CT-FACILITIES.
       900-EXIT.
           EXIT.

       950-CLOSE-RTN.
           DISPLAY '950-CLOSE-RTN'.
           MOVE '950-CLOSE-RTN' TO WS-PARA-NAME.
           CLOSE BOOKING-TRANS
                 ROOM-MASTER
                 EQUIPMENT-MASTER
                 BOOKING-MASTER-IN
                 BOOKING-MASTER-OUT
                 BOOKING-HISTORY-OUT.
       950-EXIT.
           EXIT.

       1000-ERROR-RTN.
           DISPLAY '1000-ERROR-RTN  PARAGRAPH= ' WS-PARA-NAME.
           DISPLAY WS-ABEND-REASON.
           MOVE 16 TO RETURN-CODE.
           STOP RUN.
       1000-EXIT.
           EXIT.
