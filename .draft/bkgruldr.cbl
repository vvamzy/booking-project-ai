       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.  BKGRULDR.
       AUTHOR. R. OKONKWO.
       INSTALLATION. FACILITIES SYSTEMS GROUP.
       DATE-WRITTEN. 03/21/94.
       DATE-COMPILED.
       SECURITY. NON-CONFIDENTIAL.
      *****************************************************************
      *  DESCRIPTIVE NAME  =  LEGACY DECISION-ENGINE STAND-ALONE RUN   *
      *                                                                *
      *  FUNCTION   =  DRIVES THE ORIGINAL, PRE-CR1877 ROOM-BASED      *
      *                HEURISTICS SUBROUTINE (BKGRUL01) AGAINST THE    *
      *                CURRENT BOOKING MASTER AND ROOM MASTER, SO THE  *
      *                OLD ENGINE CAN KEEP RUNNING IN "SHADOW MODE"    *
      *                FOR AUDIT COMPARISON AGAINST BKGDCS01'S NEWER   *
      *                DECISION ENGINE WITHOUT BEING WIRED BACK INTO   *
      *                THE PRODUCTION APPROVAL PATH.  BKGRUL01 IS NOT  *
      *                CALLED FROM ANYWHERE ELSE -- THIS DRIVER IS THE *
      *                ONLY WAY IT STILL RUNS.  NEITHER THE BOOKING    *
      *                MASTER NOR ANY BOOKING-STATUS IS UPDATED HERE - *
      *                EVERY RESULT GOES ONLY TO THE APPROVAL-LOG SO   *
      *                THE PROD ENGINE'S DECISION IS NEVER OVERRIDDEN. *
      *----------------------------------------------------------------*
      *      CR1877  T.NAKASHIMA 02/17/03 INITIAL VERSION -- BUILT AS  *
      *                                    A PARALLEL-RUN CHECK WHEN   *
      *                                    THE NEW ENGINE REPLACED THE *
      *                                    OLD ONE ON THE MAIN PATH    *
      *      CR1988  T.NAKASHIMA 07/30/04 CONFLICT COUNT NOW LOADED    *
      *                                    FROM THE MASTER THE SAME    *
      *                                    WAY BKGDCS01 DOES IT (WAS   *
      *                                    RE-READING BOOKING-MASTER   *
      *                                    ONE ROOM AT A TIME BEFORE)  *
      *      CR2077  A.WOJCIK   05/12/06  SKIP CANCELLED BOOKINGS ON   *
      *                                    THE DRIVE LIST -- OLD RULES *
      *                                    HAD NOTHING USEFUL TO SAY   *
      *                                    ABOUT A DEAD BOOKING        *
      *****************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS DIGIT-CHARS IS "0" THRU "9"
           UPSI-0 ON  STATUS IS BKG-TEST-MODE
                  OFF STATUS IS BKG-PROD-MODE.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT ROOM-MASTER
               ASSIGN TO ROOMMSTR
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS FS-ROOM.

           SELECT BOOKING-MASTER-IN
               ASSIGN TO BKGMSTI
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS FS-BKGI.

           SELECT APPROVAL-LOG-OUT
               ASSIGN TO APRVLOG
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS FS-LOG.

       DATA DIVISION.
       FILE SECTION.
       FD  ROOM-MASTER
           LABEL RECORDS ARE STANDARD.
           COPY ROOMMSTR.

       FD  BOOKING-MASTER-IN
           LABEL RECORDS ARE STANDARD.
           COPY BKNGMSTR REPLACING ==BOOKING-RECORD== BY ==BKG-IN-REC==.

       FD  APPROVAL-LOG-OUT
           LABEL RECORDS ARE STANDARD.
           COPY APRVLLOG.

       WORKING-STORAGE SECTION.
       01  FILE-STATUS-CODES.
           05  FS-ROOM                     PIC X(2)  VALUE SPACES.
               88  ROOM-FILE-OK            VALUE '00'.
           05  FS-BKGI                     PIC X(2)  VALUE SPACES.
               88  BKGI-FILE-OK            VALUE '00'.
           05  FS-LOG                      PIC X(2)  VALUE SPACES.
               88  LOG-FILE-OK             VALUE '00'.

       01  WS-SWITCHES.
           05  WS-BKG-EOF-SW               PIC X     VALUE 'N'.
               88  BKG-EOF                 VALUE 'Y'.
           05  WS-ROOM-FOUND-SW            PIC X     VALUE 'N'.
               88  ROOM-WAS-FOUND          VALUE 'Y'.

       77  WS-PARA-NAME                    PIC X(30) VALUE SPACES.
       77  WS-ABEND-REASON                 PIC X(60) VALUE SPACES.

       01  WS-CONTROL-TOTALS.
           05  WS-CT-READ                  PIC 9(07) COMP VALUE ZERO.
           05  WS-CT-SKIPPED               PIC 9(07) COMP VALUE ZERO.
           05  WS-CT-DRIVEN                PIC 9(07) COMP VALUE ZERO.
           05  WS-CT-AUTO-APPROVE          PIC 9(07) COMP VALUE ZERO.
           05  WS-CT-AUTO-REJECT           PIC 9(07) COMP VALUE ZERO.
           05  WS-CT-REQ-REVIEW            PIC 9(07) COMP VALUE ZERO.

      *****************************************************************
      *   ROOM-TABLE-AREA -- WHOLE ROOM MASTER, LOADED ONCE AND KEPT   *
      *   IN ROOM-ID SEQUENCE FOR SEARCH ALL (SAME TECHNIQUE AS        *
      *   BKGDCS01'S 0100-LOAD-ROOMS-RTN -- NO KSDS ON THIS BUILD).    *
      *****************************************************************
       01  ROOM-TABLE-AREA.
           05  RT-COUNT                    PIC 9(05) COMP VALUE ZERO.
           05  RT-ENTRY OCCURS 1 TO 2000 TIMES
                   DEPENDING ON RT-COUNT
                   ASCENDING KEY IS RT-ROOM-ID
                   INDEXED BY RT-IX.
               10  RT-ROOM-ID              PIC 9(09).
               10  RT-ROOM-REC             PIC X(120).

      *****************************************************************
      *   BOOKING-TABLE-AREA -- EVERY NON-CANCELLED BOOKING, LOADED    *
      *   ONCE SO THE CONFLICT COUNT PASSED TO BKGRUL01 CAN BE BUILT   *
      *   BY AN IN-MEMORY SCAN INSTEAD OF RE-READING THE MASTER ONE    *
      *   ROOM AT A TIME (CR1988).  MIRRORS BKGDCS01'S BT-ENTRY TABLE. *
      *****************************************************************
       01  BOOKING-TABLE-AREA.
           05  BT-COUNT                    PIC 9(07) COMP VALUE ZERO.
           05  BT-ENTRY OCCURS 1 TO 200000 TIMES
                   DEPENDING ON BT-COUNT
                   INDEXED BY BT-IX.
               10  BT-BOOKING-ID           PIC 9(09).
               10  BT-ROOM-ID              PIC 9(09).
               10  BT-START-STAMP          PIC 9(12) COMP.
               10  BT-END-STAMP            PIC 9(12) COMP.

       COPY ROOMMSTR REPLACING ==ROOM-RECORD== BY ==WS-CUR-ROOM-DATA==.

       01  WS-CONFLICT-WORK.
           05  WS-START-STAMP              PIC 9(12) COMP.
           05  WS-END-STAMP                PIC 9(12) COMP.
           05  WS-CONFLICT-COUNT           PIC 9(05) COMP VALUE ZERO.

       01  LK-RESULT-AREA.
           05  LK-ACTION-CD                PIC X(16) VALUE SPACES.
               88  LK-ACT-AUTO-APPROVE     VALUE 'AUTO_APPROVE'.
               88  LK-ACT-AUTO-REJECT      VALUE 'AUTO_REJECT'.
               88  LK-ACT-REQ-REVIEW       VALUE 'REQUIRES_REVIEW'.
           05  LK-CONFIDENCE               PIC S9(1)V9(2) COMP-3.
           05  LK-RATIONALE                PIC X(500) VALUE SPACES.

       LINKAGE SECTION.

       PROCEDURE DIVISION.

           PERFORM 000-SETUP-RTN THRU 000-EXIT.

           PERFORM 200-PROCESS-BOOKING-RTN THRU 200-EXIT
               UNTIL BKG-EOF.

           PERFORM 900-CONTROL-TOTALS-RTN THRU 900-EXIT.
           PERFORM 950-CLOSE-RTN THRU 950-EXIT.

           STOP RUN.

       000-SETUP-RTN.
           DISPLAY '000-SETUP-RTN'.
           MOVE '000-SETUP-RTN' TO WS-PARA-NAME.
           OPEN INPUT  ROOM-MASTER
                       BOOKING-MASTER-IN.
           OPEN OUTPUT APPROVAL-LOG-OUT.
           IF NOT ROOM-FILE-OK OR NOT BKGI-FILE-OK OR NOT LOG-FILE-OK
               MOVE 'UNABLE TO OPEN ONE OR MORE LEGACY-RUN FILES'
                   TO WS-ABEND-REASON
               GO TO 9999-ERROR-RTN
           END-IF.
           PERFORM 0100-LOAD-ROOMS-RTN THRU 0100-EXIT.
           PERFORM 0180-LOAD-BOOKINGS-RTN THRU 0180-EXIT.
           PERFORM 810-READ-BOOKING-RTN THRU 810-EXIT.
       000-EXIT.
           EXIT.

       0100-LOAD-ROOMS-RTN.
           DISPLAY '0100-LOAD-ROOMS-RTN'.
           MOVE '0100-LOAD-ROOMS-RTN' TO WS-PARA-NAME.
           MOVE ZERO TO RT-COUNT.
           MOVE SPACES TO FS-ROOM.
           PERFORM 0105-LOAD-ONE-ROOM-RTN THRU 0105-EXIT
               UNTIL FS-ROOM = 'NO'.
       0100-EXIT.
           EXIT.

      *****************************************************************
      *  0105-LOAD-ONE-ROOM-RTN -- ONE READ OF THE ROOM MASTER INTO    *
      *  THE IN-MEMORY TABLE, DRIVEN BY 0100-LOAD-ROOMS-RTN.           *
      *****************************************************************
       0105-LOAD-ONE-ROOM-RTN.
           READ ROOM-MASTER
               AT END
                   MOVE 'NO' TO FS-ROOM
               NOT AT END
                   ADD 1 TO RT-COUNT
                   MOVE ROOM-ID TO RT-ROOM-ID(RT-COUNT)
                   MOVE ROOM-RECORD TO RT-ROOM-REC(RT-COUNT)
           END-READ.
       0105-EXIT.
           EXIT.

       0180-LOAD-BOOKINGS-RTN.
           DISPLAY '0180-LOAD-BOOKINGS-RTN'.
           MOVE '0180-LOAD-BOOKINGS-RTN' TO WS-PARA-NAME.
           MOVE ZERO TO BT-COUNT.
           MOVE SPACES TO FS-BKGI.
           PERFORM 0185-LOAD-ONE-BOOKING-RTN THRU 0185-EXIT
               UNTIL FS-BKGI = 'NO'.
       0180-EXIT.
           EXIT.

      *****************************************************************
      *  0185-LOAD-ONE-BOOKING-RTN -- ONE READ OF THE BOOKING MASTER   *
      *  INTO THE IN-MEMORY TABLE, DRIVEN BY 0180-LOAD-BOOKINGS-RTN.   *
      *****************************************************************
       0185-LOAD-ONE-BOOKING-RTN.
           READ BOOKING-MASTER-IN INTO BKG-IN-REC
               AT END
                   MOVE 'NO' TO FS-BKGI
               NOT AT END
                   IF BOOKING-STATUS OF BKG-IN-REC
                           NOT = 'CANCELLED'
                       ADD 1 TO BT-COUNT
                       MOVE BOOKING-ID OF BKG-IN-REC
                           TO BT-BOOKING-ID(BT-COUNT)
                       MOVE BOOKING-ROOM-ID OF BKG-IN-REC
                           TO BT-ROOM-ID(BT-COUNT)
                       COMPUTE BT-START-STAMP(BT-COUNT) =
                           BOOKING-START-DATE OF BKG-IN-REC * 10000
                           + BOOKING-START-TIME OF BKG-IN-REC
                       COMPUTE BT-END-STAMP(BT-COUNT) =
                           BOOKING-END-DATE OF BKG-IN-REC * 10000
                           + BOOKING-END-TIME OF BKG-IN-REC
                   END-IF
           END-READ.
       0185-EXIT.
           EXIT.

       810-READ-BOOKING-RTN.
           MOVE '810-READ-BOOKING-RTN' TO WS-PARA-NAME.
           MOVE SPACES TO FS-BKGI.
           READ BOOKING-MASTER-IN INTO BKG-IN-REC
               AT END
                   SET BKG-EOF TO TRUE
           END-READ.
       810-EXIT.
           EXIT.

      *****************************************************************
      *  200-PROCESS-BOOKING-RTN  -  CR2077, ONE BOOKING PER PASS.     *
      *  CANCELLED ROWS ARE SKIPPED OUTRIGHT; EVERYTHING ELSE GOES     *
      *  THROUGH THE OLD ENGINE AND IS LOGGED, WIN OR LOSE.            *
      *****************************************************************
       200-PROCESS-BOOKING-RTN.
           DISPLAY '200-PROCESS-BOOKING-RTN'.
           MOVE '200-PROCESS-BOOKING-RTN' TO WS-PARA-NAME.
           ADD 1 TO WS-CT-READ.
           IF BOOKING-STATUS OF BKG-IN-REC = 'CANCELLED'
               ADD 1 TO WS-CT-SKIPPED
           ELSE
               PERFORM 230-LOOKUP-ROOM-RTN THRU 230-EXIT
               IF NOT ROOM-WAS-FOUND
                   ADD 1 TO WS-CT-SKIPPED
                   DISPLAY '*** ROOM NOT FOUND FOR BOOKING '
                            BOOKING-ID OF BKG-IN-REC
               ELSE
                   PERFORM 300-COUNT-CONFLICTS-RTN THRU 300-EXIT
                   PERFORM 400-CALL-ENGINE-RTN THRU 400-EXIT
                   PERFORM 600-WRITE-LOG-RTN THRU 600-EXIT
                   PERFORM 800-BUMP-TOTALS-RTN THRU 800-EXIT
                   ADD 1 TO WS-CT-DRIVEN
               END-IF
           END-IF.
           PERFORM 810-READ-BOOKING-RTN THRU 810-EXIT.
       200-EXIT.
           EXIT.

       230-LOOKUP-ROOM-RTN.
           MOVE '230-LOOKUP-ROOM-RTN' TO WS-PARA-NAME.
           MOVE 'N' TO WS-ROOM-FOUND-SW.
           IF RT-COUNT > ZERO
               SEARCH ALL RT-ENTRY
                   AT END
                       MOVE 'N' TO WS-ROOM-FOUND-SW
                   WHEN RT-ROOM-ID(RT-IX) =
                           BOOKING-ROOM-ID OF BKG-IN-REC
                       MOVE 'Y' TO WS-ROOM-FOUND-SW
                       MOVE RT-ROOM-REC(RT-IX) TO WS-CUR-ROOM-DATA
               END-SEARCH
           END-IF.
       230-EXIT.
           EXIT.

       300-COUNT-CONFLICTS-RTN.
           MOVE '300-COUNT-CONFLICTS-RTN' TO WS-PARA-NAME.
           COMPUTE WS-START-STAMP =
               BOOKING-START-DATE OF BKG-IN-REC * 10000
               + BOOKING-START-TIME OF BKG-IN-REC.
           COMPUTE WS-END-STAMP =
               BOOKING-END-DATE OF BKG-IN-REC * 10000
               + BOOKING-END-TIME OF BKG-IN-REC.
           MOVE ZERO TO WS-CONFLICT-COUNT.
           PERFORM 305-TEST-ONE-BOOKING-RTN THRU 305-EXIT
               VARYING BT-IX FROM 1 BY 1
               UNTIL BT-IX > BT-COUNT.
       300-EXIT.
           EXIT.

      *****************************************************************
      *  305-TEST-ONE-BOOKING-RTN -- ONE ACTIVE-BOOKING TABLE ENTRY'S  *
      *  WORTH OF THE CONFLICT SCAN, DRIVEN BY 300-COUNT-CONFLICTS-    *
      *  RTN'S PERFORM ... VARYING.                                   *
      *****************************************************************
       305-TEST-ONE-BOOKING-RTN.
           IF BT-ROOM-ID(BT-IX) = BOOKING-ROOM-ID OF BKG-IN-REC
                   AND BT-BOOKING-ID(BT-IX)
                       NOT = BOOKING-ID OF BKG-IN-REC
                   AND ( (BT-START-STAMP(BT-IX) >= WS-START-STAMP
                          AND BT-START-STAMP(BT-IX) < WS-END-STAMP)
                      OR (BT-END-STAMP(BT-IX) > WS-START-STAMP
                          AND BT-END-STAMP(BT-IX) <= WS-END-STAMP)
                      OR (BT-START-STAMP(BT-IX) <= WS-START-STAMP
                          AND BT-END-STAMP(BT-IX) >= WS-END-STAMP) )
               ADD 1 TO WS-CONFLICT-COUNT
           END-IF.
       305-EXIT.
           EXIT.

      *****************************************************************
      *  400-CALL-ENGINE-RTN  -  HANDS THE CURRENT BOOKING, ITS ROOM,  *
      *  AND THE CONFLICT COUNT JUST BUILT OFF TO BKGRUL01.  THE OLD   *
      *  RULES KNOW NOTHING OF THIS DRIVER OR OF BKGDCS01 -- THEY SEE  *
      *  ONLY THE THREE LINKAGE ITEMS, SAME AS ALWAYS.                 *
      *****************************************************************
       400-CALL-ENGINE-RTN.
           MOVE '400-CALL-ENGINE-RTN' TO WS-PARA-NAME.
           MOVE SPACES TO LK-ACTION-CD.
           MOVE SPACES TO LK-RATIONALE.
           MOVE ZERO   TO LK-CONFIDENCE.
           CALL 'BKGRUL01' USING BKG-IN-REC
                                 WS-CUR-ROOM-DATA
                                 WS-CONFLICT-COUNT
                                 LK-RESULT-AREA.
       400-EXIT.
           EXIT.

       600-WRITE-LOG-RTN.
           MOVE '600-WRITE-LOG-RTN' TO WS-PARA-NAME.
           MOVE SPACES TO APPROVAL-LOG-RECORD.
           MOVE BOOKING-ID OF BKG-IN-REC TO LOG-BOOKING-ID.
           MOVE 'AI' TO LOG-ACTOR.
           EVALUATE TRUE
               WHEN LK-ACT-AUTO-APPROVE
                   SET LOG-ACT-AUTO-APPROVE TO TRUE
               WHEN LK-ACT-AUTO-REJECT
                   SET LOG-ACT-AUTO-REJECT TO TRUE
               WHEN OTHER
                   SET LOG-ACT-REVIEW TO TRUE
           END-EVALUATE.
           MOVE LK-CONFIDENCE TO LOG-CONFIDENCE.
           MOVE LK-RATIONALE TO LOG-RATIONALE.
           SET LOG-SRC-RULES TO TRUE.
           WRITE APPROVAL-LOG-RECORD.
       600-EXIT.
           EXIT.

       800-BUMP-TOTALS-RTN.
           MOVE '800-BUMP-TOTALS-RTN' TO WS-PARA-NAME.
           EVALUATE TRUE
               WHEN LK-ACT-AUTO-APPROVE
                   ADD 1 TO WS-CT-AUTO-APPROVE
               WHEN LK-ACT-AUTO-REJECT
                   ADD 1 TO WS-CT-AUTO-REJECT
               WHEN OTHER
                   ADD 1 TO WS-CT-REQ-REVIEW
           END-EVALUATE.
       800-EXIT.
           EXIT.

       900-CONTROL-TOTALS-RTN.
           DISPLAY '900-CONTROL-TOTALS-RTN'.
           MOVE '900-CONTROL-TOTALS-RTN' TO WS-PARA-NAME.
           DISPLAY 'BKGRULDR -- LEGACY ENGINE SHADOW RUN COMPLETE'.
           DISPLAY '   BOOKINGS READ .......... ' WS-CT-READ.
           DISPLAY '   BOOKINGS SKIPPED ....... ' WS-CT-SKIPPED.
           DISPLAY '   BOOKINGS DRIVEN ........ ' WS-CT-DRIVEN.
           DISPLAY '   AUTO-APPROVE ........... ' WS-CT-AUTO-APPROVE.
           DISPLAY '   AUTO-REJECT ............ ' WS-CT-AUTO-REJECT.
           DISPLAY '   REQUIRES-REVIEW ........ ' WS-CT-REQ-REVIEW.
       900-EXIT.
           EXIT.

       950-CLOSE-RTN.
           MOVE '950-CLOSE-RTN' TO WS-PARA-NAME.
           CLOSE ROOM-MASTER
                 BOOKING-MASTER-IN
                 APPROVAL-LOG-OUT.
       950-EXIT.
           EXIT.

       9999-ERROR-RTN.
           DISPLAY '*** BKGRULDR ABEND *** ' WS-ABEND-REASON
                   ' AT ' WS-PARA-NAME.
           MOVE 16 TO RETURN-CODE.
           STOP RUN.
       9999-EXIT.
           EXIT.
