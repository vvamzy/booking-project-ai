       IDENTIFICATION DIVISION.
      *****************************************************************
       PROGRAM-ID.  BKGAVL01.
       AUTHOR. R. OKONKWO.
       INSTALLATION. FACILITIES SYSTEMS GROUP.
       DATE-WRITTEN. 06/22/98.
       DATE-COMPILED.
       SECURITY. NON-CONFIDENTIAL.
      *****************************************************************
      * PROGRAM:  BKGAVL01                                             *
      *                                                                *
      * ROOM/EQUIPMENT AVAILABILITY LOOKUP.  READS THE ROOM MASTER,    *
      * OPTIONALLY FILTERS EACH ROOM BY A LOCATION SUBSTRING, A        *
      * MINIMUM CAPACITY, AND A REQUIRED EQUIPMENT TYPE, THEN SCANS    *
      * THE BOOKING MASTER FOR OVERLAPPING NON-CANCELLED BOOKINGS IN   *
      * THE REQUESTED WINDOW.  A ROOM SURVIVES ONLY IF IT PASSES THE   *
      * FILTERS AND HAS ZERO OVERLAPS.  SURVIVORS ARE WRITTEN TO THE   *
      * AVAILABLE-ROOMS OUTPUT FILE.  CRITERIA COME IN ON A ONE-ROW    *
      * SEARCH-REQUEST FILE -- ONE REQUEST PER RUN, SAME SHAPE AS THE  *
      * OLD DEPT-ROLLUP CURSOR PROGRAM THIS WAS BUILT FROM.            *
      *                                                                *
      *----------------------------------------------------------------*
      *      CR1188  R.OKONKWO  06/22/98  INITIAL VERSION              *
      *      CR1250  R.OKONKWO  02/11/99  Y2K -- WINDOW DATES NOW      *
      *                                    CCYYMMDD, NOT YYMMDD        *
      *      CR1877  T.NAKASHIMA 02/17/03 EQUIPMENT-TYPE FILTER ADDED  *
      *                                    ALONGSIDE LOCATION/CAPACITY *
      *      CR2210  A.WOJCIK   06/11/07 270-SCAN-OVERLAP-RTN WAS      *
      *                                    EXCLUDING THE BOUNDARY      *
      *                                    INSTANT -- MADE INCLUSIVE   *
      *                                    TO MATCH BKGDCS01           *
      *****************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS PUNCT-CHARS IS "." "," "-" "_" "!" "?" " "
           UPSI-0 ON  STATUS IS BKG-TEST-MODE
                  OFF STATUS IS BKG-PROD-MODE.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT SEARCH-REQUEST
               ASSIGN TO AVLREQ
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-REQFILE-STATUS.

           SELECT ROOM-MASTER
               ASSIGN TO ROOMMSTR
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-ROOMFILE-STATUS.

           SELECT EQUIPMENT-MASTER
               ASSIGN TO EQUPMSTR
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-EQUIPFILE-STATUS.

           SELECT BOOKING-MASTER-IN
               ASSIGN TO BKGMSTI
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-BKGFILE-STATUS.

           SELECT AVAILABLE-ROOMS
               ASSIGN TO AVLROOM
               ORGANIZATION IS LINE SEQUENTIAL
               FILE STATUS IS WS-OUTFILE-STATUS.

       DATA DIVISION.
       FILE SECTION.
       FD  SEARCH-REQUEST
           LABEL RECORDS ARE STANDARD.
       01  SEARCH-REQUEST-RECORD.
           05  SR-START-DATE               PIC 9(08).
           05  SR-START-DATE-R REDEFINES
               SR-START-DATE.
               10  SR-START-CCYY           PIC 9(04).
               10  SR-START-MM             PIC 9(02).
               10  SR-START-DD             PIC 9(02).
           05  SR-START-TIME               PIC 9(04).
           05  SR-END-DATE                 PIC 9(08).
           05  SR-END-DATE-R REDEFINES
               SR-END-DATE.
               10  SR-END-CCYY             PIC 9(04).
               10  SR-END-MM               PIC 9(02).
               10  SR-END-DD               PIC 9(02).
           05  SR-END-TIME                 PIC 9(04).
           05  SR-LOCATION-FILTER          PIC X(40).
           05  SR-MIN-CAPACITY             PIC 9(05).
           05  SR-EQUIP-TYPE-FILTER        PIC X(15).
           05  FILLER                      PIC X(10).

       FD  ROOM-MASTER
           LABEL RECORDS ARE STANDARD.
           COPY ROOMMSTR.

       FD  EQUIPMENT-MASTER
           LABEL RECORDS ARE STANDARD.
           COPY EQUPMSTR.

       FD  BOOKING-MASTER-IN
           LABEL RECORDS ARE STANDARD.
           COPY BKNGMSTR REPLACING ==BOOKING-RECORD== BY ==BKG-IN-REC==.

       FD  AVAILABLE-ROOMS
           LABEL RECORDS ARE STANDARD.
       01  AVAILABLE-ROOM-RECORD.
           05  AR-ROOM-ID                  PIC 9(09).
           05  FILLER                      PIC X(01) VALUE SPACE.
           05  AR-ROOM-NAME                PIC X(40).
           05  FILLER                      PIC X(01) VALUE SPACE.
           05  AR-ROOM-CAPACITY            PIC Z(4)9.
           05  FILLER                      PIC X(01) VALUE SPACE.
           05  AR-ROOM-LOCATION            PIC X(40).
           05  FILLER                      PIC X(24) VALUE SPACES.

       WORKING-STORAGE SECTION.
       01  WS-FIELDS.
           05  WS-REQFILE-STATUS           PIC X(2)  VALUE SPACES.
               88  REQ-FILE-OK             VALUE '00'.
           05  WS-ROOMFILE-STATUS          PIC X(2)  VALUE SPACES.
               88  ROOM-FILE-OK            VALUE '00'.
               88  ROOM-FILE-STATUS-DONE   VALUE 'NO'.
           05  WS-EQUIPFILE-STATUS         PIC X(2)  VALUE SPACES.
               88  EQUIP-FILE-OK           VALUE '00'.
           05  WS-BKGFILE-STATUS           PIC X(2)  VALUE SPACES.
               88  BKG-FILE-OK             VALUE '00'.
           05  WS-OUTFILE-STATUS           PIC X(2)  VALUE SPACES.
               88  OUT-FILE-OK             VALUE '00'.

       77  WS-PARA-NAME                    PIC X(30) VALUE SPACES.
       77  WS-ABEND-REASON                 PIC X(60) VALUE SPACES.

       01  WS-REQUEST-SAVE.
           05  WS-SR-START-STAMP           PIC 9(12) COMP VALUE ZERO.
           05  WS-SR-END-STAMP             PIC 9(12) COMP VALUE ZERO.
           05  WS-SR-LOCATION-FILTER       PIC X(40) VALUE SPACES.
           05  WS-SR-MIN-CAPACITY          PIC 9(05) VALUE ZERO.
           05  WS-SR-EQUIP-TYPE-FILTER     PIC X(15) VALUE SPACES.

       01  WS-CONTROL-TOTALS.
           05  WS-CT-ROOMS-READ            PIC 9(07) COMP VALUE ZERO.
           05  WS-CT-ROOMS-FILTERED-OUT    PIC 9(07) COMP VALUE ZERO.
           05  WS-CT-ROOMS-CONFLICTED      PIC 9(07) COMP VALUE ZERO.
           05  WS-CT-ROOMS-AVAILABLE       PIC 9(07) COMP VALUE ZERO.

      *****************************************************************
      *   EQUIPMENT-TABLE-AREA -- WHOLE EQUIPMENT MASTER, LOADED ONCE  *
      *   AND SCANNED SEQUENTIALLY PER ROOM SINCE THE EQUIPMENT-TYPE   *
      *   FILTER IS A "ROOM OWNS AT LEAST ONE ROW OF THIS TYPE" TEST,  *
      *   NOT A KEYED LOOKUP -- NO KSDS ON THIS BUILD.                 *
      *****************************************************************
       01  EQUIP-TABLE-AREA.
           05  ET-COUNT                    PIC 9(07) COMP VALUE ZERO.
           05  ET-ENTRY OCCURS 1 TO 20000 TIMES
                   DEPENDING ON ET-COUNT
                   INDEXED BY ET-IX.
               10  ET-ROOM-ID              PIC 9(09).
               10  ET-TYPE                 PIC X(15).
               10  ET-STATUS               PIC X(15).

      *****************************************************************
      *   BOOKING-TABLE-AREA -- ROOM-ID/STATUS/START-STAMP/END-STAMP   *
      *   FOR EVERY NON-CANCELLED BOOKING, LOADED ONCE AND SCANNED     *
      *   SEQUENTIALLY PER ROOM FOR THE OVERLAP TEST (SAME TECHNIQUE   *
      *   AS BKGDCS01'S 300-COUNT-CONFLICTS-RTN).                      *
      *****************************************************************
       01  BOOKING-TABLE-AREA.
           05  BT-COUNT                    PIC 9(07) COMP VALUE ZERO.
           05  BT-ENTRY OCCURS 1 TO 200000 TIMES
                   DEPENDING ON BT-COUNT
                   INDEXED BY BT-IX.
               10  BT-ROOM-ID              PIC 9(09).
               10  BT-START-STAMP          PIC 9(12) COMP.
               10  BT-END-STAMP            PIC 9(12) COMP.

       01  WS-SCAN-FIELDS.
           05  WS-CONFLICT-CNT             PIC 9(05) COMP VALUE ZERO.
           05  WS-EQUIP-MATCH-SW           PIC X     VALUE 'N'.
               88  WS-EQUIP-MATCH-FOUND    VALUE 'Y'.
           05  WS-LOCATION-SW              PIC X     VALUE 'N'.
               88  WS-LOCATION-FOUND       VALUE 'Y'.
           05  WS-LOCATION-LEN             PIC 9(02) COMP VALUE ZERO.
           05  WS-SUB                      PIC 9(02) COMP VALUE ZERO.
           05  WS-TALLY                    PIC 9(03) COMP VALUE ZERO.

       LINKAGE SECTION.

       PROCEDURE DIVISION.

           PERFORM 000-SETUP-RTN THRU 000-EXIT.

           PERFORM 100-DECLARE-CURSOR-RTN THRU 100-EXIT.

           PERFORM 200-FETCH-RTN THRU 200-EXIT
               UNTIL ROOM-FILE-STATUS-DONE.

           PERFORM 300-CLOSE-CURSOR-RTN THRU 300-EXIT.

           PERFORM 350-TERMINATE-RTN THRU 350-EXIT.

           MOVE ZERO TO RETURN-CODE.
           STOP RUN.

       000-SETUP-RTN.
           DISPLAY '000-SETUP-RTN'.
           MOVE '000-SETUP-RTN' TO WS-PARA-NAME.
           OPEN INPUT  SEARCH-REQUEST
                       ROOM-MASTER
                       EQUIPMENT-MASTER
                       BOOKING-MASTER-IN.
           OPEN OUTPUT AVAILABLE-ROOMS.
           IF NOT REQ-FILE-OK OR NOT ROOM-FILE-OK
                   OR NOT EQUIP-FILE-OK OR NOT BKG-FILE-OK
                   OR NOT OUT-FILE-OK
               MOVE 'UNABLE TO OPEN ONE OR MORE AVAILABILITY FILES'
                   TO WS-ABEND-REASON
               GO TO 9999-ERROR-RTN
           END-IF.
           PERFORM 010-READ-REQUEST-RTN THRU 010-EXIT.
           PERFORM 020-LOAD-EQUIP-RTN THRU 020-EXIT.
           PERFORM 030-LOAD-BOOKINGS-RTN THRU 030-EXIT.
       000-EXIT.
           EXIT.

       010-READ-REQUEST-RTN.
           MOVE '010-READ-REQUEST-RTN' TO WS-PARA-NAME.
           READ SEARCH-REQUEST
               AT END
                   MOVE 'NO SEARCH-REQUEST ROW ON THE CRITERIA FILE'
                       TO WS-ABEND-REASON
                   GO TO 9999-ERROR-RTN
           END-READ.
           COMPUTE WS-SR-START-STAMP =
               SR-START-DATE * 10000 + SR-START-TIME.
           COMPUTE WS-SR-END-STAMP =
               SR-END-DATE * 10000 + SR-END-TIME.
           MOVE SR-LOCATION-FILTER TO WS-SR-LOCATION-FILTER.
           MOVE SR-MIN-CAPACITY TO WS-SR-MIN-CAPACITY.
           MOVE SR-EQUIP-TYPE-FILTER TO WS-SR-EQUIP-TYPE-FILTER.
           MOVE 40 TO WS-SUB.
           PERFORM 015-BACK-UP-ONE-RTN THRU 015-EXIT
               UNTIL WS-SUB = ZERO
                   OR WS-SR-LOCATION-FILTER(WS-SUB:1) NOT = SPACE.
           MOVE WS-SUB TO WS-LOCATION-LEN.
       010-EXIT.
           EXIT.

       015-BACK-UP-ONE-RTN.
           SUBTRACT 1 FROM WS-SUB.
       015-EXIT.
           EXIT.

       020-LOAD-EQUIP-RTN.
           MOVE '020-LOAD-EQUIP-RTN' TO WS-PARA-NAME.
           MOVE ZERO TO ET-COUNT.
           MOVE SPACES TO WS-EQUIPFILE-STATUS.
           PERFORM 025-LOAD-ONE-EQUIP-RTN THRU 025-EXIT
               UNTIL WS-EQUIPFILE-STATUS = 'NO'.
       020-EXIT.
           EXIT.

       025-LOAD-ONE-EQUIP-RTN.
           READ EQUIPMENT-MASTER
               AT END
                   MOVE 'NO' TO WS-EQUIPFILE-STATUS
               NOT AT END
                   ADD 1 TO ET-COUNT
                   MOVE EQUIP-ROOM-ID TO ET-ROOM-ID(ET-COUNT)
                   MOVE EQUIP-TYPE TO ET-TYPE(ET-COUNT)
                   MOVE EQUIP-STATUS TO ET-STATUS(ET-COUNT)
           END-READ.
       025-EXIT.
           EXIT.

       030-LOAD-BOOKINGS-RTN.
           MOVE '030-LOAD-BOOKINGS-RTN' TO WS-PARA-NAME.
           MOVE ZERO TO BT-COUNT.
           MOVE SPACES TO WS-BKGFILE-STATUS.
           PERFORM 035-LOAD-ONE-BOOKING-RTN THRU 035-EXIT
               UNTIL WS-BKGFILE-STATUS = 'NO'.
       030-EXIT.
           EXIT.

       035-LOAD-ONE-BOOKING-RTN.
           READ BOOKING-MASTER-IN
               AT END
                   MOVE 'NO' TO WS-BKGFILE-STATUS
               NOT AT END
                   IF BOOKING-STATUS OF BKG-IN-REC
                           NOT = 'CANCELLED'
                       ADD 1 TO BT-COUNT
                       MOVE BOOKING-ROOM-ID OF BKG-IN-REC
                           TO BT-ROOM-ID(BT-COUNT)
                       COMPUTE BT-START-STAMP(BT-COUNT) =
                           BOOKING-START-DATE OF BKG-IN-REC
                               * 10000
                           + BOOKING-START-TIME OF BKG-IN-REC
                       COMPUTE BT-END-STAMP(BT-COUNT) =
                           BOOKING-END-DATE OF BKG-IN-REC * 10000
                           + BOOKING-END-TIME OF BKG-IN-REC
                   END-IF
           END-READ.
       035-EXIT.
           EXIT.

      *****************************************************************
      *  100-DECLARE-CURSOR-RTN -- NO CURSOR ON THIS BUILD; THE ROOM   *
      *  MASTER IS ALREADY IN ASCENDING ROOM-ID SEQUENCE ON DISK, SO   *
      *  THE "CURSOR" IS SIMPLY THE OPEN SEQUENTIAL READ POSITION.     *
      *  PARAGRAPH KEPT (AND NAMED) TO MATCH THE SHOP'S USUAL CURSOR-  *
      *  DRIVER SHAPE FOR MASTER-FILE REPORT PROGRAMS.                 *
      *****************************************************************
       100-DECLARE-CURSOR-RTN.
           MOVE '100-DECLARE-CURSOR-RTN' TO WS-PARA-NAME.
           MOVE SPACES TO WS-ROOMFILE-STATUS.
       100-EXIT.
           EXIT.

       200-FETCH-RTN.
           MOVE '200-FETCH-RTN' TO WS-PARA-NAME.
           PERFORM 250-FETCH-A-ROW THRU 250-EXIT.
           IF NOT ROOM-FILE-STATUS-DONE
               ADD 1 TO WS-CT-ROOMS-READ
               PERFORM 260-FILTER-RTN THRU 260-EXIT
               IF WS-EQUIP-MATCH-FOUND
                   PERFORM 270-SCAN-OVERLAP-RTN THRU 270-EXIT
                   IF WS-CONFLICT-CNT = ZERO
                       PERFORM 280-WRITE-AVAILABLE-RTN THRU 280-EXIT
                   ELSE
                       ADD 1 TO WS-CT-ROOMS-CONFLICTED
                   END-IF
               ELSE
                   ADD 1 TO WS-CT-ROOMS-FILTERED-OUT
               END-IF
           END-IF.
       200-EXIT.
           EXIT.

       250-FETCH-A-ROW.
           READ ROOM-MASTER
               AT END
                   MOVE 'NO' TO WS-ROOMFILE-STATUS
           END-READ.
       250-EXIT.
           EXIT.

      *****************************************************************
      *  260-FILTER-RTN -- CR1877.  LOCATION SUBSTRING (BLANK MEANS    *
      *  NO FILTER), MINIMUM CAPACITY, AND EQUIPMENT-TYPE FILTERS.     *
      *  SETS WS-EQUIP-MATCH-SW TO 'Y' IF THE ROOM SURVIVES ALL THREE. *
      *****************************************************************
       260-FILTER-RTN.
           MOVE '260-FILTER-RTN' TO WS-PARA-NAME.
           MOVE 'N' TO WS-EQUIP-MATCH-SW.
           IF ROOM-CAPACITY < WS-SR-MIN-CAPACITY
               GO TO 260-EXIT
           END-IF.
           IF WS-LOCATION-LEN > ZERO
               PERFORM 265-CHECK-LOCATION-RTN THRU 265-EXIT
               IF NOT WS-LOCATION-FOUND
                   GO TO 260-EXIT
               END-IF
           END-IF.
           IF WS-SR-EQUIP-TYPE-FILTER = SPACES
               SET WS-EQUIP-MATCH-FOUND TO TRUE
           ELSE
               PERFORM 262-TEST-ONE-EQUIP-RTN THRU 262-EXIT
                   VARYING ET-IX FROM 1 BY 1
                   UNTIL ET-IX > ET-COUNT
                   OR WS-EQUIP-MATCH-FOUND
           END-IF.
       260-EXIT.
           EXIT.

      *****************************************************************
      *  262-TEST-ONE-EQUIP-RTN -- ONE PASS OF THE EQUIPMENT-TABLE     *
      *  SCAN DRIVEN BY 260-FILTER-RTN'S PERFORM ... VARYING.          *
      *****************************************************************
       262-TEST-ONE-EQUIP-RTN.
           IF ET-ROOM-ID(ET-IX) = ROOM-ID
                   AND ET-TYPE(ET-IX) = WS-SR-EQUIP-TYPE-FILTER
                   AND ET-STATUS(ET-IX) = 'AVAILABLE'
               SET WS-EQUIP-MATCH-FOUND TO TRUE
           END-IF.
       262-EXIT.
           EXIT.

      *****************************************************************
      *  265-CHECK-LOCATION-RTN -- INSPECT TALLYING SUBSTRING TEST,    *
      *  NO INTRINSIC FUNCTIONS.  BLANK FILTER IS SKIPPED BY THE       *
      *  CALLER (WS-LOCATION-LEN = ZERO), SO THIS ONLY RUNS WHEN A     *
      *  REAL FILTER STRING WAS SUPPLIED.                              *
      *****************************************************************
       265-CHECK-LOCATION-RTN.
           MOVE 'N' TO WS-LOCATION-SW.
           MOVE ZERO TO WS-TALLY.
           INSPECT ROOM-LOCATION TALLYING WS-TALLY
               FOR ALL WS-SR-LOCATION-FILTER(1:WS-LOCATION-LEN).
           IF WS-TALLY > ZERO
               SET WS-LOCATION-FOUND TO TRUE
           END-IF.
       265-EXIT.
           EXIT.

      *****************************************************************
      *  270-SCAN-OVERLAP-RTN -- SAME INCLUSIVE-OVERLAP TEST AS        *
      *  BKGDCS01's 300-COUNT-CONFLICTS-RTN, RUN AGAINST THE           *
      *  REQUESTED WINDOW INSTEAD OF A TRANSACTION'S OWN WINDOW.       *
      *****************************************************************
       270-SCAN-OVERLAP-RTN.
           MOVE '270-SCAN-OVERLAP-RTN' TO WS-PARA-NAME.
           MOVE ZERO TO WS-CONFLICT-CNT.
           PERFORM 272-TEST-ONE-BOOKING-RTN THRU 272-EXIT
               VARYING BT-IX FROM 1 BY 1 UNTIL BT-IX > BT-COUNT.
       270-EXIT.
           EXIT.

      *****************************************************************
      *  272-TEST-ONE-BOOKING-RTN -- ONE PASS OF THE ACTIVE-BOOKING    *
      *  TABLE SCAN DRIVEN BY 270-SCAN-OVERLAP-RTN'S PERFORM ...       *
      *  VARYING.  INCLUSIVE-BOUNDARY OVERLAP TEST, SAME RULE AS       *
      *  BKGDCS01's 300-COUNT-CONFLICTS-RTN.                           *
      *****************************************************************
       272-TEST-ONE-BOOKING-RTN.
           IF BT-ROOM-ID(BT-IX) = ROOM-ID
                   AND ( (BT-START-STAMP(BT-IX) >=
                              WS-SR-START-STAMP
                          AND BT-START-STAMP(BT-IX) <=
                              WS-SR-END-STAMP)
                      OR (BT-END-STAMP(BT-IX) >=
                              WS-SR-START-STAMP
                          AND BT-END-STAMP(BT-IX) <=
                              WS-SR-END-STAMP)
                      OR (BT-START-STAMP(BT-IX) <=
                              WS-SR-START-STAMP
                          AND BT-END-STAMP(BT-IX) >=
                              WS-SR-END-STAMP) )
               ADD 1 TO WS-CONFLICT-CNT
           END-IF.
       272-EXIT.
           EXIT.

       280-WRITE-AVAILABLE-RTN.
           MOVE '280-WRITE-AVAILABLE-RTN' TO WS-PARA-NAME.
           MOVE SPACES TO AVAILABLE-ROOM-RECORD.
           MOVE ROOM-ID TO AR-ROOM-ID.
           MOVE ROOM-NAME TO AR-ROOM-NAME.
           MOVE ROOM-CAPACITY TO AR-ROOM-CAPACITY.
           MOVE ROOM-LOCATION TO AR-ROOM-LOCATION.
           WRITE AVAILABLE-ROOM-RECORD.
           ADD 1 TO WS-CT-ROOMS-AVAILABLE.
       280-EXIT.
           EXIT.

       300-CLOSE-CURSOR-RTN.
           MOVE '300-CLOSE-CURSOR-RTN' TO WS-PARA-NAME.
           CONTINUE.
       300-EXIT.
           EXIT.

       350-TERMINATE-RTN.
           MOVE '350-TERMINATE-RTN' TO WS-PARA-NAME.
           DISPLAY '---------------------------------------------'.
           DISPLAY 'BKGAVL01  -  AVAILABILITY LOOKUP RUN TOTALS'.
           DISPLAY 'ROOMS READ ............... ' WS-CT-ROOMS-READ.
           DISPLAY 'ROOMS FILTERED OUT ....... '
               WS-CT-ROOMS-FILTERED-OUT.
           DISPLAY 'ROOMS WITH CONFLICTS ..... '
               WS-CT-ROOMS-CONFLICTED.
           DISPLAY 'ROOMS AVAILABLE .......... '
               WS-CT-ROOMS-AVAILABLE.
           CLOSE SEARCH-REQUEST
                 ROOM-MASTER
                 EQUIPMENT-MASTER
                 BOOKING-MASTER-IN
                 AVAILABLE-ROOMS.
       350-EXIT.
           EXIT.

       9999-ERROR-RTN.
           DISPLAY '9999-ERROR-RTN  PARAGRAPH= ' WS-PARA-NAME.
           DISPLAY WS-ABEND-REASON.
           MOVE 16 TO RETURN-CODE.
           STOP RUN.
       9999-EXIT.
           EXIT.
